000100*------------------------------------------------------------*
000110*  CUSRPT -- LINEAS DE IMPRESION DEL REPORTE DE ANALITICA    *
000120*  DE CLIENTES (RESTCUS).  Distribucion demografica, RFM,    *
000130*  segmentos, gasto por edad/genero/grupo, retencion         *
000140*  estacional, nivel de fidelidad y ciclo de vida del        *
000150*  cliente.                                                   *
000160*------------------------------------------------------------*
000170 01  WS-CUS-LINE                     PIC X(104).
000180*------------------------------------------------------------*
000190 01  WS-CUS-TITULO.
000200     05  FILLER                      PIC X(40) VALUE
000210         'REPORTE DE ANALITICA DE CLIENTES - RESTCUS'.
000220     05  FILLER                      PIC X(64) VALUE SPACES.
000230*------------------------------------------------------------*
000240 01  WS-CUS-SEPARADOR                PIC X(104) VALUE ALL '-'.
000250*------------------------------------------------------------*
000260 01  WS-CUS-AGE-HDR.
000270     05  FILLER                      PIC X(30) VALUE
000280         'AGE-BUCKET DISTRIBUTION'.
000290     05  FILLER                      PIC X(74) VALUE SPACES.
000300*------------------------------------------------------------*
000310 01  WS-CUS-AGE-LINE.
000320     05  CU-AG-BUCKET                PIC X(10).
000330     05  FILLER                      PIC X(05) VALUE SPACES.
000340     05  CU-AG-COUNT                 PIC ZZZ,ZZ9.
000350     05  FILLER                      PIC X(02) VALUE SPACES.
000360     05  CU-AG-SPEND                 PIC Z,ZZZ,ZZ9.99-.
000370     05  FILLER                      PIC X(67) VALUE SPACES.
000380*------------------------------------------------------------*
000390 01  WS-CUS-GENDER-HDR.
000400     05  FILLER                      PIC X(30) VALUE
000410         'GENDER DISTRIBUTION'.
000420     05  FILLER                      PIC X(74) VALUE SPACES.
000430*------------------------------------------------------------*
000440 01  WS-CUS-GENDER-LINE.
000450     05  CU-GN-GENDER                PIC X(10).
000460     05  FILLER                      PIC X(05) VALUE SPACES.
000470     05  CU-GN-COUNT                 PIC ZZZ,ZZ9.
000480     05  FILLER                      PIC X(02) VALUE SPACES.
000490     05  CU-GN-SPEND                 PIC Z,ZZZ,ZZ9.99-.
000500     05  FILLER                      PIC X(67) VALUE SPACES.
000510*------------------------------------------------------------*
000520 01  WS-CUS-LOYGRP-HDR.
000530     05  FILLER                      PIC X(30) VALUE
000540         'LOYALTY-GROUP DISTRIBUTION'.
000550     05  FILLER                      PIC X(74) VALUE SPACES.
000560*------------------------------------------------------------*
000570 01  WS-CUS-LOYGRP-LINE.
000580     05  CU-LG-GROUP                 PIC X(15).
000590     05  FILLER                      PIC X(05) VALUE SPACES.
000600     05  CU-LG-COUNT                 PIC ZZZ,ZZ9.
000610     05  FILLER                      PIC X(02) VALUE SPACES.
000620     05  CU-LG-SPEND                 PIC Z,ZZZ,ZZ9.99-.
000630     05  FILLER                      PIC X(62) VALUE SPACES.
000640*------------------------------------------------------------*
000650 01  WS-CUS-RFM-HDR.
000660     05  FILLER                      PIC X(06) VALUE 'CUST'.
000670     05  FILLER                      PIC X(24) VALUE
000680         'CUSTOMER-ID'.
000690     05  FILLER                      PIC X(08) VALUE
000700         'RECENCY'.
000710     05  FILLER                      PIC X(12) VALUE
000720         'FREQUENCY'.
000730     05  FILLER                      PIC X(14) VALUE
000740         'MONETARY'.
000750     05  FILLER                      PIC X(15) VALUE
000760         'SEGMENT'.
000770     05  FILLER                      PIC X(25) VALUE SPACES.
000780*------------------------------------------------------------*
000790 01  WS-CUS-RFM-LINE.
000800     05  CU-RF-CUSTOMER-ID           PIC X(20).
000810     05  FILLER                      PIC X(02) VALUE SPACES.
000820     05  CU-RF-RECENCY               PIC ZZZ9.
000830     05  FILLER                      PIC X(04) VALUE SPACES.
000840     05  CU-RF-FREQUENCY             PIC ZZZ9.
000850     05  FILLER                      PIC X(04) VALUE SPACES.
000860     05  CU-RF-MONETARY              PIC Z,ZZZ,ZZ9.99-.
000870     05  FILLER                      PIC X(02) VALUE SPACES.
000880     05  CU-RF-SEGMENT               PIC X(18).
000890     05  FILLER                      PIC X(33) VALUE SPACES.
000900*------------------------------------------------------------*
000910 01  WS-CUS-SEGDIST-HDR.
000920     05  FILLER                      PIC X(30) VALUE
000930         'CUSTOMER SEGMENT DISTRIBUTION'.
000940     05  FILLER                      PIC X(74) VALUE SPACES.
000950*------------------------------------------------------------*
000960 01  WS-CUS-SEGDIST-LINE.
000970     05  CU-SD-SEGMENT               PIC X(12).
000980     05  FILLER                      PIC X(05) VALUE SPACES.
000990     05  CU-SD-COUNT                 PIC ZZZ,ZZ9.
001000     05  FILLER                      PIC X(80) VALUE SPACES.
001010*------------------------------------------------------------*
001020 01  WS-CUS-SEASON-HDR.
001030     05  FILLER                      PIC X(30) VALUE
001040         'SEASONAL CUST/RETENTION/SPEND'.
001050     05  FILLER                      PIC X(74) VALUE SPACES.
001060*------------------------------------------------------------*
001070 01  WS-CUS-SEASON-LINE.
001080     05  CU-SE-SEASON                PIC X(10).
001090     05  FILLER                      PIC X(03) VALUE SPACES.
001100     05  CU-SE-CUSTOMERS             PIC ZZZ,ZZ9.
001110     05  FILLER                      PIC X(02) VALUE SPACES.
001120     05  CU-SE-RETENTION-PCT         PIC ZZ9.99-.
001130     05  FILLER                      PIC X(01) VALUE '%'.
001140     05  FILLER                      PIC X(02) VALUE SPACES.
001150     05  CU-SE-AVG-SPEND             PIC Z,ZZZ,ZZ9.99-.
001160     05  FILLER                      PIC X(59) VALUE SPACES.
001170*------------------------------------------------------------*
001180 01  WS-CUS-TIER-HDR.
001190     05  FILLER                      PIC X(30) VALUE
001200         'LOYALTY-SCORE TIER DISTRIBUTION'.
001210     05  FILLER                      PIC X(74) VALUE SPACES.
001220*------------------------------------------------------------*
001230 01  WS-CUS-TIER-LINE.
001240     05  CU-TR-TIER                  PIC X(10).
001250     05  FILLER                      PIC X(05) VALUE SPACES.
001260     05  CU-TR-COUNT                 PIC ZZZ,ZZ9.
001270     05  FILLER                      PIC X(82) VALUE SPACES.
001280*------------------------------------------------------------*
001290 01  WS-CUS-LOY-HDR.
001300     05  FILLER                      PIC X(30) VALUE
001310         'PER-CUSTOMER LOYALTY SCORE'.
001320     05  FILLER                      PIC X(74) VALUE SPACES.
001330*------------------------------------------------------------*
001340 01  WS-CUS-LOY-LINE.
001350     05  CU-LY-CUSTOMER-ID           PIC X(20).
001360     05  FILLER                      PIC X(02) VALUE SPACES.
001370     05  CU-LY-SCORE                 PIC ZZ9.9.
001380     05  FILLER                      PIC X(02) VALUE SPACES.
001390     05  CU-LY-TIER                  PIC X(10).
001400     05  FILLER                      PIC X(65) VALUE SPACES.
001410*------------------------------------------------------------*
001420 01  WS-CUS-LIFE-HDR.
001430     05  FILLER                      PIC X(30) VALUE
001440         'PER-CUSTOMER LIFECYCLE'.
001450     05  FILLER                      PIC X(74) VALUE SPACES.
001460*------------------------------------------------------------*
001470 01  WS-CUS-LIFE-LINE.
001480     05  CU-LF-CUSTOMER-ID           PIC X(20).
001490     05  FILLER                      PIC X(02) VALUE SPACES.
001500     05  CU-LF-FIRST-ORDER           PIC X(10).
001510     05  FILLER                      PIC X(02) VALUE SPACES.
001520     05  CU-LF-LAST-ORDER            PIC X(10).
001530     05  FILLER                      PIC X(02) VALUE SPACES.
001540     05  CU-LF-LIFESPAN-DAYS         PIC ZZZ,ZZ9.
001550     05  FILLER                      PIC X(51) VALUE SPACES.
