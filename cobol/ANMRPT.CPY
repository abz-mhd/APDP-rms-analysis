000100*------------------------------------------------------------*
000110*  ANMRPT -- LINEAS DE IMPRESION DEL REPORTE DE ANOMALIAS Y  *
000120*  ALERTAS (RESTANM).  Deteccion estadistica (z-score) y     *
000130*  alertas basadas en reglas de negocio.                     *
000140*------------------------------------------------------------*
000150 01  WS-ANM-LINE                     PIC X(112).
000160*------------------------------------------------------------*
000170 01  WS-ANM-TITULO.
000180     05  FILLER                      PIC X(40) VALUE
000190         'REPORTE DE ANOMALIAS Y ALERTAS - RESTANM'.
000200     05  FILLER                      PIC X(72) VALUE SPACES.
000210*------------------------------------------------------------*
000220 01  WS-ANM-SEPARADOR                PIC X(112) VALUE ALL '-'.
000230*------------------------------------------------------------*
000240 01  WS-ANM-TYPE-HDR.
000250     05  FILLER                      PIC X(20) VALUE
000260         'ANOMALY-TYPE'.
000270     05  FILLER                      PIC X(92) VALUE SPACES.
000280*------------------------------------------------------------*
000290 01  WS-ANM-COL-HDR.
000300     05  FILLER                      PIC X(20) VALUE
000310         'KEY'.
000320     05  FILLER                      PIC X(16) VALUE
000330         'METRIC-VALUE'.
000340     05  FILLER                      PIC X(16) VALUE
000350         'EXPECTED-VALUE'.
000360     05  FILLER                      PIC X(12) VALUE
000370         'Z-SCORE'.
000380     05  FILLER                      PIC X(12) VALUE
000390         'SEVERITY'.
000400     05  FILLER                      PIC X(36) VALUE SPACES.
000410*------------------------------------------------------------*
000420 01  WS-ANM-DETAIL-LINE.
000430     05  AN-D-KEY                    PIC X(20).
000440     05  AN-D-METRIC-VALUE           PIC Z,ZZZ,ZZ9.99-.
000450     05  FILLER                      PIC X(02) VALUE SPACES.
000460     05  AN-D-EXPECTED-VALUE         PIC Z,ZZZ,ZZ9.99-.
000470     05  FILLER                      PIC X(02) VALUE SPACES.
000480     05  AN-D-ZSCORE                 PIC Z9.99-.
000490     05  FILLER                      PIC X(03) VALUE SPACES.
000500     05  AN-D-SEVERITY               PIC X(10).
000510     05  FILLER                      PIC X(43) VALUE SPACES.
000520*------------------------------------------------------------*
000530 01  WS-ANM-ALERT-HDR.
000540     05  FILLER                      PIC X(20) VALUE
000550         'ALERT-LOG'.
000560     05  FILLER                      PIC X(92) VALUE SPACES.
000570*------------------------------------------------------------*
000580 01  WS-ANM-ALERT-COL-HDR.
000590     05  FILLER                      PIC X(12) VALUE
000600         'ALERT-ID'.
000610     05  FILLER                      PIC X(20) VALUE
000620         'TYPE'.
000630     05  FILLER                      PIC X(12) VALUE
000640         'SEVERITY'.
000650     05  FILLER                      PIC X(68) VALUE
000660         'MESSAGE'.
000670*------------------------------------------------------------*
000680 01  WS-ANM-ALERT-LINE.
000690     05  AN-A-ALERT-ID               PIC X(10).
000700     05  FILLER                      PIC X(02) VALUE SPACES.
000710     05  AN-A-TYPE                   PIC X(18).
000720     05  AN-A-SEVERITY               PIC X(12).
000730     05  AN-A-MESSAGE                PIC X(70).
000740*------------------------------------------------------------*
000750 01  WS-ANM-TOTALS-LINE.
000760     05  FILLER                      PIC X(30) VALUE
000770         'TOTAL ANOMALIES / ALERTS'.
000780     05  AN-T-ANOMALY-COUNT          PIC ZZZ,ZZ9.
000790     05  FILLER                      PIC X(02) VALUE SPACES.
000800     05  AN-T-ALERT-COUNT            PIC ZZZ,ZZ9.
000810     05  FILLER                      PIC X(66) VALUE SPACES.
