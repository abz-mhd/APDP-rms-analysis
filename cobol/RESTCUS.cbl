000100*****************************************************************
000110* PROGRAM-ID.  RESTCUS
000120* AUTHOR.      R. P. FERNANDO
000130* INSTALLATION. LANKA QSR HOLDINGS -- DATA PROCESSING CENTER
000140* DATE-WRITTEN. 01/14/1994
000150* DATE-COMPILED.
000160* SECURITY.    UNCLASSIFIED -- INTERNAL BATCH LIBRARY MEMBER
000170*****************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  01/14/94  RPF  0014  ORIGINAL CODING.  CALLED FROM RESTBAT0
000210*                       TO BUILD THE AGE/GENDER/LOYALTY-GROUP
000220*                       BREAKDOWN THE MARKETING DESK ASKED FOR.
000230*  03/22/94  RPF  0019  ADDED RFM SCORING (RECENCY/FREQUENCY/
000240*                       MONETARY) PER CUSTOMER AND THE SEGMENT
000250*                       LABEL / SEGMENT DISTRIBUTION TABLE.
000260*  10/05/95  MTP  0033  ADDED SEASONAL CUSTOMER COUNTS AND THE
000270*                       SEASON-TO-SEASON RETENTION RATE FOR THE
000280*                       QUARTERLY OPS REVIEW.
000290*  02/11/97  MTP  0039  ADDED THE LOYALTY-SCORE/TIER CALCULATION
000300*                       AND THE TIER DISTRIBUTION TABLE FOR THE
000310*                       NEW FIDELITY PROGRAM.
000320*  12/28/98  RPF  0046  Y2K REMEDIATION -- WINDOWED THE CENTURY
000330*                       ON THE SYSTEM-CLOCK ACCEPT (00-49 = 20XX,
000340*                       50-99 = 19XX) AND SWITCHED RECENCY AND
000350*                       LIFESPAN DAY-COUNTS TO THE ABSOLUTE-DAY
000360*                       ROUTINE BELOW.  SIGNED OFF PER Y2K
000370*                       CHECKLIST ITEM DP-114.
000380*  06/04/00  NDS  0051  REWORKED FOR THE RESTAURANT ANALYTICS
000390*                       PROJECT -- FIELD NAMES AND REPORT
000400*                       LAYOUT REPLACED; CONTROL-BREAK LOGIC
000410*                       CARRIED FORWARD AS-IS.
000420*  09/14/01  NDS  0058  ADDED PER-CUSTOMER LIFECYCLE (FIRST/LAST
000430*                       ORDER DATE, LIFESPAN) TO CLOSE OUT THE
000440*                       RETENTION REQUEST FROM MARKETING.
000450*  ----------------------------------------------------------
000460*****************************************************************
000470
000480 IDENTIFICATION DIVISION.
000490
000500 PROGRAM-ID. RESTCUS.
000510 AUTHOR. R. P. FERNANDO.
000520 INSTALLATION. LANKA QSR HOLDINGS.
000530 DATE-WRITTEN. 01/14/1994.
000540 DATE-COMPILED.
000550 SECURITY. UNCLASSIFIED.
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640
000650     SELECT SAL-CUS-RPT
000660         ASSIGN TO CUSRPT
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-CUSRPT.
000690
000700*----------------------------------------------------------------*
000710 DATA DIVISION.
000720
000730 FILE SECTION.
000740
000750 FD  SAL-CUS-RPT.
000760 01  WS-CUS-RPT-REG              PIC X(120).
000770
000780*----------------------------------------------------------------*
000790 WORKING-STORAGE SECTION.
000800*----------------------------------------------------------------*
000810 01  FS-STATUS-AREA.
000820     05  FS-CUSRPT                   PIC X(02).
000830         88  FS-CUSRPT-OK            VALUE '00'.
000840
000850 77  WS-LINEAS-PROCESADAS            PIC 9(08) COMP VALUE ZERO.
000860 77  WS-CLIENTES-VALIDOS             PIC 9(08) COMP VALUE ZERO.
000870
000880 COPY CUSRPT.
000890
000900*----------------------------------------------------------------*
000910*    TABLA MAESTRA DE CLIENTES (UNA ENTRADA POR CUSTOMER-ID)     *
000920*----------------------------------------------------------------*
000930 01  WS-CLIENTE-TABLA.
000940     05  WS-CU-COUNT                 PIC 9(05) COMP.
000950     05  WS-CU-ENTRY OCCURS 1 TO 12000 TIMES
000960               DEPENDING ON WS-CU-COUNT
000970               INDEXED BY WS-CU-IDX.
000980         10  CU-CUSTOMER-ID          PIC X(20).
000990         10  CU-FRECUENCIA           PIC 9(08) COMP.
001000         10  CU-MONETARIO            PIC S9(09)V9(02) COMP-3.
001010         10  CU-FIRST-DT             PIC X(19).
001020         10  CU-FIRST-DT-R REDEFINES CU-FIRST-DT.
001030             15  CU-FD-YYYY          PIC X(04).
001040             15  FILLER              PIC X(01).
001050             15  CU-FD-MM            PIC X(02).
001060             15  FILLER              PIC X(01).
001070             15  CU-FD-DD            PIC X(02).
001080             15  FILLER              PIC X(09).
001090         10  CU-LAST-DT              PIC X(19).
001100         10  CU-LAST-DT-R REDEFINES CU-LAST-DT.
001110             15  CU-LD-YYYY          PIC X(04).
001120             15  FILLER              PIC X(01).
001130             15  CU-LD-MM            PIC X(02).
001140             15  FILLER              PIC X(01).
001150             15  CU-LD-DD            PIC X(02).
001160             15  FILLER              PIC X(09).
001170         10  CU-FIRST-ABS            PIC 9(08) COMP.
001180         10  CU-LAST-ABS             PIC 9(08) COMP.
001190         10  CU-LIFESPAN-DAYS        PIC 9(06) COMP.
001200         10  CU-RECENCY-DAYS         PIC S9(06) COMP.
001210         10  CU-SEGMENT              PIC X(18).
001220         10  CU-LOY-SCORE            PIC 9(03)V9(01).
001230         10  CU-TIER                 PIC X(10).
001240     05  FILLER                      PIC X(08).
001250
001260*----------------------------------------------------------------*
001270*    TABLA DE GRUPOS DE FIDELIDAD (CRECE POR INSERCION)          *
001280*----------------------------------------------------------------*
001290 01  WS-GRUPO-TABLA.
001300     05  WS-LG-COUNT                 PIC 9(03) COMP.
001310     05  WS-LG-ENTRY OCCURS 1 TO 50 TIMES
001320               DEPENDING ON WS-LG-COUNT
001330               INDEXED BY WS-LG-IDX.
001340         10  LG-GROUP                PIC X(15).
001350         10  LG-COUNT                PIC 9(08) COMP.
001360         10  LG-SPEND-SUMA           PIC S9(09)V9(02) COMP-3.
001370         10  LG-SPEND-PROM           PIC S9(09)V9(02) COMP-3.
001380     05  FILLER                      PIC X(08).
001390
001400*----------------------------------------------------------------*
001410*    UN PAR ESTACION/CUSTOMER-ID POR ENTRADA -- SOLO PARA EL     *
001420*    CONTEO DE CLIENTES DISTINTOS Y LA RETENCION POR ESTACION.   *
001430*----------------------------------------------------------------*
001440 01  WS-ESTCLI-TABLA.
001450     05  WS-SC-COUNT                 PIC 9(05) COMP.
001460     05  WS-SC-ENTRY OCCURS 1 TO 12000 TIMES
001470               DEPENDING ON WS-SC-COUNT
001480               INDEXED BY WS-SC-IDX WS-SC-IDX2.
001490         10  SC-ESTACION-IDX         PIC 9(01).
001500         10  SC-CUSTOMER-ID          PIC X(20).
001510     05  FILLER                      PIC X(08).
001520
001530*----------------------------------------------------------------*
001540*    CASILLAS FIJAS POR RANGO DE EDAD (6), GENERO (3), SEGMENTO  *
001550*    (4), ESTACION (4) Y NIVEL DE FIDELIDAD (4)                  *
001560*----------------------------------------------------------------*
001570 01  WS-EDAD-TABLA.
001580     05  WS-AGE-COUNT     PIC 9(08) COMP OCCURS 6 TIMES.
001590     05  WS-AGE-SUMA      PIC S9(09)V9(02) COMP-3 OCCURS 6 TIMES.
001600     05  WS-AGE-PROM      PIC S9(09)V9(02) COMP-3 OCCURS 6 TIMES.
001610     05  FILLER           PIC X(04).
001620
001630 01  WS-GENERO-TABLA.
001640     05  WS-GEN-COUNT     PIC 9(08) COMP OCCURS 3 TIMES.
001650     05  WS-GEN-SUMA      PIC S9(09)V9(02) COMP-3 OCCURS 3 TIMES.
001660     05  WS-GEN-PROM      PIC S9(09)V9(02) COMP-3 OCCURS 3 TIMES.
001670     05  FILLER           PIC X(04).
001680
001690 01  WS-SEGMENTO-TABLA.
001700     05  WS-SEG-COUNT     PIC 9(08) COMP OCCURS 4 TIMES.
001710     05  FILLER           PIC X(04).
001720
001730 01  WS-ESTACION-TABLA.
001740     05  WS-SEA-LINEAS    PIC 9(08) COMP OCCURS 4 TIMES.
001750     05  WS-SEA-SUMA      PIC S9(09)V9(02) COMP-3 OCCURS 4 TIMES.
001760     05  WS-SEA-PROM      PIC S9(09)V9(02) COMP-3 OCCURS 4 TIMES.
001770     05  WS-SEA-CLIENTES  PIC 9(08) COMP OCCURS 4 TIMES.
001780     05  WS-SEA-RETENIDOS PIC 9(08) COMP OCCURS 4 TIMES.
001790     05  WS-SEA-RET-PCT   PIC S9(03)V9(02) COMP-3 OCCURS 4 TIMES.
001800     05  FILLER           PIC X(04).
001810
001820 01  WS-NIVEL-TABLA.
001830     05  WS-TIER-COUNT    PIC 9(08) COMP OCCURS 4 TIMES.
001840     05  FILLER           PIC X(04).
001850
001860*----------------------------------------------------------------*
001870*    NOMBRES CONSTANTES -- TABLAS VIA REDEFINES, SIN FUNCIONES   *
001880*----------------------------------------------------------------*
001890 01  WS-EDAD-NOMBRES-INIC.
001900     05  FILLER                      PIC X(10) VALUE '18-24'.
001910     05  FILLER                      PIC X(10) VALUE '25-34'.
001920     05  FILLER                      PIC X(10) VALUE '35-44'.
001930     05  FILLER                      PIC X(10) VALUE '45-54'.
001940     05  FILLER                      PIC X(10) VALUE '55-64'.
001950     05  FILLER                      PIC X(10) VALUE '65+'.
001960 01  WS-EDAD-NOMBRES-TAB REDEFINES WS-EDAD-NOMBRES-INIC.
001970     05  WS-EDAD-NOMBRE              PIC X(10) OCCURS 6 TIMES.
001980
001990 01  WS-GENERO-NOMBRES-INIC.
002000     05  FILLER                      PIC X(10) VALUE 'Male'.
002010     05  FILLER                      PIC X(10) VALUE 'Female'.
002020     05  FILLER                      PIC X(10) VALUE 'Other'.
002030 01  WS-GENERO-NOMBRES-TAB REDEFINES WS-GENERO-NOMBRES-INIC.
002040     05  WS-GENERO-NOMBRE            PIC X(10) OCCURS 3 TIMES.
002050
002060 01  WS-SEGMENTO-NOMBRES-INIC.
002070     05  FILLER                      PIC X(12) VALUE 'VIP'.
002080     05  FILLER                      PIC X(12) VALUE 'Loyal'.
002090     05  FILLER                      PIC X(12) VALUE 'Regular'.
002100     05  FILLER                      PIC X(12) VALUE 'Occasional'.
002110 01  WS-SEGMENTO-NOMBRES-TAB REDEFINES WS-SEGMENTO-NOMBRES-INIC.
002120     05  WS-SEGMENTO-NOMBRE          PIC X(12) OCCURS 4 TIMES.
002130
002140 01  WS-ESTACION-NOMBRES-INIC.
002150     05  FILLER                      PIC X(10) VALUE 'Spring'.
002160     05  FILLER                      PIC X(10) VALUE 'Summer'.
002170     05  FILLER                      PIC X(10) VALUE 'Autumn'.
002180     05  FILLER                      PIC X(10) VALUE 'Winter'.
002190 01  WS-ESTACION-NOMBRES-TAB REDEFINES WS-ESTACION-NOMBRES-INIC.
002200     05  WS-ESTACION-NOMBRE          PIC X(10) OCCURS 4 TIMES.
002210
002220 01  WS-NIVEL-NOMBRES-INIC.
002230     05  FILLER                      PIC X(10) VALUE 'Platinum'.
002240     05  FILLER                      PIC X(10) VALUE 'Gold'.
002250     05  FILLER                      PIC X(10) VALUE 'Silver'.
002260     05  FILLER                      PIC X(10) VALUE 'Bronze'.
002270 01  WS-NIVEL-NOMBRES-TAB REDEFINES WS-NIVEL-NOMBRES-INIC.
002280     05  WS-NIVEL-NOMBRE              PIC X(10) OCCURS 4 TIMES.
002290
002300*----------------------------------------------------------------*
002310*    DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO BISIESTO)        *
002320*----------------------------------------------------------------*
002330 01  WS-CUMDIAS-INIC.
002340     05  FILLER                      PIC 9(03) VALUE 0.
002350     05  FILLER                      PIC 9(03) VALUE 31.
002360     05  FILLER                      PIC 9(03) VALUE 59.
002370     05  FILLER                      PIC 9(03) VALUE 90.
002380     05  FILLER                      PIC 9(03) VALUE 120.
002390     05  FILLER                      PIC 9(03) VALUE 151.
002400     05  FILLER                      PIC 9(03) VALUE 181.
002410     05  FILLER                      PIC 9(03) VALUE 212.
002420     05  FILLER                      PIC 9(03) VALUE 243.
002430     05  FILLER                      PIC 9(03) VALUE 273.
002440     05  FILLER                      PIC 9(03) VALUE 304.
002450     05  FILLER                      PIC 9(03) VALUE 334.
002460 01  WS-CUMDIAS-TAB REDEFINES WS-CUMDIAS-INIC.
002470     05  WS-CUMDIAS                  PIC 9(03) OCCURS 12 TIMES.
002480
002490*----------------------------------------------------------------*
002500*    AREA DE TRABAJO PARA DERIVAR DIA-DEL-ANIO Y DIA-ABSOLUTO    *
002510*    A PARTIR DE ANIO/MES/DIA -- SIN FUNCIONES DE LIBRERIA       *
002520*----------------------------------------------------------------*
002530 01  WS-CALC-FECHA.
002540     05  WS-CF-YEAR                  PIC 9(04).
002550     05  WS-CF-MONTH                 PIC 9(02).
002560     05  WS-CF-DAY                   PIC 9(02).
002570     05  WS-CF-Q4                    PIC 9(04) COMP.
002580     05  WS-CF-R4                    PIC 9(02) COMP.
002590     05  WS-CF-Q100                  PIC 9(04) COMP.
002600     05  WS-CF-R100                  PIC 9(02) COMP.
002610     05  WS-CF-Q400                  PIC 9(04) COMP.
002620     05  WS-CF-R400                  PIC 9(03) COMP.
002630     05  WS-CF-BISIESTO-SW           PIC X(01).
002640         88  WS-CF-ES-BISIESTO       VALUE 'S'.
002650     05  WS-CF-DIA-ANIO              PIC 9(03).
002660     05  WS-CF-YM1                   PIC 9(04) COMP.
002670     05  WS-CF-Q4B                   PIC 9(04) COMP.
002680     05  WS-CF-Q100B                 PIC 9(04) COMP.
002690     05  WS-CF-Q400B                 PIC 9(04) COMP.
002700     05  WS-CF-LEAPDAYS              PIC 9(06) COMP.
002710     05  WS-CF-DIA-ABS               PIC 9(08) COMP.
002720     05  WS-CF-SEASON-IDX            PIC 9(01).
002730     05  FILLER                      PIC X(06).
002740
002750*----------------------------------------------------------------*
002760*    FECHA DE PROCESO ("HOY") -- DEL RELOJ DEL SISTEMA, CON      *
002770*    VENTANA DE SIGLO (VER BITACORA DEL LOTE, DP-114)            *
002780*----------------------------------------------------------------*
002790 01  WS-FECHA-HOY.
002800     05  WS-TODAY-RAW                PIC 9(06).
002810     05  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
002820         10  WS-TD-YY                PIC 9(02).
002830         10  WS-TD-MM                PIC 9(02).
002840         10  WS-TD-DD                PIC 9(02).
002850     05  WS-TODAY-YEAR               PIC 9(04) COMP.
002860     05  WS-TODAY-ABS                PIC 9(08) COMP.
002870     05  FILLER                      PIC X(06).
002880
002890*----------------------------------------------------------------*
002900 01  WS-TMP-AREA.
002910     05  WS-TMP-ABS-1                PIC 9(08) COMP.
002920     05  WS-TMP-ABS-2                PIC 9(08) COMP.
002930     05  WS-RECENCY-SCORE            PIC S9(04) COMP.
002940     05  WS-FREQ-SCORE               PIC S9(04) COMP.
002950     05  WS-SEA-NEXT-IDX             PIC 9(01) COMP.
002960     05  FILLER                      PIC X(06).
002970
002980*----------------------------------------------------------------*
002990 01  WS-COMPARE-AREA.
003000     05  WS-AGE-IDX                  PIC 9(01) COMP.
003010     05  WS-GEN-IDX                  PIC 9(01) COMP.
003020     05  WS-SEG-IDX                  PIC 9(01) COMP.
003030     05  WS-TIER-IDX                 PIC 9(01) COMP.
003040     05  WS-SEA-IDX                  PIC 9(01) COMP.
003050     05  FILLER                      PIC X(06).
003060
003070 01  WS-SUB-BUSQUEDA.
003080     05  WS-SB-ENCONTRADO            PIC X(01).
003090         88  WS-SB-FOUND             VALUE 'S'.
003100         88  WS-SB-NOTFOUND          VALUE 'N'.
003110     05  FILLER                      PIC X(05).
003120
003130*----------------------------------------------------------------*
003140 LINKAGE SECTION.
003150*----------------------------------------------------------------*
003160 COPY ORDTABLE.
003170
003180*----------------------------------------------------------------*
003190 PROCEDURE DIVISION USING WS-ORD-TABLE.
003200*----------------------------------------------------------------*
003210
003220     PERFORM 1000-INICIAR THRU 1000-INICIAR-EXIT.
003230
003240     IF WS-ORD-COUNT > 0
003250         PERFORM 2000-CONSTRUIR-METRICAS-LINEA
003260            THRU 2000-CONSTRUIR-METRICAS-LINEA-EXIT
003270           VARYING WS-ORD-IDX FROM 1 BY 1
003280             UNTIL WS-ORD-IDX > WS-ORD-COUNT
003290     END-IF.
003300
003310     IF WS-CU-COUNT > 0
003320         PERFORM 6000-CALC-METRICAS-CLIENTE
003330            THRU 6000-CALC-METRICAS-CLIENTE-EXIT
003340           VARYING WS-CU-IDX FROM 1 BY 1
003350             UNTIL WS-CU-IDX > WS-CU-COUNT
003360     END-IF.
003370
003380     PERFORM 6500-CALC-PROMEDIOS-AGRUPADOS
003390        THRU 6500-CALC-PROMEDIOS-AGRUPADOS-EXIT.
003400
003410     PERFORM 6600-CALC-RETENCION
003420        THRU 6600-CALC-RETENCION-EXIT
003430       VARYING WS-SEA-IDX FROM 1 BY 1
003440         UNTIL WS-SEA-IDX > 3.
003450
003460     PERFORM 8000-IMPRIMIR-REPORTE
003470        THRU 8000-IMPRIMIR-REPORTE-EXIT.
003480
003490     GOBACK.
003500
003510*----------------------------------------------------------------*
003520 1000-INICIAR.
003530
003540     INITIALIZE WS-CLIENTE-TABLA
003550                WS-GRUPO-TABLA
003560                WS-ESTCLI-TABLA
003570                WS-EDAD-TABLA
003580                WS-GENERO-TABLA
003590                WS-SEGMENTO-TABLA
003600                WS-ESTACION-TABLA
003610                WS-NIVEL-TABLA
003620                WS-SUB-BUSQUEDA
003630                WS-COMPARE-AREA
003640                WS-TMP-AREA
003650                WS-CALC-FECHA.
003660
003670     PERFORM 1100-CALC-FECHA-HOY THRU 1100-CALC-FECHA-HOY-EXIT.
003680
003690 1000-INICIAR-EXIT.
003700     EXIT.
003710
003720*----------------------------------------------------------------*
003730*    1100 -- FIJA EL DIA ABSOLUTO DE "HOY" UNA SOLA VEZ, PARA    *
003740*    LA RECENCIA RFM Y EL PUNTAJE DE FIDELIDAD DE CADA CLIENTE.  *
003750*----------------------------------------------------------------*
003760 1100-CALC-FECHA-HOY.
003770
003780     ACCEPT WS-TODAY-RAW FROM DATE.
003790
003800     IF WS-TD-YY < 50
003810         COMPUTE WS-TODAY-YEAR = 2000 + WS-TD-YY
003820     ELSE
003830         COMPUTE WS-TODAY-YEAR = 1900 + WS-TD-YY
003840     END-IF.
003850
003860     MOVE WS-TODAY-YEAR  TO WS-CF-YEAR.
003870     MOVE WS-TD-MM       TO WS-CF-MONTH.
003880     MOVE WS-TD-DD       TO WS-CF-DAY.
003890
003900     PERFORM 9000-CALC-FECHA-DERIVADOS
003910        THRU 9000-CALC-FECHA-DERIVADOS-EXIT.
003920
003930     MOVE WS-CF-DIA-ABS TO WS-TODAY-ABS.
003940
003950 1100-CALC-FECHA-HOY-EXIT.
003960     EXIT.
003970
003980*----------------------------------------------------------------*
003990*    2000 -- UN SOLO PASE SOBRE CADA LINEA DE PEDIDO.  ACUMULA  *
004000*    EDAD, GENERO, GRUPO DE FIDELIDAD, CLIENTE Y ESTACION EN    *
004010*    LA MISMA PASADA -- SIN RELEER LA TABLA DE ORDENES.         *
004020*----------------------------------------------------------------*
004030 2000-CONSTRUIR-METRICAS-LINEA.
004040
004050     ADD 1 TO WS-LINEAS-PROCESADAS.
004060
004070     IF OE-AGE(WS-ORD-IDX) NOT = 0
004080         PERFORM 2100-ACUM-EDAD
004090            THRU 2100-ACUM-EDAD-EXIT
004100     END-IF.
004110
004120     IF OE-GENDER(WS-ORD-IDX) NOT = SPACES
004130         PERFORM 2200-ACUM-GENERO
004140            THRU 2200-ACUM-GENERO-EXIT
004150     END-IF.
004160
004170     IF OE-LOYALTY-GROUP(WS-ORD-IDX) NOT = SPACES
004180         PERFORM 2300-ACUM-GRUPO-FIDELIDAD
004190            THRU 2300-ACUM-GRUPO-FIDELIDAD-EXIT
004200     END-IF.
004210
004220     PERFORM 2400-ACUM-CLIENTE
004230        THRU 2400-ACUM-CLIENTE-EXIT.
004240
004250     PERFORM 2500-ACUM-ESTACION
004260        THRU 2500-ACUM-ESTACION-EXIT.
004270
004280 2000-CONSTRUIR-METRICAS-LINEA-EXIT.
004290     EXIT.
004300
004310*----------------------------------------------------------------*
004320 2100-ACUM-EDAD.
004330
004340     PERFORM 2110-CLASIFICAR-EDAD
004350        THRU 2110-CLASIFICAR-EDAD-EXIT.
004360
004370     ADD 1 TO WS-AGE-COUNT(WS-AGE-IDX).
004380     ADD OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
004390                          TO WS-AGE-SUMA(WS-AGE-IDX).
004400
004410 2100-ACUM-EDAD-EXIT.
004420     EXIT.
004430
004440*----------------------------------------------------------------*
004450 2110-CLASIFICAR-EDAD.
004460
004470     IF OE-AGE(WS-ORD-IDX) < 25
004480         MOVE 1 TO WS-AGE-IDX
004490     ELSE
004500     IF OE-AGE(WS-ORD-IDX) < 35
004510         MOVE 2 TO WS-AGE-IDX
004520     ELSE
004530     IF OE-AGE(WS-ORD-IDX) < 45
004540         MOVE 3 TO WS-AGE-IDX
004550     ELSE
004560     IF OE-AGE(WS-ORD-IDX) < 55
004570         MOVE 4 TO WS-AGE-IDX
004580     ELSE
004590     IF OE-AGE(WS-ORD-IDX) < 65
004600         MOVE 5 TO WS-AGE-IDX
004610     ELSE
004620         MOVE 6 TO WS-AGE-IDX
004630     END-IF
004640     END-IF
004650     END-IF
004660     END-IF
004670     END-IF.
004680
004690 2110-CLASIFICAR-EDAD-EXIT.
004700     EXIT.
004710
004720*----------------------------------------------------------------*
004730 2200-ACUM-GENERO.
004740
004750     IF OE-GENDER(WS-ORD-IDX) = 'Male'
004760         MOVE 1 TO WS-GEN-IDX
004770     ELSE
004780     IF OE-GENDER(WS-ORD-IDX) = 'Female'
004790         MOVE 2 TO WS-GEN-IDX
004800     ELSE
004810         MOVE 3 TO WS-GEN-IDX
004820     END-IF
004830     END-IF.
004840
004850     ADD 1 TO WS-GEN-COUNT(WS-GEN-IDX).
004860     ADD OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
004870                          TO WS-GEN-SUMA(WS-GEN-IDX).
004880
004890 2200-ACUM-GENERO-EXIT.
004900     EXIT.
004910
004920*----------------------------------------------------------------*
004930 2300-ACUM-GRUPO-FIDELIDAD.
004940
004950     SET WS-LG-IDX TO 1.
004960     SET WS-SB-NOTFOUND TO TRUE.
004970     SEARCH WS-LG-ENTRY
004980         AT END
004990              CONTINUE
005000         WHEN LG-GROUP(WS-LG-IDX) =
005010              OE-LOYALTY-GROUP(WS-ORD-IDX)
005020              SET WS-SB-FOUND TO TRUE
005030     END-SEARCH.
005040
005050     IF WS-SB-NOTFOUND AND WS-LG-COUNT < 50
005060         ADD 1 TO WS-LG-COUNT
005070         SET WS-LG-IDX TO WS-LG-COUNT
005080         MOVE OE-LOYALTY-GROUP(WS-ORD-IDX)
005090                              TO LG-GROUP(WS-LG-IDX)
005100     END-IF.
005110
005120     IF WS-LG-COUNT = 0
005130         GO TO 2300-ACUM-GRUPO-FIDELIDAD-EXIT
005140     END-IF.
005150
005160     ADD 1 TO LG-COUNT(WS-LG-IDX).
005170     ADD OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
005180                          TO LG-SPEND-SUMA(WS-LG-IDX).
005190
005200 2300-ACUM-GRUPO-FIDELIDAD-EXIT.
005210     EXIT.
005220
005230*----------------------------------------------------------------*
005240 2400-ACUM-CLIENTE.
005250
005260     SET WS-CU-IDX TO 1.
005270     SET WS-SB-NOTFOUND TO TRUE.
005280     SEARCH WS-CU-ENTRY
005290         AT END
005300              CONTINUE
005310         WHEN CU-CUSTOMER-ID(WS-CU-IDX) =
005320              OE-CUSTOMER-ID(WS-ORD-IDX)
005330              SET WS-SB-FOUND TO TRUE
005340     END-SEARCH.
005350
005360     IF WS-SB-NOTFOUND AND WS-CU-COUNT < 12000
005370         ADD 1 TO WS-CU-COUNT
005380         SET WS-CU-IDX TO WS-CU-COUNT
005390         MOVE OE-CUSTOMER-ID(WS-ORD-IDX)
005400                              TO CU-CUSTOMER-ID(WS-CU-IDX)
005410         MOVE OE-ORDER-PLACED-DT(WS-ORD-IDX)
005420                              TO CU-FIRST-DT(WS-CU-IDX)
005430         MOVE OE-ORDER-PLACED-DT(WS-ORD-IDX)
005440                              TO CU-LAST-DT(WS-CU-IDX)
005450         ADD 1 TO WS-CLIENTES-VALIDOS
005460     END-IF.
005470
005480     IF WS-CU-COUNT = 0
005490         GO TO 2400-ACUM-CLIENTE-EXIT
005500     END-IF.
005510
005520     ADD 1 TO CU-FRECUENCIA(WS-CU-IDX).
005530     ADD OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
005540                          TO CU-MONETARIO(WS-CU-IDX).
005550
005560     IF OE-ORDER-PLACED-DT(WS-ORD-IDX) < CU-FIRST-DT(WS-CU-IDX)
005570         MOVE OE-ORDER-PLACED-DT(WS-ORD-IDX)
005580                              TO CU-FIRST-DT(WS-CU-IDX)
005590     END-IF.
005600
005610     IF OE-ORDER-PLACED-DT(WS-ORD-IDX) > CU-LAST-DT(WS-CU-IDX)
005620         MOVE OE-ORDER-PLACED-DT(WS-ORD-IDX)
005630                              TO CU-LAST-DT(WS-CU-IDX)
005640     END-IF.
005650
005660 2400-ACUM-CLIENTE-EXIT.
005670     EXIT.
005680
005690*----------------------------------------------------------------*
005700*    2500 -- CLASIFICA LA LINEA POR ESTACION (MES DE LA FECHA   *
005710*    DEL PEDIDO), ACUMULA LINEAS/GASTO POR ESTACION Y REGISTRA  *
005720*    EL PAR ESTACION/CLIENTE PARA EL CONTEO DE DISTINTOS.       *
005730*----------------------------------------------------------------*
005740 2500-ACUM-ESTACION.
005750
005760     MOVE OE-OP-MM(WS-ORD-IDX) TO WS-CF-MONTH.
005770     PERFORM 9050-CALC-ESTACION-IDX
005780        THRU 9050-CALC-ESTACION-IDX-EXIT.
005790
005800     ADD 1 TO WS-SEA-LINEAS(WS-CF-SEASON-IDX).
005810     ADD OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
005820                          TO WS-SEA-SUMA(WS-CF-SEASON-IDX).
005830
005840     SET WS-SC-IDX TO 1.
005850     SET WS-SB-NOTFOUND TO TRUE.
005860     SEARCH WS-SC-ENTRY
005870         AT END
005880              CONTINUE
005890         WHEN SC-ESTACION-IDX(WS-SC-IDX) = WS-CF-SEASON-IDX
005900          AND SC-CUSTOMER-ID(WS-SC-IDX) =
005910              OE-CUSTOMER-ID(WS-ORD-IDX)
005920              SET WS-SB-FOUND TO TRUE
005930     END-SEARCH.
005940
005950     IF WS-SB-NOTFOUND AND WS-SC-COUNT < 12000
005960         ADD 1 TO WS-SC-COUNT
005970         SET WS-SC-IDX TO WS-SC-COUNT
005980         MOVE WS-CF-SEASON-IDX TO SC-ESTACION-IDX(WS-SC-IDX)
005990         MOVE OE-CUSTOMER-ID(WS-ORD-IDX)
006000                              TO SC-CUSTOMER-ID(WS-SC-IDX)
006010         ADD 1 TO WS-SEA-CLIENTES(WS-CF-SEASON-IDX)
006020     END-IF.
006030
006040 2500-ACUM-ESTACION-EXIT.
006050     EXIT.
006060
006070*----------------------------------------------------------------*
006080*    6000 -- POR CADA CLIENTE: SEGMENTO RFM, FECHAS ABSOLUTAS,  *
006090*    RECENCIA/DURACION DE VIDA Y PUNTAJE/NIVEL DE FIDELIDAD.    *
006100*----------------------------------------------------------------*
006110 6000-CALC-METRICAS-CLIENTE.
006120
006130     PERFORM 6100-CALC-SEGMENTO
006140        THRU 6100-CALC-SEGMENTO-EXIT.
006150
006160     PERFORM 6200-CALC-FECHAS-ABS
006170        THRU 6200-CALC-FECHAS-ABS-EXIT.
006180
006190     PERFORM 6300-CALC-LEALTAD
006200        THRU 6300-CALC-LEALTAD-EXIT.
006210
006220 6000-CALC-METRICAS-CLIENTE-EXIT.
006230     EXIT.
006240
006250*----------------------------------------------------------------*
006260 6100-CALC-SEGMENTO.
006270
006280     IF CU-FRECUENCIA(WS-CU-IDX) >= 10
006290        AND CU-MONETARIO(WS-CU-IDX) >= 10000.00
006300         MOVE 1                    TO WS-SEG-IDX
006310         MOVE 'VIP'                TO CU-SEGMENT(WS-CU-IDX)
006320     ELSE
006330     IF CU-FRECUENCIA(WS-CU-IDX) >= 5
006340        AND CU-MONETARIO(WS-CU-IDX) >= 5000.00
006350         MOVE 2                    TO WS-SEG-IDX
006360         MOVE 'Loyal'              TO CU-SEGMENT(WS-CU-IDX)
006370     ELSE
006380     IF CU-FRECUENCIA(WS-CU-IDX) >= 3
006390         MOVE 3                    TO WS-SEG-IDX
006400         MOVE 'Regular'            TO CU-SEGMENT(WS-CU-IDX)
006410     ELSE
006420         MOVE 4                    TO WS-SEG-IDX
006430         MOVE 'Occasional'         TO CU-SEGMENT(WS-CU-IDX)
006440     END-IF
006450     END-IF
006460     END-IF.
006470
006480     ADD 1 TO WS-SEG-COUNT(WS-SEG-IDX).
006490
006500 6100-CALC-SEGMENTO-EXIT.
006510     EXIT.
006520
006530*----------------------------------------------------------------*
006540 6200-CALC-FECHAS-ABS.
006550
006560     MOVE CU-FD-YYYY(WS-CU-IDX) TO WS-CF-YEAR.
006570     MOVE CU-FD-MM(WS-CU-IDX)   TO WS-CF-MONTH.
006580     MOVE CU-FD-DD(WS-CU-IDX)   TO WS-CF-DAY.
006590     PERFORM 9000-CALC-FECHA-DERIVADOS
006600        THRU 9000-CALC-FECHA-DERIVADOS-EXIT.
006610     MOVE WS-CF-DIA-ABS TO WS-TMP-ABS-1.
006620
006630     MOVE CU-LD-YYYY(WS-CU-IDX) TO WS-CF-YEAR.
006640     MOVE CU-LD-MM(WS-CU-IDX)   TO WS-CF-MONTH.
006650     MOVE CU-LD-DD(WS-CU-IDX)   TO WS-CF-DAY.
006660     PERFORM 9000-CALC-FECHA-DERIVADOS
006670        THRU 9000-CALC-FECHA-DERIVADOS-EXIT.
006680     MOVE WS-CF-DIA-ABS TO WS-TMP-ABS-2.
006690
006700     MOVE WS-TMP-ABS-1 TO CU-FIRST-ABS(WS-CU-IDX).
006710     MOVE WS-TMP-ABS-2 TO CU-LAST-ABS(WS-CU-IDX).
006720
006730     COMPUTE CU-LIFESPAN-DAYS(WS-CU-IDX) =
006740           WS-TMP-ABS-2 - WS-TMP-ABS-1.
006750     COMPUTE CU-RECENCY-DAYS(WS-CU-IDX) =
006760           WS-TODAY-ABS - WS-TMP-ABS-2.
006770
006780 6200-CALC-FECHAS-ABS-EXIT.
006790     EXIT.
006800
006810*----------------------------------------------------------------*
006820*    6300 -- PUNTAJE DE FIDELIDAD.  RECENCYSCORE = MAX(0, 100 - *
006830*    DIAS-DESDE-ULTIMO-PEDIDO).  FREQUENCYSCORE = MIN(100,      *
006840*    FRECUENCIA X 10).  SCORE = PROMEDIO DE LOS DOS.            *
006850*----------------------------------------------------------------*
006860 6300-CALC-LEALTAD.
006870
006880     COMPUTE WS-RECENCY-SCORE =
006890           100 - CU-RECENCY-DAYS(WS-CU-IDX).
006900     IF WS-RECENCY-SCORE < 0
006910         MOVE 0 TO WS-RECENCY-SCORE
006920     END-IF.
006930
006940     COMPUTE WS-FREQ-SCORE = CU-FRECUENCIA(WS-CU-IDX) * 10.
006950     IF WS-FREQ-SCORE > 100
006960         MOVE 100 TO WS-FREQ-SCORE
006970     END-IF.
006980
006990     COMPUTE CU-LOY-SCORE(WS-CU-IDX) ROUNDED =
007000           (WS-RECENCY-SCORE + WS-FREQ-SCORE) / 2.
007010
007020     IF CU-LOY-SCORE(WS-CU-IDX) >= 80
007030         MOVE 1              TO WS-TIER-IDX
007040         MOVE 'Platinum'     TO CU-TIER(WS-CU-IDX)
007050     ELSE
007060     IF CU-LOY-SCORE(WS-CU-IDX) >= 60
007070         MOVE 2              TO WS-TIER-IDX
007080         MOVE 'Gold'         TO CU-TIER(WS-CU-IDX)
007090     ELSE
007100     IF CU-LOY-SCORE(WS-CU-IDX) >= 40
007110         MOVE 3              TO WS-TIER-IDX
007120         MOVE 'Silver'       TO CU-TIER(WS-CU-IDX)
007130     ELSE
007140         MOVE 4              TO WS-TIER-IDX
007150         MOVE 'Bronze'       TO CU-TIER(WS-CU-IDX)
007160     END-IF
007170     END-IF
007180     END-IF.
007190
007200     ADD 1 TO WS-TIER-COUNT(WS-TIER-IDX).
007210
007220 6300-CALC-LEALTAD-EXIT.
007230     EXIT.
007240
007250*----------------------------------------------------------------*
007260*    6500 -- PROMEDIOS DE GASTO POR EDAD, GENERO, GRUPO DE      *
007270*    FIDELIDAD Y ESTACION, A PARTIR DE LOS ACUMULADORES.        *
007280*----------------------------------------------------------------*
007290 6500-CALC-PROMEDIOS-AGRUPADOS.
007300
007310     PERFORM 6510-PROMEDIO-EDAD
007320        THRU 6510-PROMEDIO-EDAD-EXIT
007330       VARYING WS-AGE-IDX FROM 1 BY 1
007340         UNTIL WS-AGE-IDX > 6.
007350
007360     PERFORM 6520-PROMEDIO-GENERO
007370        THRU 6520-PROMEDIO-GENERO-EXIT
007380       VARYING WS-GEN-IDX FROM 1 BY 1
007390         UNTIL WS-GEN-IDX > 3.
007400
007410     IF WS-LG-COUNT > 0
007420         PERFORM 6530-PROMEDIO-GRUPO
007430            THRU 6530-PROMEDIO-GRUPO-EXIT
007440           VARYING WS-LG-IDX FROM 1 BY 1
007450             UNTIL WS-LG-IDX > WS-LG-COUNT
007460     END-IF.
007470
007480     PERFORM 6540-PROMEDIO-ESTACION
007490        THRU 6540-PROMEDIO-ESTACION-EXIT
007500       VARYING WS-SEA-IDX FROM 1 BY 1
007510         UNTIL WS-SEA-IDX > 4.
007520
007530 6500-CALC-PROMEDIOS-AGRUPADOS-EXIT.
007540     EXIT.
007550
007560*----------------------------------------------------------------*
007570 6510-PROMEDIO-EDAD.
007580
007590     IF WS-AGE-COUNT(WS-AGE-IDX) > 0
007600         COMPUTE WS-AGE-PROM(WS-AGE-IDX) ROUNDED =
007610               WS-AGE-SUMA(WS-AGE-IDX) / WS-AGE-COUNT(WS-AGE-IDX)
007620     END-IF.
007630
007640 6510-PROMEDIO-EDAD-EXIT.
007650     EXIT.
007660
007670*----------------------------------------------------------------*
007680 6520-PROMEDIO-GENERO.
007690
007700     IF WS-GEN-COUNT(WS-GEN-IDX) > 0
007710         COMPUTE WS-GEN-PROM(WS-GEN-IDX) ROUNDED =
007720               WS-GEN-SUMA(WS-GEN-IDX) / WS-GEN-COUNT(WS-GEN-IDX)
007730     END-IF.
007740
007750 6520-PROMEDIO-GENERO-EXIT.
007760     EXIT.
007770
007780*----------------------------------------------------------------*
007790 6530-PROMEDIO-GRUPO.
007800
007810     IF LG-COUNT(WS-LG-IDX) > 0
007820         COMPUTE LG-SPEND-PROM(WS-LG-IDX) ROUNDED =
007830               LG-SPEND-SUMA(WS-LG-IDX) / LG-COUNT(WS-LG-IDX)
007840     END-IF.
007850
007860 6530-PROMEDIO-GRUPO-EXIT.
007870     EXIT.
007880
007890*----------------------------------------------------------------*
007900 6540-PROMEDIO-ESTACION.
007910
007920     IF WS-SEA-LINEAS(WS-SEA-IDX) > 0
007930         COMPUTE WS-SEA-PROM(WS-SEA-IDX) ROUNDED =
007940               WS-SEA-SUMA(WS-SEA-IDX) / WS-SEA-LINEAS(WS-SEA-IDX)
007950     END-IF.
007960
007970 6540-PROMEDIO-ESTACION-EXIT.
007980     EXIT.
007990
008000*----------------------------------------------------------------*
008010*    6600 -- RETENCION ESTACION-A-ESTACION, ORDEN PRIMAVERA ->  *
008020*    VERANO -> OTONO -> INVIERNO.  WS-SEA-IDX TRAE LA ESTACION  *
008030*    ORIGEN (1 A 3); NO HAY TRANSICION DESDE INVIERNO (4).      *
008040*----------------------------------------------------------------*
008050 6600-CALC-RETENCION.
008060
008070     IF WS-SEA-CLIENTES(WS-SEA-IDX) = 0
008080         GO TO 6600-CALC-RETENCION-EXIT
008090     END-IF.
008100
008110     COMPUTE WS-SEA-NEXT-IDX = WS-SEA-IDX + 1.
008120
008130     IF WS-SC-COUNT > 0
008140         PERFORM 6610-CONTAR-RETENIDOS
008150            THRU 6610-CONTAR-RETENIDOS-EXIT
008160           VARYING WS-SC-IDX FROM 1 BY 1
008170             UNTIL WS-SC-IDX > WS-SC-COUNT
008180     END-IF.
008190
008200     COMPUTE WS-SEA-RET-PCT(WS-SEA-IDX) ROUNDED =
008210           (WS-SEA-RETENIDOS(WS-SEA-IDX) /
008220            WS-SEA-CLIENTES(WS-SEA-IDX)) * 100.
008230
008240 6600-CALC-RETENCION-EXIT.
008250     EXIT.
008260
008270*----------------------------------------------------------------*
008280 6610-CONTAR-RETENIDOS.
008290
008300     IF SC-ESTACION-IDX(WS-SC-IDX) NOT = WS-SEA-IDX
008310         GO TO 6610-CONTAR-RETENIDOS-EXIT
008320     END-IF.
008330
008340     SET WS-SC-IDX2 TO 1.
008350     SET WS-SB-NOTFOUND TO TRUE.
008360     SEARCH WS-SC-ENTRY
008370         AT END
008380              CONTINUE
008390         WHEN SC-ESTACION-IDX(WS-SC-IDX2) = WS-SEA-NEXT-IDX
008400          AND SC-CUSTOMER-ID(WS-SC-IDX2) =
008410              SC-CUSTOMER-ID(WS-SC-IDX)
008420              SET WS-SB-FOUND TO TRUE
008430     END-SEARCH.
008440
008450     IF WS-SB-FOUND
008460         ADD 1 TO WS-SEA-RETENIDOS(WS-SEA-IDX)
008470     END-IF.
008480
008490 6610-CONTAR-RETENIDOS-EXIT.
008500     EXIT.
008510
008520*----------------------------------------------------------------*
008530*    9000 -- DIA DEL ANIO, ANIO BISIESTO Y DIA ABSOLUTO A       *
008540*    PARTIR DE ANIO/MES/DIA (WS-CF-YEAR/MONTH/DAY YA CARGADOS). *
008550*    SIN FUNCIONES DE LIBRERIA -- SOLO DIVIDE/COMPUTE.          *
008560*----------------------------------------------------------------*
008570 9000-CALC-FECHA-DERIVADOS.
008580
008590     PERFORM 9100-CHECK-BISIESTO
008600        THRU 9100-CHECK-BISIESTO-EXIT.
008610
008620     MOVE WS-CUMDIAS(WS-CF-MONTH) TO WS-CF-DIA-ANIO.
008630     ADD WS-CF-DAY TO WS-CF-DIA-ANIO.
008640     IF WS-CF-ES-BISIESTO AND WS-CF-MONTH > 2
008650         ADD 1 TO WS-CF-DIA-ANIO
008660     END-IF.
008670
008680     PERFORM 9200-CALC-DIA-ABSOLUTO
008690        THRU 9200-CALC-DIA-ABSOLUTO-EXIT.
008700
008710 9000-CALC-FECHA-DERIVADOS-EXIT.
008720     EXIT.
008730
008740*----------------------------------------------------------------*
008750 9050-CALC-ESTACION-IDX.
008760
008770     IF WS-CF-MONTH >= 3 AND WS-CF-MONTH <= 5
008780         MOVE 1 TO WS-CF-SEASON-IDX
008790     ELSE
008800     IF WS-CF-MONTH >= 6 AND WS-CF-MONTH <= 8
008810         MOVE 2 TO WS-CF-SEASON-IDX
008820     ELSE
008830     IF WS-CF-MONTH >= 9 AND WS-CF-MONTH <= 11
008840         MOVE 3 TO WS-CF-SEASON-IDX
008850     ELSE
008860         MOVE 4 TO WS-CF-SEASON-IDX
008870     END-IF
008880     END-IF
008890     END-IF.
008900
008910 9050-CALC-ESTACION-IDX-EXIT.
008920     EXIT.
008930
008940*----------------------------------------------------------------*
008950 9100-CHECK-BISIESTO.
008960
008970     DIVIDE WS-CF-YEAR BY 4 GIVING WS-CF-Q4
008980                           REMAINDER WS-CF-R4.
008990     DIVIDE WS-CF-YEAR BY 100 GIVING WS-CF-Q100
009000                              REMAINDER WS-CF-R100.
009010     DIVIDE WS-CF-YEAR BY 400 GIVING WS-CF-Q400
009020                              REMAINDER WS-CF-R400.
009030
009040     IF WS-CF-R4 = 0 AND (WS-CF-R100 NOT = 0 OR WS-CF-R400 = 0)
009050         SET WS-CF-ES-BISIESTO TO TRUE
009060     ELSE
009070         MOVE 'N' TO WS-CF-BISIESTO-SW
009080     END-IF.
009090
009100 9100-CHECK-BISIESTO-EXIT.
009110     EXIT.
009120
009130*----------------------------------------------------------------*
009140*    9200 -- DIA ABSOLUTO = DIAS BISIESTOS ANTES DEL ANIO MAS   *
009150*    365 X (ANIO-1) MAS EL DIA-DEL-ANIO EN CURSO.  SIRVE PARA   *
009160*    RESTAR DOS FECHAS CUALESQUIERA EN DIAS ENTEROS.            *
009170*----------------------------------------------------------------*
009180 9200-CALC-DIA-ABSOLUTO.
009190
009200     COMPUTE WS-CF-YM1 = WS-CF-YEAR - 1.
009210     DIVIDE WS-CF-YM1 BY 4   GIVING WS-CF-Q4B.
009220     DIVIDE WS-CF-YM1 BY 100 GIVING WS-CF-Q100B.
009230     DIVIDE WS-CF-YM1 BY 400 GIVING WS-CF-Q400B.
009240
009250     COMPUTE WS-CF-LEAPDAYS =
009260           WS-CF-Q4B - WS-CF-Q100B + WS-CF-Q400B.
009270
009280     COMPUTE WS-CF-DIA-ABS =
009290           (365 * WS-CF-YM1) + WS-CF-LEAPDAYS + WS-CF-DIA-ANIO.
009300
009310 9200-CALC-DIA-ABSOLUTO-EXIT.
009320     EXIT.
009330
009340*----------------------------------------------------------------*
009350 8000-IMPRIMIR-REPORTE.
009360
009370     OPEN OUTPUT SAL-CUS-RPT.
009380
009390     MOVE WS-CUS-TITULO      TO WS-CUS-LINE.
009400     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009410     WRITE WS-CUS-RPT-REG.
009420     MOVE WS-CUS-SEPARADOR   TO WS-CUS-LINE.
009430     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009440     WRITE WS-CUS-RPT-REG.
009450
009460     MOVE WS-CUS-AGE-HDR     TO WS-CUS-LINE.
009470     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009480     WRITE WS-CUS-RPT-REG.
009490     PERFORM 8100-IMPRIMIR-EDAD
009500        THRU 8100-IMPRIMIR-EDAD-EXIT
009510       VARYING WS-AGE-IDX FROM 1 BY 1
009520         UNTIL WS-AGE-IDX > 6.
009530
009540     MOVE WS-CUS-SEPARADOR   TO WS-CUS-LINE.
009550     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009560     WRITE WS-CUS-RPT-REG.
009570     MOVE WS-CUS-GENDER-HDR  TO WS-CUS-LINE.
009580     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009590     WRITE WS-CUS-RPT-REG.
009600     PERFORM 8150-IMPRIMIR-GENERO
009610        THRU 8150-IMPRIMIR-GENERO-EXIT
009620       VARYING WS-GEN-IDX FROM 1 BY 1
009630         UNTIL WS-GEN-IDX > 3.
009640
009650     MOVE WS-CUS-SEPARADOR   TO WS-CUS-LINE.
009660     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009670     WRITE WS-CUS-RPT-REG.
009680     MOVE WS-CUS-LOYGRP-HDR  TO WS-CUS-LINE.
009690     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009700     WRITE WS-CUS-RPT-REG.
009710     IF WS-LG-COUNT > 0
009720         PERFORM 8200-IMPRIMIR-GRUPO
009730            THRU 8200-IMPRIMIR-GRUPO-EXIT
009740           VARYING WS-LG-IDX FROM 1 BY 1
009750             UNTIL WS-LG-IDX > WS-LG-COUNT
009760     END-IF.
009770
009780     MOVE WS-CUS-SEPARADOR   TO WS-CUS-LINE.
009790     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009800     WRITE WS-CUS-RPT-REG.
009810     MOVE WS-CUS-RFM-HDR     TO WS-CUS-LINE.
009820     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009830     WRITE WS-CUS-RPT-REG.
009840     IF WS-CU-COUNT > 0
009850         PERFORM 8300-IMPRIMIR-RFM
009860            THRU 8300-IMPRIMIR-RFM-EXIT
009870           VARYING WS-CU-IDX FROM 1 BY 1
009880             UNTIL WS-CU-IDX > WS-CU-COUNT
009890     END-IF.
009900
009910     MOVE WS-CUS-SEPARADOR     TO WS-CUS-LINE.
009920     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009930     WRITE WS-CUS-RPT-REG.
009940     MOVE WS-CUS-SEGDIST-HDR   TO WS-CUS-LINE.
009950     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
009960     WRITE WS-CUS-RPT-REG.
009970     PERFORM 8350-IMPRIMIR-SEGMENTOS
009980        THRU 8350-IMPRIMIR-SEGMENTOS-EXIT
009990       VARYING WS-SEG-IDX FROM 1 BY 1
010000         UNTIL WS-SEG-IDX > 4.
010010
010020     MOVE WS-CUS-SEPARADOR   TO WS-CUS-LINE.
010030     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010040     WRITE WS-CUS-RPT-REG.
010050     MOVE WS-CUS-SEASON-HDR  TO WS-CUS-LINE.
010060     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010070     WRITE WS-CUS-RPT-REG.
010080     PERFORM 8400-IMPRIMIR-ESTACION
010090        THRU 8400-IMPRIMIR-ESTACION-EXIT
010100       VARYING WS-SEA-IDX FROM 1 BY 1
010110         UNTIL WS-SEA-IDX > 4.
010120
010130     MOVE WS-CUS-SEPARADOR   TO WS-CUS-LINE.
010140     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010150     WRITE WS-CUS-RPT-REG.
010160     MOVE WS-CUS-TIER-HDR    TO WS-CUS-LINE.
010170     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010180     WRITE WS-CUS-RPT-REG.
010190     PERFORM 8450-IMPRIMIR-NIVEL
010200        THRU 8450-IMPRIMIR-NIVEL-EXIT
010210       VARYING WS-TIER-IDX FROM 1 BY 1
010220         UNTIL WS-TIER-IDX > 4.
010230
010240     MOVE WS-CUS-SEPARADOR   TO WS-CUS-LINE.
010250     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010260     WRITE WS-CUS-RPT-REG.
010270     MOVE WS-CUS-LOY-HDR     TO WS-CUS-LINE.
010280     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010290     WRITE WS-CUS-RPT-REG.
010300     IF WS-CU-COUNT > 0
010310         PERFORM 8500-IMPRIMIR-LEALTAD
010320            THRU 8500-IMPRIMIR-LEALTAD-EXIT
010330           VARYING WS-CU-IDX FROM 1 BY 1
010340             UNTIL WS-CU-IDX > WS-CU-COUNT
010350     END-IF.
010360
010370     MOVE WS-CUS-SEPARADOR   TO WS-CUS-LINE.
010380     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010390     WRITE WS-CUS-RPT-REG.
010400     MOVE WS-CUS-LIFE-HDR    TO WS-CUS-LINE.
010410     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010420     WRITE WS-CUS-RPT-REG.
010430     IF WS-CU-COUNT > 0
010440         PERFORM 8600-IMPRIMIR-CICLO-VIDA
010450            THRU 8600-IMPRIMIR-CICLO-VIDA-EXIT
010460           VARYING WS-CU-IDX FROM 1 BY 1
010470             UNTIL WS-CU-IDX > WS-CU-COUNT
010480     END-IF.
010490
010500     CLOSE SAL-CUS-RPT.
010510
010520 8000-IMPRIMIR-REPORTE-EXIT.
010530     EXIT.
010540
010550*----------------------------------------------------------------*
010560 8100-IMPRIMIR-EDAD.
010570
010580     MOVE WS-EDAD-NOMBRE(WS-AGE-IDX)  TO CU-AG-BUCKET.
010590     MOVE WS-AGE-COUNT(WS-AGE-IDX)    TO CU-AG-COUNT.
010600     MOVE WS-AGE-PROM(WS-AGE-IDX)     TO CU-AG-SPEND.
010610     MOVE WS-CUS-AGE-LINE             TO WS-CUS-LINE.
010620     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010630     WRITE WS-CUS-RPT-REG.
010640
010650 8100-IMPRIMIR-EDAD-EXIT.
010660     EXIT.
010670
010680*----------------------------------------------------------------*
010690 8150-IMPRIMIR-GENERO.
010700
010710     MOVE WS-GENERO-NOMBRE(WS-GEN-IDX) TO CU-GN-GENDER.
010720     MOVE WS-GEN-COUNT(WS-GEN-IDX)     TO CU-GN-COUNT.
010730     MOVE WS-GEN-PROM(WS-GEN-IDX)      TO CU-GN-SPEND.
010740     MOVE WS-CUS-GENDER-LINE           TO WS-CUS-LINE.
010750     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010760     WRITE WS-CUS-RPT-REG.
010770
010780 8150-IMPRIMIR-GENERO-EXIT.
010790     EXIT.
010800
010810*----------------------------------------------------------------*
010820 8200-IMPRIMIR-GRUPO.
010830
010840     MOVE LG-GROUP(WS-LG-IDX)          TO CU-LG-GROUP.
010850     MOVE LG-COUNT(WS-LG-IDX)          TO CU-LG-COUNT.
010860     MOVE LG-SPEND-PROM(WS-LG-IDX)     TO CU-LG-SPEND.
010870     MOVE WS-CUS-LOYGRP-LINE           TO WS-CUS-LINE.
010880     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
010890     WRITE WS-CUS-RPT-REG.
010900
010910 8200-IMPRIMIR-GRUPO-EXIT.
010920     EXIT.
010930
010940*----------------------------------------------------------------*
010950 8300-IMPRIMIR-RFM.
010960
010970     MOVE CU-CUSTOMER-ID(WS-CU-IDX)    TO CU-RF-CUSTOMER-ID.
010980     MOVE CU-RECENCY-DAYS(WS-CU-IDX)   TO CU-RF-RECENCY.
010990     MOVE CU-FRECUENCIA(WS-CU-IDX)     TO CU-RF-FREQUENCY.
011000     MOVE CU-MONETARIO(WS-CU-IDX)      TO CU-RF-MONETARY.
011010     MOVE CU-SEGMENT(WS-CU-IDX)        TO CU-RF-SEGMENT.
011020     MOVE WS-CUS-RFM-LINE               TO WS-CUS-LINE.
011030     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
011040     WRITE WS-CUS-RPT-REG.
011050
011060 8300-IMPRIMIR-RFM-EXIT.
011070     EXIT.
011080
011090*----------------------------------------------------------------*
011100 8350-IMPRIMIR-SEGMENTOS.
011110
011120     MOVE WS-SEGMENTO-NOMBRE(WS-SEG-IDX) TO CU-SD-SEGMENT.
011130     MOVE WS-SEG-COUNT(WS-SEG-IDX)       TO CU-SD-COUNT.
011140     MOVE WS-CUS-SEGDIST-LINE            TO WS-CUS-LINE.
011150     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
011160     WRITE WS-CUS-RPT-REG.
011170
011180 8350-IMPRIMIR-SEGMENTOS-EXIT.
011190     EXIT.
011200
011210*----------------------------------------------------------------*
011220 8400-IMPRIMIR-ESTACION.
011230
011240     MOVE WS-ESTACION-NOMBRE(WS-SEA-IDX)  TO CU-SE-SEASON.
011250     MOVE WS-SEA-CLIENTES(WS-SEA-IDX)     TO CU-SE-CUSTOMERS.
011260     MOVE WS-SEA-RET-PCT(WS-SEA-IDX)      TO CU-SE-RETENTION-PCT.
011270     MOVE WS-SEA-PROM(WS-SEA-IDX)         TO CU-SE-AVG-SPEND.
011280     MOVE WS-CUS-SEASON-LINE              TO WS-CUS-LINE.
011290     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
011300     WRITE WS-CUS-RPT-REG.
011310
011320 8400-IMPRIMIR-ESTACION-EXIT.
011330     EXIT.
011340
011350*----------------------------------------------------------------*
011360 8450-IMPRIMIR-NIVEL.
011370
011380     MOVE WS-NIVEL-NOMBRE(WS-TIER-IDX) TO CU-TR-TIER.
011390     MOVE WS-TIER-COUNT(WS-TIER-IDX)   TO CU-TR-COUNT.
011400     MOVE WS-CUS-TIER-LINE             TO WS-CUS-LINE.
011410     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
011420     WRITE WS-CUS-RPT-REG.
011430
011440 8450-IMPRIMIR-NIVEL-EXIT.
011450     EXIT.
011460
011470*----------------------------------------------------------------*
011480 8500-IMPRIMIR-LEALTAD.
011490
011500     MOVE CU-CUSTOMER-ID(WS-CU-IDX)   TO CU-LY-CUSTOMER-ID.
011510     MOVE CU-LOY-SCORE(WS-CU-IDX)     TO CU-LY-SCORE.
011520     MOVE CU-TIER(WS-CU-IDX)          TO CU-LY-TIER.
011530     MOVE WS-CUS-LOY-LINE             TO WS-CUS-LINE.
011540     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
011550     WRITE WS-CUS-RPT-REG.
011560
011570 8500-IMPRIMIR-LEALTAD-EXIT.
011580     EXIT.
011590
011600*----------------------------------------------------------------*
011610 8600-IMPRIMIR-CICLO-VIDA.
011620
011630     MOVE CU-CUSTOMER-ID(WS-CU-IDX)   TO CU-LF-CUSTOMER-ID.
011640     MOVE CU-FIRST-DT(WS-CU-IDX)(1:10) TO CU-LF-FIRST-ORDER.
011650     MOVE CU-LAST-DT(WS-CU-IDX)(1:10)  TO CU-LF-LAST-ORDER.
011660     MOVE CU-LIFESPAN-DAYS(WS-CU-IDX) TO CU-LF-LIFESPAN-DAYS.
011670     MOVE WS-CUS-LIFE-LINE             TO WS-CUS-LINE.
011680     MOVE WS-CUS-LINE TO WS-CUS-RPT-REG.
011690     WRITE WS-CUS-RPT-REG.
011700
011710 8600-IMPRIMIR-CICLO-VIDA-EXIT.
011720     EXIT.
011730
011740*----------------------------------------------------------------*
011750 END PROGRAM RESTCUS.
