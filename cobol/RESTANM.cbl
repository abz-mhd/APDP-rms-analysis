000100*****************************************************************
000110* PROGRAM-ID.  RESTANM
000120* AUTHOR.      R. P. FERNANDO
000130* INSTALLATION. LANKA QSR HOLDINGS -- DATA PROCESSING CENTER
000140* DATE-WRITTEN. 11/14/1994
000150* DATE-COMPILED.
000160* SECURITY.    UNCLASSIFIED -- INTERNAL BATCH LIBRARY MEMBER
000170*****************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  11/14/94  RPF  0031  ORIGINAL CODING.  PREP-TIME Z-SCORE
000210*                       PASS FOR THE KITCHEN AUDIT COMMITTEE.
000220*  03/02/95  RPF  0034  ADDED HOURLY ORDER-VOLUME Z-SCORE PASS,
000230*                       ONE POPULATION PER OUTLET.
000240*  08/19/95  RPF  0038  ADDED DAILY REVENUE Z-SCORE PASS, ONE
000250*                       POPULATION PER OUTLET.  REVENUE IS
000260*                       COUNTED ONCE PER ORDER, NOT PER LINE.
000270*  02/06/97  MTP  0041  ADDED CUSTOMER ORDER-VALUE Z-SCORE PASS
000280*                       (CUSTOMERS WITH 3 OR MORE LINES ONLY).
000290*  05/30/97  MTP  0043  ADDED THE RULE-BASED ALERT LOG -- LONG
000300*                       PREP TIME, FAILED/CANCELLED ORDERS AND
000310*                       HIGH-VALUE ORDERS NO LONGER RELY ON A
000320*                       Z-SCORE TO BE FLAGGED.
000330*  12/29/98  RPF  0048  Y2K REMEDIATION -- REVIEWED ALL DATE AND
000340*                       TIME SUBFIELDS TOUCHED BY THIS PROGRAM.
000350*                       BUCKET KEYS STORE A 4-DIGIT YEAR.
000360*                       SIGNED OFF PER Y2K CHECKLIST ITEM DP-114.
000370*  06/11/00  NDS  0053  REWORKED FOR THE RESTAURANT ANALYTICS
000380*                       PROJECT -- FIELD NAMES AND REPORT
000390*                       LAYOUT REPLACED; THE SQUARE-ROOT AND
000400*                       TWO-PASS VARIANCE ROUTINES ARE CARRIED
000410*                       FORWARD FROM THE ORIGINAL CODING AS-IS.
000420*  03/24/03  NDS  0062  2100/8100 WERE DROPPING ANY LINE WHOSE
000430*                       PREP-STARTED AND PREP-FINISHED FELL ON
000440*                       DIFFERENT CALENDAR DAYS -- QUIETLY
000450*                       EXCLUDING THOSE ORDERS FROM BOTH THE
000460*                       Z-SCORE POPULATION AND THE LONG-PREP-
000470*                       TIME ALERT.  2110 NOW DERIVES ABSOLUTE
000480*                       DAY NUMBERS (SAME TECHNIQUE AS RESTCUS,
000490*                       NEW PARAGRAPHS 9820/9830/9840) SO A
000500*                       PREPARATION CROSSING MIDNIGHT STILL
000510*                       COUNTS AND STILL ALERTS.
000520*  ----------------------------------------------------------
000530*****************************************************************
000540
000550 IDENTIFICATION DIVISION.
000560
000570 PROGRAM-ID. RESTANM.
000580 AUTHOR. R. P. FERNANDO.
000590 INSTALLATION. LANKA QSR HOLDINGS.
000600 DATE-WRITTEN. 11/14/1994.
000610 DATE-COMPILED.
000620 SECURITY. UNCLASSIFIED.
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710
000720     SELECT SAL-ANM-RPT
000730         ASSIGN TO ANMRPT
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS FS-ANMRPT.
000760
000770*------------------------------------------------------------*
000780 DATA DIVISION.
000790
000800 FILE SECTION.
000810
000820 FD  SAL-ANM-RPT.
000830 01  WS-ANM-RPT-REG               PIC X(120).
000840
000850*------------------------------------------------------------*
000860 WORKING-STORAGE SECTION.
000870*------------------------------------------------------------*
000880 01  FS-STATUS-AREA.
000890     05  FS-ANMRPT                   PIC X(02).
000900         88  FS-ANMRPT-OK            VALUE '00'.
000910
000920 77  WS-LINEAS-PROCESADAS            PIC 9(08) COMP VALUE ZERO.
000930 77  WS-TOTAL-ANOMALIAS              PIC 9(08) COMP VALUE ZERO.
000940 77  WS-TOTAL-ALERTAS                PIC 9(08) COMP VALUE ZERO.
000950 77  WS-ALERT-SEQ                    PIC 9(06) COMP VALUE ZERO.
000960 77  WS-MAX-TOTAL-PRECIO             PIC S9(09)V9(02) COMP-3
000970                                      VALUE ZERO.
000980 77  WS-UMBRAL-ALTO-VALOR            PIC S9(09)V9(02) COMP-3
000990                                      VALUE ZERO.
001000
001010 COPY ANMRPT.
001020
001030*------------------------------------------------------------*
001040*    NOMBRES DE SEVERIDAD -- TABLA CONSTANTE VIA REDEFINES,      *
001050*    SIN FUNCIONES DE LIBRERIA.  INDICE 1=CRITICAL..4=LOW.       *
001060*------------------------------------------------------------*
001070 01  WS-SEVERIDAD-NOMBRES-INIC.
001080     05  FILLER                      PIC X(10) VALUE 'CRITICAL'.
001090     05  FILLER                      PIC X(10) VALUE 'HIGH'.
001100     05  FILLER                      PIC X(10) VALUE 'MEDIUM'.
001110     05  FILLER                      PIC X(10) VALUE 'LOW'.
001120 01  WS-SEVERIDAD-NOMBRES-TAB
001130               REDEFINES WS-SEVERIDAD-NOMBRES-INIC.
001140     05  WS-SEV-NOMBRE               PIC X(10) OCCURS 4 TIMES.
001150
001160*------------------------------------------------------------*
001170*    POBLACION DE TIEMPOS DE PREPARACION (MINUTOS) -- UNA SOLA  *
001180*    POBLACION GLOBAL, UNA LINEA POR PEDIDO CON AMBAS MARCAS    *
001190*    DE HORA PRESENTES Y EN EL MISMO DIA.                       *
001200*------------------------------------------------------------*
001210 01  WS-PREPTIME-TABLA.
001220     05  WS-PT-COUNT                 PIC 9(05) COMP.
001230     05  WS-PT-ENTRY OCCURS 1 TO 12000 TIMES
001240               DEPENDING ON WS-PT-COUNT
001250               INDEXED BY WS-PT-IDX.
001260         10  PT-ORDER-ID              PIC X(20).
001270         10  PT-MINUTOS               PIC S9(05) COMP-3.
001280     05  FILLER                      PIC X(08).
001290
001300*------------------------------------------------------------*
001310*    TABLA DE CASILLAS HORA-POR-SUCURSAL PARA VOLUMEN.          *
001320*------------------------------------------------------------*
001330 01  WS-VOLBKT-TABLA.
001340     05  WS-VB-COUNT                 PIC 9(05) COMP.
001350     05  WS-VB-ENTRY OCCURS 1 TO 2400 TIMES
001360               DEPENDING ON WS-VB-COUNT
001370               INDEXED BY WS-VB-IDX.
001380         10  VB-OUTLET-ID             PIC X(20).
001390         10  VB-HORA                  PIC X(02).
001400         10  VB-CONTADOR              PIC 9(08) COMP.
001410     05  FILLER                      PIC X(08).
001420
001430*------------------------------------------------------------*
001440*    TABLA DE CASILLAS DIA-POR-SUCURSAL PARA INGRESOS.  LOS      *
001450*    DIAS SE ACUMULAN UNA SOLA VEZ POR PEDIDO (NO POR LINEA)     *
001460*    USANDO LA TABLA DE ORDENES YA VISTAS MAS ABAJO.             *
001470*------------------------------------------------------------*
001480 01  WS-REVBKT-TABLA.
001490     05  WS-RB-COUNT                 PIC 9(05) COMP.
001500     05  WS-RB-ENTRY OCCURS 1 TO 5000 TIMES
001510               DEPENDING ON WS-RB-COUNT
001520               INDEXED BY WS-RB-IDX.
001530         10  RB-OUTLET-ID             PIC X(20).
001540         10  RB-FECHA                 PIC X(08).
001550         10  RB-INGRESO               PIC S9(11)V9(02) COMP-3.
001560     05  FILLER                      PIC X(08).
001570
001580*------------------------------------------------------------*
001590*    ORDENES YA CONTADAS PARA INGRESOS (EVITA DOBLE CONTEO      *
001600*    CUANDO UN PEDIDO TIENE VARIAS LINEAS DE ITEM).              *
001610*------------------------------------------------------------*
001620 01  WS-ORDVISTO-TABLA.
001630     05  WS-OV-COUNT                 PIC 9(05) COMP.
001640     05  WS-OV-ENTRY OCCURS 1 TO 12000 TIMES
001650               DEPENDING ON WS-OV-COUNT
001660               INDEXED BY WS-OV-IDX.
001670         10  OV-ORDER-ID              PIC X(20).
001680     05  FILLER                      PIC X(08).
001690
001700*------------------------------------------------------------*
001710*    LISTA DE SUCURSALES DISTINTAS (PARA AGRUPAR VOLUMEN E       *
001720*    INGRESOS POR SUCURSAL).                                     *
001730*------------------------------------------------------------*
001740 01  WS-OUTLET-LIST-TABLA.
001750     05  WS-OL-COUNT                 PIC 9(03) COMP.
001760     05  WS-OL-ENTRY OCCURS 1 TO 50 TIMES
001770               DEPENDING ON WS-OL-COUNT
001780               INDEXED BY WS-OL-IDX.
001790         10  OL-OUTLET-ID             PIC X(20).
001800     05  FILLER                      PIC X(08).
001810
001820*------------------------------------------------------------*
001830*    VALORES DE LINEA DE PEDIDO POR CLIENTE (POBLACION PARA      *
001840*    EL Z-SCORE DE VALOR DE CLIENTE).                            *
001850*------------------------------------------------------------*
001860 01  WS-CUSTVAL-TABLA.
001870     05  WS-CV-COUNT                 PIC 9(05) COMP.
001880     05  WS-CV-ENTRY OCCURS 1 TO 12000 TIMES
001890               DEPENDING ON WS-CV-COUNT
001900               INDEXED BY WS-CV-IDX.
001910         10  CV-CUSTOMER-ID           PIC X(20).
001920         10  CV-VALOR                 PIC S9(09)V9(02) COMP-3.
001930     05  FILLER                      PIC X(08).
001940
001950*------------------------------------------------------------*
001960*    LISTA DE CLIENTES DISTINTOS CON SU CANTIDAD DE LINEAS --    *
001970*    SOLO SE ANALIZAN CLIENTES CON 3 LINEAS O MAS.               *
001980*------------------------------------------------------------*
001990 01  WS-CUSTLIST-TABLA.
002000     05  WS-CL-COUNT                 PIC 9(05) COMP.
002010     05  WS-CL-ENTRY OCCURS 1 TO 12000 TIMES
002020               DEPENDING ON WS-CL-COUNT
002030               INDEXED BY WS-CL-IDX.
002040         10  CL-CUSTOMER-ID           PIC X(20).
002050         10  CL-LINE-COUNT            PIC 9(05) COMP.
002060     05  FILLER                      PIC X(08).
002070
002080*------------------------------------------------------------*
002090*    AREA DE TRABAJO PARA CONVERTIR HH:MM:SS A SEGUNDOS Y        *
002100*    CALCULAR MINUTOS DE PREPARACION (TRUNCADO, NO REDONDEADO).  *
002110*    03/24/03 NDS 0033: SE AGREGAN LOS DIAS ABSOLUTOS DE INICIO/ *
002120*    FIN PARA QUE UNA PREPARACION QUE CRUZA MEDIANOCHE (O FIN    *
002130*    DE MES) SIGA CONTANDO -- ANTES SE DESCARTABA ENTERA (VER    *
002140*    9820/9830/9840 MAS ABAJO).                                 *
002150*------------------------------------------------------------*
002160 01  WS-TIEMPO-CALC.
002170     05  WS-TC-HH-INI                PIC 9(02) COMP.
002180     05  WS-TC-MIN-INI                PIC 9(02) COMP.
002190     05  WS-TC-SS-INI                 PIC 9(02) COMP.
002200     05  WS-TC-HH-FIN                 PIC 9(02) COMP.
002210     05  WS-TC-MIN-FIN                PIC 9(02) COMP.
002220     05  WS-TC-SS-FIN                 PIC 9(02) COMP.
002230     05  WS-TC-SEG-INI                PIC 9(05) COMP.
002240     05  WS-TC-SEG-FIN                PIC 9(05) COMP.
002250     05  WS-TC-ABS-INI                PIC 9(08) COMP.
002260     05  WS-TC-ABS-FIN                PIC 9(08) COMP.
002270     05  WS-TC-DIFDIAS                PIC S9(05) COMP.
002280     05  WS-TC-SEG-DIF                PIC S9(07) COMP-3.
002290     05  WS-TC-MINUTOS                PIC S9(05) COMP-3.
002300     05  WS-TC-MINUTOS-ED             PIC ZZ9.
002310     05  FILLER                      PIC X(04).
002320
002330*------------------------------------------------------------*
002340*    DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO BISIESTO) --    *
002350*    MISMA TABLA QUE RESTCUS (03/03), USADA POR 9820.           *
002360*------------------------------------------------------------*
002370 01  WS-CUMDIAS-INIC.
002380     05  FILLER                      PIC 9(03) VALUE 0.
002390     05  FILLER                      PIC 9(03) VALUE 31.
002400     05  FILLER                      PIC 9(03) VALUE 59.
002410     05  FILLER                      PIC 9(03) VALUE 90.
002420     05  FILLER                      PIC 9(03) VALUE 120.
002430     05  FILLER                      PIC 9(03) VALUE 151.
002440     05  FILLER                      PIC 9(03) VALUE 181.
002450     05  FILLER                      PIC 9(03) VALUE 212.
002460     05  FILLER                      PIC 9(03) VALUE 243.
002470     05  FILLER                      PIC 9(03) VALUE 273.
002480     05  FILLER                      PIC 9(03) VALUE 304.
002490     05  FILLER                      PIC 9(03) VALUE 334.
002500 01  WS-CUMDIAS-TAB REDEFINES WS-CUMDIAS-INIC.
002510     05  WS-CUMDIAS                  PIC 9(03) OCCURS 12 TIMES.
002520
002530*------------------------------------------------------------*
002540*    AREA DE TRABAJO PARA DERIVAR DIA-DEL-ANIO Y DIA-ABSOLUTO   *
002550*    A PARTIR DE ANIO/MES/DIA -- SIN FUNCIONES DE LIBRERIA      *
002560*------------------------------------------------------------*
002570 01  WS-CALC-FECHA.
002580     05  WS-CF-YEAR                  PIC 9(04).
002590     05  WS-CF-MONTH                 PIC 9(02).
002600     05  WS-CF-DAY                   PIC 9(02).
002610     05  WS-CF-Q4                    PIC 9(04) COMP.
002620     05  WS-CF-R4                    PIC 9(02) COMP.
002630     05  WS-CF-Q100                  PIC 9(04) COMP.
002640     05  WS-CF-R100                  PIC 9(02) COMP.
002650     05  WS-CF-Q400                  PIC 9(04) COMP.
002660     05  WS-CF-R400                  PIC 9(03) COMP.
002670     05  WS-CF-BISIESTO-SW           PIC X(01).
002680         88  WS-CF-ES-BISIESTO       VALUE 'S'.
002690     05  WS-CF-DIA-ANIO              PIC 9(03).
002700     05  WS-CF-YM1                   PIC 9(04) COMP.
002710     05  WS-CF-Q4B                   PIC 9(04) COMP.
002720     05  WS-CF-Q100B                 PIC 9(04) COMP.
002730     05  WS-CF-Q400B                 PIC 9(04) COMP.
002740     05  WS-CF-LEAPDAYS              PIC 9(06) COMP.
002750     05  WS-CF-DIA-ABS               PIC 9(08) COMP.
002760     05  FILLER                      PIC X(08).
002770
002780*------------------------------------------------------------*
002790*    AREA GENERICA DE ESTADISTICA -- REUTILIZADA EN CADA UNA     *
002800*    DE LAS CUATRO POBLACIONES DE Z-SCORE, UNA POBLACION POR     *
002810*    VEZ (NO HAY ANIDAMIENTO DE POBLACIONES).                    *
002820*------------------------------------------------------------*
002830 01  WS-ESTADISTICA-AREA.
002840     05  WS-ST-N                     PIC 9(08) COMP.
002850     05  WS-ST-SUMA                  PIC S9(13)V9(04) COMP-3.
002860     05  WS-ST-MEDIA                 PIC S9(11)V9(04) COMP-3.
002870     05  WS-ST-SUMCUAD               PIC S9(15)V9(04) COMP-3.
002880     05  WS-ST-VARIANZA               PIC S9(15)V9(04) COMP-3.
002890     05  WS-ST-DESVEST                PIC S9(11)V9(04) COMP-3.
002900     05  WS-ST-DIF                    PIC S9(11)V9(04) COMP-3.
002910     05  WS-ST-ZSCORE                 PIC S9(05)V9(04) COMP-3.
002920     05  WS-ST-SEV-IDX                PIC 9(01) COMP.
002930     05  FILLER                      PIC X(05).
002940
002950*------------------------------------------------------------*
002960*    AREA DE TRABAJO DE LA RAIZ CUADRADA POR NEWTON-RAPHSON.     *
002970*    NO SE USAN FUNCIONES DE LIBRERIA EN ESTE TALLER.            *
002980*------------------------------------------------------------*
002990 01  WS-RAIZ-AREA.
003000     05  WS-RAIZ-X                    PIC S9(15)V9(04) COMP-3.
003010     05  WS-RAIZ-G                    PIC S9(11)V9(04) COMP-3.
003020     05  WS-RAIZ-G-ANT                PIC S9(11)V9(04) COMP-3.
003030     05  WS-RAIZ-ITER                 PIC 9(02) COMP.
003040     05  FILLER                      PIC X(04).
003050
003060 01  WS-SUB-BUSQUEDA.
003070     05  WS-SB-ENCONTRADO            PIC X(01).
003080         88  WS-SB-FOUND             VALUE 'S'.
003090         88  WS-SB-NOTFOUND          VALUE 'N'.
003100     05  FILLER                      PIC X(05).
003110
003120 01  WS-CLAVE-BUILD.
003130     05  WS-CB-FECHA-YYYY             PIC X(04).
003140     05  WS-CB-FECHA-MM                PIC X(02).
003150     05  WS-CB-FECHA-DD                PIC X(02).
003160     05  FILLER                      PIC X(06).
003170
003180 01  WS-STATUS-CALC.
003190     05  WS-STATUS-UC                 PIC X(15).
003200     05  FILLER                      PIC X(05).
003210
003220*------------------------------------------------------------*
003230 LINKAGE SECTION.
003240*------------------------------------------------------------*
003250 COPY ORDTABLE.
003260
003270*------------------------------------------------------------*
003280 PROCEDURE DIVISION USING WS-ORD-TABLE.
003290*------------------------------------------------------------*
003300
003310     PERFORM 1000-INICIAR THRU 1000-INICIAR-EXIT.
003320
003330     IF WS-ORD-COUNT > 0
003340         PERFORM 2000-CONSTRUIR-POBLACIONES
003350            THRU 2000-CONSTRUIR-POBLACIONES-EXIT
003360           VARYING WS-ORD-IDX FROM 1 BY 1
003370             UNTIL WS-ORD-IDX > WS-ORD-COUNT
003380
003390         COMPUTE WS-UMBRAL-ALTO-VALOR =
003400                 WS-MAX-TOTAL-PRECIO * 0.90
003410     END-IF.
003420
003430     PERFORM 9000-IMPRIMIR-REPORTE
003440        THRU 9000-IMPRIMIR-REPORTE-EXIT.
003450
003460     GOBACK.
003470
003480*------------------------------------------------------------*
003490*    1000-INICIAR -- PONE EN CERO TODAS LAS TABLAS Y            *
003500*    CONTADORES ANTES DE PROCESAR LA TABLA DE PEDIDOS.           *
003510*------------------------------------------------------------*
003520 1000-INICIAR.
003530
003540     MOVE ZERO TO WS-LINEAS-PROCESADAS
003550     MOVE ZERO TO WS-TOTAL-ANOMALIAS
003560     MOVE ZERO TO WS-TOTAL-ALERTAS
003570     MOVE ZERO TO WS-ALERT-SEQ
003580     MOVE ZERO TO WS-MAX-TOTAL-PRECIO
003590     MOVE ZERO TO WS-PT-COUNT
003600     MOVE ZERO TO WS-VB-COUNT
003610     MOVE ZERO TO WS-RB-COUNT
003620     MOVE ZERO TO WS-OV-COUNT
003630     MOVE ZERO TO WS-OL-COUNT
003640     MOVE ZERO TO WS-CV-COUNT
003650     MOVE ZERO TO WS-CL-COUNT.
003660
003670 1000-INICIAR-EXIT.
003680     EXIT.
003690
003700*------------------------------------------------------------*
003710*    2000-CONSTRUIR-POBLACIONES -- UN SOLO RECORRIDO DE LA      *
003720*    TABLA DE PEDIDOS QUE ALIMENTA LAS CUATRO POBLACIONES DE     *
003730*    Z-SCORE Y CALCULA EL MAYOR TOTAL-PRICE VISTO (PARA LA       *
003740*    ALERTA DE PEDIDO DE ALTO VALOR MAS ADELANTE).               *
003750*------------------------------------------------------------*
003760 2000-CONSTRUIR-POBLACIONES.
003770
003780     ADD 1 TO WS-LINEAS-PROCESADAS
003790
003800     PERFORM 2100-ACUM-PREPTIME THRU 2100-ACUM-PREPTIME-EXIT
003810     PERFORM 2200-ACUM-VOLBKT THRU 2200-ACUM-VOLBKT-EXIT
003820     PERFORM 2300-ACUM-REVBKT THRU 2300-ACUM-REVBKT-EXIT
003830     PERFORM 2400-ACUM-CUSTVAL THRU 2400-ACUM-CUSTVAL-EXIT
003840
003850     IF OE-TOTAL-PRICE-LKR(WS-ORD-IDX) > WS-MAX-TOTAL-PRECIO
003860         MOVE OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
003870           TO WS-MAX-TOTAL-PRECIO
003880     END-IF.
003890
003900 2000-CONSTRUIR-POBLACIONES-EXIT.
003910     EXIT.
003920
003930*------------------------------------------------------------*
003940*    2100-ACUM-PREPTIME -- SI AMBAS MARCAS DE HORA DE COCINA    *
003950*    ESTAN PRESENTES, GUARDA LOS MINUTOS DE PREPARACION EN LA   *
003960*    TABLA DE POBLACION GLOBAL.  03/24/03 NDS 0033: SE SACO EL  *
003970*    CHEQUEO DE "MISMO DIA" -- UNA PREPARACION QUE ARRANCA      *
003980*    ANTES DE MEDIANOCHE Y TERMINA DESPUES SE ESTABA TIRANDO    *
003990*    ENTERA, SESGANDO EL Z-SCORE Y TAPANDO ALERTAS REALES DE    *
004000*    8100.  2110 AHORA RESUELVE EL CRUCE DE DIA POR SI SOLO.    *
004010*------------------------------------------------------------*
004020 2100-ACUM-PREPTIME.
004030
004040     IF OE-PREP-STARTED-DT(WS-ORD-IDX) = SPACES
004050         GO TO 2100-ACUM-PREPTIME-EXIT
004060     END-IF
004070     IF OE-PREP-FINISHED-DT(WS-ORD-IDX) = SPACES
004080         GO TO 2100-ACUM-PREPTIME-EXIT
004090     END-IF
004100
004110     PERFORM 2110-CALC-MINUTOS-PREP
004120        THRU 2110-CALC-MINUTOS-PREP-EXIT
004130
004140     IF WS-TC-MINUTOS > 0
004150       AND WS-PT-COUNT < 12000
004160         ADD 1 TO WS-PT-COUNT
004170         SET WS-PT-IDX TO WS-PT-COUNT
004180         MOVE OE-ORDER-ID(WS-ORD-IDX)
004190           TO PT-ORDER-ID(WS-PT-IDX)
004200         MOVE WS-TC-MINUTOS TO PT-MINUTOS(WS-PT-IDX)
004210     END-IF.
004220
004230 2100-ACUM-PREPTIME-EXIT.
004240     EXIT.
004250
004260*------------------------------------------------------------*
004270*    2110-CALC-MINUTOS-PREP -- PASA LA MARCA INICIAL Y FINAL A  *
004280*    DIA ABSOLUTO (9820/9830/9840) MAS SEGUNDOS-DESDE-          *
004290*    MEDIANOCHE Y DEVUELVE LA DIFERENCIA EN MINUTOS, TRUNCADA   *
004300*    (NO REDONDEADA), EN WS-TC-MINUTOS.  03/24/03 NDS 0033:     *
004310*    REEMPLAZA EL CALCULO VIEJO QUE SOLO FUNCIONABA DENTRO DEL  *
004320*    MISMO DIA CALENDARIO.                                     *
004330*------------------------------------------------------------*
004340 2110-CALC-MINUTOS-PREP.
004350
004360     MOVE OE-PS-YYYY(WS-ORD-IDX) TO WS-CF-YEAR.
004370     MOVE OE-PS-MM(WS-ORD-IDX)   TO WS-CF-MONTH.
004380     MOVE OE-PS-DD(WS-ORD-IDX)   TO WS-CF-DAY.
004390     PERFORM 9820-CALC-FECHA-DERIVADOS
004400        THRU 9820-CALC-FECHA-DERIVADOS-EXIT.
004410     MOVE WS-CF-DIA-ABS TO WS-TC-ABS-INI.
004420
004430     MOVE OE-PF-YYYY(WS-ORD-IDX) TO WS-CF-YEAR.
004440     MOVE OE-PF-MM(WS-ORD-IDX)   TO WS-CF-MONTH.
004450     MOVE OE-PF-DD(WS-ORD-IDX)   TO WS-CF-DAY.
004460     PERFORM 9820-CALC-FECHA-DERIVADOS
004470        THRU 9820-CALC-FECHA-DERIVADOS-EXIT.
004480     MOVE WS-CF-DIA-ABS TO WS-TC-ABS-FIN.
004490
004500     COMPUTE WS-TC-DIFDIAS = WS-TC-ABS-FIN - WS-TC-ABS-INI.
004510
004520     MOVE OE-PS-HH(WS-ORD-IDX) TO WS-TC-HH-INI
004530     MOVE OE-PS-MIN(WS-ORD-IDX) TO WS-TC-MIN-INI
004540     MOVE OE-PS-SS(WS-ORD-IDX) TO WS-TC-SS-INI
004550     MOVE OE-PF-HH(WS-ORD-IDX) TO WS-TC-HH-FIN
004560     MOVE OE-PF-MIN(WS-ORD-IDX) TO WS-TC-MIN-FIN
004570     MOVE OE-PF-SS(WS-ORD-IDX) TO WS-TC-SS-FIN
004580
004590     COMPUTE WS-TC-SEG-INI =
004600             (WS-TC-HH-INI * 3600)
004610           + (WS-TC-MIN-INI * 60) + WS-TC-SS-INI
004620     COMPUTE WS-TC-SEG-FIN =
004630             (WS-TC-HH-FIN * 3600)
004640           + (WS-TC-MIN-FIN * 60) + WS-TC-SS-FIN
004650
004660     COMPUTE WS-TC-SEG-DIF =
004670             (WS-TC-DIFDIAS * 86400)
004680           + (WS-TC-SEG-FIN - WS-TC-SEG-INI)
004690
004700     IF WS-TC-SEG-DIF >= 0
004710         COMPUTE WS-TC-MINUTOS = WS-TC-SEG-DIF / 60
004720     ELSE
004730         MOVE ZERO TO WS-TC-MINUTOS
004740     END-IF.
004750
004760 2110-CALC-MINUTOS-PREP-EXIT.
004770     EXIT.
004780
004790*------------------------------------------------------------*
004800*    2200-ACUM-VOLBKT -- BUSCA O CREA LA CASILLA HORA-POR-      *
004810*    SUCURSAL DEL PEDIDO Y LE SUMA UNA LINEA.  DE PASO REGISTRA  *
004820*    LA SUCURSAL EN LA LISTA DE SUCURSALES DISTINTAS.            *
004830*------------------------------------------------------------*
004840 2200-ACUM-VOLBKT.
004850
004860     PERFORM 2210-BUSCAR-OUTLET THRU 2210-BUSCAR-OUTLET-EXIT
004870
004880     SET WS-SB-NOTFOUND TO TRUE
004890     IF WS-VB-COUNT > 0
004900         SET WS-VB-IDX TO 1
004910         SEARCH WS-VB-ENTRY
004920             AT END CONTINUE
004930             WHEN VB-OUTLET-ID(WS-VB-IDX) =
004940                  OE-OUTLET-ID(WS-ORD-IDX)
004950              AND VB-HORA(WS-VB-IDX) = OE-OP-HH(WS-ORD-IDX)
004960                 SET WS-SB-FOUND TO TRUE
004970         END-SEARCH
004980     END-IF
004990
005000     IF WS-SB-NOTFOUND AND WS-VB-COUNT < 2400
005010         ADD 1 TO WS-VB-COUNT
005020         SET WS-VB-IDX TO WS-VB-COUNT
005030         MOVE OE-OUTLET-ID(WS-ORD-IDX)
005040           TO VB-OUTLET-ID(WS-VB-IDX)
005050         MOVE OE-OP-HH(WS-ORD-IDX) TO VB-HORA(WS-VB-IDX)
005060         MOVE ZERO TO VB-CONTADOR(WS-VB-IDX)
005070     END-IF
005080
005090     IF WS-VB-COUNT > 0
005100         ADD 1 TO VB-CONTADOR(WS-VB-IDX)
005110     END-IF.
005120
005130 2200-ACUM-VOLBKT-EXIT.
005140     EXIT.
005150
005160*------------------------------------------------------------*
005170*    2210-BUSCAR-OUTLET -- REGISTRA LA SUCURSAL DEL PEDIDO EN   *
005180*    LA LISTA DE SUCURSALES DISTINTAS SI AUN NO ESTA.            *
005190*------------------------------------------------------------*
005200 2210-BUSCAR-OUTLET.
005210
005220     SET WS-SB-NOTFOUND TO TRUE
005230     IF WS-OL-COUNT > 0
005240         SET WS-OL-IDX TO 1
005250         SEARCH WS-OL-ENTRY
005260             AT END CONTINUE
005270             WHEN OL-OUTLET-ID(WS-OL-IDX) =
005280                  OE-OUTLET-ID(WS-ORD-IDX)
005290                 SET WS-SB-FOUND TO TRUE
005300         END-SEARCH
005310     END-IF
005320
005330     IF WS-SB-NOTFOUND AND WS-OL-COUNT < 50
005340         ADD 1 TO WS-OL-COUNT
005350         SET WS-OL-IDX TO WS-OL-COUNT
005360         MOVE OE-OUTLET-ID(WS-ORD-IDX)
005370           TO OL-OUTLET-ID(WS-OL-IDX)
005380     END-IF.
005390
005400 2210-BUSCAR-OUTLET-EXIT.
005410     EXIT.
005420
005430*------------------------------------------------------------*
005440*    2300-ACUM-REVBKT -- LOS INGRESOS DE UN PEDIDO SE CUENTAN   *
005450*    UNA SOLA VEZ, LA PRIMERA VEZ QUE APARECE SU ORDER-ID, PARA  *
005460*    NO DUPLICAR EL TOTAL CUANDO EL PEDIDO TIENE VARIAS LINEAS.  *
005470*------------------------------------------------------------*
005480 2300-ACUM-REVBKT.
005490
005500     SET WS-SB-NOTFOUND TO TRUE
005510     IF WS-OV-COUNT > 0
005520         SET WS-OV-IDX TO 1
005530         SEARCH WS-OV-ENTRY
005540             AT END CONTINUE
005550             WHEN OV-ORDER-ID(WS-OV-IDX) =
005560                  OE-ORDER-ID(WS-ORD-IDX)
005570                 SET WS-SB-FOUND TO TRUE
005580         END-SEARCH
005590     END-IF
005600
005610     IF WS-SB-FOUND
005620         GO TO 2300-ACUM-REVBKT-EXIT
005630     END-IF
005640
005650     IF WS-OV-COUNT < 12000
005660         ADD 1 TO WS-OV-COUNT
005670         SET WS-OV-IDX TO WS-OV-COUNT
005680         MOVE OE-ORDER-ID(WS-ORD-IDX)
005690           TO OV-ORDER-ID(WS-OV-IDX)
005700     END-IF
005710
005720     MOVE OE-OP-YYYY(WS-ORD-IDX) TO WS-CB-FECHA-YYYY
005730     MOVE OE-OP-MM(WS-ORD-IDX) TO WS-CB-FECHA-MM
005740     MOVE OE-OP-DD(WS-ORD-IDX) TO WS-CB-FECHA-DD
005750
005760     SET WS-SB-NOTFOUND TO TRUE
005770     IF WS-RB-COUNT > 0
005780         SET WS-RB-IDX TO 1
005790         SEARCH WS-RB-ENTRY
005800             AT END CONTINUE
005810             WHEN RB-OUTLET-ID(WS-RB-IDX) =
005820                  OE-OUTLET-ID(WS-ORD-IDX)
005830              AND RB-FECHA(WS-RB-IDX) (1:4) =
005840                  WS-CB-FECHA-YYYY
005850              AND RB-FECHA(WS-RB-IDX) (5:2) =
005860                  WS-CB-FECHA-MM
005870              AND RB-FECHA(WS-RB-IDX) (7:2) =
005880                  WS-CB-FECHA-DD
005890                 SET WS-SB-FOUND TO TRUE
005900         END-SEARCH
005910     END-IF
005920
005930     IF WS-SB-NOTFOUND AND WS-RB-COUNT < 5000
005940         ADD 1 TO WS-RB-COUNT
005950         SET WS-RB-IDX TO WS-RB-COUNT
005960         MOVE OE-OUTLET-ID(WS-ORD-IDX)
005970           TO RB-OUTLET-ID(WS-RB-IDX)
005980         MOVE WS-CB-FECHA-YYYY TO RB-FECHA(WS-RB-IDX) (1:4)
005990         MOVE WS-CB-FECHA-MM TO RB-FECHA(WS-RB-IDX) (5:2)
006000         MOVE WS-CB-FECHA-DD TO RB-FECHA(WS-RB-IDX) (7:2)
006010         MOVE ZERO TO RB-INGRESO(WS-RB-IDX)
006020     END-IF
006030
006040     IF WS-RB-COUNT > 0
006050         ADD OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
006060           TO RB-INGRESO(WS-RB-IDX)
006070     END-IF.
006080
006090 2300-ACUM-REVBKT-EXIT.
006100     EXIT.
006110
006120*------------------------------------------------------------*
006130*    2400-ACUM-CUSTVAL -- GUARDA EL VALOR DE ESTA LINEA DE      *
006140*    PEDIDO EN LA POBLACION DEL CLIENTE Y CUENTA SUS LINEAS.     *
006150*------------------------------------------------------------*
006160 2400-ACUM-CUSTVAL.
006170
006180     IF OE-CUSTOMER-ID(WS-ORD-IDX) = SPACES
006190         GO TO 2400-ACUM-CUSTVAL-EXIT
006200     END-IF
006210
006220     IF WS-CV-COUNT < 12000
006230         ADD 1 TO WS-CV-COUNT
006240         SET WS-CV-IDX TO WS-CV-COUNT
006250         MOVE OE-CUSTOMER-ID(WS-ORD-IDX)
006260           TO CV-CUSTOMER-ID(WS-CV-IDX)
006270         MOVE OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
006280           TO CV-VALOR(WS-CV-IDX)
006290     END-IF
006300
006310     SET WS-SB-NOTFOUND TO TRUE
006320     IF WS-CL-COUNT > 0
006330         SET WS-CL-IDX TO 1
006340         SEARCH WS-CL-ENTRY
006350             AT END CONTINUE
006360             WHEN CL-CUSTOMER-ID(WS-CL-IDX) =
006370                  OE-CUSTOMER-ID(WS-ORD-IDX)
006380                 SET WS-SB-FOUND TO TRUE
006390         END-SEARCH
006400     END-IF
006410
006420     IF WS-SB-NOTFOUND AND WS-CL-COUNT < 12000
006430         ADD 1 TO WS-CL-COUNT
006440         SET WS-CL-IDX TO WS-CL-COUNT
006450         MOVE OE-CUSTOMER-ID(WS-ORD-IDX)
006460           TO CL-CUSTOMER-ID(WS-CL-IDX)
006470         MOVE ZERO TO CL-LINE-COUNT(WS-CL-IDX)
006480     END-IF
006490
006500     IF WS-CL-COUNT > 0
006510         ADD 1 TO CL-LINE-COUNT(WS-CL-IDX)
006520     END-IF.
006530
006540 2400-ACUM-CUSTVAL-EXIT.
006550     EXIT.
006560
006570*------------------------------------------------------------*
006580*    4000-PROC-PREPTIME -- ESTADISTICA DE DOS PASADAS SOBRE LA  *
006590*    POBLACION GLOBAL DE MINUTOS DE PREPARACION, SEGUIDA DE UNA *
006600*    TERCERA PASADA QUE CLASIFICA Y ESCRIBE LAS ANOMALIAS.       *
006610*------------------------------------------------------------*
006620 4000-PROC-PREPTIME.
006630
006640     IF WS-PT-COUNT = 0
006650         GO TO 4000-PROC-PREPTIME-EXIT
006660     END-IF
006670
006680     PERFORM 9700-LIMPIAR-ESTADISTICA
006690        THRU 9700-LIMPIAR-ESTADISTICA-EXIT
006700
006710     PERFORM 4100-PT-SUMAR THRU 4100-PT-SUMAR-EXIT
006720        VARYING WS-PT-IDX FROM 1 BY 1
006730          UNTIL WS-PT-IDX > WS-PT-COUNT
006740
006750     PERFORM 9750-CALC-MEDIA THRU 9750-CALC-MEDIA-EXIT
006760
006770     PERFORM 4110-PT-SUMCUAD THRU 4110-PT-SUMCUAD-EXIT
006780        VARYING WS-PT-IDX FROM 1 BY 1
006790          UNTIL WS-PT-IDX > WS-PT-COUNT
006800
006810     PERFORM 9760-CALC-DESVEST THRU 9760-CALC-DESVEST-EXIT
006820
006830     IF WS-ST-DESVEST > 0
006840         PERFORM 4120-PT-CLASIFICAR
006850            THRU 4120-PT-CLASIFICAR-EXIT
006860           VARYING WS-PT-IDX FROM 1 BY 1
006870             UNTIL WS-PT-IDX > WS-PT-COUNT
006880     END-IF.
006890
006900 4000-PROC-PREPTIME-EXIT.
006910     EXIT.
006920
006930 4100-PT-SUMAR.
006940     ADD 1 TO WS-ST-N
006950     ADD PT-MINUTOS(WS-PT-IDX) TO WS-ST-SUMA.
006960 4100-PT-SUMAR-EXIT.
006970     EXIT.
006980
006990 4110-PT-SUMCUAD.
007000     IF PT-MINUTOS(WS-PT-IDX) < WS-ST-MEDIA
007010         COMPUTE WS-ST-DIF =
007020                 WS-ST-MEDIA - PT-MINUTOS(WS-PT-IDX)
007030     ELSE
007040         COMPUTE WS-ST-DIF =
007050                 PT-MINUTOS(WS-PT-IDX) - WS-ST-MEDIA
007060     END-IF
007070     COMPUTE WS-ST-SUMCUAD =
007080             WS-ST-SUMCUAD + (WS-ST-DIF * WS-ST-DIF).
007090 4110-PT-SUMCUAD-EXIT.
007100     EXIT.
007110
007120 4120-PT-CLASIFICAR.
007130
007140     IF PT-MINUTOS(WS-PT-IDX) < WS-ST-MEDIA
007150         COMPUTE WS-ST-DIF =
007160                 WS-ST-MEDIA - PT-MINUTOS(WS-PT-IDX)
007170     ELSE
007180         COMPUTE WS-ST-DIF =
007190                 PT-MINUTOS(WS-PT-IDX) - WS-ST-MEDIA
007200     END-IF
007210
007220     COMPUTE WS-ST-ZSCORE ROUNDED =
007230             WS-ST-DIF / WS-ST-DESVEST
007240
007250     IF WS-ST-ZSCORE > 2.0
007260         PERFORM 9770-CLASIF-SEVERIDAD
007270            THRU 9770-CLASIF-SEVERIDAD-EXIT
007280         MOVE PT-ORDER-ID(WS-PT-IDX) TO AN-D-KEY
007290         MOVE PT-MINUTOS(WS-PT-IDX) TO AN-D-METRIC-VALUE
007300         MOVE WS-ST-MEDIA TO AN-D-EXPECTED-VALUE
007310         MOVE WS-ST-ZSCORE TO AN-D-ZSCORE
007320         MOVE WS-SEV-NOMBRE(WS-ST-SEV-IDX) TO AN-D-SEVERITY
007330         PERFORM 9500-ESCRIBIR-DETALLE
007340            THRU 9500-ESCRIBIR-DETALLE-EXIT
007350     END-IF.
007360
007370 4120-PT-CLASIFICAR-EXIT.
007380     EXIT.
007390
007400*------------------------------------------------------------*
007410*    5000-PROC-VOLUMEN -- PARA CADA SUCURSAL DISTINTA, CALCULA  *
007420*    LA MEDIA Y DESVIACION DE SUS PROPIAS CASILLAS HORARIAS Y    *
007430*    CLASIFICA CADA CASILLA.                                     *
007440*------------------------------------------------------------*
007450 5000-PROC-VOLUMEN.
007460
007470     IF WS-VB-COUNT = 0 OR WS-OL-COUNT = 0
007480         GO TO 5000-PROC-VOLUMEN-EXIT
007490     END-IF
007500
007510     PERFORM 5100-VOL-UNA-SUCURSAL
007520        THRU 5100-VOL-UNA-SUCURSAL-EXIT
007530       VARYING WS-OL-IDX FROM 1 BY 1
007540         UNTIL WS-OL-IDX > WS-OL-COUNT.
007550
007560 5000-PROC-VOLUMEN-EXIT.
007570     EXIT.
007580
007590 5100-VOL-UNA-SUCURSAL.
007600
007610     PERFORM 9700-LIMPIAR-ESTADISTICA
007620        THRU 9700-LIMPIAR-ESTADISTICA-EXIT
007630
007640     PERFORM 5110-VOL-SUMAR THRU 5110-VOL-SUMAR-EXIT
007650        VARYING WS-VB-IDX FROM 1 BY 1
007660          UNTIL WS-VB-IDX > WS-VB-COUNT
007670
007680     IF WS-ST-N < 2
007690         GO TO 5100-VOL-UNA-SUCURSAL-EXIT
007700     END-IF
007710
007720     PERFORM 9750-CALC-MEDIA THRU 9750-CALC-MEDIA-EXIT
007730
007740     PERFORM 5120-VOL-SUMCUAD THRU 5120-VOL-SUMCUAD-EXIT
007750        VARYING WS-VB-IDX FROM 1 BY 1
007760          UNTIL WS-VB-IDX > WS-VB-COUNT
007770
007780     PERFORM 9760-CALC-DESVEST THRU 9760-CALC-DESVEST-EXIT
007790
007800     IF WS-ST-DESVEST > 0
007810         PERFORM 5130-VOL-CLASIFICAR
007820            THRU 5130-VOL-CLASIFICAR-EXIT
007830           VARYING WS-VB-IDX FROM 1 BY 1
007840             UNTIL WS-VB-IDX > WS-VB-COUNT
007850     END-IF.
007860
007870 5100-VOL-UNA-SUCURSAL-EXIT.
007880     EXIT.
007890
007900 5110-VOL-SUMAR.
007910     IF VB-OUTLET-ID(WS-VB-IDX) = OL-OUTLET-ID(WS-OL-IDX)
007920         ADD 1 TO WS-ST-N
007930         ADD VB-CONTADOR(WS-VB-IDX) TO WS-ST-SUMA
007940     END-IF.
007950 5110-VOL-SUMAR-EXIT.
007960     EXIT.
007970
007980 5120-VOL-SUMCUAD.
007990     IF VB-OUTLET-ID(WS-VB-IDX) NOT = OL-OUTLET-ID(WS-OL-IDX)
008000         GO TO 5120-VOL-SUMCUAD-EXIT
008010     END-IF
008020     IF VB-CONTADOR(WS-VB-IDX) < WS-ST-MEDIA
008030         COMPUTE WS-ST-DIF =
008040                 WS-ST-MEDIA - VB-CONTADOR(WS-VB-IDX)
008050     ELSE
008060         COMPUTE WS-ST-DIF =
008070                 VB-CONTADOR(WS-VB-IDX) - WS-ST-MEDIA
008080     END-IF
008090     COMPUTE WS-ST-SUMCUAD =
008100             WS-ST-SUMCUAD + (WS-ST-DIF * WS-ST-DIF).
008110 5120-VOL-SUMCUAD-EXIT.
008120     EXIT.
008130
008140 5130-VOL-CLASIFICAR.
008150
008160     IF VB-OUTLET-ID(WS-VB-IDX) NOT = OL-OUTLET-ID(WS-OL-IDX)
008170         GO TO 5130-VOL-CLASIFICAR-EXIT
008180     END-IF
008190
008200     IF VB-CONTADOR(WS-VB-IDX) < WS-ST-MEDIA
008210         COMPUTE WS-ST-DIF =
008220                 WS-ST-MEDIA - VB-CONTADOR(WS-VB-IDX)
008230     ELSE
008240         COMPUTE WS-ST-DIF =
008250                 VB-CONTADOR(WS-VB-IDX) - WS-ST-MEDIA
008260     END-IF
008270
008280     COMPUTE WS-ST-ZSCORE ROUNDED =
008290             WS-ST-DIF / WS-ST-DESVEST
008300
008310     IF WS-ST-ZSCORE > 2.0
008320         PERFORM 9770-CLASIF-SEVERIDAD
008330            THRU 9770-CLASIF-SEVERIDAD-EXIT
008340         STRING OL-OUTLET-ID(WS-OL-IDX) DELIMITED BY SPACE
008350                 '-H' DELIMITED BY SIZE
008360                 VB-HORA(WS-VB-IDX) DELIMITED BY SIZE
008370                 INTO AN-D-KEY
008380         MOVE VB-CONTADOR(WS-VB-IDX) TO AN-D-METRIC-VALUE
008390         MOVE WS-ST-MEDIA TO AN-D-EXPECTED-VALUE
008400         MOVE WS-ST-ZSCORE TO AN-D-ZSCORE
008410         MOVE WS-SEV-NOMBRE(WS-ST-SEV-IDX) TO AN-D-SEVERITY
008420         PERFORM 9500-ESCRIBIR-DETALLE
008430            THRU 9500-ESCRIBIR-DETALLE-EXIT
008440     END-IF.
008450
008460 5130-VOL-CLASIFICAR-EXIT.
008470     EXIT.
008480
008490*------------------------------------------------------------*
008500*    6000-PROC-INGRESOS -- MISMA TECNICA QUE 5000, PERO SOBRE   *
008510*    LAS CASILLAS DE INGRESO DIARIO POR SUCURSAL.                *
008520*------------------------------------------------------------*
008530 6000-PROC-INGRESOS.
008540
008550     IF WS-RB-COUNT = 0 OR WS-OL-COUNT = 0
008560         GO TO 6000-PROC-INGRESOS-EXIT
008570     END-IF
008580
008590     PERFORM 6100-ING-UNA-SUCURSAL
008600        THRU 6100-ING-UNA-SUCURSAL-EXIT
008610       VARYING WS-OL-IDX FROM 1 BY 1
008620         UNTIL WS-OL-IDX > WS-OL-COUNT.
008630
008640 6000-PROC-INGRESOS-EXIT.
008650     EXIT.
008660
008670 6100-ING-UNA-SUCURSAL.
008680
008690     PERFORM 9700-LIMPIAR-ESTADISTICA
008700        THRU 9700-LIMPIAR-ESTADISTICA-EXIT
008710
008720     PERFORM 6110-ING-SUMAR THRU 6110-ING-SUMAR-EXIT
008730        VARYING WS-RB-IDX FROM 1 BY 1
008740          UNTIL WS-RB-IDX > WS-RB-COUNT
008750
008760     IF WS-ST-N < 2
008770         GO TO 6100-ING-UNA-SUCURSAL-EXIT
008780     END-IF
008790
008800     PERFORM 9750-CALC-MEDIA THRU 9750-CALC-MEDIA-EXIT
008810
008820     PERFORM 6120-ING-SUMCUAD THRU 6120-ING-SUMCUAD-EXIT
008830        VARYING WS-RB-IDX FROM 1 BY 1
008840          UNTIL WS-RB-IDX > WS-RB-COUNT
008850
008860     PERFORM 9760-CALC-DESVEST THRU 9760-CALC-DESVEST-EXIT
008870
008880     IF WS-ST-DESVEST > 0
008890         PERFORM 6130-ING-CLASIFICAR
008900            THRU 6130-ING-CLASIFICAR-EXIT
008910           VARYING WS-RB-IDX FROM 1 BY 1
008920             UNTIL WS-RB-IDX > WS-RB-COUNT
008930     END-IF.
008940
008950 6100-ING-UNA-SUCURSAL-EXIT.
008960     EXIT.
008970
008980 6110-ING-SUMAR.
008990     IF RB-OUTLET-ID(WS-RB-IDX) = OL-OUTLET-ID(WS-OL-IDX)
009000         ADD 1 TO WS-ST-N
009010         ADD RB-INGRESO(WS-RB-IDX) TO WS-ST-SUMA
009020     END-IF.
009030 6110-ING-SUMAR-EXIT.
009040     EXIT.
009050
009060 6120-ING-SUMCUAD.
009070     IF RB-OUTLET-ID(WS-RB-IDX) NOT = OL-OUTLET-ID(WS-OL-IDX)
009080         GO TO 6120-ING-SUMCUAD-EXIT
009090     END-IF
009100     IF RB-INGRESO(WS-RB-IDX) < WS-ST-MEDIA
009110         COMPUTE WS-ST-DIF =
009120                 WS-ST-MEDIA - RB-INGRESO(WS-RB-IDX)
009130     ELSE
009140         COMPUTE WS-ST-DIF =
009150                 RB-INGRESO(WS-RB-IDX) - WS-ST-MEDIA
009160     END-IF
009170     COMPUTE WS-ST-SUMCUAD =
009180             WS-ST-SUMCUAD + (WS-ST-DIF * WS-ST-DIF).
009190 6120-ING-SUMCUAD-EXIT.
009200     EXIT.
009210
009220 6130-ING-CLASIFICAR.
009230
009240     IF RB-OUTLET-ID(WS-RB-IDX) NOT = OL-OUTLET-ID(WS-OL-IDX)
009250         GO TO 6130-ING-CLASIFICAR-EXIT
009260     END-IF
009270
009280     IF RB-INGRESO(WS-RB-IDX) < WS-ST-MEDIA
009290         COMPUTE WS-ST-DIF =
009300                 WS-ST-MEDIA - RB-INGRESO(WS-RB-IDX)
009310     ELSE
009320         COMPUTE WS-ST-DIF =
009330                 RB-INGRESO(WS-RB-IDX) - WS-ST-MEDIA
009340     END-IF
009350
009360     COMPUTE WS-ST-ZSCORE ROUNDED =
009370             WS-ST-DIF / WS-ST-DESVEST
009380
009390     IF WS-ST-ZSCORE > 2.0
009400         PERFORM 9770-CLASIF-SEVERIDAD
009410            THRU 9770-CLASIF-SEVERIDAD-EXIT
009420         STRING OL-OUTLET-ID(WS-OL-IDX) DELIMITED BY SPACE
009430                 '-' DELIMITED BY SIZE
009440                 RB-FECHA(WS-RB-IDX) DELIMITED BY SIZE
009450                 INTO AN-D-KEY
009460         MOVE RB-INGRESO(WS-RB-IDX) TO AN-D-METRIC-VALUE
009470         MOVE WS-ST-MEDIA TO AN-D-EXPECTED-VALUE
009480         MOVE WS-ST-ZSCORE TO AN-D-ZSCORE
009490         MOVE WS-SEV-NOMBRE(WS-ST-SEV-IDX) TO AN-D-SEVERITY
009500         PERFORM 9500-ESCRIBIR-DETALLE
009510            THRU 9500-ESCRIBIR-DETALLE-EXIT
009520     END-IF.
009530
009540 6130-ING-CLASIFICAR-EXIT.
009550     EXIT.
009560
009570*------------------------------------------------------------*
009580*    7000-PROC-CLIENTE -- PARA CADA CLIENTE CON 3 LINEAS O MAS, *
009590*    CALCULA LA MEDIA Y DESVIACION DE SUS PROPIOS VALORES DE     *
009600*    LINEA DE PEDIDO Y CLASIFICA CADA UNO.                       *
009610*------------------------------------------------------------*
009620 7000-PROC-CLIENTE.
009630
009640     IF WS-CL-COUNT = 0 OR WS-CV-COUNT = 0
009650         GO TO 7000-PROC-CLIENTE-EXIT
009660     END-IF
009670
009680     PERFORM 7100-CLI-UN-CLIENTE
009690        THRU 7100-CLI-UN-CLIENTE-EXIT
009700       VARYING WS-CL-IDX FROM 1 BY 1
009710         UNTIL WS-CL-IDX > WS-CL-COUNT.
009720
009730 7000-PROC-CLIENTE-EXIT.
009740     EXIT.
009750
009760 7100-CLI-UN-CLIENTE.
009770
009780     IF CL-LINE-COUNT(WS-CL-IDX) < 3
009790         GO TO 7100-CLI-UN-CLIENTE-EXIT
009800     END-IF
009810
009820     PERFORM 9700-LIMPIAR-ESTADISTICA
009830        THRU 9700-LIMPIAR-ESTADISTICA-EXIT
009840
009850     PERFORM 7110-CLI-SUMAR THRU 7110-CLI-SUMAR-EXIT
009860        VARYING WS-CV-IDX FROM 1 BY 1
009870          UNTIL WS-CV-IDX > WS-CV-COUNT
009880
009890     IF WS-ST-N < 2
009900         GO TO 7100-CLI-UN-CLIENTE-EXIT
009910     END-IF
009920
009930     PERFORM 9750-CALC-MEDIA THRU 9750-CALC-MEDIA-EXIT
009940
009950     PERFORM 7120-CLI-SUMCUAD THRU 7120-CLI-SUMCUAD-EXIT
009960        VARYING WS-CV-IDX FROM 1 BY 1
009970          UNTIL WS-CV-IDX > WS-CV-COUNT
009980
009990     PERFORM 9760-CALC-DESVEST THRU 9760-CALC-DESVEST-EXIT
010000
010010     IF WS-ST-DESVEST > 0
010020         PERFORM 7130-CLI-CLASIFICAR
010030            THRU 7130-CLI-CLASIFICAR-EXIT
010040           VARYING WS-CV-IDX FROM 1 BY 1
010050             UNTIL WS-CV-IDX > WS-CV-COUNT
010060     END-IF.
010070
010080 7100-CLI-UN-CLIENTE-EXIT.
010090     EXIT.
010100
010110 7110-CLI-SUMAR.
010120     IF CV-CUSTOMER-ID(WS-CV-IDX) = CL-CUSTOMER-ID(WS-CL-IDX)
010130         ADD 1 TO WS-ST-N
010140         ADD CV-VALOR(WS-CV-IDX) TO WS-ST-SUMA
010150     END-IF.
010160 7110-CLI-SUMAR-EXIT.
010170     EXIT.
010180
010190 7120-CLI-SUMCUAD.
010200     IF CV-CUSTOMER-ID(WS-CV-IDX)
010210           NOT = CL-CUSTOMER-ID(WS-CL-IDX)
010220         GO TO 7120-CLI-SUMCUAD-EXIT
010230     END-IF
010240     IF CV-VALOR(WS-CV-IDX) < WS-ST-MEDIA
010250         COMPUTE WS-ST-DIF =
010260                 WS-ST-MEDIA - CV-VALOR(WS-CV-IDX)
010270     ELSE
010280         COMPUTE WS-ST-DIF =
010290                 CV-VALOR(WS-CV-IDX) - WS-ST-MEDIA
010300     END-IF
010310     COMPUTE WS-ST-SUMCUAD =
010320             WS-ST-SUMCUAD + (WS-ST-DIF * WS-ST-DIF).
010330 7120-CLI-SUMCUAD-EXIT.
010340     EXIT.
010350
010360 7130-CLI-CLASIFICAR.
010370
010380     IF CV-CUSTOMER-ID(WS-CV-IDX)
010390           NOT = CL-CUSTOMER-ID(WS-CL-IDX)
010400         GO TO 7130-CLI-CLASIFICAR-EXIT
010410     END-IF
010420
010430     IF CV-VALOR(WS-CV-IDX) < WS-ST-MEDIA
010440         COMPUTE WS-ST-DIF =
010450                 WS-ST-MEDIA - CV-VALOR(WS-CV-IDX)
010460     ELSE
010470         COMPUTE WS-ST-DIF =
010480                 CV-VALOR(WS-CV-IDX) - WS-ST-MEDIA
010490     END-IF
010500
010510     COMPUTE WS-ST-ZSCORE ROUNDED =
010520             WS-ST-DIF / WS-ST-DESVEST
010530
010540     IF WS-ST-ZSCORE > 2.0
010550         PERFORM 9770-CLASIF-SEVERIDAD
010560            THRU 9770-CLASIF-SEVERIDAD-EXIT
010570         MOVE CL-CUSTOMER-ID(WS-CL-IDX) TO AN-D-KEY
010580         MOVE CV-VALOR(WS-CV-IDX) TO AN-D-METRIC-VALUE
010590         MOVE WS-ST-MEDIA TO AN-D-EXPECTED-VALUE
010600         MOVE WS-ST-ZSCORE TO AN-D-ZSCORE
010610         MOVE WS-SEV-NOMBRE(WS-ST-SEV-IDX) TO AN-D-SEVERITY
010620         PERFORM 9500-ESCRIBIR-DETALLE
010630            THRU 9500-ESCRIBIR-DETALLE-EXIT
010640     END-IF.
010650
010660 7130-CLI-CLASIFICAR-EXIT.
010670     EXIT.
010680
010690*------------------------------------------------------------*
010700*    8000-DETECTAR-ALERTAS -- LAS TRES ALERTAS DE NEGOCIO NO    *
010710*    DEPENDEN DE UN Z-SCORE; SE EVALUAN LINEA POR LINEA.         *
010720*------------------------------------------------------------*
010730 8000-DETECTAR-ALERTAS.
010740
010750     PERFORM 8100-CHK-PREP-LARGO THRU 8100-CHK-PREP-LARGO-EXIT
010760     PERFORM 8200-CHK-ESTADO THRU 8200-CHK-ESTADO-EXIT
010770     PERFORM 8300-CHK-VALOR-ALTO
010780        THRU 8300-CHK-VALOR-ALTO-EXIT.
010790
010800 8000-DETECTAR-ALERTAS-EXIT.
010810     EXIT.
010820
010830*------------------------------------------------------------*
010840*    8100-CHK-PREP-LARGO -- MAS DE 60 MINUTOS DE PREPARACION    *
010850*    ES UNA ALERTA DE SEVERIDAD ALTA, SIN IMPORTAR EL Z-SCORE.   *
010860*    03/24/03 NDS 0033: SE SACO EL CHEQUEO DE "MISMO DIA" --     *
010870*    UNA PREPARACION QUE CRUZA MEDIANOCHE ES LA QUE MAS FALTA    *
010880*    HACE ALERTAR, Y ANTES NUNCA LLEGABA A ESTE PARRAFO.         *
010890*------------------------------------------------------------*
010900 8100-CHK-PREP-LARGO.
010910
010920     IF OE-PREP-STARTED-DT(WS-ORD-IDX) = SPACES
010930         GO TO 8100-CHK-PREP-LARGO-EXIT
010940     END-IF
010950     IF OE-PREP-FINISHED-DT(WS-ORD-IDX) = SPACES
010960         GO TO 8100-CHK-PREP-LARGO-EXIT
010970     END-IF
010980
010990     PERFORM 2110-CALC-MINUTOS-PREP
011000        THRU 2110-CALC-MINUTOS-PREP-EXIT
011010
011020     IF WS-TC-MINUTOS > 60
011030         MOVE WS-TC-MINUTOS TO WS-TC-MINUTOS-ED
011040         MOVE 'LONG-PREP-TIME' TO AN-A-TYPE
011050         MOVE WS-SEV-NOMBRE(2) TO AN-A-SEVERITY
011060         STRING 'ORDER ' DELIMITED BY SIZE
011070                 OE-ORDER-ID(WS-ORD-IDX)
011080                    DELIMITED BY SPACE
011090                 ' TOOK ' DELIMITED BY SIZE
011100                 WS-TC-MINUTOS-ED DELIMITED BY SIZE
011110                 ' MIN TO PREPARE' DELIMITED BY SIZE
011120                 INTO AN-A-MESSAGE
011130         PERFORM 9600-ESCRIBIR-ALERTA
011140            THRU 9600-ESCRIBIR-ALERTA-EXIT
011150     END-IF.
011160
011170 8100-CHK-PREP-LARGO-EXIT.
011180     EXIT.
011190
011200*------------------------------------------------------------*
011210*    8200-CHK-ESTADO -- UN PEDIDO FALLIDO O CANCELADO ES UNA    *
011220*    ALERTA DE SEVERIDAD MEDIA.  LA COMPARACION IGNORA          *
011230*    MAYUSCULAS/MINUSCULAS VIA INSPECT CONVERTING.               *
011240*------------------------------------------------------------*
011250 8200-CHK-ESTADO.
011260
011270     MOVE OE-STATUS(WS-ORD-IDX) TO WS-STATUS-UC
011280     INSPECT WS-STATUS-UC CONVERTING
011290         'abcdefghijklmnopqrstuvwxyz'
011300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
011310
011320     IF WS-STATUS-UC (1:6) = 'FAILED'
011330        OR WS-STATUS-UC (1:9) = 'CANCELLED'
011340         MOVE 'FAILED-CANCELLED' TO AN-A-TYPE
011350         MOVE WS-SEV-NOMBRE(3) TO AN-A-SEVERITY
011360         STRING 'ORDER ' DELIMITED BY SIZE
011370                 OE-ORDER-ID(WS-ORD-IDX)
011380                    DELIMITED BY SPACE
011390                 ' STATUS ' DELIMITED BY SIZE
011400                 OE-STATUS(WS-ORD-IDX)
011410                    DELIMITED BY SPACE
011420                 INTO AN-A-MESSAGE
011430         PERFORM 9600-ESCRIBIR-ALERTA
011440            THRU 9600-ESCRIBIR-ALERTA-EXIT
011450     END-IF.
011460
011470 8200-CHK-ESTADO-EXIT.
011480     EXIT.
011490
011500*------------------------------------------------------------*
011510*    8300-CHK-VALOR-ALTO -- UN PEDIDO POR ENCIMA DEL 90% DEL    *
011520*    MAYOR TOTAL VISTO ES UNA ALERTA DE SEVERIDAD BAJA.          *
011530*------------------------------------------------------------*
011540 8300-CHK-VALOR-ALTO.
011550
011560     IF OE-TOTAL-PRICE-LKR(WS-ORD-IDX) > WS-UMBRAL-ALTO-VALOR
011570         MOVE 'HIGH-VALUE-ORDER' TO AN-A-TYPE
011580         MOVE WS-SEV-NOMBRE(4) TO AN-A-SEVERITY
011590         STRING 'ORDER ' DELIMITED BY SIZE
011600                 OE-ORDER-ID(WS-ORD-IDX)
011610                    DELIMITED BY SPACE
011620                 ' EXCEEDS 90 PCT OF MAX ORDER'
011630                    DELIMITED BY SIZE
011640                 INTO AN-A-MESSAGE
011650         PERFORM 9600-ESCRIBIR-ALERTA
011660            THRU 9600-ESCRIBIR-ALERTA-EXIT
011670     END-IF.
011680
011690 8300-CHK-VALOR-ALTO-EXIT.
011700     EXIT.
011710
011720*------------------------------------------------------------*
011730*    9500-ESCRIBIR-DETALLE -- ESCRIBE UNA LINEA DE ANOMALIA Y   *
011740*    SUMA AL TOTAL GENERAL DE ANOMALIAS.                         *
011750*------------------------------------------------------------*
011760 9500-ESCRIBIR-DETALLE.
011770
011780     ADD 1 TO WS-TOTAL-ANOMALIAS
011790     MOVE WS-ANM-DETAIL-LINE TO WS-ANM-RPT-REG
011800     WRITE WS-ANM-RPT-REG.
011810
011820 9500-ESCRIBIR-DETALLE-EXIT.
011830     EXIT.
011840
011850*------------------------------------------------------------*
011860*    9600-ESCRIBIR-ALERTA -- ESCRIBE UNA LINEA DE ALERTA Y      *
011870*    SUMA AL TOTAL GENERAL DE ALERTAS.                           *
011880*------------------------------------------------------------*
011890 9600-ESCRIBIR-ALERTA.
011900
011910     ADD 1 TO WS-ALERT-SEQ
011920     ADD 1 TO WS-TOTAL-ALERTAS
011930     MOVE WS-ALERT-SEQ TO AN-A-ALERT-ID
011940     MOVE WS-ANM-ALERT-LINE TO WS-ANM-RPT-REG
011950     WRITE WS-ANM-RPT-REG.
011960
011970 9600-ESCRIBIR-ALERTA-EXIT.
011980     EXIT.
011990
012000*------------------------------------------------------------*
012010*    9700-LIMPIAR-ESTADISTICA -- REINICIA EL AREA GENERICA DE   *
012020*    ESTADISTICA ANTES DE PROCESAR UNA NUEVA POBLACION.          *
012030*------------------------------------------------------------*
012040 9700-LIMPIAR-ESTADISTICA.
012050
012060     MOVE ZERO TO WS-ST-N
012070     MOVE ZERO TO WS-ST-SUMA
012080     MOVE ZERO TO WS-ST-MEDIA
012090     MOVE ZERO TO WS-ST-SUMCUAD
012100     MOVE ZERO TO WS-ST-VARIANZA
012110     MOVE ZERO TO WS-ST-DESVEST.
012120
012130 9700-LIMPIAR-ESTADISTICA-EXIT.
012140     EXIT.
012150
012160*------------------------------------------------------------*
012170*    9750-CALC-MEDIA -- MEDIA = SUMA / N.                       *
012180*------------------------------------------------------------*
012190 9750-CALC-MEDIA.
012200
012210     IF WS-ST-N > 0
012220         COMPUTE WS-ST-MEDIA ROUNDED =
012230                 WS-ST-SUMA / WS-ST-N
012240     END-IF.
012250
012260 9750-CALC-MEDIA-EXIT.
012270     EXIT.
012280
012290*------------------------------------------------------------*
012300*    9760-CALC-DESVEST -- VARIANZA = SUMCUAD / (N - 1);         *
012310*    DESVEST = RAIZ CUADRADA DE LA VARIANZA (NEWTON-RAPHSON).    *
012320*    SI N ES 1 O MENOS NO HAY ANOMALIA POSIBLE.                  *
012330*------------------------------------------------------------*
012340 9760-CALC-DESVEST.
012350
012360     IF WS-ST-N < 2
012370         MOVE ZERO TO WS-ST-DESVEST
012380         GO TO 9760-CALC-DESVEST-EXIT
012390     END-IF
012400
012410     COMPUTE WS-ST-VARIANZA ROUNDED =
012420             WS-ST-SUMCUAD / (WS-ST-N - 1)
012430
012440     IF WS-ST-VARIANZA = 0
012450         MOVE ZERO TO WS-ST-DESVEST
012460     ELSE
012470         MOVE WS-ST-VARIANZA TO WS-RAIZ-X
012480         PERFORM 9800-CALC-RAIZ THRU 9800-CALC-RAIZ-EXIT
012490         MOVE WS-RAIZ-G TO WS-ST-DESVEST
012500     END-IF.
012510
012520 9760-CALC-DESVEST-EXIT.
012530     EXIT.
012540
012550*------------------------------------------------------------*
012560*    9770-CLASIF-SEVERIDAD -- UBICA EL PELDANO DE SEVERIDAD     *
012570*    SEGUN EL Z-SCORE YA CALCULADO EN WS-ST-ZSCORE.              *
012580*------------------------------------------------------------*
012590 9770-CLASIF-SEVERIDAD.
012600
012610     IF WS-ST-ZSCORE > 3.0
012620         MOVE 1 TO WS-ST-SEV-IDX
012630     ELSE
012640         IF WS-ST-ZSCORE > 2.5
012650             MOVE 2 TO WS-ST-SEV-IDX
012660         ELSE
012670             IF WS-ST-ZSCORE > 2.0
012680                 MOVE 3 TO WS-ST-SEV-IDX
012690             ELSE
012700                 MOVE 4 TO WS-ST-SEV-IDX
012710             END-IF
012720         END-IF
012730     END-IF.
012740
012750 9770-CLASIF-SEVERIDAD-EXIT.
012760     EXIT.
012770
012780*------------------------------------------------------------*
012790*    9800-CALC-RAIZ -- RAIZ CUADRADA DE WS-RAIZ-X POR EL        *
012800*    METODO DE NEWTON-RAPHSON, VEINTE ITERACIONES FIJAS.        *
012810*    NO SE USA NINGUNA FUNCION DE LIBRERIA.                     *
012820*------------------------------------------------------------*
012830 9800-CALC-RAIZ.
012840
012850     IF WS-RAIZ-X <= 0
012860         MOVE ZERO TO WS-RAIZ-G
012870         GO TO 9800-CALC-RAIZ-EXIT
012880     END-IF
012890
012900     COMPUTE WS-RAIZ-G = WS-RAIZ-X / 2
012910     IF WS-RAIZ-G = 0
012920         MOVE 1 TO WS-RAIZ-G
012930     END-IF
012940
012950     PERFORM 9810-ITERAR-NEWTON THRU 9810-ITERAR-NEWTON-EXIT
012960        VARYING WS-RAIZ-ITER FROM 1 BY 1
012970          UNTIL WS-RAIZ-ITER > 20.
012980
012990 9800-CALC-RAIZ-EXIT.
013000     EXIT.
013010
013020 9810-ITERAR-NEWTON.
013030
013040     MOVE WS-RAIZ-G TO WS-RAIZ-G-ANT
013050     COMPUTE WS-RAIZ-G ROUNDED =
013060             (WS-RAIZ-G-ANT + (WS-RAIZ-X / WS-RAIZ-G-ANT)) / 2.
013070
013080 9810-ITERAR-NEWTON-EXIT.
013090     EXIT.
013100
013110*------------------------------------------------------------*
013120*    9000-IMPRIMIR-REPORTE -- ABRE EL ARCHIVO, IMPRIME EL       *
013130*    TITULO, LUEGO CADA SECCION EN ORDEN (ENCABEZADO SEGUIDO    *
013140*    DE SUS LINEAS DE DETALLE, ESCRITAS A MEDIDA QUE SE VAN      *
013150*    CALCULANDO), Y CIERRA CON LA LINEA DE TOTALES.              *
013160*------------------------------------------------------------*
013170 9000-IMPRIMIR-REPORTE.
013180
013190     OPEN OUTPUT SAL-ANM-RPT
013200
013210     IF NOT FS-ANMRPT-OK
013220         DISPLAY 'RESTANM - ERROR AL ABRIR ANMRPT ' FS-ANMRPT
013230         GO TO 9000-IMPRIMIR-REPORTE-EXIT
013240     END-IF
013250
013260     MOVE WS-ANM-TITULO TO WS-ANM-RPT-REG
013270     WRITE WS-ANM-RPT-REG
013280     MOVE WS-ANM-SEPARADOR TO WS-ANM-RPT-REG
013290     WRITE WS-ANM-RPT-REG
013300
013310     MOVE 'PREP-TIME ANOMALIES' TO WS-ANM-TYPE-HDR
013320     MOVE WS-ANM-TYPE-HDR TO WS-ANM-RPT-REG
013330     WRITE WS-ANM-RPT-REG
013340     MOVE WS-ANM-COL-HDR TO WS-ANM-RPT-REG
013350     WRITE WS-ANM-RPT-REG
013360
013370     PERFORM 4000-PROC-PREPTIME THRU 4000-PROC-PREPTIME-EXIT
013380
013390     MOVE 'ORDER-VOLUME ANOMALIES' TO WS-ANM-TYPE-HDR
013400     MOVE WS-ANM-TYPE-HDR TO WS-ANM-RPT-REG
013410     WRITE WS-ANM-RPT-REG
013420     MOVE WS-ANM-COL-HDR TO WS-ANM-RPT-REG
013430     WRITE WS-ANM-RPT-REG
013440
013450     PERFORM 5000-PROC-VOLUMEN THRU 5000-PROC-VOLUMEN-EXIT
013460
013470     MOVE 'REVENUE ANOMALIES' TO WS-ANM-TYPE-HDR
013480     MOVE WS-ANM-TYPE-HDR TO WS-ANM-RPT-REG
013490     WRITE WS-ANM-RPT-REG
013500     MOVE WS-ANM-COL-HDR TO WS-ANM-RPT-REG
013510     WRITE WS-ANM-RPT-REG
013520
013530     PERFORM 6000-PROC-INGRESOS THRU 6000-PROC-INGRESOS-EXIT
013540
013550     MOVE 'CUSTOMER-VALUE ANOMALIES' TO WS-ANM-TYPE-HDR
013560     MOVE WS-ANM-TYPE-HDR TO WS-ANM-RPT-REG
013570     WRITE WS-ANM-RPT-REG
013580     MOVE WS-ANM-COL-HDR TO WS-ANM-RPT-REG
013590     WRITE WS-ANM-RPT-REG
013600
013610     PERFORM 7000-PROC-CLIENTE THRU 7000-PROC-CLIENTE-EXIT
013620
013630     MOVE WS-ANM-ALERT-HDR TO WS-ANM-RPT-REG
013640     WRITE WS-ANM-RPT-REG
013650     MOVE WS-ANM-ALERT-COL-HDR TO WS-ANM-RPT-REG
013660     WRITE WS-ANM-RPT-REG
013670
013680     IF WS-LINEAS-PROCESADAS > 0
013690         PERFORM 8000-DETECTAR-ALERTAS
013700            THRU 8000-DETECTAR-ALERTAS-EXIT
013710           VARYING WS-ORD-IDX FROM 1 BY 1
013720             UNTIL WS-ORD-IDX > WS-ORD-COUNT
013730     END-IF
013740
013750     MOVE WS-ANM-SEPARADOR TO WS-ANM-RPT-REG
013760     WRITE WS-ANM-RPT-REG
013770     MOVE WS-TOTAL-ANOMALIAS TO AN-T-ANOMALY-COUNT
013780     MOVE WS-TOTAL-ALERTAS TO AN-T-ALERT-COUNT
013790     MOVE WS-ANM-TOTALS-LINE TO WS-ANM-RPT-REG
013800     WRITE WS-ANM-RPT-REG
013810
013820     CLOSE SAL-ANM-RPT.
013830
013840 9000-IMPRIMIR-REPORTE-EXIT.
013850     EXIT.
013860
013870*------------------------------------------------------------*
013880*    9820 -- DIA DEL ANIO, ANIO BISIESTO Y DIA ABSOLUTO A       *
013890*    PARTIR DE ANIO/MES/DIA (WS-CF-YEAR/MONTH/DAY YA CARGADOS). *
013900*    SIN FUNCIONES DE LIBRERIA -- SOLO DIVIDE/COMPUTE.  MISMA   *
013910*    TECNICA QUE RESTCUS (VER SUS COMENTARIOS DE 03/03).        *
013920*------------------------------------------------------------*
013930 9820-CALC-FECHA-DERIVADOS.
013940
013950     PERFORM 9830-CHECK-BISIESTO
013960        THRU 9830-CHECK-BISIESTO-EXIT.
013970
013980     MOVE WS-CUMDIAS(WS-CF-MONTH) TO WS-CF-DIA-ANIO.
013990     ADD WS-CF-DAY TO WS-CF-DIA-ANIO.
014000     IF WS-CF-ES-BISIESTO AND WS-CF-MONTH > 2
014010         ADD 1 TO WS-CF-DIA-ANIO
014020     END-IF.
014030
014040     PERFORM 9840-CALC-DIA-ABSOLUTO
014050        THRU 9840-CALC-DIA-ABSOLUTO-EXIT.
014060
014070 9820-CALC-FECHA-DERIVADOS-EXIT.
014080     EXIT.
014090
014100*------------------------------------------------------------*
014110 9830-CHECK-BISIESTO.
014120
014130     DIVIDE WS-CF-YEAR BY 4 GIVING WS-CF-Q4
014140                           REMAINDER WS-CF-R4.
014150     DIVIDE WS-CF-YEAR BY 100 GIVING WS-CF-Q100
014160                              REMAINDER WS-CF-R100.
014170     DIVIDE WS-CF-YEAR BY 400 GIVING WS-CF-Q400
014180                              REMAINDER WS-CF-R400.
014190
014200     IF WS-CF-R4 = 0 AND (WS-CF-R100 NOT = 0 OR WS-CF-R400 = 0)
014210         SET WS-CF-ES-BISIESTO TO TRUE
014220     ELSE
014230         MOVE 'N' TO WS-CF-BISIESTO-SW
014240     END-IF.
014250
014260 9830-CHECK-BISIESTO-EXIT.
014270     EXIT.
014280
014290*------------------------------------------------------------*
014300*    9840 -- DIA ABSOLUTO = DIAS BISIESTOS ANTES DEL ANIO MAS  *
014310*    365 X (ANIO-1) MAS EL DIA-DEL-ANIO EN CURSO.  SIRVE PARA  *
014320*    RESTAR DOS FECHAS CUALESQUIERA EN DIAS ENTEROS.           *
014330*------------------------------------------------------------*
014340 9840-CALC-DIA-ABSOLUTO.
014350
014360     COMPUTE WS-CF-YM1 = WS-CF-YEAR - 1.
014370     DIVIDE WS-CF-YM1 BY 4   GIVING WS-CF-Q4B.
014380     DIVIDE WS-CF-YM1 BY 100 GIVING WS-CF-Q100B.
014390     DIVIDE WS-CF-YM1 BY 400 GIVING WS-CF-Q400B.
014400
014410     COMPUTE WS-CF-LEAPDAYS =
014420           WS-CF-Q4B - WS-CF-Q100B + WS-CF-Q400B.
014430
014440     COMPUTE WS-CF-DIA-ABS =
014450           (365 * WS-CF-YM1) + WS-CF-LEAPDAYS + WS-CF-DIA-ANIO.
014460
014470 9840-CALC-DIA-ABSOLUTO-EXIT.
014480     EXIT.
014490
014500 END PROGRAM RESTANM.
