000100*------------------------------------------------------------*
000110*  REVRPT -- LINEAS DE IMPRESION DEL REPORTE DE INGRESOS     *
000120*  (RESTREV).  Un solo registro de salida WS-REV-LINE se     *
000130*  recicla: cada parrafo carga el bloque que corresponde y   *
000140*  hace WRITE.                                               *
000150*------------------------------------------------------------*
000160 01  WS-REV-LINE                     PIC X(112).
000170*------------------------------------------------------------*
000180 01  WS-REV-TITULO.
000190     05  FILLER                      PIC X(35) VALUE
000200         'REPORTE DE INGRESOS - RESTREV'.
000210     05  FILLER                      PIC X(77) VALUE SPACES.
000220*------------------------------------------------------------*
000230 01  WS-REV-ENCABEZADO.
000240     05  FILLER                      PIC X(20) VALUE
000250         'OUTLET-ID'.
000260     05  FILLER                      PIC X(40) VALUE
000270         'OUTLET-NAME'.
000280     05  FILLER                      PIC X(14) VALUE
000290         'ORDER-COUNT'.
000300     05  FILLER                      PIC X(19) VALUE
000310         'REVENUE'.
000320     05  FILLER                      PIC X(19) VALUE
000330         'AOV'.
000340*------------------------------------------------------------*
000350 01  WS-REV-SEPARADOR                PIC X(112) VALUE ALL '-'.
000360*------------------------------------------------------------*
000370 01  WS-REV-DETALLE.
000380     05  RV-D-OUTLET-ID              PIC X(20).
000390     05  RV-D-OUTLET-NAME            PIC X(40).
000400     05  RV-D-ORDER-COUNT            PIC ZZZ,ZZ9.
000410     05  FILLER                      PIC X(05) VALUE SPACES.
000420     05  RV-D-REVENUE                PIC Z,ZZZ,ZZZ,ZZ9.99-.
000430     05  RV-D-AOV                    PIC ZZZ,ZZ9.99-.
000440*------------------------------------------------------------*
000450 01  WS-REV-GRANTOTAL.
000460     05  FILLER                      PIC X(20) VALUE
000470         'TOTALS'.
000480     05  FILLER                      PIC X(40) VALUE SPACES.
000490     05  RV-T-ORDER-COUNT            PIC ZZZ,ZZ9.
000500     05  FILLER                      PIC X(05) VALUE SPACES.
000510     05  RV-T-REVENUE                PIC Z,ZZZ,ZZZ,ZZ9.99-.
000520     05  RV-T-AOV                    PIC ZZZ,ZZ9.99-.
000530     05  FILLER                      PIC X(12) VALUE SPACES.
000540*------------------------------------------------------------*
000550 01  WS-REV-RECONCIL.
000560     05  FILLER                      PIC X(30) VALUE
000570         'RECONCILED-REVENUE          '.
000580     05  RV-R-RECONCILED             PIC Z,ZZZ,ZZZ,ZZ9.99-.
000590     05  FILLER                      PIC X(65) VALUE SPACES.
000600*------------------------------------------------------------*
000610*    AGREGADO 02/27/03 NDS 0059 -- PROMEDIO DE ITEMS POR       *
000620*    ORDEN, PEDIDO DE CONTADURIA PARA COMPARAR TAMANO DE       *
000630*    ORDEN ENTRE PERIODOS.                                     *
000640*------------------------------------------------------------*
000650 01  WS-REV-AVGITEMS.
000660     05  FILLER                      PIC X(30) VALUE
000670         'AVG-ITEMS-PER-ORDER          '.
000680     05  RV-AI-VALUE                 PIC ZZZ9.99.
000690     05  FILLER                      PIC X(75) VALUE SPACES.
000700*------------------------------------------------------------*
000710*    AGREGADO 03/11/03 NDS 0060 -- TOTAL DE LINEAS DE PEDIDO   *
000720*    LEIDAS DEL ARCHIVO DE ENTRADA (INSTRUCTIVO LO PIDE COMO   *
000730*    "TOTAL-LINES" DEL REPORTE, NO SOLO PARA EL LOG DEL JOB).  *
000740*------------------------------------------------------------*
000750 01  WS-REV-LINES.
000760     05  FILLER                      PIC X(30) VALUE
000770         'TOTAL-LINES (INPUT LINES)   '.
000780     05  RV-L-COUNT                  PIC ZZZ,ZZ9.
000790     05  FILLER                      PIC X(75) VALUE SPACES.
000800*------------------------------------------------------------*
000810 01  WS-REV-GROWTH.
000820     05  FILLER                      PIC X(30) VALUE
000830         'REVENUE-GROWTH-RATE PCT     '.
000840     05  RV-G-GROWTH                 PIC Z,ZZ9.99-.
000850     05  FILLER                      PIC X(01) VALUE '%'.
000860     05  FILLER                      PIC X(71) VALUE SPACES.
000870*------------------------------------------------------------*
000880 01  WS-REV-STATUS-HDR.
000890     05  FILLER                      PIC X(20) VALUE
000900         'ORDERS-BY-STATUS'.
000910     05  FILLER                      PIC X(92) VALUE SPACES.
000920*------------------------------------------------------------*
000930 01  WS-REV-STATUS-LINE.
000940     05  RV-S-STATUS                 PIC X(15).
000950     05  FILLER                      PIC X(05) VALUE SPACES.
000960     05  RV-S-COUNT                  PIC ZZZ,ZZ9.
000970     05  FILLER                      PIC X(85) VALUE SPACES.
000980*------------------------------------------------------------*
000990 01  WS-REV-DAILY-HDR.
001000     05  FILLER                      PIC X(20) VALUE
001010         'DAILY REVENUE (YYYY-MM-DD)'.
001020     05  FILLER                      PIC X(92) VALUE SPACES.
001030*------------------------------------------------------------*
001040 01  WS-REV-DAILY-LINE.
001050     05  RV-DY-KEY                   PIC X(10).
001060     05  FILLER                      PIC X(05) VALUE SPACES.
001070     05  RV-DY-REVENUE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
001080     05  FILLER                      PIC X(80) VALUE SPACES.
001090*------------------------------------------------------------*
001100 01  WS-REV-MONTHLY-HDR.
001110     05  FILLER                      PIC X(20) VALUE
001120         'MONTHLY REVENUE (YYYY-MM)'.
001130     05  FILLER                      PIC X(92) VALUE SPACES.
001140*------------------------------------------------------------*
001150 01  WS-REV-MONTHLY-LINE.
001160     05  RV-MO-KEY                   PIC X(07).
001170     05  FILLER                      PIC X(08) VALUE SPACES.
001180     05  RV-MO-REVENUE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
001190     05  FILLER                      PIC X(80) VALUE SPACES.
001200*------------------------------------------------------------*
001210 01  WS-REV-PAYMETH-HDR.
001220     05  FILLER                      PIC X(20) VALUE
001230         'PAYMENT METHOD BREAKDOWN'.
001240     05  FILLER                      PIC X(92) VALUE SPACES.
001250*------------------------------------------------------------*
001260 01  WS-REV-PAYMETH-LINE.
001270     05  RV-PM-METHOD                PIC X(15).
001280     05  FILLER                      PIC X(05) VALUE SPACES.
001290     05  RV-PM-COUNT                 PIC ZZZ,ZZ9.
001300     05  FILLER                      PIC X(05) VALUE SPACES.
001310     05  RV-PM-REVENUE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
001320     05  FILLER                      PIC X(59) VALUE SPACES.
001330*------------------------------------------------------------*
001340 01  WS-REV-LOYAOV-HDR.
001350     05  FILLER                      PIC X(20) VALUE
001360         'AOV BY LOYALTY GROUP'.
001370     05  FILLER                      PIC X(92) VALUE SPACES.
001380*------------------------------------------------------------*
001390 01  WS-REV-LOYAOV-LINE.
001400     05  RV-LA-GROUP                 PIC X(15).
001410     05  FILLER                      PIC X(05) VALUE SPACES.
001420     05  RV-LA-AOV                   PIC ZZZ,ZZ9.99-.
001430     05  FILLER                      PIC X(77) VALUE SPACES.
