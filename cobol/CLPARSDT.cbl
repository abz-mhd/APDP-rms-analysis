000100*****************************************************************
000110* PROGRAM-ID.  CLPARSDT
000120* AUTHOR.      R. J. WICKREMASINGHE
000130* INSTALLATION. LANKA QSR HOLDINGS -- DATA PROCESSING CENTER
000140* DATE-WRITTEN. 06/14/1991
000150* DATE-COMPILED.
000160* SECURITY.    UNCLASSIFIED -- INTERNAL BATCH LIBRARY MEMBER
000170*****************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  06/14/91  RJW  0000  ORIGINAL CODING.  VALIDATES A SINGLE
000210*                       ORDER TIMESTAMP FIELD (YYYY-MM-DDTHH:
000220*                       MM:SS) FOR THE NIGHTLY ORDER EXTRACT
000230*                       AND HANDS BACK THE BROKEN-OUT PARTS.
000240*  09/02/91  RJW  0014  ADDED RANGE CHECK ON DAY-OF-MONTH; WAS
000250*                       ACCEPTING '00' AND '32' AS VALID.
000260*  02/18/93  CDF  0055  ADDED HOUR/MINUTE/SECOND RANGE CHECKS.
000270*                       PRIOR VERSION ONLY VALIDATED THE DATE
000280*                       PORTION OF THE STAMP.
000290*  11/30/94  CDF  0071  REJECT LOW-VALUES AND SPACES OUTRIGHT
000300*                       INSTEAD OF FALLING THROUGH TO NUMERIC
000310*                       TEST (WAS ABENDING ON BLANK COLUMNS).
000320*  07/09/96  MTP  0098  MOVED SEPARATOR-POSITION CHECK AHEAD OF
000330*                       THE NUMERIC TESTS PER AUDIT FINDING --
000340*                       A STAMP WITH SHIFTED SEPARATORS COULD
000350*                       PASS ALL SIX NUMERIC TESTS BY ACCIDENT.
000360*  12/22/98  MTP  0132  Y2K REMEDIATION -- CONFIRMED 4-DIGIT
000370*                       YEAR SUBFIELD ALREADY IN USE THROUGHOUT;
000380*                       NO CENTURY WINDOWING LOGIC REQUIRED IN
000390*                       THIS MEMBER.  SIGNED OFF PER Y2K PROJECT
000400*                       CHECKLIST ITEM DP-114.
000410*  04/03/01  NDS  0160  RETIRED FROM CARD-CONSUMPTION SYSTEM AND
000420*                       PICKED UP BY THE RESTAURANT ANALYTICS
000430*                       BATCH (RESTBAT0) FOR ORDER/PREP/SERVED
000440*                       TIMESTAMP VALIDATION -- NO LOGIC CHANGE,
000450*                       CALLING PROGRAM AND COPYBOOK NAMES ONLY.
000460*  08/17/03  NDS  0171  ADDED LEAP-YEAR CHECK FOR 29 FEB SO
000470*                       ORDERS PLACED ON A LEAP DAY STOP BEING
000480*                       MISFLAGGED AS INVALID BY THE OLD FIXED
000490*                       28-DAY-FOR-FEBRUARY TABLE.
000500*  ----------------------------------------------------------
000510*****************************************************************
000520
000530 IDENTIFICATION DIVISION.
000540
000550 PROGRAM-ID. CLPARSDT.
000560 AUTHOR. R. J. WICKREMASINGHE.
000570 INSTALLATION. LANKA QSR HOLDINGS.
000580 DATE-WRITTEN. 06/14/1991.
000590 DATE-COMPILED.
000600 SECURITY. UNCLASSIFIED.
000610
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 DATA DIVISION.
000680
000690 WORKING-STORAGE SECTION.
000700
000710*    --- TABLA DE DIAS POR MES (SE REDEFINE PARA EL CHEQUEO ---*
000720*    --- DE RANGO DEL DIA; FEBRERO SE AJUSTA APARTE).       ---*
000730 01  WS-TABLA-DIAS-MES.
000740     05  FILLER                  PIC 9(02) VALUE 31.
000750     05  FILLER                  PIC 9(02) VALUE 29.
000760     05  FILLER                  PIC 9(02) VALUE 31.
000770     05  FILLER                  PIC 9(02) VALUE 30.
000780     05  FILLER                  PIC 9(02) VALUE 31.
000790     05  FILLER                  PIC 9(02) VALUE 30.
000800     05  FILLER                  PIC 9(02) VALUE 31.
000810     05  FILLER                  PIC 9(02) VALUE 31.
000820     05  FILLER                  PIC 9(02) VALUE 30.
000830     05  FILLER                  PIC 9(02) VALUE 31.
000840     05  FILLER                  PIC 9(02) VALUE 30.
000850     05  FILLER                  PIC 9(02) VALUE 31.
000860 01  WS-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.
000870     05  WS-DIAS-MES-TAB         PIC 9(02) OCCURS 12 TIMES
000880                                  INDEXED BY WS-MES-IDX.
000890
000900 01  WS-BANDERAS.
000910     05  WS-ANIO-BISIESTO        PIC X(01) VALUE 'N'.
000920         88  WS-ES-BISIESTO      VALUE 'S'.
000930     05  FILLER                  PIC X(14) VALUE SPACES.
000940 01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
000950     05  FILLER                  PIC X(15).
000960
000970 01  WS-CONTADORES.
000980     05  WS-MAX-DIA              PIC 9(02) COMP.
000990     05  WS-DIVISOR-4            PIC 9(04) COMP.
001000     05  WS-DIVISOR-100          PIC 9(04) COMP.
001010     05  WS-DIVISOR-400          PIC 9(04) COMP.
001020     05  WS-RESIDUO-4            PIC 9(04) COMP.
001030     05  WS-RESIDUO-100          PIC 9(04) COMP.
001040     05  WS-RESIDUO-400          PIC 9(04) COMP.
001050     05  FILLER                  PIC X(08).
001060
001070*    CONTADOR DE INVOCACIONES -- UTIL PARA COTEJAR EN EL LOG   *
001080*    DE JOB CUANTAS FECHAS PASARON POR ESTA RUTINA EN EL LOTE. *
001090 77  WS-VECES-LLAMADO            PIC 9(08) COMP VALUE ZERO.
001100
001110 LINKAGE SECTION.
001120 01  LK-PARSE-FECHA.
001130     05  LK-ENTRADA.
001140         10  LK-FEC-I            PIC X(19).
001150         10  LK-FEC-I-R REDEFINES LK-FEC-I.
001160             15  LK-FI-YYYY      PIC X(04).
001170             15  LK-FI-SEP1      PIC X(01).
001180             15  LK-FI-MM        PIC X(02).
001190             15  LK-FI-SEP2      PIC X(01).
001200             15  LK-FI-DD        PIC X(02).
001210             15  LK-FI-SEPT      PIC X(01).
001220             15  LK-FI-HH        PIC X(02).
001230             15  LK-FI-SEP3      PIC X(01).
001240             15  LK-FI-MIN       PIC X(02).
001250             15  LK-FI-SEP4      PIC X(01).
001260             15  LK-FI-SS        PIC X(02).
001270     05  LK-SALIDA.
001280         10  LK-FEC-VALIDA-O     PIC X(01).
001290             88  LK-FECHA-OK     VALUE 'S'.
001300             88  LK-FECHA-NOTOK  VALUE 'N'.
001310         10  LK-ANIO-O           PIC 9(04).
001320         10  LK-MES-O            PIC 9(02).
001330         10  LK-DIA-O            PIC 9(02).
001340         10  LK-HORA-O           PIC 9(02).
001350         10  LK-MINUTO-O         PIC 9(02).
001360         10  LK-SEGUNDO-O        PIC 9(02).
001370         10  LK-FEC-COD-ERROR-O  PIC X(04).
001380         10  FILLER              PIC X(02).
001390
001400 PROCEDURE DIVISION USING LK-PARSE-FECHA.
001410*----------------------------------------------------------------*
001420
001430     ADD 1 TO WS-VECES-LLAMADO.
001440
001450     PERFORM 1000-VALIDAR-FECHA
001460        THRU 1000-VALIDAR-FECHA-EXIT.
001470
001480     GOBACK.
001490
001500*----------------------------------------------------------------*
001510*    1000-VALIDAR-FECHA -- PARRAFO PRINCIPAL DE VALIDACION       *
001520*----------------------------------------------------------------*
001530 1000-VALIDAR-FECHA.
001540
001550     SET LK-FECHA-OK    TO TRUE.
001560     MOVE SPACES        TO LK-FEC-COD-ERROR-O.
001570     MOVE ZEROES        TO LK-ANIO-O LK-MES-O LK-DIA-O
001580                            LK-HORA-O LK-MINUTO-O LK-SEGUNDO-O.
001590
001600     IF LK-FEC-I = SPACES OR LK-FEC-I = LOW-VALUES
001610         SET LK-FECHA-NOTOK TO TRUE
001620         MOVE '0001'        TO LK-FEC-COD-ERROR-O
001630         GO TO 1000-VALIDAR-FECHA-EXIT
001640     END-IF.
001650
001660     PERFORM 1100-VALIDAR-SEPARADORES
001670        THRU 1100-VALIDAR-SEPARADORES-EXIT.
001680
001690     IF LK-FECHA-NOTOK
001700         GO TO 1000-VALIDAR-FECHA-EXIT
001710     END-IF.
001720
001730     PERFORM 1200-VALIDAR-NUMERICOS
001740        THRU 1200-VALIDAR-NUMERICOS-EXIT.
001750
001760     IF LK-FECHA-NOTOK
001770         GO TO 1000-VALIDAR-FECHA-EXIT
001780     END-IF.
001790
001800     PERFORM 1300-VALIDAR-RANGOS
001810        THRU 1300-VALIDAR-RANGOS-EXIT.
001820
001830 1000-VALIDAR-FECHA-EXIT.
001840     EXIT.
001850
001860*----------------------------------------------------------------*
001870*    1100 -- POSICIONES DE SEPARADOR (-,-,T,:,:); SE MIRAN      *
001880*    ANTES QUE NADA (AUDITORIA 07/96 -- VER BITACORA).           *
001890*----------------------------------------------------------------*
001900 1100-VALIDAR-SEPARADORES.
001910
001920     IF LK-FI-SEP1 NOT = '-' OR
001930        LK-FI-SEP2 NOT = '-' OR
001940        LK-FI-SEPT NOT = 'T' OR
001950        LK-FI-SEP3 NOT = ':' OR
001960        LK-FI-SEP4 NOT = ':'
001970
001980         SET LK-FECHA-NOTOK TO TRUE
001990         MOVE '0002'        TO LK-FEC-COD-ERROR-O
002000
002010     END-IF.
002020
002030 1100-VALIDAR-SEPARADORES-EXIT.
002040     EXIT.
002050
002060*----------------------------------------------------------------*
002070*    1200 -- LOS SEIS SUBCAMPOS DEBEN SER NUMERICOS ANTES DE     *
002080*    MOVERLOS A LOS CAMPOS 9(N) DE SALIDA.                       *
002090*----------------------------------------------------------------*
002100 1200-VALIDAR-NUMERICOS.
002110
002120     IF LK-FI-YYYY IS NOT NUMERIC OR
002130        LK-FI-MM   IS NOT NUMERIC OR
002140        LK-FI-DD   IS NOT NUMERIC OR
002150        LK-FI-HH   IS NOT NUMERIC OR
002160        LK-FI-MIN  IS NOT NUMERIC OR
002170        LK-FI-SS   IS NOT NUMERIC
002180
002190         SET LK-FECHA-NOTOK TO TRUE
002200         MOVE '0003'        TO LK-FEC-COD-ERROR-O
002210         GO TO 1200-VALIDAR-NUMERICOS-EXIT
002220
002230     END-IF.
002240
002250     MOVE LK-FI-YYYY        TO LK-ANIO-O.
002260     MOVE LK-FI-MM          TO LK-MES-O.
002270     MOVE LK-FI-DD          TO LK-DIA-O.
002280     MOVE LK-FI-HH          TO LK-HORA-O.
002290     MOVE LK-FI-MIN         TO LK-MINUTO-O.
002300     MOVE LK-FI-SS          TO LK-SEGUNDO-O.
002310
002320 1200-VALIDAR-NUMERICOS-EXIT.
002330     EXIT.
002340
002350*----------------------------------------------------------------*
002360*    1300 -- RANGOS DE MES/DIA/HORA/MIN/SEG Y CHEQUEO DE AÑO     *
002370*    BISIESTO PARA EL 29 DE FEBRERO (AGREGADO 08/03).            *
002380*----------------------------------------------------------------*
002390 1300-VALIDAR-RANGOS.
002400
002410     IF LK-MES-O < 1 OR LK-MES-O > 12
002420         SET LK-FECHA-NOTOK TO TRUE
002430         MOVE '0004'        TO LK-FEC-COD-ERROR-O
002440         GO TO 1300-VALIDAR-RANGOS-EXIT
002450     END-IF.
002460
002470     PERFORM 1310-CALC-BISIESTO
002480        THRU 1310-CALC-BISIESTO-EXIT.
002490
002500     SET WS-MES-IDX TO LK-MES-O.
002510     MOVE WS-DIAS-MES-TAB(WS-MES-IDX) TO WS-MAX-DIA.
002520
002530     IF LK-MES-O = 2 AND WS-ES-BISIESTO
002540         MOVE 29 TO WS-MAX-DIA
002550     END-IF.
002560
002570     IF LK-DIA-O < 1 OR LK-DIA-O > WS-MAX-DIA
002580         SET LK-FECHA-NOTOK TO TRUE
002590         MOVE '0005'        TO LK-FEC-COD-ERROR-O
002600         GO TO 1300-VALIDAR-RANGOS-EXIT
002610     END-IF.
002620
002630     IF LK-HORA-O > 23
002640         SET LK-FECHA-NOTOK TO TRUE
002650         MOVE '0006'        TO LK-FEC-COD-ERROR-O
002660         GO TO 1300-VALIDAR-RANGOS-EXIT
002670     END-IF.
002680
002690     IF LK-MINUTO-O > 59
002700         SET LK-FECHA-NOTOK TO TRUE
002710         MOVE '0007'        TO LK-FEC-COD-ERROR-O
002720         GO TO 1300-VALIDAR-RANGOS-EXIT
002730     END-IF.
002740
002750     IF LK-SEGUNDO-O > 59
002760         SET LK-FECHA-NOTOK TO TRUE
002770         MOVE '0008'        TO LK-FEC-COD-ERROR-O
002780     END-IF.
002790
002800 1300-VALIDAR-RANGOS-EXIT.
002810     EXIT.
002820
002830*----------------------------------------------------------------*
002840*    1310 -- BISIESTO: DIVISIBLE POR 4 Y (NO POR 100 O SI POR    *
002850*    400). SE HACE CON DIVIDE/RESTO, SIN FUNCTION INTRINSECA.    *
002860*----------------------------------------------------------------*
002870 1310-CALC-BISIESTO.
002880
002890     SET WS-ES-BISIESTO TO FALSE.
002900
002910     DIVIDE LK-ANIO-O BY 4   GIVING WS-DIVISOR-4
002920                             REMAINDER WS-RESIDUO-4.
002930     DIVIDE LK-ANIO-O BY 100 GIVING WS-DIVISOR-100
002940                             REMAINDER WS-RESIDUO-100.
002950     DIVIDE LK-ANIO-O BY 400 GIVING WS-DIVISOR-400
002960                             REMAINDER WS-RESIDUO-400.
002970
002980     IF WS-RESIDUO-4 = 0
002990         IF WS-RESIDUO-100 NOT = 0
003000             SET WS-ES-BISIESTO TO TRUE
003010         ELSE
003020             IF WS-RESIDUO-400 = 0
003030                 SET WS-ES-BISIESTO TO TRUE
003040             END-IF
003050         END-IF
003060     END-IF.
003070
003080 1310-CALC-BISIESTO-EXIT.
003090     EXIT.
