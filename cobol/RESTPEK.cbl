000100*****************************************************************
000110* PROGRAM-ID.  RESTPEK
000120* AUTHOR.      M. T. PERERA
000130* INSTALLATION. LANKA QSR HOLDINGS -- DATA PROCESSING CENTER
000140* DATE-WRITTEN. 11/09/1993
000150* DATE-COMPILED.
000160* SECURITY.    UNCLASSIFIED -- INTERNAL BATCH LIBRARY MEMBER
000170*****************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  11/09/93  MTP  0006  ORIGINAL CODING.  CALLED FROM RESTBAT0
000210*                       TO BUILD THE HOURLY LINE-COUNT HEATMAP
000220*                       THE DUTY MANAGERS ASKED FOR AT THE
000230*                       AUTUMN OPS REVIEW.
000240*  02/17/94  MTP  0011  ADDED THE TOP-5 OVERALL PEAK HOUR TABLE
000250*                       AND THE PER-OUTLET TOP-3 TABLE -- ONE
000260*                       INSERTION PASS EACH, NO SORT NEEDED.
000270*  09/02/96  RPF  0026  ADDED THE PER-OUTLET SUMMARY LINE --
000280*                       LINE-COUNT, REVENUE AND PEAK HOUR ON
000290*                       ONE ROW FOR THE MORNING BRIEFING PACK.
000300*  02/14/97  MTP  0028  WIDENED THE PER-OUTLET SUMMARY LINE TO
000310*                       PRINT BOROUGH, AVG-LINE-VALUE, DISTINCT
000320*                       CUSTOMER COUNT AND PEAK-HOUR COUNT --
000330*                       ALL FOUR WERE ALREADY BEING COMPUTED
000340*                       INTO WS-OUTLET-TABLA BUT NEVER MOVED TO
000350*                       PRINT.  REPORT RECORD WIDENED TO 132.
000360*  12/19/98  RPF  0044  Y2K REMEDIATION -- DAY-OF-WEEK AND ISO
000370*                       WEEK NUMBER NOW DERIVED FROM THE 4-DIGIT
000380*                       YEAR CARRIED IN ORDTABLE VIA ZELLER'S
000390*                       RULE, NOT THE OLD 2-DIGIT LOOKUP TABLE.
000400*                       SIGNED OFF PER Y2K CHECKLIST ITEM DP-114.
000410*  06/04/00  NDS  0051  REWORKED FOR THE RESTAURANT ANALYTICS
000420*                       PROJECT -- FIELD NAMES AND REPORT
000430*                       LAYOUT REPLACED; CONTROL-BREAK LOGIC
000440*                       CARRIED FORWARD AS-IS.
000450*  08/30/01  NDS  0056  ADDED DAY-OF-WEEK AND ISO-WEEK COUNTS
000460*                       PER OUTLET PER REQUEST FROM SCHEDULING.
000470*  ----------------------------------------------------------
000480*****************************************************************
000490
000500 IDENTIFICATION DIVISION.
000510
000520 PROGRAM-ID. RESTPEK.
000530 AUTHOR. M. T. PERERA.
000540 INSTALLATION. LANKA QSR HOLDINGS.
000550 DATE-WRITTEN. 11/09/1993.
000560 DATE-COMPILED.
000570 SECURITY. UNCLASSIFIED.
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670     SELECT SAL-PEK-RPT
000680         ASSIGN TO PEKRPT
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS FS-PEKRPT.
000710
000720*----------------------------------------------------------------*
000730 DATA DIVISION.
000740
000750 FILE SECTION.
000760
000770 FD  SAL-PEK-RPT.
000780 01  WS-PEK-RPT-REG              PIC X(132).
000790
000800*----------------------------------------------------------------*
000810 WORKING-STORAGE SECTION.
000820*----------------------------------------------------------------*
000830 01  FS-STATUS-AREA.
000840     05  FS-PEKRPT                   PIC X(02).
000850         88  FS-PEKRPT-OK            VALUE '00'.
000860
000870*    CONTADOR DE LINEAS DE PEDIDO ACUMULADAS AL HEATMAP -- SOLO  *
000880*    PARA EL LOG DE CONTROL DEL JOB, NO ENTRA AL REPORTE.        *
000890 77  WS-LINEAS-ACUMULADAS          PIC 9(08) COMP VALUE ZERO.
000900
000910 COPY PEKRPT.
000920
000930*----------------------------------------------------------------*
000940*    TABLA MAESTRA DE SUCURSALES (UNA ENTRADA POR OUTLET-ID)     *
000950*----------------------------------------------------------------*
000960 01  WS-OUTLET-TABLA.
000970     05  WS-PK-COUNT                 PIC 9(04) COMP.
000980     05  WS-PK-ENTRY OCCURS 1 TO 500 TIMES
000990               DEPENDING ON WS-PK-COUNT
001000               INDEXED BY WS-PK-IDX.
001010         10  PK-OUTLET-ID            PIC X(20).
001020         10  PK-OUTLET-NAME          PIC X(40).
001030         10  PK-BOROUGH              PIC X(30).
001040         10  PK-TOTAL-LINES          PIC 9(08) COMP.
001050         10  PK-TOTAL-REVENUE        PIC S9(09)V9(02) COMP-3.
001060         10  PK-AVG-LINE-VALUE       PIC S9(09)V9(02) COMP-3.
001070         10  PK-CUSTOMER-COUNT       PIC 9(08) COMP.
001080         10  PK-PEAK-HOUR            PIC 9(02).
001090         10  PK-PEAK-COUNT           PIC 9(08) COMP.
001100     05  FILLER                      PIC X(10).
001110
001120*----------------------------------------------------------------*
001130*    CONTEO DE LINEAS DE PEDIDO POR OUTLET Y HORA                *
001140*----------------------------------------------------------------*
001150 01  WS-OUTHORA-TABLA.
001160     05  WS-OH-COUNT                 PIC 9(05) COMP.
001170     05  WS-OH-ENTRY OCCURS 1 TO 12000 TIMES
001180               DEPENDING ON WS-OH-COUNT
001190               INDEXED BY WS-OH-IDX.
001200         10  OH-OUTLET-ID            PIC X(20).
001210         10  OH-HOUR                 PIC 9(02).
001220         10  OH-COUNT                PIC 9(08) COMP.
001230     05  FILLER                      PIC X(08).
001240
001250*----------------------------------------------------------------*
001260*    UN PAR OUTLET/CUSTOMER-ID POR ENTRADA -- SOLO PARA EL       *
001270*    CONTEO DE CLIENTES DISTINTOS POR SUCURSAL.                  *
001280*----------------------------------------------------------------*
001290 01  WS-OUTCUST-TABLA.
001300     05  WS-OC-COUNT                 PIC 9(05) COMP.
001310     05  WS-OC-ENTRY OCCURS 1 TO 5000 TIMES
001320               DEPENDING ON WS-OC-COUNT
001330               INDEXED BY WS-OC-IDX.
001340         10  OC-OUTLET-ID            PIC X(20).
001350         10  OC-CUSTOMER-ID          PIC X(20).
001360     05  FILLER                      PIC X(08).
001370
001380*----------------------------------------------------------------*
001390*    CONTEO DE LINEAS POR SUCURSAL Y SEMANA ISO                  *
001400*----------------------------------------------------------------*
001410 01  WS-SEMANA-TABLA.
001420     05  WS-WK-COUNT                 PIC 9(05) COMP.
001430     05  WS-WK-ENTRY OCCURS 1 TO 5000 TIMES
001440               DEPENDING ON WS-WK-COUNT
001450               INDEXED BY WS-WK-IDX.
001460         10  WK-OUTLET-ID            PIC X(20).
001470         10  WK-ISO-WEEK             PIC X(08).
001480         10  WK-COUNT                PIC 9(08) COMP.
001490     05  FILLER                      PIC X(08).
001500
001510*----------------------------------------------------------------*
001520*    TOTAL DE LINEAS POR HORA DEL DIA (00-23), TODA LA CADENA    *
001530*----------------------------------------------------------------*
001540 01  WS-HORA-TOTAL-TABLA.
001550     05  WS-HT-COUNT PIC 9(08) COMP OCCURS 24 TIMES.
001560     05  FILLER      PIC X(04).
001570
001580*----------------------------------------------------------------*
001590*    TOTAL DE LINEAS POR DIA DE LA SEMANA (1=LUNES..7=DOMINGO)   *
001600*----------------------------------------------------------------*
001610 01  WS-DIA-SEMANA-TABLA.
001620     05  WS-DW-COUNT PIC 9(08) COMP OCCURS 7 TIMES.
001630     05  FILLER      PIC X(04).
001640
001650*----------------------------------------------------------------*
001660*    NOMBRES DE LOS DIAS -- TABLA CONSTANTE VIA REDEFINES        *
001670*----------------------------------------------------------------*
001680 01  WS-DOW-NOMBRES-INIC.
001690     05  FILLER                      PIC X(10) VALUE 'MONDAY'.
001700     05  FILLER                      PIC X(10) VALUE 'TUESDAY'.
001710     05  FILLER                      PIC X(10) VALUE 'WEDNESDAY'.
001720     05  FILLER                      PIC X(10) VALUE 'THURSDAY'.
001730     05  FILLER                      PIC X(10) VALUE 'FRIDAY'.
001740     05  FILLER                      PIC X(10) VALUE 'SATURDAY'.
001750     05  FILLER                      PIC X(10) VALUE 'SUNDAY'.
001760 01  WS-DOW-NOMBRES-TAB REDEFINES WS-DOW-NOMBRES-INIC.
001770     05  WS-DOW-NOMBRE               PIC X(10) OCCURS 7 TIMES.
001780
001790*----------------------------------------------------------------*
001800*    TABLA DE PASO DE DIA-ZELLER (0=SAB..6=VIE) A DIA-ISO        *
001810*    (1=LUN..7=DOM) -- VIA REDEFINES, SIN FUNCIONES DE LIBRERIA  *
001820*----------------------------------------------------------------*
001830 01  WS-ISO-DOW-INIC.
001840     05  FILLER                      PIC 9(01) VALUE 6.
001850     05  FILLER                      PIC 9(01) VALUE 7.
001860     05  FILLER                      PIC 9(01) VALUE 1.
001870     05  FILLER                      PIC 9(01) VALUE 2.
001880     05  FILLER                      PIC 9(01) VALUE 3.
001890     05  FILLER                      PIC 9(01) VALUE 4.
001900     05  FILLER                      PIC 9(01) VALUE 5.
001910 01  WS-ISO-DOW-TAB REDEFINES WS-ISO-DOW-INIC.
001920     05  WS-ISO-DOW                  PIC 9(01) OCCURS 7 TIMES.
001930
001940*----------------------------------------------------------------*
001950*    DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO BISIESTO)        *
001960*----------------------------------------------------------------*
001970 01  WS-CUMDIAS-INIC.
001980     05  FILLER                      PIC 9(03) VALUE 0.
001990     05  FILLER                      PIC 9(03) VALUE 31.
002000     05  FILLER                      PIC 9(03) VALUE 59.
002010     05  FILLER                      PIC 9(03) VALUE 90.
002020     05  FILLER                      PIC 9(03) VALUE 120.
002030     05  FILLER                      PIC 9(03) VALUE 151.
002040     05  FILLER                      PIC 9(03) VALUE 181.
002050     05  FILLER                      PIC 9(03) VALUE 212.
002060     05  FILLER                      PIC 9(03) VALUE 243.
002070     05  FILLER                      PIC 9(03) VALUE 273.
002080     05  FILLER                      PIC 9(03) VALUE 304.
002090     05  FILLER                      PIC 9(03) VALUE 334.
002100 01  WS-CUMDIAS-TAB REDEFINES WS-CUMDIAS-INIC.
002110     05  WS-CUMDIAS                  PIC 9(03) OCCURS 12 TIMES.
002120
002130*----------------------------------------------------------------*
002140*    AREA DE TRABAJO PARA DERIVAR DIA-SEMANA Y SEMANA ISO        *
002150*    A PARTIR DE ANIO/MES/DIA (REGLA DE ZELLER, SIN FUNCIONES)   *
002160*----------------------------------------------------------------*
002170 01  WS-CALC-FECHA.
002180     05  WS-CF-YEAR                  PIC 9(04).
002190     05  WS-CF-MONTH                 PIC 9(02).
002200     05  WS-CF-DAY                   PIC 9(02).
002210     05  WS-CF-ZY                    PIC 9(04) COMP.
002220     05  WS-CF-ZM                    PIC 9(02) COMP.
002230     05  WS-CF-K                     PIC 9(02) COMP.
002240     05  WS-CF-J                     PIC 9(02) COMP.
002250     05  WS-CF-TERM1                 PIC 9(04) COMP.
002260     05  WS-CF-KDIV4                 PIC 9(02) COMP.
002270     05  WS-CF-JDIV4                 PIC 9(02) COMP.
002280     05  WS-CF-HSUMA                 PIC 9(06) COMP.
002290     05  WS-CF-HQUOT                 PIC 9(04) COMP.
002300     05  WS-CF-H                     PIC 9(01) COMP.
002310     05  WS-CF-HPLUS1                PIC 9(01) COMP.
002320     05  WS-CF-ISODOW                PIC 9(01) COMP.
002330     05  WS-CF-Q4                    PIC 9(04) COMP.
002340     05  WS-CF-R4                    PIC 9(02) COMP.
002350     05  WS-CF-Q100                  PIC 9(04) COMP.
002360     05  WS-CF-R100                  PIC 9(02) COMP.
002370     05  WS-CF-Q400                  PIC 9(04) COMP.
002380     05  WS-CF-R400                  PIC 9(03) COMP.
002390     05  WS-CF-BISIESTO-SW           PIC X(01).
002400         88  WS-CF-ES-BISIESTO       VALUE 'S'.
002410     05  WS-CF-DIA-ANIO              PIC 9(03).
002420     05  WS-CF-SEMANA                PIC 9(02).
002430     05  WS-CF-SEM-KEY               PIC X(08).
002440     05  FILLER                      PIC X(06).
002450
002460*----------------------------------------------------------------*
002470*    AREA DE TRABAJO PARA EL RANGO HORARIO IMPRESO "HH:00-HH:59" *
002480*----------------------------------------------------------------*
002490 01  WS-RANGE-BUILD.
002500     05  WS-RB-HH1                   PIC 9(02).
002510     05  FILLER                      PIC X(04) VALUE ':00 '.
002520     05  FILLER                      PIC X(02) VALUE '- '.
002530     05  WS-RB-HH2                   PIC 9(02).
002540     05  FILLER                      PIC X(03) VALUE ':59'.
002550 01  WS-RANGE-FLAT REDEFINES WS-RANGE-BUILD
002560                                      PIC X(13).
002570
002580*----------------------------------------------------------------*
002590*    TOP-5 HORAS PICO GENERALES (INSERCION, SIN ORDENAMIENTO)    *
002600*----------------------------------------------------------------*
002610 01  WS-TOP5-TABLA.
002620     05  WS-T5-ENTRY OCCURS 5 TIMES.
002630         10  WS-T5-HOUR              PIC 9(02).
002640         10  WS-T5-COUNT             PIC 9(08) COMP.
002650     05  FILLER                      PIC X(04).
002660
002670*----------------------------------------------------------------*
002680*    TOP-3 HORAS PICO DE LA SUCURSAL EN CURSO                    *
002690*----------------------------------------------------------------*
002700 01  WS-TOP3-AREA.
002710     05  WS-T3-HOUR-1                PIC 9(02).
002720     05  WS-T3-COUNT-1               PIC 9(08) COMP.
002730     05  WS-T3-HOUR-2                PIC 9(02).
002740     05  WS-T3-COUNT-2               PIC 9(08) COMP.
002750     05  WS-T3-HOUR-3                PIC 9(02).
002760     05  WS-T3-COUNT-3               PIC 9(08) COMP.
002770     05  FILLER                      PIC X(06).
002780
002790*----------------------------------------------------------------*
002800 01  WS-COMPARE-AREA.
002810     05  WS-PK-HORA-LINEA            PIC 9(02).
002820     05  WS-PK-HORA-IDX              PIC 9(02) COMP.
002830     05  WS-DW-IDX                   PIC 9(02) COMP.
002840     05  FILLER                      PIC X(06).
002850
002860 01  WS-SUB-BUSQUEDA.
002870     05  WS-SB-ENCONTRADO            PIC X(01).
002880         88  WS-SB-FOUND             VALUE 'S'.
002890         88  WS-SB-NOTFOUND          VALUE 'N'.
002900     05  FILLER                      PIC X(05).
002910
002920*----------------------------------------------------------------*
002930 LINKAGE SECTION.
002940*----------------------------------------------------------------*
002950 COPY ORDTABLE.
002960
002970*----------------------------------------------------------------*
002980 PROCEDURE DIVISION USING WS-ORD-TABLE.
002990*----------------------------------------------------------------*
003000
003010     PERFORM 1000-INICIAR THRU 1000-INICIAR-EXIT.
003020
003030     IF WS-ORD-COUNT > 0
003040         PERFORM 2000-CONSTRUIR-METRICAS-LINEA
003050            THRU 2000-CONSTRUIR-METRICAS-LINEA-EXIT
003060           VARYING WS-ORD-IDX FROM 1 BY 1
003070             UNTIL WS-ORD-IDX > WS-ORD-COUNT
003080     END-IF.
003090
003100     IF WS-PK-COUNT > 0
003110         PERFORM 6000-CALC-METRICAS-FINALES
003120            THRU 6000-CALC-METRICAS-FINALES-EXIT
003130           VARYING WS-PK-IDX FROM 1 BY 1
003140             UNTIL WS-PK-IDX > WS-PK-COUNT
003150     END-IF.
003160
003170     PERFORM 7000-CALC-TOP5-GENERAL
003180        THRU 7000-CALC-TOP5-GENERAL-EXIT.
003190
003200     PERFORM 8000-IMPRIMIR-REPORTE
003210        THRU 8000-IMPRIMIR-REPORTE-EXIT.
003220
003230     GOBACK.
003240
003250*----------------------------------------------------------------*
003260 1000-INICIAR.
003270
003280     INITIALIZE WS-OUTLET-TABLA
003290                WS-OUTHORA-TABLA
003300                WS-OUTCUST-TABLA
003310                WS-SEMANA-TABLA
003320                WS-HORA-TOTAL-TABLA
003330                WS-DIA-SEMANA-TABLA
003340                WS-TOP5-TABLA
003350                WS-SUB-BUSQUEDA
003360                WS-COMPARE-AREA
003370                WS-CALC-FECHA.
003380
003390 1000-INICIAR-EXIT.
003400     EXIT.
003410
003420*----------------------------------------------------------------*
003430*    2000 -- UN SOLO PASE SOBRE CADA LINEA DE PEDIDO.  ACUMULA --*
003440*    SUCURSAL, HORA, CLIENTE DISTINTO, DIA DE SEMANA Y SEMANA  --*
003450*    ISO EN LA MISMA PASADA -- SIN RELEER LA TABLA DE ORDENES. --*
003460*----------------------------------------------------------------*
003470 2000-CONSTRUIR-METRICAS-LINEA.
003480
003490     ADD 1 TO WS-LINEAS-ACUMULADAS.
003500     PERFORM 2100-ACUM-OUTLET
003510        THRU 2100-ACUM-OUTLET-EXIT.
003520
003530     IF WS-PK-COUNT = 0
003540         GO TO 2000-CONSTRUIR-METRICAS-LINEA-EXIT
003550     END-IF.
003560
003570     PERFORM 2200-ACUM-OUTCUST
003580        THRU 2200-ACUM-OUTCUST-EXIT.
003590
003600     PERFORM 2300-ACUM-HORA
003610        THRU 2300-ACUM-HORA-EXIT.
003620
003630     PERFORM 9000-CALC-FECHA-DERIVADOS
003640        THRU 9000-CALC-FECHA-DERIVADOS-EXIT.
003650
003660     ADD 1 TO WS-DW-COUNT(WS-CF-ISODOW).
003670
003680     PERFORM 2500-ACUM-SEMANA-ISO
003690        THRU 2500-ACUM-SEMANA-ISO-EXIT.
003700
003710 2000-CONSTRUIR-METRICAS-LINEA-EXIT.
003720     EXIT.
003730
003740*----------------------------------------------------------------*
003750 2100-ACUM-OUTLET.
003760
003770     SET WS-PK-IDX TO 1.
003780     SET WS-SB-NOTFOUND TO TRUE.
003790     SEARCH WS-PK-ENTRY
003800         AT END
003810              CONTINUE
003820         WHEN PK-OUTLET-ID(WS-PK-IDX) = OE-OUTLET-ID(WS-ORD-IDX)
003830              SET WS-SB-FOUND TO TRUE
003840     END-SEARCH.
003850
003860     IF WS-SB-NOTFOUND AND WS-PK-COUNT < 500
003870         ADD 1 TO WS-PK-COUNT
003880         SET WS-PK-IDX TO WS-PK-COUNT
003890         MOVE OE-OUTLET-ID(WS-ORD-IDX)
003900                              TO PK-OUTLET-ID(WS-PK-IDX)
003910         MOVE OE-OUTLET-NAME(WS-ORD-IDX)
003920                              TO PK-OUTLET-NAME(WS-PK-IDX)
003930         MOVE OE-BOROUGH(WS-ORD-IDX)
003940                              TO PK-BOROUGH(WS-PK-IDX)
003950     END-IF.
003960
003970     IF WS-PK-COUNT = 0
003980         GO TO 2100-ACUM-OUTLET-EXIT
003990     END-IF.
004000
004010     ADD 1 TO PK-TOTAL-LINES(WS-PK-IDX).
004020     ADD OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
004030                          TO PK-TOTAL-REVENUE(WS-PK-IDX).
004040
004050 2100-ACUM-OUTLET-EXIT.
004060     EXIT.
004070
004080*----------------------------------------------------------------*
004090 2200-ACUM-OUTCUST.
004100
004110     SET WS-OC-IDX TO 1.
004120     SET WS-SB-NOTFOUND TO TRUE.
004130     SEARCH WS-OC-ENTRY
004140         AT END
004150              CONTINUE
004160         WHEN OC-OUTLET-ID(WS-OC-IDX) = OE-OUTLET-ID(WS-ORD-IDX)
004170          AND OC-CUSTOMER-ID(WS-OC-IDX) =
004180              OE-CUSTOMER-ID(WS-ORD-IDX)
004190              SET WS-SB-FOUND TO TRUE
004200     END-SEARCH.
004210
004220     IF WS-SB-NOTFOUND AND WS-OC-COUNT < 5000
004230         ADD 1 TO WS-OC-COUNT
004240         SET WS-OC-IDX TO WS-OC-COUNT
004250         MOVE OE-OUTLET-ID(WS-ORD-IDX)
004260                              TO OC-OUTLET-ID(WS-OC-IDX)
004270         MOVE OE-CUSTOMER-ID(WS-ORD-IDX)
004280                              TO OC-CUSTOMER-ID(WS-OC-IDX)
004290         ADD 1 TO PK-CUSTOMER-COUNT(WS-PK-IDX)
004300     END-IF.
004310
004320 2200-ACUM-OUTCUST-EXIT.
004330     EXIT.
004340
004350*----------------------------------------------------------------*
004360 2300-ACUM-HORA.
004370
004380     MOVE OE-OP-HH(WS-ORD-IDX) TO WS-PK-HORA-LINEA.
004390     COMPUTE WS-PK-HORA-IDX = WS-PK-HORA-LINEA + 1.
004400     ADD 1 TO WS-HT-COUNT(WS-PK-HORA-IDX).
004410
004420     SET WS-OH-IDX TO 1.
004430     SET WS-SB-NOTFOUND TO TRUE.
004440     SEARCH WS-OH-ENTRY
004450         AT END
004460              CONTINUE
004470         WHEN OH-OUTLET-ID(WS-OH-IDX) = OE-OUTLET-ID(WS-ORD-IDX)
004480          AND OH-HOUR(WS-OH-IDX)      = WS-PK-HORA-LINEA
004490              SET WS-SB-FOUND TO TRUE
004500     END-SEARCH.
004510
004520     IF WS-SB-NOTFOUND AND WS-OH-COUNT < 12000
004530         ADD 1 TO WS-OH-COUNT
004540         SET WS-OH-IDX TO WS-OH-COUNT
004550         MOVE OE-OUTLET-ID(WS-ORD-IDX) TO OH-OUTLET-ID(WS-OH-IDX)
004560         MOVE WS-PK-HORA-LINEA         TO OH-HOUR(WS-OH-IDX)
004570     END-IF.
004580
004590     IF WS-OH-COUNT > 0
004600         ADD 1 TO OH-COUNT(WS-OH-IDX)
004610     END-IF.
004620
004630 2300-ACUM-HORA-EXIT.
004640     EXIT.
004650
004660*----------------------------------------------------------------*
004670 2500-ACUM-SEMANA-ISO.
004680
004690     SET WS-WK-IDX TO 1.
004700     SET WS-SB-NOTFOUND TO TRUE.
004710     SEARCH WS-WK-ENTRY
004720         AT END
004730              CONTINUE
004740         WHEN WK-OUTLET-ID(WS-WK-IDX) = OE-OUTLET-ID(WS-ORD-IDX)
004750          AND WK-ISO-WEEK(WS-WK-IDX)  = WS-CF-SEM-KEY
004760              SET WS-SB-FOUND TO TRUE
004770     END-SEARCH.
004780
004790     IF WS-SB-NOTFOUND AND WS-WK-COUNT < 5000
004800         ADD 1 TO WS-WK-COUNT
004810         SET WS-WK-IDX TO WS-WK-COUNT
004820         MOVE OE-OUTLET-ID(WS-ORD-IDX) TO WK-OUTLET-ID(WS-WK-IDX)
004830         MOVE WS-CF-SEM-KEY            TO WK-ISO-WEEK(WS-WK-IDX)
004840     END-IF.
004850
004860     IF WS-WK-COUNT > 0
004870         ADD 1 TO WK-COUNT(WS-WK-IDX)
004880     END-IF.
004890
004900 2500-ACUM-SEMANA-ISO-EXIT.
004910     EXIT.
004920
004930*----------------------------------------------------------------*
004940*    6000 -- PROMEDIO DE VALOR POR LINEA Y HORA PICO POR         *
004950*    SUCURSAL, A PARTIR DE LOS ACUMULADORES DEL PASE 2000.       *
004960*----------------------------------------------------------------*
004970 6000-CALC-METRICAS-FINALES.
004980
004990     IF PK-TOTAL-LINES(WS-PK-IDX) > 0
005000         COMPUTE PK-AVG-LINE-VALUE(WS-PK-IDX) ROUNDED =
005010               PK-TOTAL-REVENUE(WS-PK-IDX)
005020                     / PK-TOTAL-LINES(WS-PK-IDX)
005030     END-IF.
005040
005050     PERFORM 6100-BUSCAR-PICO
005060        THRU 6100-BUSCAR-PICO-EXIT.
005070
005080 6000-CALC-METRICAS-FINALES-EXIT.
005090     EXIT.
005100
005110*----------------------------------------------------------------*
005120 6100-BUSCAR-PICO.
005130
005140     IF WS-OH-COUNT = 0
005150         GO TO 6100-BUSCAR-PICO-EXIT
005160     END-IF.
005170
005180     PERFORM 6110-REVISAR-HORA
005190        THRU 6110-REVISAR-HORA-EXIT
005200       VARYING WS-OH-IDX FROM 1 BY 1
005210         UNTIL WS-OH-IDX > WS-OH-COUNT.
005220
005230 6100-BUSCAR-PICO-EXIT.
005240     EXIT.
005250
005260*----------------------------------------------------------------*
005270 6110-REVISAR-HORA.
005280
005290     IF OH-OUTLET-ID(WS-OH-IDX) NOT = PK-OUTLET-ID(WS-PK-IDX)
005300         GO TO 6110-REVISAR-HORA-EXIT
005310     END-IF.
005320
005330     IF OH-COUNT(WS-OH-IDX) > PK-PEAK-COUNT(WS-PK-IDX)
005340         MOVE OH-COUNT(WS-OH-IDX) TO PK-PEAK-COUNT(WS-PK-IDX)
005350         MOVE OH-HOUR(WS-OH-IDX)  TO PK-PEAK-HOUR(WS-PK-IDX)
005360     END-IF.
005370
005380 6110-REVISAR-HORA-EXIT.
005390     EXIT.
005400
005410*----------------------------------------------------------------*
005420*    7000 -- TOP-5 HORAS PICO GENERALES.  INSERCION DIRECTA    --*
005430*    SOBRE LAS 24 CASILLAS FIJAS -- NO HACE FALTA ORDENAR.     --*
005440*----------------------------------------------------------------*
005450 7000-CALC-TOP5-GENERAL.
005460
005470     PERFORM 7100-INSERTAR-TOP5
005480        THRU 7100-INSERTAR-TOP5-EXIT
005490       VARYING WS-PK-HORA-IDX FROM 1 BY 1
005500         UNTIL WS-PK-HORA-IDX > 24.
005510
005520 7000-CALC-TOP5-GENERAL-EXIT.
005530     EXIT.
005540
005550*----------------------------------------------------------------*
005560 7100-INSERTAR-TOP5.
005570
005580     IF WS-HT-COUNT(WS-PK-HORA-IDX) > WS-T5-COUNT(1)
005590         MOVE WS-T5-HOUR(4)  TO WS-T5-HOUR(5)
005600         MOVE WS-T5-COUNT(4) TO WS-T5-COUNT(5)
005610         MOVE WS-T5-HOUR(3)  TO WS-T5-HOUR(4)
005620         MOVE WS-T5-COUNT(3) TO WS-T5-COUNT(4)
005630         MOVE WS-T5-HOUR(2)  TO WS-T5-HOUR(3)
005640         MOVE WS-T5-COUNT(2) TO WS-T5-COUNT(3)
005650         MOVE WS-T5-HOUR(1)  TO WS-T5-HOUR(2)
005660         MOVE WS-T5-COUNT(1) TO WS-T5-COUNT(2)
005670         COMPUTE WS-T5-HOUR(1) = WS-PK-HORA-IDX - 1
005680         MOVE WS-HT-COUNT(WS-PK-HORA-IDX) TO WS-T5-COUNT(1)
005690     ELSE
005700     IF WS-HT-COUNT(WS-PK-HORA-IDX) > WS-T5-COUNT(2)
005710         MOVE WS-T5-HOUR(4)  TO WS-T5-HOUR(5)
005720         MOVE WS-T5-COUNT(4) TO WS-T5-COUNT(5)
005730         MOVE WS-T5-HOUR(3)  TO WS-T5-HOUR(4)
005740         MOVE WS-T5-COUNT(3) TO WS-T5-COUNT(4)
005750         MOVE WS-T5-HOUR(2)  TO WS-T5-HOUR(3)
005760         MOVE WS-T5-COUNT(2) TO WS-T5-COUNT(3)
005770         COMPUTE WS-T5-HOUR(2) = WS-PK-HORA-IDX - 1
005780         MOVE WS-HT-COUNT(WS-PK-HORA-IDX) TO WS-T5-COUNT(2)
005790     ELSE
005800     IF WS-HT-COUNT(WS-PK-HORA-IDX) > WS-T5-COUNT(3)
005810         MOVE WS-T5-HOUR(4)  TO WS-T5-HOUR(5)
005820         MOVE WS-T5-COUNT(4) TO WS-T5-COUNT(5)
005830         MOVE WS-T5-HOUR(3)  TO WS-T5-HOUR(4)
005840         MOVE WS-T5-COUNT(3) TO WS-T5-COUNT(4)
005850         COMPUTE WS-T5-HOUR(3) = WS-PK-HORA-IDX - 1
005860         MOVE WS-HT-COUNT(WS-PK-HORA-IDX) TO WS-T5-COUNT(3)
005870     ELSE
005880     IF WS-HT-COUNT(WS-PK-HORA-IDX) > WS-T5-COUNT(4)
005890         MOVE WS-T5-HOUR(4)  TO WS-T5-HOUR(5)
005900         MOVE WS-T5-COUNT(4) TO WS-T5-COUNT(5)
005910         COMPUTE WS-T5-HOUR(4) = WS-PK-HORA-IDX - 1
005920         MOVE WS-HT-COUNT(WS-PK-HORA-IDX) TO WS-T5-COUNT(4)
005930     ELSE
005940     IF WS-HT-COUNT(WS-PK-HORA-IDX) > WS-T5-COUNT(5)
005950         COMPUTE WS-T5-HOUR(5) = WS-PK-HORA-IDX - 1
005960         MOVE WS-HT-COUNT(WS-PK-HORA-IDX) TO WS-T5-COUNT(5)
005970     END-IF
005980     END-IF
005990     END-IF
006000     END-IF
006010     END-IF.
006020
006030 7100-INSERTAR-TOP5-EXIT.
006040     EXIT.
006050
006060*----------------------------------------------------------------*
006070*    9000 -- DERIVA EL DIA DE LA SEMANA (REGLA DE ZELLER) Y LA --*
006080*    CLAVE DE SEMANA ISO "AAAA-Wss" PARA LA LINEA EN CURSO.    --*
006090*    NO USA FUNCIONES DE LIBRERIA -- SOLO DIVIDE/COMPUTE.      --*
006100*----------------------------------------------------------------*
006110 9000-CALC-FECHA-DERIVADOS.
006120
006130     MOVE OE-OP-YYYY(WS-ORD-IDX) TO WS-CF-YEAR.
006140     MOVE OE-OP-MM(WS-ORD-IDX)   TO WS-CF-MONTH.
006150     MOVE OE-OP-DD(WS-ORD-IDX)   TO WS-CF-DAY.
006160
006170     MOVE WS-CF-YEAR  TO WS-CF-ZY.
006180     MOVE WS-CF-MONTH TO WS-CF-ZM.
006190     IF WS-CF-ZM < 3
006200         ADD 12 TO WS-CF-ZM
006210         SUBTRACT 1 FROM WS-CF-ZY
006220     END-IF.
006230
006240     DIVIDE WS-CF-ZY BY 100 GIVING WS-CF-J REMAINDER WS-CF-K.
006250     COMPUTE WS-CF-TERM1 = (13 * (WS-CF-ZM + 1)) / 5.
006260     DIVIDE WS-CF-K BY 4 GIVING WS-CF-KDIV4.
006270     DIVIDE WS-CF-J BY 4 GIVING WS-CF-JDIV4.
006280
006290     COMPUTE WS-CF-HSUMA =
006300           WS-CF-DAY + WS-CF-TERM1 + WS-CF-K
006310         + WS-CF-KDIV4 + WS-CF-JDIV4 + (5 * WS-CF-J).
006320     DIVIDE WS-CF-HSUMA BY 7 GIVING WS-CF-HQUOT
006330                           REMAINDER WS-CF-H.
006340
006350     COMPUTE WS-CF-HPLUS1 = WS-CF-H + 1.
006360     MOVE WS-ISO-DOW(WS-CF-HPLUS1) TO WS-CF-ISODOW.
006370
006380     PERFORM 9100-CHECK-BISIESTO
006390        THRU 9100-CHECK-BISIESTO-EXIT.
006400
006410     MOVE WS-CUMDIAS(WS-CF-MONTH) TO WS-CF-DIA-ANIO.
006420     ADD WS-CF-DAY TO WS-CF-DIA-ANIO.
006430     IF WS-CF-ES-BISIESTO AND WS-CF-MONTH > 2
006440         ADD 1 TO WS-CF-DIA-ANIO
006450     END-IF.
006460
006470     COMPUTE WS-CF-SEMANA =
006480           (WS-CF-DIA-ANIO - WS-CF-ISODOW + 10) / 7.
006490     IF WS-CF-SEMANA < 1
006500         MOVE 1 TO WS-CF-SEMANA
006510     END-IF.
006520     IF WS-CF-SEMANA > 53
006530         MOVE 53 TO WS-CF-SEMANA
006540     END-IF.
006550
006560     MOVE WS-CF-YEAR   TO WS-CF-SEM-KEY(1:4).
006570     MOVE '-W'         TO WS-CF-SEM-KEY(5:2).
006580     MOVE WS-CF-SEMANA TO WS-CF-SEM-KEY(7:2).
006590
006600 9000-CALC-FECHA-DERIVADOS-EXIT.
006610     EXIT.
006620
006630*----------------------------------------------------------------*
006640 9100-CHECK-BISIESTO.
006650
006660     DIVIDE WS-CF-YEAR BY 4 GIVING WS-CF-Q4
006670                           REMAINDER WS-CF-R4.
006680     DIVIDE WS-CF-YEAR BY 100 GIVING WS-CF-Q100
006690                              REMAINDER WS-CF-R100.
006700     DIVIDE WS-CF-YEAR BY 400 GIVING WS-CF-Q400
006710                              REMAINDER WS-CF-R400.
006720
006730     IF WS-CF-R4 = 0 AND (WS-CF-R100 NOT = 0 OR WS-CF-R400 = 0)
006740         SET WS-CF-ES-BISIESTO TO TRUE
006750     ELSE
006760         MOVE 'N' TO WS-CF-BISIESTO-SW
006770     END-IF.
006780
006790 9100-CHECK-BISIESTO-EXIT.
006800     EXIT.
006810
006820*----------------------------------------------------------------*
006830 8000-IMPRIMIR-REPORTE.
006840
006850     OPEN OUTPUT SAL-PEK-RPT.
006860
006870     MOVE WS-PEK-TITULO      TO WS-PEK-LINE.
006880     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
006890     WRITE WS-PEK-RPT-REG.
006900     MOVE WS-PEK-SEPARADOR   TO WS-PEK-LINE.
006910     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
006920     WRITE WS-PEK-RPT-REG.
006930
006940     MOVE WS-PEK-TOP5-HDR    TO WS-PEK-LINE.
006950     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
006960     WRITE WS-PEK-RPT-REG.
006970     PERFORM 8100-IMPRIMIR-TOP5
006980        THRU 8100-IMPRIMIR-TOP5-EXIT
006990       VARYING WS-PK-HORA-IDX FROM 1 BY 1
007000         UNTIL WS-PK-HORA-IDX > 5.
007010
007020     MOVE WS-PEK-SEPARADOR   TO WS-PEK-LINE.
007030     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007040     WRITE WS-PEK-RPT-REG.
007050     MOVE WS-PEK-OUTLET-HDR  TO WS-PEK-LINE.
007060     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007070     WRITE WS-PEK-RPT-REG.
007080     IF WS-PK-COUNT > 0
007090         PERFORM 8200-IMPRIMIR-TOP3-OUTLET
007100            THRU 8200-IMPRIMIR-TOP3-OUTLET-EXIT
007110           VARYING WS-PK-IDX FROM 1 BY 1
007120             UNTIL WS-PK-IDX > WS-PK-COUNT
007130     END-IF.
007140
007150     MOVE WS-PEK-SEPARADOR    TO WS-PEK-LINE.
007160     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007170     WRITE WS-PEK-RPT-REG.
007180     MOVE WS-PEK-SUMMARY-HDR  TO WS-PEK-LINE.
007190     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007200     WRITE WS-PEK-RPT-REG.
007210     IF WS-PK-COUNT > 0
007220         PERFORM 8300-IMPRIMIR-SUMMARY
007230            THRU 8300-IMPRIMIR-SUMMARY-EXIT
007240           VARYING WS-PK-IDX FROM 1 BY 1
007250             UNTIL WS-PK-IDX > WS-PK-COUNT
007260     END-IF.
007270
007280     MOVE WS-PEK-SEPARADOR   TO WS-PEK-LINE.
007290     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007300     WRITE WS-PEK-RPT-REG.
007310     MOVE WS-PEK-DOW-HDR     TO WS-PEK-LINE.
007320     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007330     WRITE WS-PEK-RPT-REG.
007340     PERFORM 8400-IMPRIMIR-DOW
007350        THRU 8400-IMPRIMIR-DOW-EXIT
007360       VARYING WS-DW-IDX FROM 1 BY 1
007370         UNTIL WS-DW-IDX > 7.
007380
007390     MOVE WS-PEK-SEPARADOR   TO WS-PEK-LINE.
007400     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007410     WRITE WS-PEK-RPT-REG.
007420     MOVE WS-PEK-WEEK-HDR    TO WS-PEK-LINE.
007430     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007440     WRITE WS-PEK-RPT-REG.
007450     IF WS-WK-COUNT > 0
007460         PERFORM 8500-IMPRIMIR-SEMANA
007470            THRU 8500-IMPRIMIR-SEMANA-EXIT
007480           VARYING WS-WK-IDX FROM 1 BY 1
007490             UNTIL WS-WK-IDX > WS-WK-COUNT
007500     END-IF.
007510
007520     CLOSE SAL-PEK-RPT.
007530
007540 8000-IMPRIMIR-REPORTE-EXIT.
007550     EXIT.
007560
007570*----------------------------------------------------------------*
007580 8100-IMPRIMIR-TOP5.
007590
007600     MOVE WS-T5-HOUR(WS-PK-HORA-IDX)  TO PK-H-HOUR.
007610     MOVE WS-T5-HOUR(WS-PK-HORA-IDX)  TO WS-RB-HH1.
007620     MOVE WS-T5-HOUR(WS-PK-HORA-IDX)  TO WS-RB-HH2.
007630     MOVE WS-RANGE-FLAT               TO PK-H-RANGE.
007640     MOVE WS-T5-COUNT(WS-PK-HORA-IDX) TO PK-H-COUNT.
007650     MOVE WS-PEK-HOUR-LINE            TO WS-PEK-LINE.
007660     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007670     WRITE WS-PEK-RPT-REG.
007680
007690 8100-IMPRIMIR-TOP5-EXIT.
007700     EXIT.
007710
007720*----------------------------------------------------------------*
007730 8200-IMPRIMIR-TOP3-OUTLET.
007740
007750     MOVE ZEROES TO WS-T3-HOUR-1 WS-T3-COUNT-1
007760                     WS-T3-HOUR-2 WS-T3-COUNT-2
007770                     WS-T3-HOUR-3 WS-T3-COUNT-3.
007780
007790     IF WS-OH-COUNT > 0
007800         PERFORM 8210-REVISAR-TOP3
007810            THRU 8210-REVISAR-TOP3-EXIT
007820           VARYING WS-OH-IDX FROM 1 BY 1
007830             UNTIL WS-OH-IDX > WS-OH-COUNT
007840     END-IF.
007850
007860     MOVE PK-OUTLET-ID(WS-PK-IDX)  TO PK-O3-OUTLET-ID.
007870     MOVE WS-T3-HOUR-1             TO PK-O3-HOUR-1.
007880     MOVE WS-T3-COUNT-1            TO PK-O3-COUNT-1.
007890     MOVE WS-T3-HOUR-2             TO PK-O3-HOUR-2.
007900     MOVE WS-T3-COUNT-2            TO PK-O3-COUNT-2.
007910     MOVE WS-T3-HOUR-3             TO PK-O3-HOUR-3.
007920     MOVE WS-T3-COUNT-3            TO PK-O3-COUNT-3.
007930     MOVE WS-PEK-OUTLET-LINE       TO WS-PEK-LINE.
007940     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
007950     WRITE WS-PEK-RPT-REG.
007960
007970 8200-IMPRIMIR-TOP3-OUTLET-EXIT.
007980     EXIT.
007990
008000*----------------------------------------------------------------*
008010 8210-REVISAR-TOP3.
008020
008030     IF OH-OUTLET-ID(WS-OH-IDX) NOT = PK-OUTLET-ID(WS-PK-IDX)
008040         GO TO 8210-REVISAR-TOP3-EXIT
008050     END-IF.
008060
008070     IF OH-COUNT(WS-OH-IDX) > WS-T3-COUNT-1
008080         MOVE WS-T3-HOUR-2  TO WS-T3-HOUR-3
008090         MOVE WS-T3-COUNT-2 TO WS-T3-COUNT-3
008100         MOVE WS-T3-HOUR-1  TO WS-T3-HOUR-2
008110         MOVE WS-T3-COUNT-1 TO WS-T3-COUNT-2
008120         MOVE OH-HOUR(WS-OH-IDX)  TO WS-T3-HOUR-1
008130         MOVE OH-COUNT(WS-OH-IDX) TO WS-T3-COUNT-1
008140     ELSE
008150     IF OH-COUNT(WS-OH-IDX) > WS-T3-COUNT-2
008160         MOVE WS-T3-HOUR-2  TO WS-T3-HOUR-3
008170         MOVE WS-T3-COUNT-2 TO WS-T3-COUNT-3
008180         MOVE OH-HOUR(WS-OH-IDX)  TO WS-T3-HOUR-2
008190         MOVE OH-COUNT(WS-OH-IDX) TO WS-T3-COUNT-2
008200     ELSE
008210     IF OH-COUNT(WS-OH-IDX) > WS-T3-COUNT-3
008220         MOVE OH-HOUR(WS-OH-IDX)  TO WS-T3-HOUR-3
008230         MOVE OH-COUNT(WS-OH-IDX) TO WS-T3-COUNT-3
008240     END-IF
008250     END-IF
008260     END-IF.
008270
008280 8210-REVISAR-TOP3-EXIT.
008290     EXIT.
008300
008310*----------------------------------------------------------------*
008320 8300-IMPRIMIR-SUMMARY.
008330
008340     MOVE PK-OUTLET-ID(WS-PK-IDX)        TO PK-S-OUTLET-ID.
008350     MOVE PK-OUTLET-NAME(WS-PK-IDX)      TO PK-S-OUTLET-NAME.
008360     MOVE PK-BOROUGH(WS-PK-IDX)          TO PK-S-BOROUGH.
008370     MOVE PK-TOTAL-LINES(WS-PK-IDX)      TO PK-S-LINES.
008380     MOVE PK-TOTAL-REVENUE(WS-PK-IDX)    TO PK-S-REVENUE.
008390     MOVE PK-AVG-LINE-VALUE(WS-PK-IDX)   TO PK-S-AVG-LINE-VALUE.
008400     MOVE PK-CUSTOMER-COUNT(WS-PK-IDX)   TO PK-S-CUSTOMER-COUNT.
008410     MOVE PK-PEAK-HOUR(WS-PK-IDX)        TO PK-S-PEAK-HOUR.
008420     MOVE PK-PEAK-COUNT(WS-PK-IDX)       TO PK-S-PEAK-COUNT.
008430     MOVE WS-PEK-SUMMARY-LINE            TO WS-PEK-LINE.
008440     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
008450     WRITE WS-PEK-RPT-REG.
008460
008470 8300-IMPRIMIR-SUMMARY-EXIT.
008480     EXIT.
008490
008500*----------------------------------------------------------------*
008510 8400-IMPRIMIR-DOW.
008520
008530     MOVE WS-DOW-NOMBRE(WS-DW-IDX) TO PK-DW-NAME.
008540     MOVE WS-DW-COUNT(WS-DW-IDX)   TO PK-DW-COUNT.
008550     MOVE WS-PEK-DOW-LINE                TO WS-PEK-LINE.
008560     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
008570     WRITE WS-PEK-RPT-REG.
008580
008590 8400-IMPRIMIR-DOW-EXIT.
008600     EXIT.
008610
008620*----------------------------------------------------------------*
008630 8500-IMPRIMIR-SEMANA.
008640
008650     MOVE WK-OUTLET-ID(WS-WK-IDX)  TO PK-WK-OUTLET-ID.
008660     MOVE WK-ISO-WEEK(WS-WK-IDX)   TO PK-WK-ISO-WEEK.
008670     MOVE WK-COUNT(WS-WK-IDX)      TO PK-WK-COUNT.
008680     MOVE WS-PEK-WEEK-LINE         TO WS-PEK-LINE.
008690     MOVE WS-PEK-LINE TO WS-PEK-RPT-REG.
008700     WRITE WS-PEK-RPT-REG.
008710
008720 8500-IMPRIMIR-SEMANA-EXIT.
008730     EXIT.
008740
008750*----------------------------------------------------------------*
008760 END PROGRAM RESTPEK.
