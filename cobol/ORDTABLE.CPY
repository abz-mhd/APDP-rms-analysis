000100*----------------------------------------------------------------*
000110*    ORDTABLE  --  TABLA EN MEMORIA DE LINEAS DE PEDIDO YA       *
000120*    DEPURADAS (SALIDA DE 2300/2400 DE RESTBAT0).  SE PASA POR   *
000130*    REFERENCIA A CADA SUBPROGRAMA DE ANALITICA (RESTREV,        *
000140*    RESTBRN, RESTPEK, RESTCUS, RESTMNU, RESTANM) EN LUGAR DE    *
000150*    RELEER EL ARCHIVO -- UN SOLO PASE DE ENTRADA, N PASES EN    *
000160*    MEMORIA, TAL COMO PIDE EL INSTRUCTIVO DEL LOTE.             *
000170*----------------------------------------------------------------*
000180 01 WS-ORD-TABLE.
000190     05 WS-ORD-COUNT              PIC 9(08) COMP.
000200     05 WS-ORD-ENTRY OCCURS 1 TO 12000 TIMES
000210           DEPENDING ON WS-ORD-COUNT
000220           INDEXED BY WS-ORD-IDX.
000230        10 OE-ORDER-ID                  PIC X(20).
000240        10 OE-CUSTOMER-ID                PIC X(20).
000250        10 OE-OUTLET-ID                  PIC X(20).
000260        10 OE-ORDER-PLACED-DT            PIC X(19).
000270        10 OE-ORDER-PLACED-R REDEFINES OE-ORDER-PLACED-DT.
000280           15 OE-OP-YYYY                 PIC X(04).
000290           15 FILLER                     PIC X.
000300           15 OE-OP-MM                   PIC X(02).
000310           15 FILLER                     PIC X.
000320           15 OE-OP-DD                   PIC X(02).
000330           15 FILLER                     PIC X.
000340           15 OE-OP-HH                   PIC X(02).
000350           15 FILLER                     PIC X.
000360           15 OE-OP-MIN                  PIC X(02).
000370           15 FILLER                     PIC X.
000380           15 OE-OP-SS                   PIC X(02).
000390        10 OE-ORDER-CONFIRMED-DT         PIC X(19).
000400        10 OE-PREP-STARTED-DT            PIC X(19).
000410        10 OE-PREP-STARTED-R REDEFINES OE-PREP-STARTED-DT.
000420           15 OE-PS-YYYY                 PIC X(04).
000430           15 FILLER                     PIC X.
000440           15 OE-PS-MM                   PIC X(02).
000450           15 FILLER                     PIC X.
000460           15 OE-PS-DD                   PIC X(02).
000470           15 FILLER                     PIC X.
000480           15 OE-PS-HH                   PIC X(02).
000490           15 FILLER                     PIC X.
000500           15 OE-PS-MIN                  PIC X(02).
000510           15 FILLER                     PIC X.
000520           15 OE-PS-SS                   PIC X(02).
000530        10 OE-PREP-FINISHED-DT           PIC X(19).
000540        10 OE-PREP-FINISH-R REDEFINES OE-PREP-FINISHED-DT.
000550           15 OE-PF-YYYY                 PIC X(04).
000560           15 FILLER                     PIC X.
000570           15 OE-PF-MM                   PIC X(02).
000580           15 FILLER                     PIC X.
000590           15 OE-PF-DD                   PIC X(02).
000600           15 FILLER                     PIC X.
000610           15 OE-PF-HH                   PIC X(02).
000620           15 FILLER                     PIC X.
000630           15 OE-PF-MIN                  PIC X(02).
000640           15 FILLER                     PIC X.
000650           15 OE-PF-SS                   PIC X(02).
000660        10 OE-SERVED-DT                  PIC X(19).
000670        10 OE-SERVED-R REDEFINES OE-SERVED-DT.
000680           15 OE-SV-YYYY                 PIC X(04).
000690           15 FILLER                     PIC X.
000700           15 OE-SV-MM                   PIC X(02).
000710           15 FILLER                     PIC X.
000720           15 OE-SV-DD                   PIC X(02).
000730           15 FILLER                     PIC X.
000740           15 OE-SV-HH                   PIC X(02).
000750           15 FILLER                     PIC X.
000760           15 OE-SV-MIN                  PIC X(02).
000770           15 FILLER                     PIC X.
000780           15 OE-SV-SS                   PIC X(02).
000790        10 OE-STATUS                     PIC X(15).
000800        10 OE-NUM-ITEMS                  PIC 9(04).
000810        10 OE-TOTAL-PRICE-LKR            PIC S9(09)V9(02) COMP-3.
000820        10 OE-PAYMENT-METHOD             PIC X(15).
000830        10 OE-ITEM-ID                    PIC X(20).
000840        10 OE-QUANTITY                   PIC 9(04).
000850        10 OE-ITEM-PRICE-LKR             PIC S9(09)V9(02) COMP-3.
000860        10 OE-CUSTOMER-NAME              PIC X(40).
000870        10 OE-CONTACT-NO                 PIC X(20).
000880        10 OE-GENDER                     PIC X(10).
000890        10 OE-AGE                        PIC 9(03).
000900        10 OE-JOIN-DT                    PIC X(19).
000910        10 OE-LOYALTY-GROUP              PIC X(15).
000920        10 OE-EST-TOTAL-SPENT-LKR        PIC S9(09)V9(02) COMP-3.
000930        10 OE-OUTLET-NAME                PIC X(40).
000940        10 OE-BOROUGH                    PIC X(30).
000950        10 OE-CAPACITY                   PIC 9(05).
000960        10 OE-OPENED-DT                  PIC X(19).
000970        10 OE-MENU-ITEM-NAME             PIC X(40).
000980        10 OE-CATEGORY                   PIC X(20).
000990        10 OE-IS-VEGETARIAN              PIC X(05).
001000        10 OE-SPICE-LEVEL                PIC X(10).
001010        10 FILLER                        PIC X(20).
