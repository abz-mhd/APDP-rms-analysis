000100*****************************************************************
000110* PROGRAM-ID.  RESTBAT0
000120* AUTHOR.      D. K. ABEYRATNE
000130* INSTALLATION. LANKA QSR HOLDINGS -- DATA PROCESSING CENTER
000140* DATE-WRITTEN. 03/11/1993
000150* DATE-COMPILED.
000160* SECURITY.    UNCLASSIFIED -- INTERNAL BATCH LIBRARY MEMBER
000170*****************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  03/11/93  DKA  0000  ORIGINAL CODING.  NIGHTLY DRIVER FOR
000210*                       THE RESTAURANT ORDER-ITEM EXTRACT --
000220*                       READS THE COMMA-DELIMITED EXTRACT,
000230*                       VALIDATES/CLEANS EACH LINE AND BUILDS
000240*                       THE IN-MEMORY ORDER TABLE FOR THE
000250*                       ANALYTICS SUBPROGRAMS TO CHAIN OFF OF.
000260*  08/22/93  DKA  0019  ADDED BAD-LINES-LOG -- REJECTED LINES
000270*                       WERE ONLY BEING COUNTED, NOT KEPT, AND
000280*                       OPS COULD NOT TELL SUPPORT WHICH ROWS
000290*                       DROPPED OUT OF LAST NIGHT'S RUN.
000300*  01/14/94  DKA  0026  COLUMN 28 OF THE EXTRACT WAS FOUND TO
000310*                       CARRY A CORRECTED ITEM PRICE THAT
000320*                       OVERWRITES COLUMN 14 -- CONFIRMED WITH
000330*                       THE POS VENDOR.  LATER VALUE NOW WINS.
000340*  05/30/95  RPF  0041  ADDED CUSTOMER-NAME/OUTLET-NAME/
000350*                       CATEGORY/LOYALTY-GROUP TRIM ON INTAKE;
000360*                       DOWNSTREAM CONTROL BREAKS WERE MISSING
000370*                       MATCHES WHEN THE EXTRACT HAD A LEADING
000380*                       BLANK AFTER THE COMMA.
000390*  02/09/98  RPF  0058  GENDER NORMALIZED TO Male/Female/Other
000400*                       ON INTAKE INSTEAD OF LEAVING RAW CODES
000410*                       FOR EACH ANALYTICS SUBPROGRAM TO REDO.
000420*  12/21/98  RPF  0066  Y2K REMEDIATION -- CONFIRMED ALL DATE/
000430*                       TIME SUBFIELDS CARRY A 4-DIGIT YEAR
000440*                       (ORDLINE COPYBOOK); NO WINDOWING LOGIC
000450*                       ADDED, NONE REQUIRED.  SIGNED OFF PER
000460*                       Y2K PROJECT CHECKLIST ITEM DP-114.
000470*  06/04/00  NDS  0083  REBUILT AS RESTBAT0 FOR THE RESTAURANT
000480*                       ANALYTICS PROJECT -- SUPERSEDES THE
000490*                       CARD-CONSUMPTION VERSION OF THIS DRIVER.
000500*                       ADDED THE CALL CHAIN TO THE SIX
000510*                       ANALYTICS SUBPROGRAMS (RESTREV/RESTBRN/
000520*                       RESTPEK/RESTCUS/RESTMNU/RESTANM).
000530*  09/17/02  NDS  0101  MOVED ORDER-PLACED-DT VALIDATION TO
000540*                       CALL CLPARSDT INSTEAD OF AN IN-LINE
000550*                       DIGIT CHECK -- WANTED THE SAME LEAP-
000560*                       YEAR LOGIC EVERY OTHER TIMESTAMP FIELD
000570*                       IN THE SHOP ALREADY GETS.
000580*  ----------------------------------------------------------
000590*****************************************************************
000600
000610 IDENTIFICATION DIVISION.
000620
000630 PROGRAM-ID. RESTBAT0.
000640 AUTHOR. D. K. ABEYRATNE.
000650 INSTALLATION. LANKA QSR HOLDINGS.
000660 DATE-WRITTEN. 03/11/1993.
000670 DATE-COMPILED.
000680 SECURITY. UNCLASSIFIED.
000690
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780     SELECT ORDERS-IN
000790         ASSIGN TO ORDERSIN
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS FS-ORDERS.
000820
000830     SELECT BAD-LINES-LOG
000840         ASSIGN TO BADLINES
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS FS-BADLOG.
000870
000880*----------------------------------------------------------------*
000890 DATA DIVISION.
000900
000910 FILE SECTION.
000920
000930 FD  ORDERS-IN.
000940 01  WS-ORDERS-IN-REG.
000950     05  WS-ORDIN-TEXTO          PIC X(600).
000960
000970 FD  BAD-LINES-LOG.
000980 01  WS-BAD-LINES-REG.
000990     05  WS-BL-LINE-NUM          PIC 9(08).
001000     05  FILLER                  PIC X(01) VALUE SPACE.
001010     05  WS-BL-COD-ERROR         PIC X(04).
001020     05  FILLER                  PIC X(01) VALUE SPACE.
001030     05  WS-BL-RAW-LINE          PIC X(400).
001040     05  FILLER                  PIC X(06) VALUE SPACES.
001050
001060*----------------------------------------------------------------*
001070 WORKING-STORAGE SECTION.
001080*----------------------------------------------------------------*
001090*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *
001100*----------------------------------------------------------------*
001110 01  FS-STATUS-AREA.
001120     05  FS-ORDERS                   PIC X(02).
001130         88  FS-ORDERS-OK            VALUE '00'.
001140         88  FS-ORDERS-EOF           VALUE '10'.
001150         88  FS-ORDERS-NFD           VALUE '35'.
001160     05  FS-BADLOG                   PIC X(02).
001170         88  FS-BADLOG-OK            VALUE '00'.
001180
001190*----------------------------------------------------------------*
001200*    LAYOUT DE UNA LINEA DE PEDIDO YA PARSEADA (ORDLINE)         *
001210*----------------------------------------------------------------*
001220 COPY ORDLINE.
001230
001240*----------------------------------------------------------------*
001250*    TABLA EN MEMORIA DE PEDIDOS DEPURADOS (ORDTABLE) -- SE      *
001260*    PASA POR REFERENCIA A CADA CALL DE ANALITICA                *
001270*----------------------------------------------------------------*
001280 COPY ORDTABLE.
001290
001300*----------------------------------------------------------------*
001310*    AREA DE TRABAJO PARA PARTIR LA LINEA CSV EN 31 COLUMNAS     *
001320*----------------------------------------------------------------*
001330 01  WS-CSV-LINEA.
001340     05  WS-CSV-CAMPO            PIC X(45) OCCURS 31 TIMES.
001350     05  FILLER                  PIC X(05) VALUE SPACES.
001360
001370 01  WS-CSV-CONTADORES.
001380     05  WS-CSV-CONTADOR         PIC 9(02) COMP.
001390     05  FILLER                  PIC X(02).
001400
001410 01  WS-BANDERAS-LINEA.
001420     05  WS-LINEA-VALIDA-SW      PIC X(01) VALUE 'S'.
001430         88  WS-LINEA-VALIDA     VALUE 'S'.
001440         88  WS-LINEA-INVALIDA   VALUE 'N'.
001450     05  WS-COD-ERROR-LINEA      PIC X(04).
001460     05  FILLER                  PIC X(10).
001470
001480 01  WS-MONEY-PARSE.
001490     05  WS-MP-ENTRADA           PIC X(20).
001500     05  WS-MP-WHOLE-A           PIC X(09).
001510     05  WS-MP-CENTS-A           PIC X(02).
001520     05  WS-MP-WHOLE             PIC S9(09).
001530     05  WS-MP-CENTS             PIC 9(02).
001540     05  WS-MP-SALIDA            PIC S9(09)V9(02) COMP-3.
001550     05  FILLER                  PIC X(05).
001560
001570 01  WS-TRIM-AREA.
001580     05  WS-TRIM-ENTRADA         PIC X(40).
001590     05  WS-TRIM-SALIDA          PIC X(40).
001600     05  WS-TRIM-CONTADOR        PIC 9(02) COMP.
001610     05  FILLER                  PIC X(03).
001620
001630 01  WS-GENDER-WORK.
001640     05  WS-GW-VALOR             PIC X(10).
001650     05  FILLER                  PIC X(05).
001660
001670*----------------------------------------------------------------*
001680*    AREA PARA EL CALL A CLPARSDT (VALIDACION ORDER-PLACED-DT) --*
001690*----------------------------------------------------------------*
001700 01  WS-VAL-FECHA.
001710     05  WS-VF-ENTRADA.
001720         10  WS-VF-FEC-I         PIC X(19).
001730     05  WS-VF-SALIDA.
001740         10  WS-VF-VALIDA        PIC X(01).
001750             88  WS-VF-OK        VALUE 'S'.
001760             88  WS-VF-NOTOK     VALUE 'N'.
001770         10  WS-VF-ANIO          PIC 9(04).
001780         10  WS-VF-MES           PIC 9(02).
001790         10  WS-VF-DIA           PIC 9(02).
001800         10  WS-VF-HORA          PIC 9(02).
001810         10  WS-VF-MINUTO        PIC 9(02).
001820         10  WS-VF-SEGUNDO       PIC 9(02).
001830         10  WS-VF-COD-ERROR     PIC X(04).
001840         10  FILLER              PIC X(02).
001850
001860 01  WS-CONTADORES-PROGRAMA.
001870     05  WS-TOTAL-LEIDAS         PIC 9(08) COMP.
001880     05  WS-TOTAL-VALIDAS        PIC 9(08) COMP.
001890     05  WS-TOTAL-RECHAZADAS     PIC 9(08) COMP.
001900     05  FILLER                  PIC X(04).
001910
001920 77  WS-PRIMERA-LINEA-SW         PIC X(01) VALUE 'S'.
001930     88  WS-ES-ENCABEZADO        VALUE 'S'.
001940
001950*----------------------------------------------------------------*
001960 PROCEDURE DIVISION.
001970*----------------------------------------------------------------*
001980
001990     PERFORM 1000-INICIAR-PROGRAMA
002000        THRU 1000-INICIAR-PROGRAMA-EXIT.
002010
002020     PERFORM 2000-PROCESAR-PEDIDOS
002030        THRU 2000-PROCESAR-PEDIDOS-EXIT
002040       UNTIL FS-ORDERS-EOF.
002050
002060     PERFORM 3000-EJECUTAR-ANALITICA
002070        THRU 3000-EJECUTAR-ANALITICA-EXIT.
002080
002090     PERFORM 4000-FINALIZAR-PROGRAMA
002100        THRU 4000-FINALIZAR-PROGRAMA-EXIT.
002110
002120     DISPLAY 'RESTBAT0 -- LINEAS LEIDAS:     ' WS-TOTAL-LEIDAS.
002130     DISPLAY 'RESTBAT0 -- LINEAS VALIDAS:    ' WS-TOTAL-VALIDAS.
002140     DISPLAY 'RESTBAT0 -- LINEAS RECHAZADAS:' WS-TOTAL-RECHAZADAS.
002150
002160     STOP RUN.
002170
002180*----------------------------------------------------------------*
002190 1000-INICIAR-PROGRAMA.
002200
002210     PERFORM 1100-ABRIR-ARCHIVOS
002220        THRU 1100-ABRIR-ARCHIVOS-EXIT.
002230
002240     PERFORM 1200-INICIALIZAR-VARIABLES
002250        THRU 1200-INICIALIZAR-VARIABLES-EXIT.
002260
002270 1000-INICIAR-PROGRAMA-EXIT.
002280     EXIT.
002290
002300*----------------------------------------------------------------*
002310 1100-ABRIR-ARCHIVOS.
002320
002330     OPEN INPUT ORDERS-IN.
002340
002350     EVALUATE TRUE
002360         WHEN FS-ORDERS-OK
002370              CONTINUE
002380         WHEN FS-ORDERS-NFD
002390              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO ORDERS-IN'
002400              DISPLAY 'FILE STATUS: ' FS-ORDERS
002410              STOP RUN
002420         WHEN OTHER
002430              DISPLAY 'ERROR AL ABRIR ORDERS-IN'
002440              DISPLAY 'FILE STATUS: ' FS-ORDERS
002450              STOP RUN
002460     END-EVALUATE.
002470
002480     OPEN OUTPUT BAD-LINES-LOG.
002490
002500     EVALUATE TRUE
002510         WHEN FS-BADLOG-OK
002520              CONTINUE
002530         WHEN OTHER
002540              DISPLAY 'ERROR AL ABRIR BAD-LINES-LOG'
002550              DISPLAY 'FILE STATUS: ' FS-BADLOG
002560              STOP RUN
002570     END-EVALUATE.
002580
002590 1100-ABRIR-ARCHIVOS-EXIT.
002600     EXIT.
002610
002620*----------------------------------------------------------------*
002630 1200-INICIALIZAR-VARIABLES.
002640
002650     INITIALIZE WS-ORD-TABLE.
002660     INITIALIZE WS-CONTADORES-PROGRAMA.
002670     SET WS-ES-ENCABEZADO TO TRUE.
002680
002690 1200-INICIALIZAR-VARIABLES-EXIT.
002700     EXIT.
002710
002720*----------------------------------------------------------------*
002730 2000-PROCESAR-PEDIDOS.
002740
002750     PERFORM 2100-LEER-LINEA-PEDIDO
002760        THRU 2100-LEER-LINEA-PEDIDO-EXIT.
002770
002780     IF FS-ORDERS-EOF
002790         GO TO 2000-PROCESAR-PEDIDOS-EXIT
002800     END-IF.
002810
002820     IF WS-ES-ENCABEZADO
002830*    *** la primera linea es el encabezado del CSV; se descarta
002840         SET WS-PRIMERA-LINEA-SW TO 'N'
002850         GO TO 2000-PROCESAR-PEDIDOS-EXIT
002860     END-IF.
002870
002880     ADD 1 TO WS-TOTAL-LEIDAS.
002890
002900     PERFORM 2200-PARSEAR-LINEA
002910        THRU 2200-PARSEAR-LINEA-EXIT.
002920
002930     IF WS-LINEA-VALIDA
002940         PERFORM 2300-VALIDAR-LINEA
002950            THRU 2300-VALIDAR-LINEA-EXIT
002960     END-IF.
002970
002980     IF WS-LINEA-VALIDA
002990         PERFORM 2400-LIMPIAR-LINEA
003000            THRU 2400-LIMPIAR-LINEA-EXIT
003010         PERFORM 2900-AGREGAR-A-TABLA
003020            THRU 2900-AGREGAR-A-TABLA-EXIT
003030         ADD 1 TO WS-TOTAL-VALIDAS
003040     ELSE
003050         PERFORM 2950-GRABAR-LINEA-MALA
003060            THRU 2950-GRABAR-LINEA-MALA-EXIT
003070         ADD 1 TO WS-TOTAL-RECHAZADAS
003080     END-IF.
003090
003100 2000-PROCESAR-PEDIDOS-EXIT.
003110     EXIT.
003120
003130*----------------------------------------------------------------*
003140 2100-LEER-LINEA-PEDIDO.
003150
003160     READ ORDERS-IN.
003170
003180     EVALUATE TRUE
003190         WHEN FS-ORDERS-OK
003200              CONTINUE
003210         WHEN FS-ORDERS-EOF
003220              CONTINUE
003230         WHEN OTHER
003240              DISPLAY 'ERROR AL LEER ORDERS-IN'
003250              DISPLAY 'FILE STATUS: ' FS-ORDERS
003260              STOP RUN
003270     END-EVALUATE.
003280
003290 2100-LEER-LINEA-PEDIDO-EXIT.
003300     EXIT.
003310
003320*----------------------------------------------------------------*
003330*    2200 -- PARTE LA LINEA CSV EN 31 COLUMNAS Y LAS TIPIFICA  --*
003340*----------------------------------------------------------------*
003350 2200-PARSEAR-LINEA.
003360
003370     INITIALIZE WS-ORD-LINE.
003380     INITIALIZE WS-CSV-LINEA.
003390     SET WS-LINEA-VALIDA TO TRUE.
003400     MOVE SPACES TO WS-COD-ERROR-LINEA.
003410     MOVE ZERO   TO WS-CSV-CONTADOR.
003420
003430     UNSTRING WS-ORDIN-TEXTO DELIMITED BY ','
003440         INTO WS-CSV-CAMPO(01) WS-CSV-CAMPO(02) WS-CSV-CAMPO(03)
003450              WS-CSV-CAMPO(04) WS-CSV-CAMPO(05) WS-CSV-CAMPO(06)
003460              WS-CSV-CAMPO(07) WS-CSV-CAMPO(08) WS-CSV-CAMPO(09)
003470              WS-CSV-CAMPO(10) WS-CSV-CAMPO(11) WS-CSV-CAMPO(12)
003480              WS-CSV-CAMPO(13) WS-CSV-CAMPO(14) WS-CSV-CAMPO(15)
003490              WS-CSV-CAMPO(16) WS-CSV-CAMPO(17) WS-CSV-CAMPO(18)
003500              WS-CSV-CAMPO(19) WS-CSV-CAMPO(20) WS-CSV-CAMPO(21)
003510              WS-CSV-CAMPO(22) WS-CSV-CAMPO(23) WS-CSV-CAMPO(24)
003520              WS-CSV-CAMPO(25) WS-CSV-CAMPO(26) WS-CSV-CAMPO(27)
003530              WS-CSV-CAMPO(28) WS-CSV-CAMPO(29) WS-CSV-CAMPO(30)
003540              WS-CSV-CAMPO(31)
003550         TALLYING WS-CSV-CONTADOR.
003560
003570     IF WS-CSV-CONTADOR < 31
003580         SET WS-LINEA-INVALIDA TO TRUE
003590         MOVE '9000'            TO WS-COD-ERROR-LINEA
003600         GO TO 2200-PARSEAR-LINEA-EXIT
003610     END-IF.
003620
003630     MOVE WS-CSV-CAMPO(01)   TO OL-ORDER-ID.
003640     MOVE WS-CSV-CAMPO(02)   TO OL-CUSTOMER-ID.
003650     MOVE WS-CSV-CAMPO(03)   TO OL-OUTLET-ID.
003660     MOVE WS-CSV-CAMPO(04)   TO OL-ORDER-PLACED-DT.
003670     MOVE WS-CSV-CAMPO(05)   TO OL-ORDER-CONFIRMED-DT.
003680     MOVE WS-CSV-CAMPO(06)   TO OL-PREP-STARTED-DT.
003690     MOVE WS-CSV-CAMPO(07)   TO OL-PREP-FINISHED-DT.
003700     MOVE WS-CSV-CAMPO(08)   TO OL-SERVED-DT.
003710     MOVE WS-CSV-CAMPO(09)   TO OL-STATUS.
003720
003730     IF WS-CSV-CAMPO(10) = SPACES
003740         MOVE ZERO TO OL-NUM-ITEMS
003750     ELSE
003760         IF WS-CSV-CAMPO(10) IS NUMERIC
003770             MOVE WS-CSV-CAMPO(10) TO OL-NUM-ITEMS
003780         ELSE
003790             SET WS-LINEA-INVALIDA TO TRUE
003800             MOVE '9002'           TO WS-COD-ERROR-LINEA
003810             GO TO 2200-PARSEAR-LINEA-EXIT
003820         END-IF
003830     END-IF.
003840
003850     MOVE WS-CSV-CAMPO(11)   TO WS-MP-ENTRADA.
003860     PERFORM 2470-CONVERTIR-MONEDA
003870        THRU 2470-CONVERTIR-MONEDA-EXIT.
003880     IF WS-LINEA-INVALIDA
003890         GO TO 2200-PARSEAR-LINEA-EXIT
003900     END-IF.
003910     MOVE WS-MP-SALIDA TO OL-TOTAL-PRICE-LKR.
003920
003930     MOVE WS-CSV-CAMPO(12)   TO OL-PAYMENT-METHOD.
003940     MOVE WS-CSV-CAMPO(13)   TO OL-ITEM-ID.
003950
003960     IF WS-CSV-CAMPO(14) = SPACES
003970         MOVE ZERO TO OL-QUANTITY
003980     ELSE
003990         IF WS-CSV-CAMPO(14) IS NUMERIC
004000             MOVE WS-CSV-CAMPO(14) TO OL-QUANTITY
004010         ELSE
004020             SET WS-LINEA-INVALIDA TO TRUE
004030             MOVE '9003'           TO WS-COD-ERROR-LINEA
004040             GO TO 2200-PARSEAR-LINEA-EXIT
004050         END-IF
004060     END-IF.
004070
004080     MOVE WS-CSV-CAMPO(15)   TO WS-MP-ENTRADA.
004090     PERFORM 2470-CONVERTIR-MONEDA
004100        THRU 2470-CONVERTIR-MONEDA-EXIT.
004110     IF WS-LINEA-INVALIDA
004120         GO TO 2200-PARSEAR-LINEA-EXIT
004130     END-IF.
004140     MOVE WS-MP-SALIDA TO OL-ITEM-PRICE-LKR.
004150
004160     MOVE WS-CSV-CAMPO(16)   TO OL-CUSTOMER-NAME.
004170     MOVE WS-CSV-CAMPO(17)   TO OL-CONTACT-NO.
004180     MOVE WS-CSV-CAMPO(18)   TO OL-GENDER.
004190
004200     IF WS-CSV-CAMPO(19) = SPACES
004210         MOVE ZERO TO OL-AGE
004220     ELSE
004230         IF WS-CSV-CAMPO(19) IS NUMERIC
004240             MOVE WS-CSV-CAMPO(19) TO OL-AGE
004250         ELSE
004260             SET WS-LINEA-INVALIDA TO TRUE
004270             MOVE '9004'           TO WS-COD-ERROR-LINEA
004280             GO TO 2200-PARSEAR-LINEA-EXIT
004290         END-IF
004300     END-IF.
004310
004320     MOVE WS-CSV-CAMPO(20)   TO OL-JOIN-DT.
004330     MOVE WS-CSV-CAMPO(21)   TO OL-LOYALTY-GROUP.
004340
004350     MOVE WS-CSV-CAMPO(22)   TO WS-MP-ENTRADA.
004360     PERFORM 2470-CONVERTIR-MONEDA
004370        THRU 2470-CONVERTIR-MONEDA-EXIT.
004380     IF WS-LINEA-INVALIDA
004390         GO TO 2200-PARSEAR-LINEA-EXIT
004400     END-IF.
004410     MOVE WS-MP-SALIDA TO OL-EST-TOTAL-SPENT-LKR.
004420
004430     MOVE WS-CSV-CAMPO(23)   TO OL-OUTLET-NAME.
004440     MOVE WS-CSV-CAMPO(24)   TO OL-BOROUGH.
004450
004460     IF WS-CSV-CAMPO(25) = SPACES
004470         MOVE ZERO TO OL-CAPACITY
004480     ELSE
004490         IF WS-CSV-CAMPO(25) IS NUMERIC
004500             MOVE WS-CSV-CAMPO(25) TO OL-CAPACITY
004510         ELSE
004520             SET WS-LINEA-INVALIDA TO TRUE
004530             MOVE '9005'           TO WS-COD-ERROR-LINEA
004540             GO TO 2200-PARSEAR-LINEA-EXIT
004550         END-IF
004560     END-IF.
004570
004580     MOVE WS-CSV-CAMPO(26)   TO OL-OPENED-DT.
004590     MOVE WS-CSV-CAMPO(27)   TO OL-MENU-ITEM-NAME.
004600     MOVE WS-CSV-CAMPO(28)   TO OL-CATEGORY.
004610
004620*    --- LA COLUMNA 28 (INDICE 29) PISA EL PRECIO DE ITEM -----*
004630     IF WS-CSV-CAMPO(29) NOT = SPACES
004640         MOVE WS-CSV-CAMPO(29)  TO WS-MP-ENTRADA
004650         PERFORM 2470-CONVERTIR-MONEDA
004660            THRU 2470-CONVERTIR-MONEDA-EXIT
004670         IF WS-LINEA-INVALIDA
004680             GO TO 2200-PARSEAR-LINEA-EXIT
004690         END-IF
004700         MOVE WS-MP-SALIDA      TO OL-ITEM-PRICE-LKR
004710     END-IF.
004720
004730     MOVE WS-CSV-CAMPO(30)   TO OL-IS-VEGETARIAN.
004740     MOVE WS-CSV-CAMPO(31)   TO OL-SPICE-LEVEL.
004750
004760 2200-PARSEAR-LINEA-EXIT.
004770     EXIT.
004780
004790*----------------------------------------------------------------*
004800*    2300 -- VALIDACION DE NEGOCIO (VER BITACORA DEL LOTE)     --*
004810*----------------------------------------------------------------*
004820 2300-VALIDAR-LINEA.
004830
004840     IF OL-ORDER-ID = SPACES
004850         SET WS-LINEA-INVALIDA TO TRUE
004860         MOVE '9101'            TO WS-COD-ERROR-LINEA
004870         GO TO 2300-VALIDAR-LINEA-EXIT
004880     END-IF.
004890
004900     IF OL-CUSTOMER-ID = SPACES
004910         SET WS-LINEA-INVALIDA TO TRUE
004920         MOVE '9102'            TO WS-COD-ERROR-LINEA
004930         GO TO 2300-VALIDAR-LINEA-EXIT
004940     END-IF.
004950
004960     IF OL-OUTLET-ID = SPACES
004970         SET WS-LINEA-INVALIDA TO TRUE
004980         MOVE '9103'            TO WS-COD-ERROR-LINEA
004990         GO TO 2300-VALIDAR-LINEA-EXIT
005000     END-IF.
005010
005020     IF OL-TOTAL-PRICE-LKR NOT > ZERO
005030         SET WS-LINEA-INVALIDA TO TRUE
005040         MOVE '9104'            TO WS-COD-ERROR-LINEA
005050         GO TO 2300-VALIDAR-LINEA-EXIT
005060     END-IF.
005070
005080     MOVE OL-ORDER-PLACED-DT TO WS-VF-FEC-I.
005090     CALL 'CLPARSDT' USING WS-VAL-FECHA.
005100
005110     IF WS-VF-NOTOK
005120         SET WS-LINEA-INVALIDA TO TRUE
005130         MOVE '9105'            TO WS-COD-ERROR-LINEA
005140     END-IF.
005150
005160 2300-VALIDAR-LINEA-EXIT.
005170     EXIT.
005180
005190*----------------------------------------------------------------*
005200*    2400 -- LIMPIEZA: RECORTE DE BLANCOS Y GENERO NORMALIZADO --*
005210*----------------------------------------------------------------*
005220 2400-LIMPIAR-LINEA.
005230
005240     MOVE OL-CUSTOMER-NAME    TO WS-TRIM-ENTRADA.
005250     PERFORM 2460-TRIM-CAMPO THRU 2460-TRIM-CAMPO-EXIT.
005260     MOVE WS-TRIM-SALIDA      TO OL-CUSTOMER-NAME.
005270
005280     MOVE OL-OUTLET-NAME      TO WS-TRIM-ENTRADA.
005290     PERFORM 2460-TRIM-CAMPO THRU 2460-TRIM-CAMPO-EXIT.
005300     MOVE WS-TRIM-SALIDA      TO OL-OUTLET-NAME.
005310
005320     MOVE OL-CATEGORY         TO WS-TRIM-ENTRADA.
005330     PERFORM 2460-TRIM-CAMPO THRU 2460-TRIM-CAMPO-EXIT.
005340     MOVE WS-TRIM-SALIDA(1:20) TO OL-CATEGORY.
005350
005360     MOVE OL-LOYALTY-GROUP    TO WS-TRIM-ENTRADA.
005370     PERFORM 2460-TRIM-CAMPO THRU 2460-TRIM-CAMPO-EXIT.
005380     MOVE WS-TRIM-SALIDA(1:15) TO OL-LOYALTY-GROUP.
005390
005400     IF OL-GENDER NOT = SPACES
005410         PERFORM 2480-NORMALIZAR-GENERO
005420            THRU 2480-NORMALIZAR-GENERO-EXIT
005430     END-IF.
005440
005450 2400-LIMPIAR-LINEA-EXIT.
005460     EXIT.
005470
005480*----------------------------------------------------------------*
005490*    2460 -- RECORTA BLANCOS A LA IZQUIERDA (SIN FUNCTION      --*
005500*    INTRINSECA); WS-TRIM-ENTRADA/SALIDA ES EL AREA COMPARTIDA.--*
005510*----------------------------------------------------------------*
005520 2460-TRIM-CAMPO.
005530
005540     MOVE SPACES TO WS-TRIM-SALIDA.
005550     MOVE ZERO   TO WS-TRIM-CONTADOR.
005560
005570     INSPECT WS-TRIM-ENTRADA TALLYING WS-TRIM-CONTADOR
005580         FOR LEADING SPACE.
005590
005600     IF WS-TRIM-CONTADOR < 40
005610         MOVE WS-TRIM-ENTRADA(WS-TRIM-CONTADOR + 1:)
005620                              TO WS-TRIM-SALIDA
005630     END-IF.
005640
005650 2460-TRIM-CAMPO-EXIT.
005660     EXIT.
005670
005680*----------------------------------------------------------------*
005690*    2470 -- CONVIERTE UN IMPORTE DE TEXTO ('1234.56') A       --*
005700*    S9(09)V9(02) COMP-3 SIN USAR FUNCTION NUMVAL.               *
005710*----------------------------------------------------------------*
005720 2470-CONVERTIR-MONEDA.
005730
005740     MOVE ZERO   TO WS-MP-WHOLE WS-MP-CENTS WS-MP-SALIDA.
005750     MOVE SPACES TO WS-MP-WHOLE-A WS-MP-CENTS-A.
005760
005770     IF WS-MP-ENTRADA = SPACES
005780         GO TO 2470-CONVERTIR-MONEDA-EXIT
005790     END-IF.
005800
005810     UNSTRING WS-MP-ENTRADA DELIMITED BY '.'
005820         INTO WS-MP-WHOLE-A WS-MP-CENTS-A.
005830
005840     IF WS-MP-WHOLE-A IS NOT NUMERIC OR
005850        WS-MP-CENTS-A IS NOT NUMERIC
005860
005870         SET WS-LINEA-INVALIDA TO TRUE
005880         MOVE '9006'            TO WS-COD-ERROR-LINEA
005890         GO TO 2470-CONVERTIR-MONEDA-EXIT
005900
005910     END-IF.
005920
005930     MOVE WS-MP-WHOLE-A TO WS-MP-WHOLE.
005940     MOVE WS-MP-CENTS-A TO WS-MP-CENTS.
005950
005960     COMPUTE WS-MP-SALIDA ROUNDED =
005970             WS-MP-WHOLE + (WS-MP-CENTS / 100).
005980
005990 2470-CONVERTIR-MONEDA-EXIT.
006000     EXIT.
006010
006020*----------------------------------------------------------------*
006030*    2480 -- NORMALIZA GENERO A Male/Female/Other (RENGLON     --*
006040*    05/95 DE LA BITACORA -- CASE-INSENSITIVE Y RECORTADO).    --*
006050*----------------------------------------------------------------*
006060 2480-NORMALIZAR-GENERO.
006070
006080     MOVE OL-GENDER TO WS-TRIM-ENTRADA.
006090     PERFORM 2460-TRIM-CAMPO THRU 2460-TRIM-CAMPO-EXIT.
006100     MOVE WS-TRIM-SALIDA(1:10) TO WS-GW-VALOR.
006110
006120     INSPECT WS-GW-VALOR
006130         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
006140                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006150
006160     EVALUATE WS-GW-VALOR
006170         WHEN 'M'
006180         WHEN 'MALE'
006190              MOVE 'Male'   TO OL-GENDER
006200         WHEN 'F'
006210         WHEN 'FEMALE'
006220              MOVE 'Female' TO OL-GENDER
006230         WHEN OTHER
006240              MOVE 'Other'  TO OL-GENDER
006250     END-EVALUATE.
006260
006270 2480-NORMALIZAR-GENERO-EXIT.
006280     EXIT.
006290
006300*----------------------------------------------------------------*
006310*    2900 -- AGREGA LA LINEA DEPURADA A LA TABLA EN MEMORIA;   --*
006320*    ORDLINE Y LA ENTRADA DE ORDTABLE TIENEN EL MISMO LAYOUT   --*
006330*    BYTE A BYTE, ASI QUE EL MOVE DE GRUPO ALCANZA.            --*
006340*----------------------------------------------------------------*
006350 2900-AGREGAR-A-TABLA.
006360
006370     IF WS-ORD-COUNT >= 12000
006380         GO TO 2900-AGREGAR-A-TABLA-EXIT
006390     END-IF.
006400
006410     ADD 1 TO WS-ORD-COUNT.
006420     SET WS-ORD-IDX TO WS-ORD-COUNT.
006430     MOVE WS-ORD-LINE TO WS-ORD-ENTRY(WS-ORD-IDX).
006440
006450 2900-AGREGAR-A-TABLA-EXIT.
006460     EXIT.
006470
006480*----------------------------------------------------------------*
006490 2950-GRABAR-LINEA-MALA.
006500
006510     MOVE WS-TOTAL-LEIDAS    TO WS-BL-LINE-NUM.
006520     MOVE WS-COD-ERROR-LINEA TO WS-BL-COD-ERROR.
006530     MOVE WS-ORDIN-TEXTO(1:400) TO WS-BL-RAW-LINE.
006540
006550     WRITE WS-BAD-LINES-REG.
006560
006570 2950-GRABAR-LINEA-MALA-EXIT.
006580     EXIT.
006590
006600*----------------------------------------------------------------*
006610*    3000 -- ENCADENA LOS SEIS SUBPROGRAMAS DE ANALITICA SOBRE --*
006620*    LA MISMA TABLA EN MEMORIA -- UN SOLO PASE DE ENTRADA.     --*
006630*----------------------------------------------------------------*
006640 3000-EJECUTAR-ANALITICA.
006650
006660     CALL 'RESTREV' USING WS-ORD-TABLE.
006670     CALL 'RESTBRN' USING WS-ORD-TABLE.
006680     CALL 'RESTPEK' USING WS-ORD-TABLE.
006690     CALL 'RESTCUS' USING WS-ORD-TABLE.
006700     CALL 'RESTMNU' USING WS-ORD-TABLE.
006710     CALL 'RESTANM' USING WS-ORD-TABLE.
006720
006730 3000-EJECUTAR-ANALITICA-EXIT.
006740     EXIT.
006750
006760*----------------------------------------------------------------*
006770 4000-FINALIZAR-PROGRAMA.
006780
006790     PERFORM 4200-CERRAR-ARCHIVOS
006800        THRU 4200-CERRAR-ARCHIVOS-EXIT.
006810
006820 4000-FINALIZAR-PROGRAMA-EXIT.
006830     EXIT.
006840
006850*----------------------------------------------------------------*
006860 4200-CERRAR-ARCHIVOS.
006870
006880     CLOSE ORDERS-IN
006890           BAD-LINES-LOG.
006900
006910     IF NOT FS-ORDERS-OK
006920         DISPLAY 'ERROR AL CERRAR ORDERS-IN: ' FS-ORDERS
006930     END-IF.
006940
006950     IF NOT FS-BADLOG-OK
006960         DISPLAY 'ERROR AL CERRAR BAD-LINES-LOG: ' FS-BADLOG
006970     END-IF.
006980
006990 4200-CERRAR-ARCHIVOS-EXIT.
007000     EXIT.
007010
007020*----------------------------------------------------------------*
007030 END PROGRAM RESTBAT0.
