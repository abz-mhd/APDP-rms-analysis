000100*****************************************************************
000110* PROGRAM-ID.  RESTREV
000120* AUTHOR.      R. P. FERNANDO
000130* INSTALLATION. LANKA QSR HOLDINGS -- DATA PROCESSING CENTER
000140* DATE-WRITTEN. 07/19/1993
000150* DATE-COMPILED.
000160* SECURITY.    UNCLASSIFIED -- INTERNAL BATCH LIBRARY MEMBER
000170*****************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  07/19/93  RPF  0002  ORIGINAL CODING.  CALLED FROM RESTBAT0
000210*                       WITH THE CLEANED ORDER TABLE ALREADY
000220*                       BUILT IN MEMORY -- DEDUPS BY ORDER-ID
000230*                       AND PRODUCES THE REVENUE REPORT.
000240*  11/02/93  RPF  0011  ADDED PER-OUTLET AND PER-PAYMENT-METHOD
000250*                       BREAKDOWNS -- FINANCE WANTED TO SEE
000260*                       WHICH BRANCHES CARRY CASH VS CARD MIX.
000270*  04/18/95  MTP  0028  ADDED DAILY AND MONTHLY REVENUE TABLES.
000280*  09/09/96  MTP  0036  ADDED AOV-BY-LOYALTY-GROUP -- MARKETING
000290*                       WANTED TO SEE IF VIP/REGULAR CUSTOMERS
000300*                       ACTUALLY SPEND MORE PER ORDER.
000310*  12/18/98  MTP  0044  Y2K REMEDIATION -- MONTH/DAY KEYS BUILT
000320*                       FROM THE 4-DIGIT YEAR ALREADY CARRIED
000330*                       IN ORDTABLE; NO CENTURY WINDOW NEEDED.
000340*                       SIGNED OFF PER Y2K CHECKLIST ITEM DP-114.
000350*  06/04/00  NDS  0051  REWORKED FOR THE RESTAURANT ANALYTICS
000360*                       PROJECT -- FIELD NAMES AND REPORT
000370*                       LAYOUT REPLACED; DEDUP AND CONTROL-
000380*                       BREAK LOGIC CARRIED FORWARD AS-IS.
000390*  02/27/03  NDS  0059  ADDED REVENUE-GROWTH-RATE (FIRST VS
000400*                       LAST CALENDAR MONTH PRESENT) PER
000410*                       REQUEST FROM THE PLANNING OFFICE.
000420*  03/11/03  NDS  0060  ADDED AVG-ITEMS-PER-ORDER AND TOTAL-
000430*                       LINES TO THE PRINTED REPORT -- THE
000440*                       ITEMS AVERAGE WAS BEING ACCUMULATED
000450*                       (WS-SUMA-ITEMS) BUT NEVER DIVIDED OUT,
000460*                       AND THE LINE COUNT WAS ONLY GOING TO
000470*                       THE JOB LOG.  AUDIT PICKED BOTH UP.
000480*  06/02/03  NDS  0061  TIGHTENED WS-REV-STATUS-LINE, WS-REV-
000490*                       DAILY-LINE AND WS-REV-MONTHLY-LINE IN
000500*                       REVRPT -- EACH RAN 2 BYTES OVER THE
000510*                       112-BYTE WS-REV-LINE.  NO DATA WAS LOST
000520*                       (THE OVERRUN FELL INSIDE TRAILING
000530*                       FILLER) BUT THE WIDTHS NOW MATCH.
000540*  ----------------------------------------------------------
000550*****************************************************************
000560
000570 IDENTIFICATION DIVISION.
000580
000590 PROGRAM-ID. RESTREV.
000600 AUTHOR. R. P. FERNANDO.
000610 INSTALLATION. LANKA QSR HOLDINGS.
000620 DATE-WRITTEN. 07/19/1993.
000630 DATE-COMPILED.
000640 SECURITY. UNCLASSIFIED.
000650
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730
000740     SELECT SAL-REV-RPT
000750         ASSIGN TO REVRPT
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS FS-REVRPT.
000780
000790*----------------------------------------------------------------*
000800 DATA DIVISION.
000810
000820 FILE SECTION.
000830
000840 FD  SAL-REV-RPT.
000850 01  WS-REV-RPT-REG              PIC X(112).
000860
000870*----------------------------------------------------------------*
000880 WORKING-STORAGE SECTION.
000890*----------------------------------------------------------------*
000900 01  FS-STATUS-AREA.
000910     05  FS-REVRPT                   PIC X(02).
000920         88  FS-REVRPT-OK            VALUE '00'.
000930
000940*    CONTADOR DE LINEAS DE PEDIDO LEIDAS DE LA TABLA -- SE      *
000950*    IMPRIME COMO TOTAL-LINES EN EL REPORTE (VER 5000).         *
000960 77  WS-LINEAS-LEIDAS              PIC 9(08) COMP VALUE ZERO.
000970
000980 COPY REVRPT.
000990
001000*----------------------------------------------------------------*
001010*    TABLA DE ORDENES UNICAS (DEDUP POR ORDER-ID -- GANA LA      *
001020*    PRIMERA LINEA VISTA, TAL COMO PIDE EL INSTRUCTIVO)          *
001030*----------------------------------------------------------------*
001040 01  WS-ORDENES-UNICAS.
001050     05  WS-OU-COUNT                 PIC 9(08) COMP.
001060     05  WS-OU-ENTRY OCCURS 1 TO 12000 TIMES
001070               DEPENDING ON WS-OU-COUNT
001080               INDEXED BY WS-OU-IDX.
001090         10  OU-ORDER-ID             PIC X(20).
001100         10  OU-STATUS               PIC X(15).
001110         10  OU-NUM-ITEMS            PIC 9(04).
001120         10  OU-TOTAL-PRICE          PIC S9(09)V9(02) COMP-3.
001130         10  OU-OUTLET-ID            PIC X(20).
001140         10  OU-OUTLET-NAME          PIC X(40).
001150         10  OU-PAYMENT-METHOD       PIC X(15).
001160         10  OU-LOYALTY-GROUP        PIC X(15).
001170         10  OU-ORDER-YYYY           PIC 9(04).
001180         10  OU-ORDER-MM             PIC 9(02).
001190         10  OU-ORDER-DD             PIC 9(02).
001200     05  FILLER                      PIC X(10).
001210
001220*----------------------------------------------------------------*
001230*    TABLAS DE ACUMULACION POR CORTE DE CONTROL                  *
001240*----------------------------------------------------------------*
001250 01  WS-STATUS-TABLA.
001260     05  WS-ST-COUNT                 PIC 9(04) COMP.
001270     05  WS-ST-ENTRY OCCURS 1 TO 20 TIMES
001280               DEPENDING ON WS-ST-COUNT
001290               INDEXED BY WS-ST-IDX.
001300         10  ST-STATUS               PIC X(15).
001310         10  ST-COUNT                PIC 9(08) COMP.
001320     05  FILLER                      PIC X(04).
001330
001340 01  WS-OUTLET-TABLA.
001350     05  WS-OTR-COUNT                PIC 9(04) COMP.
001360     05  WS-OTR-ENTRY OCCURS 1 TO 500 TIMES
001370               DEPENDING ON WS-OTR-COUNT
001380               INDEXED BY WS-OTR-IDX.
001390         10  OT-OUTLET-ID            PIC X(20).
001400         10  OT-OUTLET-NAME          PIC X(40).
001410         10  OT-ORDER-COUNT          PIC 9(08) COMP.
001420         10  OT-REVENUE              PIC S9(09)V9(02) COMP-3.
001430     05  FILLER                      PIC X(04).
001440
001450 01  WS-PAYMETH-TABLA.
001460     05  WS-PM-COUNT                 PIC 9(04) COMP.
001470     05  WS-PM-ENTRY OCCURS 1 TO 20 TIMES
001480               DEPENDING ON WS-PM-COUNT
001490               INDEXED BY WS-PM-IDX.
001500         10  PM-METHOD               PIC X(15).
001510         10  PM-COUNT                PIC 9(08) COMP.
001520         10  PM-REVENUE              PIC S9(09)V9(02) COMP-3.
001530     05  FILLER                      PIC X(04).
001540
001550 01  WS-LOYALTY-TABLA.
001560     05  WS-LG-COUNT                 PIC 9(04) COMP.
001570     05  WS-LG-ENTRY OCCURS 1 TO 20 TIMES
001580               DEPENDING ON WS-LG-COUNT
001590               INDEXED BY WS-LG-IDX.
001600         10  LG-GROUP                PIC X(15).
001610         10  LG-ORDER-COUNT          PIC 9(08) COMP.
001620         10  LG-REVENUE              PIC S9(09)V9(02) COMP-3.
001630     05  FILLER                      PIC X(04).
001640
001650 01  WS-DIARIO-TABLA.
001660     05  WS-DY-COUNT                 PIC 9(04) COMP.
001670     05  WS-DY-ENTRY OCCURS 1 TO 400 TIMES
001680               DEPENDING ON WS-DY-COUNT
001690               INDEXED BY WS-DY-IDX.
001700         10  DY-KEY                  PIC X(10).
001710         10  DY-YYYY                 PIC 9(04).
001720         10  DY-MM                   PIC 9(02).
001730         10  DY-DD                   PIC 9(02).
001740         10  DY-REVENUE              PIC S9(09)V9(02) COMP-3.
001750     05  FILLER                      PIC X(04).
001760
001770 01  WS-MENSUAL-TABLA.
001780     05  WS-MO-COUNT                 PIC 9(04) COMP.
001790     05  WS-MO-ENTRY OCCURS 1 TO 36 TIMES
001800               DEPENDING ON WS-MO-COUNT
001810               INDEXED BY WS-MO-IDX.
001820         10  MO-KEY                  PIC X(07).
001830         10  MO-YYYY                 PIC 9(04).
001840         10  MO-MM                   PIC 9(02).
001850         10  MO-REVENUE              PIC S9(09)V9(02) COMP-3.
001860     05  FILLER                      PIC X(04).
001870
001880*----------------------------------------------------------------*
001890*    ACUMULADORES GENERALES Y BANDERAS                           *
001900*----------------------------------------------------------------*
001910 01  WS-TOTALES.
001920     05  WS-TOTAL-REVENUE            PIC S9(09)V9(02) COMP-3.
001930     05  WS-SUMA-ITEMS               PIC 9(08) COMP.
001940     05  WS-AVG-ITEMS                PIC 9(04)V9(02) COMP-3.
001950     05  WS-AOV-GENERAL              PIC S9(09)V9(02) COMP-3.
001960     05  FILLER                      PIC X(06).
001970
001980 01  WS-CRECIMIENTO-AREA.
001990     05  WS-CRECIMIENTO-SW           PIC X(01) VALUE 'N'.
002000         88  WS-CRECIMIENTO-OK       VALUE 'S'.
002010     05  WS-CRECIMIENTO              PIC S9(05)V9(02) COMP-3.
002020     05  WS-MES-MIN-KEY              PIC 9(06) COMP.
002030     05  WS-MES-MAX-KEY              PIC 9(06) COMP.
002040     05  WS-MES-KEY-NUM              PIC 9(06) COMP.
002050     05  WS-MES-MIN-REV              PIC S9(09)V9(02) COMP-3.
002060     05  WS-MES-MAX-REV              PIC S9(09)V9(02) COMP-3.
002070     05  FILLER                      PIC X(06).
002080
002090 01  WS-SUB-BUSQUEDA.
002100     05  WS-SB-ENCONTRADO            PIC X(01).
002110         88  WS-SB-FOUND             VALUE 'S'.
002120         88  WS-SB-NOTFOUND          VALUE 'N'.
002130     05  FILLER                      PIC X(05).
002140
002150*----------------------------------------------------------------*
002160 LINKAGE SECTION.
002170*----------------------------------------------------------------*
002180 COPY ORDTABLE.
002190
002200*----------------------------------------------------------------*
002210 PROCEDURE DIVISION USING WS-ORD-TABLE.
002220*----------------------------------------------------------------*
002230
002240     PERFORM 1000-INICIAR THRU 1000-INICIAR-EXIT.
002250
002260     IF WS-ORD-COUNT > 0
002270         PERFORM 2000-CONSTRUIR-ORDENES-UNICAS
002280            THRU 2000-CONSTRUIR-ORDENES-UNICAS-EXIT
002290           VARYING WS-ORD-IDX FROM 1 BY 1
002300             UNTIL WS-ORD-IDX > WS-ORD-COUNT
002310     END-IF.
002320
002330     IF WS-OU-COUNT > 0
002340         PERFORM 3000-CALC-AGREGADOS-ORDEN
002350            THRU 3000-CALC-AGREGADOS-ORDEN-EXIT
002360           VARYING WS-OU-IDX FROM 1 BY 1
002370             UNTIL WS-OU-IDX > WS-OU-COUNT
002380     END-IF.
002390
002400     PERFORM 4000-CALC-CRECIMIENTO
002410        THRU 4000-CALC-CRECIMIENTO-EXIT.
002420
002430     PERFORM 5000-IMPRIMIR-REPORTE
002440        THRU 5000-IMPRIMIR-REPORTE-EXIT.
002450
002460     GOBACK.
002470
002480*----------------------------------------------------------------*
002490 1000-INICIAR.
002500
002510     INITIALIZE WS-ORDENES-UNICAS
002520                WS-STATUS-TABLA
002530                WS-OUTLET-TABLA
002540                WS-PAYMETH-TABLA
002550                WS-LOYALTY-TABLA
002560                WS-DIARIO-TABLA
002570                WS-MENSUAL-TABLA
002580                WS-TOTALES
002590                WS-CRECIMIENTO-AREA.
002600
002610 1000-INICIAR-EXIT.
002620     EXIT.
002630
002640*----------------------------------------------------------------*
002650*    2000 -- CONSTRUYE LA TABLA DE ORDENES UNICAS (DEDUP)      --*
002660*----------------------------------------------------------------*
002670 2000-CONSTRUIR-ORDENES-UNICAS.
002680
002690     ADD 1 TO WS-LINEAS-LEIDAS.
002700     SET WS-OU-IDX TO 1.
002710     SEARCH WS-OU-ENTRY
002720         AT END
002730              PERFORM 2100-AGREGAR-ORDEN-UNICA
002740                 THRU 2100-AGREGAR-ORDEN-UNICA-EXIT
002750         WHEN OU-ORDER-ID(WS-OU-IDX) = OE-ORDER-ID(WS-ORD-IDX)
002760              CONTINUE
002770     END-SEARCH.
002780
002790 2000-CONSTRUIR-ORDENES-UNICAS-EXIT.
002800     EXIT.
002810
002820*----------------------------------------------------------------*
002830 2100-AGREGAR-ORDEN-UNICA.
002840
002850     IF WS-OU-COUNT >= 12000
002860         GO TO 2100-AGREGAR-ORDEN-UNICA-EXIT
002870     END-IF.
002880
002890     ADD 1 TO WS-OU-COUNT.
002900     SET WS-OU-IDX TO WS-OU-COUNT.
002910
002920     MOVE OE-ORDER-ID(WS-ORD-IDX)   TO OU-ORDER-ID(WS-OU-IDX).
002930     MOVE OE-STATUS(WS-ORD-IDX)     TO OU-STATUS(WS-OU-IDX).
002940     MOVE OE-NUM-ITEMS(WS-ORD-IDX)  TO OU-NUM-ITEMS(WS-OU-IDX).
002950     MOVE OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
002960                                    TO OU-TOTAL-PRICE(WS-OU-IDX).
002970     MOVE OE-OUTLET-ID(WS-ORD-IDX)  TO OU-OUTLET-ID(WS-OU-IDX).
002980     MOVE OE-OUTLET-NAME(WS-ORD-IDX)
002990                                    TO OU-OUTLET-NAME(WS-OU-IDX).
003000     MOVE OE-PAYMENT-METHOD(WS-ORD-IDX)
003010                                 TO OU-PAYMENT-METHOD(WS-OU-IDX).
003020     MOVE OE-LOYALTY-GROUP(WS-ORD-IDX)
003030                                 TO OU-LOYALTY-GROUP(WS-OU-IDX).
003040     MOVE OE-OP-YYYY(WS-ORD-IDX)    TO OU-ORDER-YYYY(WS-OU-IDX).
003050     MOVE OE-OP-MM(WS-ORD-IDX)      TO OU-ORDER-MM(WS-OU-IDX).
003060     MOVE OE-OP-DD(WS-ORD-IDX)      TO OU-ORDER-DD(WS-OU-IDX).
003070
003080 2100-AGREGAR-ORDEN-UNICA-EXIT.
003090     EXIT.
003100
003110*----------------------------------------------------------------*
003120*    3000 -- UN PASE SOBRE LAS ORDENES UNICAS, ACUMULA TODAS   --*
003130*    LAS TABLAS DE CORTE DE CONTROL Y LOS GRANDES TOTALES.     --*
003140*----------------------------------------------------------------*
003150 3000-CALC-AGREGADOS-ORDEN.
003160
003170     ADD OU-TOTAL-PRICE(WS-OU-IDX) TO WS-TOTAL-REVENUE.
003180     ADD OU-NUM-ITEMS(WS-OU-IDX)   TO WS-SUMA-ITEMS.
003190
003200     PERFORM 3100-ACUM-STATUS
003210        THRU 3100-ACUM-STATUS-EXIT.
003220
003230     PERFORM 3200-ACUM-OUTLET
003240        THRU 3200-ACUM-OUTLET-EXIT.
003250
003260     PERFORM 3300-ACUM-PAYMETH
003270        THRU 3300-ACUM-PAYMETH-EXIT.
003280
003290     PERFORM 3400-ACUM-LOYALTY
003300        THRU 3400-ACUM-LOYALTY-EXIT.
003310
003320     PERFORM 3500-ACUM-DIARIO
003330        THRU 3500-ACUM-DIARIO-EXIT.
003340
003350     PERFORM 3600-ACUM-MENSUAL
003360        THRU 3600-ACUM-MENSUAL-EXIT.
003370
003380 3000-CALC-AGREGADOS-ORDEN-EXIT.
003390     EXIT.
003400
003410*----------------------------------------------------------------*
003420 3100-ACUM-STATUS.
003430
003440     SET WS-ST-IDX TO 1.
003450     SET WS-SB-NOTFOUND TO TRUE.
003460     SEARCH WS-ST-ENTRY
003470         AT END
003480              CONTINUE
003490         WHEN ST-STATUS(WS-ST-IDX) = OU-STATUS(WS-OU-IDX)
003500              SET WS-SB-FOUND TO TRUE
003510     END-SEARCH.
003520
003530     IF WS-SB-NOTFOUND AND WS-ST-COUNT < 20
003540         ADD 1 TO WS-ST-COUNT
003550         SET WS-ST-IDX TO WS-ST-COUNT
003560         MOVE OU-STATUS(WS-OU-IDX) TO ST-STATUS(WS-ST-IDX)
003570     END-IF.
003580
003590     IF WS-ST-COUNT > 0
003600         ADD 1 TO ST-COUNT(WS-ST-IDX)
003610     END-IF.
003620
003630 3100-ACUM-STATUS-EXIT.
003640     EXIT.
003650
003660*----------------------------------------------------------------*
003670 3200-ACUM-OUTLET.
003680
003690     SET WS-OTR-IDX TO 1.
003700     SET WS-SB-NOTFOUND TO TRUE.
003710     SEARCH WS-OTR-ENTRY
003720         AT END
003730              CONTINUE
003740         WHEN OT-OUTLET-ID(WS-OTR-IDX) = OU-OUTLET-ID(WS-OU-IDX)
003750              SET WS-SB-FOUND TO TRUE
003760     END-SEARCH.
003770
003780     IF WS-SB-NOTFOUND AND WS-OTR-COUNT < 500
003790         ADD 1 TO WS-OTR-COUNT
003800         SET WS-OTR-IDX TO WS-OTR-COUNT
003810         MOVE OU-OUTLET-ID(WS-OU-IDX)
003820                                  TO OT-OUTLET-ID(WS-OTR-IDX)
003830         MOVE OU-OUTLET-NAME(WS-OU-IDX)
003840                                  TO OT-OUTLET-NAME(WS-OTR-IDX)
003850     END-IF.
003860
003870     ADD 1 TO OT-ORDER-COUNT(WS-OTR-IDX).
003880     ADD OU-TOTAL-PRICE(WS-OU-IDX) TO OT-REVENUE(WS-OTR-IDX).
003890
003900 3200-ACUM-OUTLET-EXIT.
003910     EXIT.
003920
003930*----------------------------------------------------------------*
003940 3300-ACUM-PAYMETH.
003950
003960     SET WS-PM-IDX TO 1.
003970     SET WS-SB-NOTFOUND TO TRUE.
003980     SEARCH WS-PM-ENTRY
003990         AT END
004000              CONTINUE
004010         WHEN PM-METHOD(WS-PM-IDX) = OU-PAYMENT-METHOD(WS-OU-IDX)
004020              SET WS-SB-FOUND TO TRUE
004030     END-SEARCH.
004040
004050     IF WS-SB-NOTFOUND AND WS-PM-COUNT < 20
004060         ADD 1 TO WS-PM-COUNT
004070         SET WS-PM-IDX TO WS-PM-COUNT
004080         MOVE OU-PAYMENT-METHOD(WS-OU-IDX)
004090                                  TO PM-METHOD(WS-PM-IDX)
004100     END-IF.
004110
004120     ADD 1 TO PM-COUNT(WS-PM-IDX).
004130     ADD OU-TOTAL-PRICE(WS-OU-IDX) TO PM-REVENUE(WS-PM-IDX).
004140
004150 3300-ACUM-PAYMETH-EXIT.
004160     EXIT.
004170
004180*----------------------------------------------------------------*
004190 3400-ACUM-LOYALTY.
004200
004210     SET WS-LG-IDX TO 1.
004220     SET WS-SB-NOTFOUND TO TRUE.
004230     SEARCH WS-LG-ENTRY
004240         AT END
004250              CONTINUE
004260         WHEN LG-GROUP(WS-LG-IDX) = OU-LOYALTY-GROUP(WS-OU-IDX)
004270              SET WS-SB-FOUND TO TRUE
004280     END-SEARCH.
004290
004300     IF WS-SB-NOTFOUND AND WS-LG-COUNT < 20
004310         ADD 1 TO WS-LG-COUNT
004320         SET WS-LG-IDX TO WS-LG-COUNT
004330         MOVE OU-LOYALTY-GROUP(WS-OU-IDX)
004340                                  TO LG-GROUP(WS-LG-IDX)
004350     END-IF.
004360
004370     ADD 1 TO LG-ORDER-COUNT(WS-LG-IDX).
004380     ADD OU-TOTAL-PRICE(WS-OU-IDX) TO LG-REVENUE(WS-LG-IDX).
004390
004400 3400-ACUM-LOYALTY-EXIT.
004410     EXIT.
004420
004430*----------------------------------------------------------------*
004440 3500-ACUM-DIARIO.
004450
004460     SET WS-DY-IDX TO 1.
004470     SET WS-SB-NOTFOUND TO TRUE.
004480     SEARCH WS-DY-ENTRY
004490         AT END
004500              CONTINUE
004510         WHEN DY-YYYY(WS-DY-IDX) = OU-ORDER-YYYY(WS-OU-IDX)
004520          AND DY-MM(WS-DY-IDX)   = OU-ORDER-MM(WS-OU-IDX)
004530          AND DY-DD(WS-DY-IDX)   = OU-ORDER-DD(WS-OU-IDX)
004540              SET WS-SB-FOUND TO TRUE
004550     END-SEARCH.
004560
004570     IF WS-SB-NOTFOUND AND WS-DY-COUNT < 400
004580         ADD 1 TO WS-DY-COUNT
004590         SET WS-DY-IDX TO WS-DY-COUNT
004600         MOVE OU-ORDER-YYYY(WS-OU-IDX) TO DY-YYYY(WS-DY-IDX)
004610         MOVE OU-ORDER-MM(WS-OU-IDX)   TO DY-MM(WS-DY-IDX)
004620         MOVE OU-ORDER-DD(WS-OU-IDX)   TO DY-DD(WS-DY-IDX)
004630         MOVE OU-ORDER-YYYY(WS-OU-IDX) TO DY-KEY(WS-DY-IDX)(1:4)
004640         MOVE '-'                      TO DY-KEY(WS-DY-IDX)(5:1)
004650         MOVE OU-ORDER-MM(WS-OU-IDX)   TO DY-KEY(WS-DY-IDX)(6:2)
004660         MOVE '-'                      TO DY-KEY(WS-DY-IDX)(8:1)
004670         MOVE OU-ORDER-DD(WS-OU-IDX)   TO DY-KEY(WS-DY-IDX)(9:2)
004680     END-IF.
004690
004700     ADD OU-TOTAL-PRICE(WS-OU-IDX) TO DY-REVENUE(WS-DY-IDX).
004710
004720 3500-ACUM-DIARIO-EXIT.
004730     EXIT.
004740
004750*----------------------------------------------------------------*
004760 3600-ACUM-MENSUAL.
004770
004780     SET WS-MO-IDX TO 1.
004790     SET WS-SB-NOTFOUND TO TRUE.
004800     SEARCH WS-MO-ENTRY
004810         AT END
004820              CONTINUE
004830         WHEN MO-YYYY(WS-MO-IDX) = OU-ORDER-YYYY(WS-OU-IDX)
004840          AND MO-MM(WS-MO-IDX)   = OU-ORDER-MM(WS-OU-IDX)
004850              SET WS-SB-FOUND TO TRUE
004860     END-SEARCH.
004870
004880     IF WS-SB-NOTFOUND AND WS-MO-COUNT < 36
004890         ADD 1 TO WS-MO-COUNT
004900         SET WS-MO-IDX TO WS-MO-COUNT
004910         MOVE OU-ORDER-YYYY(WS-OU-IDX) TO MO-YYYY(WS-MO-IDX)
004920         MOVE OU-ORDER-MM(WS-OU-IDX)   TO MO-MM(WS-MO-IDX)
004930         MOVE OU-ORDER-YYYY(WS-OU-IDX) TO MO-KEY(WS-MO-IDX)(1:4)
004940         MOVE '-'                      TO MO-KEY(WS-MO-IDX)(5:1)
004950         MOVE OU-ORDER-MM(WS-OU-IDX)   TO MO-KEY(WS-MO-IDX)(6:2)
004960     END-IF.
004970
004980     ADD OU-TOTAL-PRICE(WS-OU-IDX) TO MO-REVENUE(WS-MO-IDX).
004990
005000 3600-ACUM-MENSUAL-EXIT.
005010     EXIT.
005020
005030*----------------------------------------------------------------*
005040*    4000 -- REVENUE-GROWTH-RATE, PRIMER MES VS. ULTIMO MES    --*
005050*    CALENDARIO PRESENTE.  SE OMITE SI HAY MENOS DE 2 MESES.   --*
005060*----------------------------------------------------------------*
005070 4000-CALC-CRECIMIENTO.
005080
005090     IF WS-MO-COUNT < 2
005100         GO TO 4000-CALC-CRECIMIENTO-EXIT
005110     END-IF.
005120
005130     PERFORM 4100-BUSCAR-MES-EXTREMO
005140        THRU 4100-BUSCAR-MES-EXTREMO-EXIT
005150       VARYING WS-MO-IDX FROM 1 BY 1
005160         UNTIL WS-MO-IDX > WS-MO-COUNT.
005170
005180     IF WS-MES-MIN-REV > ZERO
005190         COMPUTE WS-CRECIMIENTO ROUNDED =
005200             ((WS-MES-MAX-REV - WS-MES-MIN-REV)
005210                  / WS-MES-MIN-REV) * 100
005220         SET WS-CRECIMIENTO-OK TO TRUE
005230     END-IF.
005240
005250 4000-CALC-CRECIMIENTO-EXIT.
005260     EXIT.
005270
005280*----------------------------------------------------------------*
005290 4100-BUSCAR-MES-EXTREMO.
005300
005310     COMPUTE WS-MES-KEY-NUM =
005320           (MO-YYYY(WS-MO-IDX) * 100) + MO-MM(WS-MO-IDX).
005330
005340     IF WS-MO-IDX = 1
005350         MOVE WS-MES-KEY-NUM        TO WS-MES-MIN-KEY
005360         MOVE WS-MES-KEY-NUM        TO WS-MES-MAX-KEY
005370         MOVE MO-REVENUE(WS-MO-IDX) TO WS-MES-MIN-REV
005380         MOVE MO-REVENUE(WS-MO-IDX) TO WS-MES-MAX-REV
005390     ELSE
005400         IF WS-MES-KEY-NUM < WS-MES-MIN-KEY
005410             MOVE WS-MES-KEY-NUM        TO WS-MES-MIN-KEY
005420             MOVE MO-REVENUE(WS-MO-IDX) TO WS-MES-MIN-REV
005430         END-IF
005440         IF WS-MES-KEY-NUM > WS-MES-MAX-KEY
005450             MOVE WS-MES-KEY-NUM        TO WS-MES-MAX-KEY
005460             MOVE MO-REVENUE(WS-MO-IDX) TO WS-MES-MAX-REV
005470         END-IF
005480     END-IF.
005490
005500 4100-BUSCAR-MES-EXTREMO-EXIT.
005510     EXIT.
005520
005530*----------------------------------------------------------------*
005540 5000-IMPRIMIR-REPORTE.
005550
005560     OPEN OUTPUT SAL-REV-RPT.
005570
005580     MOVE WS-REV-TITULO     TO WS-REV-RPT-REG.
005590     WRITE WS-REV-RPT-REG.
005600     MOVE WS-REV-SEPARADOR  TO WS-REV-RPT-REG.
005610     WRITE WS-REV-RPT-REG.
005620     MOVE WS-REV-ENCABEZADO TO WS-REV-RPT-REG.
005630     WRITE WS-REV-RPT-REG.
005640
005650     IF WS-OTR-COUNT > 0
005660         PERFORM 5100-IMPRIMIR-DETALLE-OUTLET
005670            THRU 5100-IMPRIMIR-DETALLE-OUTLET-EXIT
005680           VARYING WS-OTR-IDX FROM 1 BY 1
005690             UNTIL WS-OTR-IDX > WS-OTR-COUNT
005700     END-IF.
005710
005720     MOVE WS-REV-SEPARADOR      TO WS-REV-RPT-REG.
005730     WRITE WS-REV-RPT-REG.
005740
005750     MOVE WS-OU-COUNT           TO RV-T-ORDER-COUNT.
005760     MOVE WS-TOTAL-REVENUE      TO RV-T-REVENUE.
005770     IF WS-OU-COUNT > 0
005780         COMPUTE WS-AOV-GENERAL ROUNDED =
005790                 WS-TOTAL-REVENUE / WS-OU-COUNT
005800     END-IF.
005810     MOVE WS-AOV-GENERAL        TO RV-T-AOV.
005820     MOVE WS-REV-GRANTOTAL      TO WS-REV-RPT-REG.
005830     WRITE WS-REV-RPT-REG.
005840
005850     MOVE WS-TOTAL-REVENUE      TO RV-R-RECONCILED.
005860     MOVE WS-REV-RECONCIL       TO WS-REV-RPT-REG.
005870     WRITE WS-REV-RPT-REG.
005880
005890     IF WS-OU-COUNT > 0
005900         COMPUTE WS-AVG-ITEMS ROUNDED =
005910                 WS-SUMA-ITEMS / WS-OU-COUNT
005920     END-IF.
005930     MOVE WS-AVG-ITEMS          TO RV-AI-VALUE.
005940     MOVE WS-REV-AVGITEMS       TO WS-REV-RPT-REG.
005950     WRITE WS-REV-RPT-REG.
005960
005970     MOVE WS-LINEAS-LEIDAS      TO RV-L-COUNT.
005980     MOVE WS-REV-LINES          TO WS-REV-RPT-REG.
005990     WRITE WS-REV-RPT-REG.
006000
006010     IF WS-CRECIMIENTO-OK
006020         MOVE WS-CRECIMIENTO    TO RV-G-GROWTH
006030         MOVE WS-REV-GROWTH     TO WS-REV-RPT-REG
006040         WRITE WS-REV-RPT-REG
006050     END-IF.
006060
006070     MOVE WS-REV-STATUS-HDR     TO WS-REV-RPT-REG.
006080     WRITE WS-REV-RPT-REG.
006090     IF WS-ST-COUNT > 0
006100         PERFORM 5200-IMPRIMIR-STATUS
006110            THRU 5200-IMPRIMIR-STATUS-EXIT
006120           VARYING WS-ST-IDX FROM 1 BY 1
006130             UNTIL WS-ST-IDX > WS-ST-COUNT
006140     END-IF.
006150
006160     MOVE WS-REV-DAILY-HDR      TO WS-REV-RPT-REG.
006170     WRITE WS-REV-RPT-REG.
006180     IF WS-DY-COUNT > 0
006190         PERFORM 5300-IMPRIMIR-DIARIO
006200            THRU 5300-IMPRIMIR-DIARIO-EXIT
006210           VARYING WS-DY-IDX FROM 1 BY 1
006220             UNTIL WS-DY-IDX > WS-DY-COUNT
006230     END-IF.
006240
006250     MOVE WS-REV-MONTHLY-HDR    TO WS-REV-RPT-REG.
006260     WRITE WS-REV-RPT-REG.
006270     IF WS-MO-COUNT > 0
006280         PERFORM 5400-IMPRIMIR-MENSUAL
006290            THRU 5400-IMPRIMIR-MENSUAL-EXIT
006300           VARYING WS-MO-IDX FROM 1 BY 1
006310             UNTIL WS-MO-IDX > WS-MO-COUNT
006320     END-IF.
006330
006340     MOVE WS-REV-PAYMETH-HDR    TO WS-REV-RPT-REG.
006350     WRITE WS-REV-RPT-REG.
006360     IF WS-PM-COUNT > 0
006370         PERFORM 5500-IMPRIMIR-PAYMETH
006380            THRU 5500-IMPRIMIR-PAYMETH-EXIT
006390           VARYING WS-PM-IDX FROM 1 BY 1
006400             UNTIL WS-PM-IDX > WS-PM-COUNT
006410     END-IF.
006420
006430     MOVE WS-REV-LOYAOV-HDR     TO WS-REV-RPT-REG.
006440     WRITE WS-REV-RPT-REG.
006450     IF WS-LG-COUNT > 0
006460         PERFORM 5600-IMPRIMIR-LOYAOV
006470            THRU 5600-IMPRIMIR-LOYAOV-EXIT
006480           VARYING WS-LG-IDX FROM 1 BY 1
006490             UNTIL WS-LG-IDX > WS-LG-COUNT
006500     END-IF.
006510
006520     CLOSE SAL-REV-RPT.
006530
006540 5000-IMPRIMIR-REPORTE-EXIT.
006550     EXIT.
006560
006570*----------------------------------------------------------------*
006580 5100-IMPRIMIR-DETALLE-OUTLET.
006590
006600     MOVE OT-OUTLET-ID(WS-OTR-IDX)   TO RV-D-OUTLET-ID.
006610     MOVE OT-OUTLET-NAME(WS-OTR-IDX) TO RV-D-OUTLET-NAME.
006620     MOVE OT-ORDER-COUNT(WS-OTR-IDX) TO RV-D-ORDER-COUNT.
006630     MOVE OT-REVENUE(WS-OTR-IDX)     TO RV-D-REVENUE.
006640     IF OT-ORDER-COUNT(WS-OTR-IDX) > 0
006650         COMPUTE RV-D-AOV ROUNDED =
006660               OT-REVENUE(WS-OTR-IDX) / OT-ORDER-COUNT(WS-OTR-IDX)
006670     END-IF.
006680     MOVE WS-REV-DETALLE             TO WS-REV-RPT-REG.
006690     WRITE WS-REV-RPT-REG.
006700
006710 5100-IMPRIMIR-DETALLE-OUTLET-EXIT.
006720     EXIT.
006730
006740*----------------------------------------------------------------*
006750 5200-IMPRIMIR-STATUS.
006760
006770     MOVE ST-STATUS(WS-ST-IDX) TO RV-S-STATUS.
006780     MOVE ST-COUNT(WS-ST-IDX)  TO RV-S-COUNT.
006790     MOVE WS-REV-STATUS-LINE   TO WS-REV-RPT-REG.
006800     WRITE WS-REV-RPT-REG.
006810
006820 5200-IMPRIMIR-STATUS-EXIT.
006830     EXIT.
006840
006850*----------------------------------------------------------------*
006860 5300-IMPRIMIR-DIARIO.
006870
006880     MOVE DY-KEY(WS-DY-IDX)     TO RV-DY-KEY.
006890     MOVE DY-REVENUE(WS-DY-IDX) TO RV-DY-REVENUE.
006900     MOVE WS-REV-DAILY-LINE     TO WS-REV-RPT-REG.
006910     WRITE WS-REV-RPT-REG.
006920
006930 5300-IMPRIMIR-DIARIO-EXIT.
006940     EXIT.
006950
006960*----------------------------------------------------------------*
006970 5400-IMPRIMIR-MENSUAL.
006980
006990     MOVE MO-KEY(WS-MO-IDX)     TO RV-MO-KEY.
007000     MOVE MO-REVENUE(WS-MO-IDX) TO RV-MO-REVENUE.
007010     MOVE WS-REV-MONTHLY-LINE   TO WS-REV-RPT-REG.
007020     WRITE WS-REV-RPT-REG.
007030
007040 5400-IMPRIMIR-MENSUAL-EXIT.
007050     EXIT.
007060
007070*----------------------------------------------------------------*
007080 5500-IMPRIMIR-PAYMETH.
007090
007100     MOVE PM-METHOD(WS-PM-IDX)   TO RV-PM-METHOD.
007110     MOVE PM-COUNT(WS-PM-IDX)    TO RV-PM-COUNT.
007120     MOVE PM-REVENUE(WS-PM-IDX)  TO RV-PM-REVENUE.
007130     MOVE WS-REV-PAYMETH-LINE    TO WS-REV-RPT-REG.
007140     WRITE WS-REV-RPT-REG.
007150
007160 5500-IMPRIMIR-PAYMETH-EXIT.
007170     EXIT.
007180
007190*----------------------------------------------------------------*
007200 5600-IMPRIMIR-LOYAOV.
007210
007220     MOVE LG-GROUP(WS-LG-IDX) TO RV-LA-GROUP.
007230     IF LG-ORDER-COUNT(WS-LG-IDX) > 0
007240         COMPUTE RV-LA-AOV ROUNDED =
007250               LG-REVENUE(WS-LG-IDX) / LG-ORDER-COUNT(WS-LG-IDX)
007260     END-IF.
007270     MOVE WS-REV-LOYAOV-LINE  TO WS-REV-RPT-REG.
007280     WRITE WS-REV-RPT-REG.
007290
007300 5600-IMPRIMIR-LOYAOV-EXIT.
007310     EXIT.
007320
007330*----------------------------------------------------------------*
007340 END PROGRAM RESTREV.
