000100*****************************************************************
000110* PROGRAM-ID.  RESTBRN
000120* AUTHOR.      D. K. ABEYRATNE
000130* INSTALLATION. LANKA QSR HOLDINGS -- DATA PROCESSING CENTER
000140* DATE-WRITTEN. 08/02/1993
000150* DATE-COMPILED.
000160* SECURITY.    UNCLASSIFIED -- INTERNAL BATCH LIBRARY MEMBER
000170*****************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  08/02/93  DKA  0004  ORIGINAL CODING.  CALLED FROM RESTBAT0
000210*                       AFTER THE ORDER TABLE IS BUILT -- ONE
000220*                       CONTROL BREAK ON OUTLET-ID PRODUCING
000230*                       THE BRANCH REVENUE DASHBOARD.
000240*  01/14/94  DKA  0009  ADDED DISTINCT-CUSTOMER COUNT PER
000250*                       OUTLET -- AREA MGRS WANTED HEADCOUNT
000260*                       ALONGSIDE REVENUE ON THE SAME PAGE.
000270*  06/21/95  RPF  0022  ADDED AVERAGE PREP AND SERVICE TIME.
000280*                       KITCHEN OPS ASKED FOR THIS AFTER THE
000290*                       WESTERN BRANCH COMPLAINTS LAST QUARTER.
000300*  03/03/97  RPF  0031  ADDED CAPACITY UTILIZATION AGAINST THE
000310*                       PEAK HOURLY LINE COUNT PER OUTLET.
000320*  12/19/98  RPF  0044  Y2K REMEDIATION -- ALL DATE ARITHMETIC
000330*                       NOW DRIVEN OFF THE 4-DIGIT YEAR AND
000340*                       NUMERIC DD/HH/MIN FIELDS CARRIED IN
000350*                       ORDTABLE.  SIGNED OFF PER Y2K CHECKLIST
000360*                       ITEM DP-114.
000370*  06/04/00  NDS  0051  REWORKED FOR THE RESTAURANT ANALYTICS
000380*                       PROJECT -- FIELD NAMES AND REPORT
000390*                       LAYOUT REPLACED; CONTROL-BREAK LOGIC
000400*                       CARRIED FORWARD AS-IS.
000410*  05/11/01  NDS  0055  ADDED CUSTOMER RETENTION, REPEAT-
000420*                       CUSTOMER AND LOYAL-CUSTOMER PERCENTAGES
000430*                       PER REQUEST FROM MARKETING.
000440*  02/27/03  NDS  0059  ADDED THE FINAL RANKING PASS -- BRANCHES
000450*                       NOW PRINT SORTED DESCENDING BY REVENUE.
000460*  03/24/03  NDS  0061  5100-ACUM-TIEMPOS WAS SUBTRACTING DAY-
000470*                       OF-MONTH ALONE -- ANY PREP OR SERVICE
000480*                       WINDOW CROSSING A MONTH END CAME OUT
000490*                       NEGATIVE AND WAS SILENTLY DROPPED FROM
000500*                       THE AVERAGE.  SWITCHED TO ABSOLUTE-DAY
000510*                       ARITHMETIC (SAME TECHNIQUE AS RESTCUS)
000520*                       SO THE AVERAGE NO LONGER UNDERCOUNTS
000530*                       ORDERS TAKEN LATE ON THE LAST OF A MONTH.
000540*  06/02/03  NDS  0063  WS-BRN-RANK-LINE (132 BYTES ONCE AOV AND
000550*                       CUSTOMER COUNT WERE ADDED) WAS BEING
000560*                       MOVED INTO WS-BRN-LINE, STILL AT ITS
000570*                       ORIGINAL 120 -- THE RIGHTMOST 12 BYTES
000580*                       WERE DROPPED ON EVERY RANK LINE, SO
000590*                       BR-RK-CUSTOMERS NEVER PRINTED AND
000600*                       BR-RK-AOV CAME OUT CLIPPED.  WIDENED
000610*                       WS-BRN-LINE (BRNRPT) TO 132 AND PADDED
000620*                       THE OTHER REPORT LINES TO MATCH.
000630*  ----------------------------------------------------------
000640*****************************************************************
000650
000660 IDENTIFICATION DIVISION.
000670
000680 PROGRAM-ID. RESTBRN.
000690 AUTHOR. D. K. ABEYRATNE.
000700 INSTALLATION. LANKA QSR HOLDINGS.
000710 DATE-WRITTEN. 08/02/1993.
000720 DATE-COMPILED.
000730 SECURITY. UNCLASSIFIED.
000740
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820
000830     SELECT SAL-BRN-RPT
000840         ASSIGN TO BRNRPT
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS FS-BRNRPT.
000870
000880*----------------------------------------------------------------*
000890 DATA DIVISION.
000900
000910 FILE SECTION.
000920
000930 FD  SAL-BRN-RPT.
000940 01  WS-BRN-RPT-REG              PIC X(132).
000950
000960*----------------------------------------------------------------*
000970 WORKING-STORAGE SECTION.
000980*----------------------------------------------------------------*
000990 01  FS-STATUS-AREA.
001000     05  FS-BRNRPT                   PIC X(02).
001010         88  FS-BRNRPT-OK            VALUE '00'.
001020
001030*    CONTADOR DE SUCURSALES DISTINTAS CLASIFICADAS -- SOLO PARA  *
001040*    EL LOG DE CONTROL DEL JOB, NO ENTRA AL REPORTE.             *
001050 77  WS-SUCURSALES-CLASIF          PIC 9(05) COMP VALUE ZERO.
001060
001070 COPY BRNRPT.
001080
001090*----------------------------------------------------------------*
001100*    TABLA DE ORDENES UNICAS (DEDUP POR ORDER-ID)                *
001110*----------------------------------------------------------------*
001120 01  WS-ORDENES-UNICAS.
001130     05  WS-OU-COUNT                 PIC 9(08) COMP.
001140     05  WS-OU-ENTRY OCCURS 1 TO 12000 TIMES
001150               DEPENDING ON WS-OU-COUNT
001160               INDEXED BY WS-OU-IDX.
001170         10  OU-ORDER-ID             PIC X(20).
001180         10  OU-OUTLET-ID            PIC X(20).
001190         10  OU-OUTLET-NAME          PIC X(40).
001200         10  OU-BOROUGH              PIC X(30).
001210         10  OU-CAPACITY             PIC 9(05).
001220         10  OU-CUSTOMER-ID          PIC X(20).
001230         10  OU-LOYALTY-GROUP        PIC X(15).
001240         10  OU-STATUS               PIC X(15).
001250         10  OU-TOTAL-PRICE          PIC S9(09)V9(02) COMP-3.
001260     05  FILLER                      PIC X(10).
001270
001280*----------------------------------------------------------------*
001290*    TABLA MAESTRA DE SUCURSALES (UNA ENTRADA POR OUTLET-ID)     *
001300*----------------------------------------------------------------*
001310 01  WS-OUTLET-TABLA.
001320     05  WS-OTR-COUNT                PIC 9(04) COMP.
001330     05  WS-OTR-ENTRY OCCURS 1 TO 500 TIMES
001340               DEPENDING ON WS-OTR-COUNT
001350               INDEXED BY WS-OTR-IDX.
001360         10  BR-OUTLET-ID            PIC X(20).
001370         10  BR-OUTLET-NAME          PIC X(40).
001380         10  BR-BOROUGH              PIC X(30).
001390         10  BR-CAPACITY             PIC 9(05).
001400         10  BR-REVENUE              PIC S9(09)V9(02) COMP-3.
001410         10  BR-ORDER-COUNT          PIC 9(08) COMP.
001420         10  BR-COMPLETED-COUNT      PIC 9(08) COMP.
001430         10  BR-CUSTOMER-COUNT       PIC 9(08) COMP.
001440         10  BR-REPEAT-COUNT         PIC 9(08) COMP.
001450         10  BR-LOYAL-COUNT          PIC 9(08) COMP.
001460         10  BR-PREP-SUM-MIN         PIC S9(07)V9(02) COMP-3.
001470         10  BR-PREP-N               PIC 9(08) COMP.
001480         10  BR-SVC-SUM-MIN          PIC S9(07)V9(02) COMP-3.
001490         10  BR-SVC-N                PIC 9(08) COMP.
001500         10  BR-PEAK-HOUR            PIC 9(02).
001510         10  BR-PEAK-COUNT           PIC 9(08) COMP.
001520         10  BR-AOV                  PIC S9(09)V9(02) COMP-3.
001530         10  BR-AVG-PREP-MIN         PIC 9(04) COMP.
001540         10  BR-AVG-SVC-MIN          PIC 9(04) COMP.
001550         10  BR-COMPLETION-PCT       PIC S9(05)V9(02) COMP-3.
001560         10  BR-RETENTION-PCT        PIC S9(05)V9(02) COMP-3.
001570         10  BR-LOYAL-PCT            PIC S9(05)V9(02) COMP-3.
001580         10  BR-CAPUTIL-PCT          PIC S9(05)V9(02) COMP-3.
001590     05  FILLER                      PIC X(10).
001600
001610*    AREA DE INTERCAMBIO PARA EL ORDENAMIENTO DEL RANKING
001620 01  WS-OUTLET-TEMP.
001630     05  BRT-OUTLET-ID               PIC X(20).
001640     05  BRT-OUTLET-NAME             PIC X(40).
001650     05  BRT-BOROUGH                 PIC X(30).
001660     05  BRT-CAPACITY                PIC 9(05).
001670     05  BRT-REVENUE                 PIC S9(09)V9(02) COMP-3.
001680     05  BRT-ORDER-COUNT             PIC 9(08) COMP.
001690     05  BRT-COMPLETED-COUNT         PIC 9(08) COMP.
001700     05  BRT-CUSTOMER-COUNT          PIC 9(08) COMP.
001710     05  BRT-REPEAT-COUNT            PIC 9(08) COMP.
001720     05  BRT-LOYAL-COUNT             PIC 9(08) COMP.
001730     05  BRT-PREP-SUM-MIN            PIC S9(07)V9(02) COMP-3.
001740     05  BRT-PREP-N                  PIC 9(08) COMP.
001750     05  BRT-SVC-SUM-MIN             PIC S9(07)V9(02) COMP-3.
001760     05  BRT-SVC-N                   PIC 9(08) COMP.
001770     05  BRT-PEAK-HOUR               PIC 9(02).
001780     05  BRT-PEAK-COUNT              PIC 9(08) COMP.
001790     05  BRT-AOV                     PIC S9(09)V9(02) COMP-3.
001800     05  BRT-AVG-PREP-MIN            PIC 9(04) COMP.
001810     05  BRT-AVG-SVC-MIN             PIC 9(04) COMP.
001820     05  BRT-COMPLETION-PCT          PIC S9(05)V9(02) COMP-3.
001830     05  BRT-RETENTION-PCT           PIC S9(05)V9(02) COMP-3.
001840     05  BRT-LOYAL-PCT               PIC S9(05)V9(02) COMP-3.
001850     05  BRT-CAPUTIL-PCT             PIC S9(05)V9(02) COMP-3.
001860     05  FILLER                      PIC X(10).
001870
001880*----------------------------------------------------------------*
001890*    UN PAR OUTLET/CUSTOMER-ID POR ENTRADA -- SIRVE PARA LAS     *
001900*    TASAS DE RETENCION, REPETICION Y CLIENTELA FIEL.            *
001910*----------------------------------------------------------------*
001920 01  WS-OUTCUST-TABLA.
001930     05  WS-OC-COUNT                 PIC 9(05) COMP.
001940     05  WS-OC-ENTRY OCCURS 1 TO 5000 TIMES
001950               DEPENDING ON WS-OC-COUNT
001960               INDEXED BY WS-OC-IDX.
001970         10  OC-OUTLET-ID            PIC X(20).
001980         10  OC-CUSTOMER-ID          PIC X(20).
001990         10  OC-LOYALTY-GROUP        PIC X(15).
002000         10  OC-ORDER-COUNT          PIC 9(04) COMP.
002010     05  FILLER                      PIC X(08).
002020
002030*----------------------------------------------------------------*
002040*    CONTEO DE LINEAS DE PEDIDO POR OUTLET Y HORA -- SIRVE       *
002050*    PARA LA HORA PICO Y LA UTILIZACION DE CAPACIDAD.            *
002060*----------------------------------------------------------------*
002070 01  WS-OUTHORA-TABLA.
002080     05  WS-OH-COUNT                 PIC 9(05) COMP.
002090     05  WS-OH-ENTRY OCCURS 1 TO 12000 TIMES
002100               DEPENDING ON WS-OH-COUNT
002110               INDEXED BY WS-OH-IDX.
002120         10  OH-OUTLET-ID            PIC X(20).
002130         10  OH-HOUR                 PIC 9(02).
002140         10  OH-COUNT                PIC 9(08) COMP.
002150     05  FILLER                      PIC X(08).
002160
002170*----------------------------------------------------------------*
002180 01  WS-COMPARE-AREA.
002190     05  WS-STATUS-UPPER             PIC X(15).
002200     05  WS-LOYALTY-UPPER            PIC X(15).
002210     05  FILLER                      PIC X(10).
002220
002230*----------------------------------------------------------------*
002240*    03/24/03 NDS 0061 -- YYYY/MM AGREGADOS Y CAMPOS DE DIA      *
002250*    ABSOLUTO PARA QUE 5100-ACUM-TIEMPOS PUEDA RESTAR DOS        *
002260*    MARCAS DE TIEMPO QUE CRUZAN MEDIANOCHE O FIN DE MES SIN     *
002270*    PERDER LA DIFERENCIA (VER 9000/9100/9200 MAS ABAJO).        *
002280*----------------------------------------------------------------*
002290 01  WS-CALC-TIEMPO.
002300     05  WS-CT-YYYY1                 PIC 9(04).
002310     05  WS-CT-MM1                   PIC 9(02).
002320     05  WS-CT-DD1                   PIC 9(02).
002330     05  WS-CT-HH1                   PIC 9(02).
002340     05  WS-CT-MI1                   PIC 9(02).
002350     05  WS-CT-YYYY2                 PIC 9(04).
002360     05  WS-CT-MM2                   PIC 9(02).
002370     05  WS-CT-DD2                   PIC 9(02).
002380     05  WS-CT-HH2                   PIC 9(02).
002390     05  WS-CT-MI2                   PIC 9(02).
002400     05  WS-CT-ABS1                  PIC 9(08) COMP.
002410     05  WS-CT-ABS2                  PIC 9(08) COMP.
002420     05  WS-CT-DIFDIAS               PIC S9(05) COMP.
002430     05  WS-CT-HORA-LINEA            PIC 9(02).
002440     05  WS-CT-MINUTOS               PIC S9(06) COMP.
002450     05  FILLER                      PIC X(06).
002460
002470*----------------------------------------------------------------*
002480*    DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO BISIESTO) -- SE  *
002490*    USA PARA DERIVAR EL DIA-DEL-ANIO EN 9000-CALC-FECHA-        *
002500*    DERIVADOS.  MISMA TABLA QUE RESTCUS (03/03).                *
002510*----------------------------------------------------------------*
002520 01  WS-CUMDIAS-INIC.
002530     05  FILLER                      PIC 9(03) VALUE 0.
002540     05  FILLER                      PIC 9(03) VALUE 31.
002550     05  FILLER                      PIC 9(03) VALUE 59.
002560     05  FILLER                      PIC 9(03) VALUE 90.
002570     05  FILLER                      PIC 9(03) VALUE 120.
002580     05  FILLER                      PIC 9(03) VALUE 151.
002590     05  FILLER                      PIC 9(03) VALUE 181.
002600     05  FILLER                      PIC 9(03) VALUE 212.
002610     05  FILLER                      PIC 9(03) VALUE 243.
002620     05  FILLER                      PIC 9(03) VALUE 273.
002630     05  FILLER                      PIC 9(03) VALUE 304.
002640     05  FILLER                      PIC 9(03) VALUE 334.
002650 01  WS-CUMDIAS-TAB REDEFINES WS-CUMDIAS-INIC.
002660     05  WS-CUMDIAS                  PIC 9(03) OCCURS 12 TIMES.
002670
002680*----------------------------------------------------------------*
002690*    AREA DE TRABAJO PARA DERIVAR DIA-DEL-ANIO Y DIA-ABSOLUTO    *
002700*    A PARTIR DE ANIO/MES/DIA -- SIN FUNCIONES DE LIBRERIA       *
002710*----------------------------------------------------------------*
002720 01  WS-CALC-FECHA.
002730     05  WS-CF-YEAR                  PIC 9(04).
002740     05  WS-CF-MONTH                 PIC 9(02).
002750     05  WS-CF-DAY                   PIC 9(02).
002760     05  WS-CF-Q4                    PIC 9(04) COMP.
002770     05  WS-CF-R4                    PIC 9(02) COMP.
002780     05  WS-CF-Q100                  PIC 9(04) COMP.
002790     05  WS-CF-R100                  PIC 9(02) COMP.
002800     05  WS-CF-Q400                  PIC 9(04) COMP.
002810     05  WS-CF-R400                  PIC 9(03) COMP.
002820     05  WS-CF-BISIESTO-SW           PIC X(01).
002830         88  WS-CF-ES-BISIESTO       VALUE 'S'.
002840     05  WS-CF-DIA-ANIO              PIC 9(03).
002850     05  WS-CF-YM1                   PIC 9(04) COMP.
002860     05  WS-CF-Q4B                   PIC 9(04) COMP.
002870     05  WS-CF-Q100B                 PIC 9(04) COMP.
002880     05  WS-CF-Q400B                 PIC 9(04) COMP.
002890     05  WS-CF-LEAPDAYS              PIC 9(06) COMP.
002900     05  WS-CF-DIA-ABS               PIC 9(08) COMP.
002910     05  FILLER                      PIC X(08).
002920
002930 01  WS-SUB-BUSQUEDA.
002940     05  WS-SB-ENCONTRADO            PIC X(01).
002950         88  WS-SB-FOUND             VALUE 'S'.
002960         88  WS-SB-NOTFOUND          VALUE 'N'.
002970     05  FILLER                      PIC X(05).
002980
002990 01  WS-SORT-AREA.
003000     05  WS-SRT-I                    PIC 9(04) COMP.
003010     05  WS-SRT-J                    PIC 9(04) COMP.
003020     05  WS-SRT-MAYOR-IDX            PIC 9(04) COMP.
003030     05  WS-RANK-NUM                 PIC 9(04) COMP.
003040     05  FILLER                      PIC X(06).
003050
003060*----------------------------------------------------------------*
003070 LINKAGE SECTION.
003080*----------------------------------------------------------------*
003090 COPY ORDTABLE.
003100
003110*----------------------------------------------------------------*
003120 PROCEDURE DIVISION USING WS-ORD-TABLE.
003130*----------------------------------------------------------------*
003140
003150     PERFORM 1000-INICIAR THRU 1000-INICIAR-EXIT.
003160
003170     IF WS-ORD-COUNT > 0
003180         PERFORM 2000-CONSTRUIR-ORDENES-UNICAS
003190            THRU 2000-CONSTRUIR-ORDENES-UNICAS-EXIT
003200           VARYING WS-ORD-IDX FROM 1 BY 1
003210             UNTIL WS-ORD-IDX > WS-ORD-COUNT
003220     END-IF.
003230
003240     IF WS-OU-COUNT > 0
003250         PERFORM 3000-CALC-POR-ORDEN
003260            THRU 3000-CALC-POR-ORDEN-EXIT
003270           VARYING WS-OU-IDX FROM 1 BY 1
003280             UNTIL WS-OU-IDX > WS-OU-COUNT
003290     END-IF.
003300
003310     IF WS-OC-COUNT > 0
003320         PERFORM 4000-CALC-METRICAS-CLIENTE
003330            THRU 4000-CALC-METRICAS-CLIENTE-EXIT
003340           VARYING WS-OC-IDX FROM 1 BY 1
003350             UNTIL WS-OC-IDX > WS-OC-COUNT
003360     END-IF.
003370
003380     IF WS-ORD-COUNT > 0
003390         PERFORM 5000-CALC-POR-LINEA
003400            THRU 5000-CALC-POR-LINEA-EXIT
003410           VARYING WS-ORD-IDX FROM 1 BY 1
003420             UNTIL WS-ORD-IDX > WS-ORD-COUNT
003430     END-IF.
003440
003450     IF WS-OTR-COUNT > 0
003460         PERFORM 6000-CALC-METRICAS-FINALES
003470            THRU 6000-CALC-METRICAS-FINALES-EXIT
003480           VARYING WS-OTR-IDX FROM 1 BY 1
003490             UNTIL WS-OTR-IDX > WS-OTR-COUNT
003500     END-IF.
003510
003520     IF WS-OTR-COUNT > 1
003530         PERFORM 7000-ORDENAR-POR-REVENUE
003540            THRU 7000-ORDENAR-POR-REVENUE-EXIT
003550     END-IF.
003560
003570     PERFORM 8000-IMPRIMIR-REPORTE
003580        THRU 8000-IMPRIMIR-REPORTE-EXIT.
003590
003600     GOBACK.
003610
003620*----------------------------------------------------------------*
003630 1000-INICIAR.
003640
003650     INITIALIZE WS-ORDENES-UNICAS
003660                WS-OUTLET-TABLA
003670                WS-OUTCUST-TABLA
003680                WS-OUTHORA-TABLA
003690                WS-SUB-BUSQUEDA
003700                WS-COMPARE-AREA
003710                WS-CALC-TIEMPO
003720                WS-SORT-AREA.
003730
003740 1000-INICIAR-EXIT.
003750     EXIT.
003760
003770*----------------------------------------------------------------*
003780*    2000 -- CONSTRUYE LA TABLA DE ORDENES UNICAS (DEDUP)      --*
003790*----------------------------------------------------------------*
003800 2000-CONSTRUIR-ORDENES-UNICAS.
003810
003820     SET WS-OU-IDX TO 1.
003830     SEARCH WS-OU-ENTRY
003840         AT END
003850              PERFORM 2100-AGREGAR-ORDEN-UNICA
003860                 THRU 2100-AGREGAR-ORDEN-UNICA-EXIT
003870         WHEN OU-ORDER-ID(WS-OU-IDX) = OE-ORDER-ID(WS-ORD-IDX)
003880              CONTINUE
003890     END-SEARCH.
003900
003910 2000-CONSTRUIR-ORDENES-UNICAS-EXIT.
003920     EXIT.
003930
003940*----------------------------------------------------------------*
003950 2100-AGREGAR-ORDEN-UNICA.
003960
003970     IF WS-OU-COUNT >= 12000
003980         GO TO 2100-AGREGAR-ORDEN-UNICA-EXIT
003990     END-IF.
004000
004010     ADD 1 TO WS-OU-COUNT.
004020     SET WS-OU-IDX TO WS-OU-COUNT.
004030
004040     MOVE OE-ORDER-ID(WS-ORD-IDX)   TO OU-ORDER-ID(WS-OU-IDX).
004050     MOVE OE-OUTLET-ID(WS-ORD-IDX)  TO OU-OUTLET-ID(WS-OU-IDX).
004060     MOVE OE-OUTLET-NAME(WS-ORD-IDX)
004070                              TO OU-OUTLET-NAME(WS-OU-IDX).
004080     MOVE OE-BOROUGH(WS-ORD-IDX)    TO OU-BOROUGH(WS-OU-IDX).
004090     MOVE OE-CAPACITY(WS-ORD-IDX)   TO OU-CAPACITY(WS-OU-IDX).
004100     MOVE OE-CUSTOMER-ID(WS-ORD-IDX)
004110                              TO OU-CUSTOMER-ID(WS-OU-IDX).
004120     MOVE OE-LOYALTY-GROUP(WS-ORD-IDX)
004130                           TO OU-LOYALTY-GROUP(WS-OU-IDX).
004140     MOVE OE-STATUS(WS-ORD-IDX)     TO OU-STATUS(WS-OU-IDX).
004150     MOVE OE-TOTAL-PRICE-LKR(WS-ORD-IDX)
004160                              TO OU-TOTAL-PRICE(WS-OU-IDX).
004170
004180 2100-AGREGAR-ORDEN-UNICA-EXIT.
004190     EXIT.
004200
004210*----------------------------------------------------------------*
004220*    3000 -- UN PASE SOBRE LAS ORDENES UNICAS.  ACUMULA LOS    --*
004230*    TOTALES DE LA SUCURSAL Y EL PAR OUTLET/CLIENTE.           --*
004240*----------------------------------------------------------------*
004250 3000-CALC-POR-ORDEN.
004260
004270     PERFORM 3100-ACUM-OUTLET-ORDEN
004280        THRU 3100-ACUM-OUTLET-ORDEN-EXIT.
004290
004300     PERFORM 3200-ACUM-OUTCUST
004310        THRU 3200-ACUM-OUTCUST-EXIT.
004320
004330 3000-CALC-POR-ORDEN-EXIT.
004340     EXIT.
004350
004360*----------------------------------------------------------------*
004370 3100-ACUM-OUTLET-ORDEN.
004380
004390     SET WS-OTR-IDX TO 1.
004400     SET WS-SB-NOTFOUND TO TRUE.
004410     SEARCH WS-OTR-ENTRY
004420         AT END
004430              CONTINUE
004440         WHEN BR-OUTLET-ID(WS-OTR-IDX) = OU-OUTLET-ID(WS-OU-IDX)
004450              SET WS-SB-FOUND TO TRUE
004460     END-SEARCH.
004470
004480     IF WS-SB-NOTFOUND AND WS-OTR-COUNT < 500
004490         ADD 1 TO WS-OTR-COUNT
004500         SET WS-OTR-IDX TO WS-OTR-COUNT
004510         MOVE OU-OUTLET-ID(WS-OU-IDX)
004520                              TO BR-OUTLET-ID(WS-OTR-IDX)
004530         MOVE OU-OUTLET-NAME(WS-OU-IDX)
004540                              TO BR-OUTLET-NAME(WS-OTR-IDX)
004550         MOVE OU-BOROUGH(WS-OU-IDX)
004560                              TO BR-BOROUGH(WS-OTR-IDX)
004570         MOVE OU-CAPACITY(WS-OU-IDX)
004580                              TO BR-CAPACITY(WS-OTR-IDX)
004590     END-IF.
004600
004610     IF WS-OTR-COUNT = 0
004620         GO TO 3100-ACUM-OUTLET-ORDEN-EXIT
004630     END-IF.
004640
004650     ADD 1 TO BR-ORDER-COUNT(WS-OTR-IDX).
004660     ADD OU-TOTAL-PRICE(WS-OU-IDX) TO BR-REVENUE(WS-OTR-IDX).
004670
004680     MOVE OU-STATUS(WS-OU-IDX) TO WS-STATUS-UPPER.
004690     INSPECT WS-STATUS-UPPER
004700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004710                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004720     IF WS-STATUS-UPPER = 'COMPLETED'
004730         ADD 1 TO BR-COMPLETED-COUNT(WS-OTR-IDX)
004740     END-IF.
004750
004760 3100-ACUM-OUTLET-ORDEN-EXIT.
004770     EXIT.
004780
004790*----------------------------------------------------------------*
004800 3200-ACUM-OUTCUST.
004810
004820     SET WS-OC-IDX TO 1.
004830     SET WS-SB-NOTFOUND TO TRUE.
004840     SEARCH WS-OC-ENTRY
004850         AT END
004860              CONTINUE
004870         WHEN OC-OUTLET-ID(WS-OC-IDX) = OU-OUTLET-ID(WS-OU-IDX)
004880          AND OC-CUSTOMER-ID(WS-OC-IDX) =
004890              OU-CUSTOMER-ID(WS-OU-IDX)
004900              SET WS-SB-FOUND TO TRUE
004910     END-SEARCH.
004920
004930     IF WS-SB-NOTFOUND AND WS-OC-COUNT < 5000
004940         ADD 1 TO WS-OC-COUNT
004950         SET WS-OC-IDX TO WS-OC-COUNT
004960         MOVE OU-OUTLET-ID(WS-OU-IDX)
004970                              TO OC-OUTLET-ID(WS-OC-IDX)
004980         MOVE OU-CUSTOMER-ID(WS-OU-IDX)
004990                              TO OC-CUSTOMER-ID(WS-OC-IDX)
005000         MOVE OU-LOYALTY-GROUP(WS-OU-IDX)
005010                              TO OC-LOYALTY-GROUP(WS-OC-IDX)
005020     END-IF.
005030
005040     IF WS-OC-COUNT > 0
005050         ADD 1 TO OC-ORDER-COUNT(WS-OC-IDX)
005060     END-IF.
005070
005080 3200-ACUM-OUTCUST-EXIT.
005090     EXIT.
005100
005110*----------------------------------------------------------------*
005120*    4000 -- UN PASE SOBRE LOS PARES OUTLET/CLIENTE.  CUENTA   --*
005130*    CLIENTES DISTINTOS, REPETIDORES Y LOS FIELES (VIP/REGULAR)--*
005140*----------------------------------------------------------------*
005150 4000-CALC-METRICAS-CLIENTE.
005160
005170     SET WS-OTR-IDX TO 1.
005180     SET WS-SB-NOTFOUND TO TRUE.
005190     SEARCH WS-OTR-ENTRY
005200         AT END
005210              CONTINUE
005220         WHEN BR-OUTLET-ID(WS-OTR-IDX) = OC-OUTLET-ID(WS-OC-IDX)
005230              SET WS-SB-FOUND TO TRUE
005240     END-SEARCH.
005250
005260     IF WS-SB-NOTFOUND
005270         GO TO 4000-CALC-METRICAS-CLIENTE-EXIT
005280     END-IF.
005290
005300     ADD 1 TO BR-CUSTOMER-COUNT(WS-OTR-IDX).
005310
005320     IF OC-ORDER-COUNT(WS-OC-IDX) >= 2
005330         ADD 1 TO BR-REPEAT-COUNT(WS-OTR-IDX)
005340     END-IF.
005350
005360     MOVE OC-LOYALTY-GROUP(WS-OC-IDX) TO WS-LOYALTY-UPPER.
005370     INSPECT WS-LOYALTY-UPPER
005380         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005390                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005400     IF WS-LOYALTY-UPPER = 'REGULAR' OR WS-LOYALTY-UPPER = 'VIP'
005410         ADD 1 TO BR-LOYAL-COUNT(WS-OTR-IDX)
005420     END-IF.
005430
005440 4000-CALC-METRICAS-CLIENTE-EXIT.
005450     EXIT.
005460
005470*----------------------------------------------------------------*
005480*    5000 -- UN PASE SOBRE CADA LINEA DE PEDIDO ORIGINAL.      --*
005490*    ACUMULA TIEMPOS DE PREPARACION/SERVICIO Y EL CONTEO       --*
005500*    DE LINEAS POR HORA PARA CADA SUCURSAL.                    --*
005510*----------------------------------------------------------------*
005520 5000-CALC-POR-LINEA.
005530
005540     SET WS-OTR-IDX TO 1.
005550     SET WS-SB-NOTFOUND TO TRUE.
005560     SEARCH WS-OTR-ENTRY
005570         AT END
005580              CONTINUE
005590         WHEN BR-OUTLET-ID(WS-OTR-IDX) = OE-OUTLET-ID(WS-ORD-IDX)
005600              SET WS-SB-FOUND TO TRUE
005610     END-SEARCH.
005620
005630     IF WS-SB-NOTFOUND
005640         GO TO 5000-CALC-POR-LINEA-EXIT
005650     END-IF.
005660
005670     PERFORM 5100-ACUM-TIEMPOS
005680        THRU 5100-ACUM-TIEMPOS-EXIT.
005690
005700     PERFORM 5200-ACUM-HORA
005710        THRU 5200-ACUM-HORA-EXIT.
005720
005730 5000-CALC-POR-LINEA-EXIT.
005740     EXIT.
005750
005760*----------------------------------------------------------------*
005770*    5100 -- ACUMULA MINUTOS DE PREPARACION Y DE SERVICIO POR    *
005780*    SUCURSAL.  03/24/03 NDS 0061: LA RESTA DE DIA-DE-MES SOLA   *
005790*    (WS-CT-DD2 - WS-CT-DD1) SE DESCARTABA CUANDO LA LINEA       *
005800*    CRUZABA FIN DE MES (RESULTADO NEGATIVO, EL >= 0 LO TIRABA)  *
005810*    O DABA UN VALOR ERRADO SI EL RESULTADO QUEDABA POSITIVO     *
005820*    POR CASUALIDAD.  AHORA SE USA DIA ABSOLUTO (9000/9100/9200) *
005830*    PARA QUE LA RESTA VALGA CRUZANDO MES O ANIO.                *
005840*----------------------------------------------------------------*
005850 5100-ACUM-TIEMPOS.
005860
005870     IF OE-PREP-STARTED-DT(WS-ORD-IDX) NOT = SPACES
005880        AND OE-PREP-FINISHED-DT(WS-ORD-IDX) NOT = SPACES
005890         MOVE OE-PS-YYYY(WS-ORD-IDX) TO WS-CT-YYYY1
005900         MOVE OE-PS-MM(WS-ORD-IDX)   TO WS-CT-MM1
005910         MOVE OE-PS-DD(WS-ORD-IDX)   TO WS-CT-DD1
005920         MOVE OE-PS-HH(WS-ORD-IDX)   TO WS-CT-HH1
005930         MOVE OE-PS-MIN(WS-ORD-IDX)  TO WS-CT-MI1
005940         MOVE OE-PF-YYYY(WS-ORD-IDX) TO WS-CT-YYYY2
005950         MOVE OE-PF-MM(WS-ORD-IDX)   TO WS-CT-MM2
005960         MOVE OE-PF-DD(WS-ORD-IDX)   TO WS-CT-DD2
005970         MOVE OE-PF-HH(WS-ORD-IDX)   TO WS-CT-HH2
005980         MOVE OE-PF-MIN(WS-ORD-IDX)  TO WS-CT-MI2
005990
006000         PERFORM 5150-CALC-MINUTOS-CT
006010            THRU 5150-CALC-MINUTOS-CT-EXIT
006020
006030         IF WS-CT-MINUTOS >= 0
006040             ADD WS-CT-MINUTOS TO BR-PREP-SUM-MIN(WS-OTR-IDX)
006050             ADD 1 TO BR-PREP-N(WS-OTR-IDX)
006060         END-IF
006070     END-IF.
006080
006090     IF OE-ORDER-PLACED-DT(WS-ORD-IDX) NOT = SPACES
006100        AND OE-SERVED-DT(WS-ORD-IDX) NOT = SPACES
006110         MOVE OE-OP-YYYY(WS-ORD-IDX) TO WS-CT-YYYY1
006120         MOVE OE-OP-MM(WS-ORD-IDX)   TO WS-CT-MM1
006130         MOVE OE-OP-DD(WS-ORD-IDX)   TO WS-CT-DD1
006140         MOVE OE-OP-HH(WS-ORD-IDX)   TO WS-CT-HH1
006150         MOVE OE-OP-MIN(WS-ORD-IDX)  TO WS-CT-MI1
006160         MOVE OE-SV-YYYY(WS-ORD-IDX) TO WS-CT-YYYY2
006170         MOVE OE-SV-MM(WS-ORD-IDX)   TO WS-CT-MM2
006180         MOVE OE-SV-DD(WS-ORD-IDX)   TO WS-CT-DD2
006190         MOVE OE-SV-HH(WS-ORD-IDX)   TO WS-CT-HH2
006200         MOVE OE-SV-MIN(WS-ORD-IDX)  TO WS-CT-MI2
006210
006220         PERFORM 5150-CALC-MINUTOS-CT
006230            THRU 5150-CALC-MINUTOS-CT-EXIT
006240
006250         IF WS-CT-MINUTOS >= 0
006260             ADD WS-CT-MINUTOS TO BR-SVC-SUM-MIN(WS-OTR-IDX)
006270             ADD 1 TO BR-SVC-N(WS-OTR-IDX)
006280         END-IF
006290     END-IF.
006300
006310 5100-ACUM-TIEMPOS-EXIT.
006320     EXIT.
006330
006340*----------------------------------------------------------------*
006350*    5150 -- CONVIERTE LAS DOS MARCAS DE TIEMPO YA CARGADAS EN   *
006360*    WS-CALC-TIEMPO A DIA ABSOLUTO Y DEVUELVE LA DIFERENCIA EN   *
006370*    MINUTOS EN WS-CT-MINUTOS (NEGATIVO SI LA MARCA FINAL ES     *
006380*    ANTERIOR A LA INICIAL -- DATO SUCIO).                       *
006390*----------------------------------------------------------------*
006400 5150-CALC-MINUTOS-CT.
006410
006420     MOVE WS-CT-YYYY1 TO WS-CF-YEAR.
006430     MOVE WS-CT-MM1   TO WS-CF-MONTH.
006440     MOVE WS-CT-DD1   TO WS-CF-DAY.
006450     PERFORM 9000-CALC-FECHA-DERIVADOS
006460        THRU 9000-CALC-FECHA-DERIVADOS-EXIT.
006470     MOVE WS-CF-DIA-ABS TO WS-CT-ABS1.
006480
006490     MOVE WS-CT-YYYY2 TO WS-CF-YEAR.
006500     MOVE WS-CT-MM2   TO WS-CF-MONTH.
006510     MOVE WS-CT-DD2   TO WS-CF-DAY.
006520     PERFORM 9000-CALC-FECHA-DERIVADOS
006530        THRU 9000-CALC-FECHA-DERIVADOS-EXIT.
006540     MOVE WS-CF-DIA-ABS TO WS-CT-ABS2.
006550
006560     COMPUTE WS-CT-DIFDIAS = WS-CT-ABS2 - WS-CT-ABS1.
006570
006580     COMPUTE WS-CT-MINUTOS =
006590           (WS-CT-DIFDIAS * 1440)
006600         + ((WS-CT-HH2 - WS-CT-HH1) * 60)
006610         + (WS-CT-MI2 - WS-CT-MI1).
006620
006630 5150-CALC-MINUTOS-CT-EXIT.
006640     EXIT.
006650
006660*----------------------------------------------------------------*
006670 5200-ACUM-HORA.
006680
006690     MOVE OE-OP-HH(WS-ORD-IDX) TO WS-CT-HORA-LINEA.
006700
006710     SET WS-OH-IDX TO 1.
006720     SET WS-SB-NOTFOUND TO TRUE.
006730     SEARCH WS-OH-ENTRY
006740         AT END
006750              CONTINUE
006760         WHEN OH-OUTLET-ID(WS-OH-IDX) = OE-OUTLET-ID(WS-ORD-IDX)
006770          AND OH-HOUR(WS-OH-IDX)      = WS-CT-HORA-LINEA
006780              SET WS-SB-FOUND TO TRUE
006790     END-SEARCH.
006800
006810     IF WS-SB-NOTFOUND AND WS-OH-COUNT < 12000
006820         ADD 1 TO WS-OH-COUNT
006830         SET WS-OH-IDX TO WS-OH-COUNT
006840         MOVE OE-OUTLET-ID(WS-ORD-IDX) TO OH-OUTLET-ID(WS-OH-IDX)
006850         MOVE WS-CT-HORA-LINEA         TO OH-HOUR(WS-OH-IDX)
006860     END-IF.
006870
006880     IF WS-OH-COUNT > 0
006890         ADD 1 TO OH-COUNT(WS-OH-IDX)
006900     END-IF.
006910
006920 5200-ACUM-HORA-EXIT.
006930     EXIT.
006940
006950*----------------------------------------------------------------*
006960*    6000 -- DERIVA LOS PROMEDIOS Y PORCENTAJES FINALES DE     --*
006970*    CADA SUCURSAL A PARTIR DE LOS ACUMULADORES DE ARRIBA.     --*
006980*----------------------------------------------------------------*
006990 6000-CALC-METRICAS-FINALES.
007000
007010     ADD 1 TO WS-SUCURSALES-CLASIF.
007020     IF BR-ORDER-COUNT(WS-OTR-IDX) > 0
007030         COMPUTE BR-AOV(WS-OTR-IDX) ROUNDED =
007040               BR-REVENUE(WS-OTR-IDX) / BR-ORDER-COUNT(WS-OTR-IDX)
007050         COMPUTE BR-COMPLETION-PCT(WS-OTR-IDX) ROUNDED =
007060               (BR-COMPLETED-COUNT(WS-OTR-IDX) * 100)
007070                     / BR-ORDER-COUNT(WS-OTR-IDX)
007080     END-IF.
007090
007100     IF BR-CUSTOMER-COUNT(WS-OTR-IDX) > 0
007110         COMPUTE BR-RETENTION-PCT(WS-OTR-IDX) ROUNDED =
007120               (BR-REPEAT-COUNT(WS-OTR-IDX) * 100)
007130                     / BR-CUSTOMER-COUNT(WS-OTR-IDX)
007140         COMPUTE BR-LOYAL-PCT(WS-OTR-IDX) ROUNDED =
007150               (BR-LOYAL-COUNT(WS-OTR-IDX) * 100)
007160                     / BR-CUSTOMER-COUNT(WS-OTR-IDX)
007170     END-IF.
007180
007190     IF BR-PREP-N(WS-OTR-IDX) > 0
007200         COMPUTE BR-AVG-PREP-MIN(WS-OTR-IDX) ROUNDED =
007210               BR-PREP-SUM-MIN(WS-OTR-IDX) / BR-PREP-N(WS-OTR-IDX)
007220     END-IF.
007230
007240     IF BR-SVC-N(WS-OTR-IDX) > 0
007250         COMPUTE BR-AVG-SVC-MIN(WS-OTR-IDX) ROUNDED =
007260               BR-SVC-SUM-MIN(WS-OTR-IDX) / BR-SVC-N(WS-OTR-IDX)
007270     END-IF.
007280
007290     PERFORM 6100-BUSCAR-PICO
007300        THRU 6100-BUSCAR-PICO-EXIT.
007310
007320     IF BR-CAPACITY(WS-OTR-IDX) > 0
007330         COMPUTE BR-CAPUTIL-PCT(WS-OTR-IDX) ROUNDED =
007340               (BR-PEAK-COUNT(WS-OTR-IDX) * 100)
007350                     / BR-CAPACITY(WS-OTR-IDX)
007360     END-IF.
007370
007380 6000-CALC-METRICAS-FINALES-EXIT.
007390     EXIT.
007400
007410*----------------------------------------------------------------*
007420 6100-BUSCAR-PICO.
007430
007440     IF WS-OH-COUNT = 0
007450         GO TO 6100-BUSCAR-PICO-EXIT
007460     END-IF.
007470
007480     PERFORM 6110-REVISAR-HORA
007490        THRU 6110-REVISAR-HORA-EXIT
007500       VARYING WS-OH-IDX FROM 1 BY 1
007510         UNTIL WS-OH-IDX > WS-OH-COUNT.
007520
007530 6100-BUSCAR-PICO-EXIT.
007540     EXIT.
007550
007560*----------------------------------------------------------------*
007570 6110-REVISAR-HORA.
007580
007590     IF OH-OUTLET-ID(WS-OH-IDX) NOT = BR-OUTLET-ID(WS-OTR-IDX)
007600         GO TO 6110-REVISAR-HORA-EXIT
007610     END-IF.
007620
007630     IF OH-COUNT(WS-OH-IDX) > BR-PEAK-COUNT(WS-OTR-IDX)
007640         MOVE OH-COUNT(WS-OH-IDX) TO BR-PEAK-COUNT(WS-OTR-IDX)
007650         MOVE OH-HOUR(WS-OH-IDX)  TO BR-PEAK-HOUR(WS-OTR-IDX)
007660     END-IF.
007670
007680 6110-REVISAR-HORA-EXIT.
007690     EXIT.
007700
007710*----------------------------------------------------------------*
007720*    7000 -- ORDENAMIENTO POR SELECCION, DESCENDENTE POR       --*
007730*    REVENUE, PARA EL LISTADO DE RANKING DE SUCURSALES.        --*
007740*----------------------------------------------------------------*
007750 7000-ORDENAR-POR-REVENUE.
007760
007770     PERFORM 7100-PASADA-ORDEN
007780        THRU 7100-PASADA-ORDEN-EXIT
007790       VARYING WS-SRT-I FROM 1 BY 1
007800         UNTIL WS-SRT-I > WS-OTR-COUNT.
007810
007820 7000-ORDENAR-POR-REVENUE-EXIT.
007830     EXIT.
007840
007850*----------------------------------------------------------------*
007860 7100-PASADA-ORDEN.
007870
007880     MOVE WS-SRT-I TO WS-SRT-MAYOR-IDX.
007890
007900     PERFORM 7110-BUSCAR-MAYOR
007910        THRU 7110-BUSCAR-MAYOR-EXIT
007920       VARYING WS-SRT-J FROM WS-SRT-I BY 1
007930         UNTIL WS-SRT-J > WS-OTR-COUNT.
007940
007950     IF WS-SRT-MAYOR-IDX NOT = WS-SRT-I
007960         MOVE WS-OTR-ENTRY(WS-SRT-I) TO WS-OUTLET-TEMP
007970         MOVE WS-OTR-ENTRY(WS-SRT-MAYOR-IDX)
007980                                 TO WS-OTR-ENTRY(WS-SRT-I)
007990         MOVE WS-OUTLET-TEMP
008000                          TO WS-OTR-ENTRY(WS-SRT-MAYOR-IDX)
008010     END-IF.
008020
008030 7100-PASADA-ORDEN-EXIT.
008040     EXIT.
008050
008060*----------------------------------------------------------------*
008070 7110-BUSCAR-MAYOR.
008080
008090     IF BR-REVENUE(WS-SRT-J) > BR-REVENUE(WS-SRT-MAYOR-IDX)
008100         MOVE WS-SRT-J TO WS-SRT-MAYOR-IDX
008110     END-IF.
008120
008130 7110-BUSCAR-MAYOR-EXIT.
008140     EXIT.
008150
008160*----------------------------------------------------------------*
008170 8000-IMPRIMIR-REPORTE.
008180
008190     OPEN OUTPUT SAL-BRN-RPT.
008200
008210     MOVE WS-BRN-TITULO      TO WS-BRN-LINE.
008220     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008230     WRITE WS-BRN-RPT-REG.
008240     MOVE WS-BRN-SEPARADOR   TO WS-BRN-LINE.
008250     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008260     WRITE WS-BRN-RPT-REG.
008270
008280     MOVE WS-BRN-RANK-HDR    TO WS-BRN-LINE.
008290     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008300     WRITE WS-BRN-RPT-REG.
008310     IF WS-OTR-COUNT > 0
008320         PERFORM 8100-IMPRIMIR-RANK
008330            THRU 8100-IMPRIMIR-RANK-EXIT
008340           VARYING WS-OTR-IDX FROM 1 BY 1
008350             UNTIL WS-OTR-IDX > WS-OTR-COUNT
008360     END-IF.
008370
008380     MOVE WS-BRN-SEPARADOR   TO WS-BRN-LINE.
008390     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008400     WRITE WS-BRN-RPT-REG.
008410     MOVE WS-BRN-DASH-HDR    TO WS-BRN-LINE.
008420     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008430     WRITE WS-BRN-RPT-REG.
008440     IF WS-OTR-COUNT > 0
008450         PERFORM 8200-IMPRIMIR-DASHBOARD
008460            THRU 8200-IMPRIMIR-DASHBOARD-EXIT
008470           VARYING WS-OTR-IDX FROM 1 BY 1
008480             UNTIL WS-OTR-IDX > WS-OTR-COUNT
008490     END-IF.
008500
008510     MOVE WS-BRN-SEPARADOR   TO WS-BRN-LINE.
008520     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008530     WRITE WS-BRN-RPT-REG.
008540     MOVE WS-BRN-PERF-HDR    TO WS-BRN-LINE.
008550     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008560     WRITE WS-BRN-RPT-REG.
008570     IF WS-OTR-COUNT > 0
008580         PERFORM 8300-IMPRIMIR-PERF
008590            THRU 8300-IMPRIMIR-PERF-EXIT
008600           VARYING WS-OTR-IDX FROM 1 BY 1
008610             UNTIL WS-OTR-IDX > WS-OTR-COUNT
008620     END-IF.
008630
008640     MOVE WS-BRN-SEPARADOR   TO WS-BRN-LINE.
008650     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008660     WRITE WS-BRN-RPT-REG.
008670     MOVE WS-BRN-EFF-HDR     TO WS-BRN-LINE.
008680     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008690     WRITE WS-BRN-RPT-REG.
008700     IF WS-OTR-COUNT > 0
008710         PERFORM 8400-IMPRIMIR-EFF
008720            THRU 8400-IMPRIMIR-EFF-EXIT
008730           VARYING WS-OTR-IDX FROM 1 BY 1
008740             UNTIL WS-OTR-IDX > WS-OTR-COUNT
008750     END-IF.
008760
008770     MOVE WS-BRN-SEPARADOR   TO WS-BRN-LINE.
008780     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008790     WRITE WS-BRN-RPT-REG.
008800     MOVE WS-BRN-SAT-HDR     TO WS-BRN-LINE.
008810     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
008820     WRITE WS-BRN-RPT-REG.
008830     IF WS-OTR-COUNT > 0
008840         PERFORM 8500-IMPRIMIR-SAT
008850            THRU 8500-IMPRIMIR-SAT-EXIT
008860           VARYING WS-OTR-IDX FROM 1 BY 1
008870             UNTIL WS-OTR-IDX > WS-OTR-COUNT
008880     END-IF.
008890
008900     CLOSE SAL-BRN-RPT.
008910
008920 8000-IMPRIMIR-REPORTE-EXIT.
008930     EXIT.
008940
008950*----------------------------------------------------------------*
008960 8100-IMPRIMIR-RANK.
008970
008980     SET WS-RANK-NUM TO WS-OTR-IDX.
008990     MOVE WS-RANK-NUM                   TO BR-RK-RANK.
009000     MOVE BR-OUTLET-ID(WS-OTR-IDX)       TO BR-RK-OUTLET-ID.
009010     MOVE BR-OUTLET-NAME(WS-OTR-IDX)     TO BR-RK-OUTLET-NAME.
009020     MOVE BR-BOROUGH(WS-OTR-IDX)         TO BR-RK-BOROUGH.
009030     MOVE BR-REVENUE(WS-OTR-IDX)         TO BR-RK-REVENUE.
009040     MOVE BR-ORDER-COUNT(WS-OTR-IDX)     TO BR-RK-ORDERS.
009050     MOVE BR-AOV(WS-OTR-IDX)             TO BR-RK-AOV.
009060     MOVE BR-CUSTOMER-COUNT(WS-OTR-IDX)  TO BR-RK-CUSTOMERS.
009070     MOVE WS-BRN-RANK-LINE   TO WS-BRN-LINE.
009080     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
009090     WRITE WS-BRN-RPT-REG.
009100
009110 8100-IMPRIMIR-RANK-EXIT.
009120     EXIT.
009130
009140*----------------------------------------------------------------*
009150 8200-IMPRIMIR-DASHBOARD.
009160
009170     MOVE BR-OUTLET-ID(WS-OTR-IDX)       TO BR-DB-OUTLET-ID.
009180     MOVE BR-OUTLET-NAME(WS-OTR-IDX)     TO BR-DB-OUTLET-NAME.
009190     MOVE BR-REVENUE(WS-OTR-IDX)         TO BR-DB-REVENUE.
009200     MOVE BR-AOV(WS-OTR-IDX)             TO BR-DB-AOV.
009210     MOVE BR-ORDER-COUNT(WS-OTR-IDX)     TO BR-DB-ORDERS.
009220     MOVE BR-CUSTOMER-COUNT(WS-OTR-IDX)  TO BR-DB-CUSTOMERS.
009230     MOVE WS-BRN-DASH-LINE   TO WS-BRN-LINE.
009240     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
009250     WRITE WS-BRN-RPT-REG.
009260
009270 8200-IMPRIMIR-DASHBOARD-EXIT.
009280     EXIT.
009290
009300*----------------------------------------------------------------*
009310 8300-IMPRIMIR-PERF.
009320
009330     MOVE BR-OUTLET-ID(WS-OTR-IDX)       TO BR-PF-OUTLET-ID.
009340     MOVE BR-AVG-PREP-MIN(WS-OTR-IDX)    TO BR-PF-AVG-PREP-MIN.
009350     MOVE BR-AVG-SVC-MIN(WS-OTR-IDX)     TO BR-PF-AVG-SVC-MIN.
009360     MOVE BR-PEAK-HOUR(WS-OTR-IDX)       TO BR-PF-PEAK-HOUR.
009370     MOVE BR-PEAK-COUNT(WS-OTR-IDX)      TO BR-PF-PEAK-COUNT.
009380     MOVE WS-BRN-PERF-LINE   TO WS-BRN-LINE.
009390     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
009400     WRITE WS-BRN-RPT-REG.
009410
009420 8300-IMPRIMIR-PERF-EXIT.
009430     EXIT.
009440
009450*----------------------------------------------------------------*
009460 8400-IMPRIMIR-EFF.
009470
009480     MOVE BR-OUTLET-ID(WS-OTR-IDX)       TO BR-EF-OUTLET-ID.
009490     MOVE BR-CAPUTIL-PCT(WS-OTR-IDX)     TO BR-EF-CAP-UTIL-PCT.
009500     MOVE WS-BRN-EFF-LINE    TO WS-BRN-LINE.
009510     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
009520     WRITE WS-BRN-RPT-REG.
009530
009540 8400-IMPRIMIR-EFF-EXIT.
009550     EXIT.
009560
009570*----------------------------------------------------------------*
009580 8500-IMPRIMIR-SAT.
009590
009600     MOVE BR-OUTLET-ID(WS-OTR-IDX)        TO BR-ST-OUTLET-ID.
009610     MOVE BR-COMPLETION-PCT(WS-OTR-IDX)   TO BR-ST-COMPLETION-PCT.
009620     MOVE BR-RETENTION-PCT(WS-OTR-IDX)    TO BR-ST-RETENTION-PCT.
009630     MOVE BR-LOYAL-PCT(WS-OTR-IDX)        TO BR-ST-LOYAL-PCT.
009640     MOVE WS-BRN-SAT-LINE    TO WS-BRN-LINE.
009650     MOVE WS-BRN-LINE TO WS-BRN-RPT-REG.
009660     WRITE WS-BRN-RPT-REG.
009670
009680 8500-IMPRIMIR-SAT-EXIT.
009690     EXIT.
009700
009710*----------------------------------------------------------------*
009720*    9000 -- DIA DEL ANIO, ANIO BISIESTO Y DIA ABSOLUTO A        *
009730*    PARTIR DE ANIO/MES/DIA (WS-CF-YEAR/MONTH/DAY YA CARGADOS). *
009740*    SIN FUNCIONES DE LIBRERIA -- SOLO DIVIDE/COMPUTE.  MISMA    *
009750*    TECNICA QUE RESTCUS (VER SUS COMENTARIOS DE 03/03).         *
009760*----------------------------------------------------------------*
009770 9000-CALC-FECHA-DERIVADOS.
009780
009790     PERFORM 9100-CHECK-BISIESTO
009800        THRU 9100-CHECK-BISIESTO-EXIT.
009810
009820     MOVE WS-CUMDIAS(WS-CF-MONTH) TO WS-CF-DIA-ANIO.
009830     ADD WS-CF-DAY TO WS-CF-DIA-ANIO.
009840     IF WS-CF-ES-BISIESTO AND WS-CF-MONTH > 2
009850         ADD 1 TO WS-CF-DIA-ANIO
009860     END-IF.
009870
009880     PERFORM 9200-CALC-DIA-ABSOLUTO
009890        THRU 9200-CALC-DIA-ABSOLUTO-EXIT.
009900
009910 9000-CALC-FECHA-DERIVADOS-EXIT.
009920     EXIT.
009930
009940*----------------------------------------------------------------*
009950 9100-CHECK-BISIESTO.
009960
009970     DIVIDE WS-CF-YEAR BY 4 GIVING WS-CF-Q4
009980                           REMAINDER WS-CF-R4.
009990     DIVIDE WS-CF-YEAR BY 100 GIVING WS-CF-Q100
010000                              REMAINDER WS-CF-R100.
010010     DIVIDE WS-CF-YEAR BY 400 GIVING WS-CF-Q400
010020                              REMAINDER WS-CF-R400.
010030
010040     IF WS-CF-R4 = 0 AND (WS-CF-R100 NOT = 0 OR WS-CF-R400 = 0)
010050         SET WS-CF-ES-BISIESTO TO TRUE
010060     ELSE
010070         MOVE 'N' TO WS-CF-BISIESTO-SW
010080     END-IF.
010090
010100 9100-CHECK-BISIESTO-EXIT.
010110     EXIT.
010120
010130*----------------------------------------------------------------*
010140*    9200 -- DIA ABSOLUTO = DIAS BISIESTOS ANTES DEL ANIO MAS   *
010150*    365 X (ANIO-1) MAS EL DIA-DEL-ANIO EN CURSO.  SIRVE PARA   *
010160*    RESTAR DOS FECHAS CUALESQUIERA EN DIAS ENTEROS.            *
010170*----------------------------------------------------------------*
010180 9200-CALC-DIA-ABSOLUTO.
010190
010200     COMPUTE WS-CF-YM1 = WS-CF-YEAR - 1.
010210     DIVIDE WS-CF-YM1 BY 4   GIVING WS-CF-Q4B.
010220     DIVIDE WS-CF-YM1 BY 100 GIVING WS-CF-Q100B.
010230     DIVIDE WS-CF-YM1 BY 400 GIVING WS-CF-Q400B.
010240
010250     COMPUTE WS-CF-LEAPDAYS =
010260           WS-CF-Q4B - WS-CF-Q100B + WS-CF-Q400B.
010270
010280     COMPUTE WS-CF-DIA-ABS =
010290           (365 * WS-CF-YM1) + WS-CF-LEAPDAYS + WS-CF-DIA-ANIO.
010300
010310 9200-CALC-DIA-ABSOLUTO-EXIT.
010320     EXIT.
010330
010340*----------------------------------------------------------------*
010350 END PROGRAM RESTBRN.
