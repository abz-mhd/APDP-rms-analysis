000100*------------------------------------------------------------*
000110*  MNURPT -- LINEAS DE IMPRESION DEL REPORTE DE POPULARIDAD  *
000120*  DE MENU (RESTMNU).  Top-20 de items, desglose por          *
000130*  categoria, combos, flujo categoria->item, distribucion    *
000140*  de picante y de vegetarianos.                              *
000150*------------------------------------------------------------*
000160 01  WS-MNU-LINE                     PIC X(104).
000170*------------------------------------------------------------*
000180 01  WS-MNU-TITULO.
000190     05  FILLER                      PIC X(40) VALUE
000200         'REPORTE DE POPULARIDAD DE MENU - RESTMNU'.
000210     05  FILLER                      PIC X(64) VALUE SPACES.
000220*------------------------------------------------------------*
000230 01  WS-MNU-SEPARADOR                PIC X(104) VALUE ALL '-'.
000240*------------------------------------------------------------*
000250 01  WS-MNU-RANK-HDR.
000260     05  FILLER                      PIC X(05) VALUE 'RANK'.
000270     05  FILLER                      PIC X(31) VALUE
000280         'ITEM-NAME'.
000290     05  FILLER                      PIC X(16) VALUE
000300         'CATEGORY'.
000310     05  FILLER                      PIC X(09) VALUE
000320         'ORDERS'.
000330     05  FILLER                      PIC X(10) VALUE
000340         'PRICE'.
000350     05  FILLER                      PIC X(14) VALUE
000360         'REVENUE'.
000370     05  FILLER                      PIC X(06) VALUE
000380         'VEG'.
000390     05  FILLER                      PIC X(13) VALUE
000400         'SPICE'.
000410*------------------------------------------------------------*
000420 01  WS-MNU-RANK-LINE.
000430     05  MN-RK-RANK                  PIC ZZ9.
000440     05  FILLER                      PIC X(02) VALUE SPACES.
000450     05  MN-RK-ITEM-NAME             PIC X(30).
000460     05  FILLER                      PIC X(01) VALUE SPACES.
000470     05  MN-RK-CATEGORY              PIC X(15).
000480     05  FILLER                      PIC X(01) VALUE SPACES.
000490     05  MN-RK-COUNT                 PIC ZZZ,ZZ9.
000500     05  FILLER                      PIC X(02) VALUE SPACES.
000510     05  MN-RK-PRICE                 PIC Z,ZZ9.99-.
000520     05  FILLER                      PIC X(01) VALUE SPACES.
000530     05  MN-RK-REVENUE               PIC Z,ZZZ,ZZ9.99-.
000540     05  FILLER                      PIC X(01) VALUE SPACES.
000550     05  MN-RK-VEG-FLAG              PIC X(05).
000560     05  FILLER                      PIC X(01) VALUE SPACES.
000570     05  MN-RK-SPICE                 PIC X(10).
000580     05  FILLER                      PIC X(03) VALUE SPACES.
000590*------------------------------------------------------------*
000600 01  WS-MNU-CAT-HDR.
000610     05  FILLER                      PIC X(30) VALUE
000620         'CATEGORY BREAKDOWN'.
000630     05  FILLER                      PIC X(74) VALUE SPACES.
000640*------------------------------------------------------------*
000650 01  WS-MNU-CAT-LINE.
000660     05  MN-CT-CATEGORY              PIC X(20).
000670     05  FILLER                      PIC X(05) VALUE SPACES.
000680     05  MN-CT-COUNT                 PIC ZZZ,ZZ9.
000690     05  FILLER                      PIC X(02) VALUE SPACES.
000700     05  MN-CT-REVENUE               PIC Z,ZZZ,ZZ9.99-.
000710     05  FILLER                      PIC X(02) VALUE SPACES.
000720     05  MN-CT-AVGPRICE              PIC Z,ZZ9.99-.
000730     05  FILLER                      PIC X(46) VALUE SPACES.
000740*------------------------------------------------------------*
000750 01  WS-MNU-COMBO-HDR.
000760     05  FILLER                      PIC X(30) VALUE
000770         'TOP 10 ITEM COMBOS BY ORDER'.
000780     05  FILLER                      PIC X(74) VALUE SPACES.
000790*------------------------------------------------------------*
000800 01  WS-MNU-COMBO-LINE.
000810     05  MN-CB-RANK                  PIC ZZ9.
000820     05  FILLER                      PIC X(02) VALUE SPACES.
000830     05  MN-CB-SIGNATURE             PIC X(60).
000840     05  FILLER                      PIC X(02) VALUE SPACES.
000850     05  MN-CB-COUNT                 PIC ZZZ,ZZ9.
000860     05  FILLER                      PIC X(30) VALUE SPACES.
000870*------------------------------------------------------------*
000880 01  WS-MNU-FLOW-HDR.
000890     05  FILLER                      PIC X(30) VALUE
000900         'CATEGORY-TO-ITEM FLOW'.
000910     05  FILLER                      PIC X(74) VALUE SPACES.
000920*------------------------------------------------------------*
000930 01  WS-MNU-FLOW-LINE.
000940     05  MN-FL-CATEGORY              PIC X(20).
000950     05  FILLER                      PIC X(03) VALUE '-> '.
000960     05  MN-FL-ITEM-NAME             PIC X(30).
000970     05  FILLER                      PIC X(02) VALUE SPACES.
000980     05  MN-FL-COUNT                 PIC ZZZ,ZZ9.
000990     05  FILLER                      PIC X(42) VALUE SPACES.
001000*------------------------------------------------------------*
001010 01  WS-MNU-SPICE-HDR.
001020     05  FILLER                      PIC X(30) VALUE
001030         'SPICE-LEVEL DISTRIBUTION'.
001040     05  FILLER                      PIC X(74) VALUE SPACES.
001050*------------------------------------------------------------*
001060 01  WS-MNU-SPICE-LINE.
001070     05  MN-SP-LABEL                 PIC X(15).
001080     05  FILLER                      PIC X(05) VALUE SPACES.
001090     05  MN-SP-COUNT                 PIC ZZZ,ZZ9.
001100     05  FILLER                      PIC X(02) VALUE SPACES.
001110     05  MN-SP-PCT                   PIC ZZ9.99-.
001120     05  FILLER                      PIC X(01) VALUE '%'.
001130     05  FILLER                      PIC X(67) VALUE SPACES.
001140*------------------------------------------------------------*
001150 01  WS-MNU-VEG-HDR.
001160     05  FILLER                      PIC X(30) VALUE
001170         'VEGETARIAN / NON-VEG SPLIT'.
001180     05  FILLER                      PIC X(74) VALUE SPACES.
001190*------------------------------------------------------------*
001200 01  WS-MNU-VEG-LINE.
001210     05  MN-VG-LABEL                 PIC X(10).
001220     05  FILLER                      PIC X(05) VALUE SPACES.
001230     05  MN-VG-COUNT                 PIC ZZZ,ZZ9.
001240     05  FILLER                      PIC X(02) VALUE SPACES.
001250     05  MN-VG-PCT                   PIC ZZ9.99-.
001260     05  FILLER                      PIC X(01) VALUE '%'.
001270     05  FILLER                      PIC X(02) VALUE SPACES.
001280     05  MN-VG-REVENUE               PIC Z,ZZZ,ZZ9.99-.
001290     05  FILLER                      PIC X(57) VALUE SPACES.
001300*------------------------------------------------------------*
001310 01  WS-MNU-VEGTOP-HDR.
001320     05  FILLER                      PIC X(30) VALUE
001330         'TOP 10 VEGETARIAN ITEMS'.
001340     05  FILLER                      PIC X(74) VALUE SPACES.
001350*------------------------------------------------------------*
001360 01  WS-MNU-VEGTOP-LINE.
001370     05  MN-VT-RANK                  PIC ZZ9.
001380     05  FILLER                      PIC X(02) VALUE SPACES.
001390     05  MN-VT-ITEM-NAME             PIC X(30).
001400     05  FILLER                      PIC X(01) VALUE SPACES.
001410     05  MN-VT-CATEGORY              PIC X(15).
001420     05  FILLER                      PIC X(02) VALUE SPACES.
001430     05  MN-VT-COUNT                 PIC ZZZ,ZZ9.
001440     05  FILLER                      PIC X(44) VALUE SPACES.
