000100*****************************************************************
000110* PROGRAM-ID.  RESTMNU
000120* AUTHOR.      D. K. ABEYRATNE
000130* INSTALLATION. LANKA QSR HOLDINGS -- DATA PROCESSING CENTER
000140* DATE-WRITTEN. 02/08/1994
000150* DATE-COMPILED.
000160* SECURITY.    UNCLASSIFIED -- INTERNAL BATCH LIBRARY MEMBER
000170*****************************************************************
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  02/08/94  DKA  0021  ORIGINAL CODING.  TOP-20 MENU ITEMS AND
000210*                       THE CATEGORY REVENUE BREAKDOWN FOR THE
000220*                       KITCHEN PLANNING DESK.
000230*  06/14/94  DKA  0025  ADDED THE ITEM-COMBO PASS -- ORDERS WITH
000240*                       MORE THAN ONE DISTINCT ITEM ARE GROUPED
000250*                       INTO A COMBO SIGNATURE AND RANKED.
000260*  09/02/94  DKA  0029  ADDED CATEGORY-TO-ITEM FLOW LINE, BUILT
000270*                       DIRECTLY OFF THE ITEM TABLE SINCE EVERY
000280*                       ITEM CARRIES A SINGLE CATEGORY.
000290*  04/17/96  MTP  0037  ADDED SPICE-LEVEL AND VEGETARIAN/NON-VEG
000300*                       DISTRIBUTIONS PER THE MENU DESK REQUEST.
000310*  01/09/98  MTP  0044  ADDED TOP-10 VEGETARIAN ITEMS TABLE.
000320*  12/28/98  DKA  0047  Y2K REMEDIATION -- REVIEWED ALL DATE
000330*                       FIELDS TOUCHED BY THIS PROGRAM; NONE ARE
000340*                       CENTURY-SENSITIVE (COMBOS/COUNTS ONLY).
000350*                       SIGNED OFF PER Y2K CHECKLIST ITEM DP-114.
000360*  06/04/00  NDS  0052  REWORKED FOR THE RESTAURANT ANALYTICS
000370*                       PROJECT -- FIELD NAMES AND REPORT
000380*                       LAYOUT REPLACED; TABLE-DRIVEN RANKING
000390*                       STYLE CARRIED FORWARD AS-IS.
000400*  ----------------------------------------------------------
000410*****************************************************************
000420
000430 IDENTIFICATION DIVISION.
000440
000450 PROGRAM-ID. RESTMNU.
000460 AUTHOR. D. K. ABEYRATNE.
000470 INSTALLATION. LANKA QSR HOLDINGS.
000480 DATE-WRITTEN. 02/08/1994.
000490 DATE-COMPILED.
000500 SECURITY. UNCLASSIFIED.
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600     SELECT SAL-MNU-RPT
000610         ASSIGN TO MNURPT
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS FS-MNURPT.
000640
000650*------------------------------------------------------------*
000660 DATA DIVISION.
000670
000680 FILE SECTION.
000690
000700 FD  SAL-MNU-RPT.
000710 01  WS-MNU-RPT-REG               PIC X(120).
000720
000730*------------------------------------------------------------*
000740 WORKING-STORAGE SECTION.
000750*------------------------------------------------------------*
000760 01  FS-STATUS-AREA.
000770     05  FS-MNURPT                   PIC X(02).
000780         88  FS-MNURPT-OK            VALUE '00'.
000790
000800 77  WS-LINEAS-PROCESADAS            PIC 9(08) COMP VALUE ZERO.
000810 77  WS-TOTAL-LINEAS-VEG             PIC 9(08) COMP VALUE ZERO.
000820
000830 COPY MNURPT.
000840
000850*------------------------------------------------------------*
000860*    TABLA DE ITEMS DE MENU DISTINTOS                            *
000870*------------------------------------------------------------*
000880 01  WS-ITEM-TABLA.
000890     05  WS-IT-COUNT                 PIC 9(05) COMP.
000900     05  WS-IT-ENTRY OCCURS 1 TO 500 TIMES
000910               DEPENDING ON WS-IT-COUNT
000920               INDEXED BY WS-IT-IDX.
000930         10  IT-ITEM-NAME             PIC X(40).
000940         10  IT-CATEGORY              PIC X(20).
000950         10  IT-PRICE                 PIC S9(07)V9(02) COMP-3.
000960         10  IT-VEG-FLAG              PIC X(05).
000970         10  IT-SPICE                 PIC X(10).
000980         10  IT-COUNT                 PIC 9(08) COMP.
000990         10  IT-REVENUE               PIC S9(09)V9(02) COMP-3.
001000         10  IT-IMPRESO-TOP           PIC X(01).
001010         10  IT-IMPRESO-VEG           PIC X(01).
001020     05  FILLER                      PIC X(08).
001030
001040*------------------------------------------------------------*
001050*    TABLA DE CATEGORIAS                                         *
001060*------------------------------------------------------------*
001070 01  WS-CATEGORIA-TABLA.
001080     05  WS-CT-COUNT                 PIC 9(03) COMP.
001090     05  WS-CT-ENTRY OCCURS 1 TO 50 TIMES
001100               DEPENDING ON WS-CT-COUNT
001110               INDEXED BY WS-CT-IDX.
001120         10  CT-CATEGORY              PIC X(20).
001130         10  CT-COUNT                 PIC 9(08) COMP.
001140         10  CT-REVENUE               PIC S9(09)V9(02) COMP-3.
001150         10  CT-PRICE-SUMA            PIC S9(09)V9(02) COMP-3.
001160         10  CT-PRICE-PROM            PIC S9(07)V9(02) COMP-3.
001170     05  FILLER                      PIC X(08).
001180
001190*------------------------------------------------------------*
001200*    TABLA DE NIVELES DE PICANTE                                 *
001210*------------------------------------------------------------*
001220 01  WS-PICANTE-TABLA.
001230     05  WS-SP-COUNT                 PIC 9(03) COMP.
001240     05  WS-SP-ENTRY OCCURS 1 TO 20 TIMES
001250               DEPENDING ON WS-SP-COUNT
001260               INDEXED BY WS-SP-IDX.
001270         10  SP-LABEL                 PIC X(15).
001280         10  SP-COUNT                 PIC 9(08) COMP.
001290     05  FILLER                      PIC X(08).
001300
001310*------------------------------------------------------------*
001320*    CASILLAS FIJAS PARA VEGETARIANO/NO-VEGETARIANO/DESCONOCIDO  *
001330*------------------------------------------------------------*
001340 01  WS-VEGETAL-TABLA.
001350     05  WS-VG-COUNT      PIC 9(08) COMP OCCURS 3 TIMES.
001360     05  WS-VG-REVENUE    PIC S9(09)V9(02) COMP-3 OCCURS 3 TIMES.
001370     05  WS-VG-PCT        PIC S9(03)V9(02) COMP-3 OCCURS 3 TIMES.
001380     05  FILLER           PIC X(04).
001390
001400 01  WS-VEG-NOMBRES-INIC.
001410     05  FILLER                      PIC X(10) VALUE 'Yes'.
001420     05  FILLER                      PIC X(10) VALUE 'No'.
001430     05  FILLER                      PIC X(10) VALUE 'Unknown'.
001440 01  WS-VEG-NOMBRES-TAB REDEFINES WS-VEG-NOMBRES-INIC.
001450     05  WS-VEG-NOMBRE               PIC X(10) OCCURS 3 TIMES.
001460
001470*------------------------------------------------------------*
001480*    TABLA DE ORDENES DISTINTAS -- PARA LA DETECCION DE COMBOS.  *
001490*    LOS COMBOS DE MAS DE 10 ITEMS DISTINTOS SON RAROS EN        *
001500*    NUESTRA CARTA; LA FIRMA DE COMBO SE TRUNCA EN ESE PUNTO.    *
001510*------------------------------------------------------------*
001520 01  WS-ORDEN-TABLA.
001530     05  WS-OI-COUNT                 PIC 9(05) COMP.
001540     05  WS-OI-ENTRY OCCURS 1 TO 12000 TIMES
001550               DEPENDING ON WS-OI-COUNT
001560               INDEXED BY WS-OI-IDX.
001570         10  OI-ORDER-ID              PIC X(20).
001580         10  OI-LINE-COUNT            PIC 9(04) COMP.
001590         10  OI-ITEM-COUNT            PIC 9(02) COMP.
001600         10  OI-ITEM-NAME OCCURS 10 TIMES
001610                   INDEXED BY WS-OI-ITEM-IDX
001620                              WS-OI-ITEM-IDX2
001630                   PIC X(40).
001640     05  FILLER                      PIC X(08).
001650
001660*------------------------------------------------------------*
001670*    TABLA DE COMBOS DISTINTOS (FIRMA = ITEMS ORDENADOS Y        *
001680*    UNIDOS CON '+')                                             *
001690*------------------------------------------------------------*
001700 01  WS-COMBO-TABLA.
001710     05  WS-CB-COUNT                 PIC 9(05) COMP.
001720     05  WS-CB-ENTRY OCCURS 1 TO 2000 TIMES
001730               DEPENDING ON WS-CB-COUNT
001740               INDEXED BY WS-CB-IDX.
001750         10  CB-SIGNATURE             PIC X(60).
001760         10  CB-COUNT                 PIC 9(08) COMP.
001770         10  CB-IMPRESO               PIC X(01).
001780     05  FILLER                      PIC X(08).
001790
001800*------------------------------------------------------------*
001810 01  WS-COMPARE-AREA.
001820     05  WS-MAX-COUNT                PIC 9(08) COMP.
001830     05  WS-MAX-IDX                  PIC 9(05) COMP.
001840     05  WS-RANK-NUM                 PIC 9(03) COMP.
001850     05  WS-VG-IDX                   PIC 9(01) COMP.
001860     05  FILLER                      PIC X(06).
001870
001880 01  WS-SUB-BUSQUEDA.
001890     05  WS-SB-ENCONTRADO            PIC X(01).
001900         88  WS-SB-FOUND             VALUE 'S'.
001910         88  WS-SB-NOTFOUND          VALUE 'N'.
001920     05  FILLER                      PIC X(05).
001930
001940*------------------------------------------------------------*
001950 01  WS-FIRMA-BUILD.
001960     05  WS-FB-POS                   PIC 9(03) COMP.
001970     05  WS-FB-LEN                   PIC 9(03) COMP.
001980     05  WS-FB-TMP                   PIC X(40).
001990     05  FILLER                      PIC X(06).
002000
002010*------------------------------------------------------------*
002020 LINKAGE SECTION.
002030*------------------------------------------------------------*
002040 COPY ORDTABLE.
002050
002060*------------------------------------------------------------*
002070 PROCEDURE DIVISION USING WS-ORD-TABLE.
002080*------------------------------------------------------------*
002090
002100     PERFORM 1000-INICIAR THRU 1000-INICIAR-EXIT.
002110
002120     IF WS-ORD-COUNT > 0
002130         PERFORM 2000-CONSTRUIR-TABLAS-ITEM
002140            THRU 2000-CONSTRUIR-TABLAS-ITEM-EXIT
002150           VARYING WS-ORD-IDX FROM 1 BY 1
002160             UNTIL WS-ORD-IDX > WS-ORD-COUNT
002170
002180         PERFORM 3000-CONSTRUIR-TABLA-ORDENES
002190            THRU 3000-CONSTRUIR-TABLA-ORDENES-EXIT
002200           VARYING WS-ORD-IDX FROM 1 BY 1
002210             UNTIL WS-ORD-IDX > WS-ORD-COUNT
002220     END-IF.
002230
002240     IF WS-OI-COUNT > 0
002250         PERFORM 4000-DETECTAR-COMBOS
002260            THRU 4000-DETECTAR-COMBOS-EXIT
002270           VARYING WS-OI-IDX FROM 1 BY 1
002280             UNTIL WS-OI-IDX > WS-OI-COUNT
002290     END-IF.
002300
002310     PERFORM 6000-CALC-PROMEDIOS
002320        THRU 6000-CALC-PROMEDIOS-EXIT.
002330
002340     PERFORM 8000-IMPRIMIR-REPORTE
002350        THRU 8000-IMPRIMIR-REPORTE-EXIT.
002360
002370     GOBACK.
002380
002390*------------------------------------------------------------*
002400 1000-INICIAR.
002410
002420     INITIALIZE WS-ITEM-TABLA
002430                WS-CATEGORIA-TABLA
002440                WS-PICANTE-TABLA
002450                WS-VEGETAL-TABLA
002460                WS-ORDEN-TABLA
002470                WS-COMBO-TABLA
002480                WS-SUB-BUSQUEDA
002490                WS-COMPARE-AREA
002500                WS-FIRMA-BUILD.
002510
002520 1000-INICIAR-EXIT.
002530     EXIT.
002540
002550*------------------------------------------------------------*
002560*    2000 -- UN PASE SOBRE CADA LINEA.  ACUMULA POR ITEM, *
002570*    CATEGORIA, NIVEL DE PICANTE Y BANDERA VEGETARIANA. *
002580*------------------------------------------------------------*
002590 2000-CONSTRUIR-TABLAS-ITEM.
002600
002610     ADD 1 TO WS-LINEAS-PROCESADAS.
002620     ADD 1 TO WS-TOTAL-LINEAS-VEG.
002630
002640     PERFORM 2100-ACUM-ITEM
002650        THRU 2100-ACUM-ITEM-EXIT.
002660
002670     PERFORM 2200-ACUM-CATEGORIA
002680        THRU 2200-ACUM-CATEGORIA-EXIT.
002690
002700     PERFORM 2300-ACUM-PICANTE
002710        THRU 2300-ACUM-PICANTE-EXIT.
002720
002730     PERFORM 2400-ACUM-VEGETAL
002740        THRU 2400-ACUM-VEGETAL-EXIT.
002750
002760 2000-CONSTRUIR-TABLAS-ITEM-EXIT.
002770     EXIT.
002780
002790*------------------------------------------------------------*
002800 2100-ACUM-ITEM.
002810
002820     SET WS-IT-IDX TO 1.
002830     SET WS-SB-NOTFOUND TO TRUE.
002840     SEARCH WS-IT-ENTRY
002850         AT END
002860              CONTINUE
002870         WHEN IT-ITEM-NAME(WS-IT-IDX) =
002880              OE-MENU-ITEM-NAME(WS-ORD-IDX)
002890              SET WS-SB-FOUND TO TRUE
002900     END-SEARCH.
002910
002920     IF WS-SB-NOTFOUND AND WS-IT-COUNT < 500
002930         ADD 1 TO WS-IT-COUNT
002940         SET WS-IT-IDX TO WS-IT-COUNT
002950         MOVE OE-MENU-ITEM-NAME(WS-ORD-IDX)
002960                              TO IT-ITEM-NAME(WS-IT-IDX)
002970         MOVE OE-CATEGORY(WS-ORD-IDX)
002980                              TO IT-CATEGORY(WS-IT-IDX)
002990         MOVE OE-ITEM-PRICE-LKR(WS-ORD-IDX)
003000                              TO IT-PRICE(WS-IT-IDX)
003010         MOVE OE-IS-VEGETARIAN(WS-ORD-IDX)
003020                              TO IT-VEG-FLAG(WS-IT-IDX)
003030         MOVE OE-SPICE-LEVEL(WS-ORD-IDX)
003040                              TO IT-SPICE(WS-IT-IDX)
003050     END-IF.
003060
003070     IF WS-IT-COUNT = 0
003080         GO TO 2100-ACUM-ITEM-EXIT
003090     END-IF.
003100
003110     ADD 1 TO IT-COUNT(WS-IT-IDX).
003120     ADD OE-ITEM-PRICE-LKR(WS-ORD-IDX) TO IT-REVENUE(WS-IT-IDX).
003130
003140 2100-ACUM-ITEM-EXIT.
003150     EXIT.
003160
003170*------------------------------------------------------------*
003180 2200-ACUM-CATEGORIA.
003190
003200     SET WS-CT-IDX TO 1.
003210     SET WS-SB-NOTFOUND TO TRUE.
003220     SEARCH WS-CT-ENTRY
003230         AT END
003240              CONTINUE
003250         WHEN CT-CATEGORY(WS-CT-IDX) = OE-CATEGORY(WS-ORD-IDX)
003260              SET WS-SB-FOUND TO TRUE
003270     END-SEARCH.
003280
003290     IF WS-SB-NOTFOUND AND WS-CT-COUNT < 50
003300         ADD 1 TO WS-CT-COUNT
003310         SET WS-CT-IDX TO WS-CT-COUNT
003320         MOVE OE-CATEGORY(WS-ORD-IDX) TO CT-CATEGORY(WS-CT-IDX)
003330     END-IF.
003340
003350     IF WS-CT-COUNT = 0
003360         GO TO 2200-ACUM-CATEGORIA-EXIT
003370     END-IF.
003380
003390     ADD 1 TO CT-COUNT(WS-CT-IDX).
003400     ADD OE-ITEM-PRICE-LKR(WS-ORD-IDX) TO CT-REVENUE(WS-CT-IDX).
003410     ADD OE-ITEM-PRICE-LKR(WS-ORD-IDX)
003420                          TO CT-PRICE-SUMA(WS-CT-IDX).
003430
003440 2200-ACUM-CATEGORIA-EXIT.
003450     EXIT.
003460
003470*------------------------------------------------------------*
003480 2300-ACUM-PICANTE.
003490
003500     SET WS-SP-IDX TO 1.
003510     SET WS-SB-NOTFOUND TO TRUE.
003520     SEARCH WS-SP-ENTRY
003530         AT END
003540              CONTINUE
003550         WHEN SP-LABEL(WS-SP-IDX) = OE-SPICE-LEVEL(WS-ORD-IDX)
003560              SET WS-SB-FOUND TO TRUE
003570     END-SEARCH.
003580
003590     IF WS-SB-NOTFOUND AND WS-SP-COUNT < 20
003600         ADD 1 TO WS-SP-COUNT
003610         SET WS-SP-IDX TO WS-SP-COUNT
003620         MOVE OE-SPICE-LEVEL(WS-ORD-IDX) TO SP-LABEL(WS-SP-IDX)
003630     END-IF.
003640
003650     IF WS-SP-COUNT = 0
003660         GO TO 2300-ACUM-PICANTE-EXIT
003670     END-IF.
003680
003690     ADD 1 TO SP-COUNT(WS-SP-IDX).
003700
003710 2300-ACUM-PICANTE-EXIT.
003720     EXIT.
003730
003740*------------------------------------------------------------*
003750 2400-ACUM-VEGETAL.
003760
003770     IF OE-IS-VEGETARIAN(WS-ORD-IDX) = 'true'
003780         MOVE 1 TO WS-VG-IDX
003790     ELSE
003800     IF OE-IS-VEGETARIAN(WS-ORD-IDX) = 'false'
003810         MOVE 2 TO WS-VG-IDX
003820     ELSE
003830         MOVE 3 TO WS-VG-IDX
003840     END-IF
003850     END-IF.
003860
003870     ADD 1 TO WS-VG-COUNT(WS-VG-IDX).
003880     ADD OE-ITEM-PRICE-LKR(WS-ORD-IDX)
003890                          TO WS-VG-REVENUE(WS-VG-IDX).
003900
003910 2400-ACUM-VEGETAL-EXIT.
003920     EXIT.
003930
003940*------------------------------------------------------------*
003950*    3000 -- AGRUPA LAS LINEAS POR ORDER-ID PARA LA DETECCION *
003960*    DE COMBOS.  CADA ORDEN LLEVA SU LISTA DE ITEMS DISTINTOS. *
003970*------------------------------------------------------------*
003980 3000-CONSTRUIR-TABLA-ORDENES.
003990
004000     SET WS-OI-IDX TO 1.
004010     SET WS-SB-NOTFOUND TO TRUE.
004020     SEARCH WS-OI-ENTRY
004030         AT END
004040              CONTINUE
004050         WHEN OI-ORDER-ID(WS-OI-IDX) = OE-ORDER-ID(WS-ORD-IDX)
004060              SET WS-SB-FOUND TO TRUE
004070     END-SEARCH.
004080
004090     IF WS-SB-NOTFOUND AND WS-OI-COUNT < 12000
004100         ADD 1 TO WS-OI-COUNT
004110         SET WS-OI-IDX TO WS-OI-COUNT
004120         MOVE OE-ORDER-ID(WS-ORD-IDX) TO OI-ORDER-ID(WS-OI-IDX)
004130     END-IF.
004140
004150     IF WS-OI-COUNT = 0
004160         GO TO 3000-CONSTRUIR-TABLA-ORDENES-EXIT
004170     END-IF.
004180
004190     ADD 1 TO OI-LINE-COUNT(WS-OI-IDX).
004200
004210     SET WS-OI-ITEM-IDX TO 1.
004220     SET WS-SB-NOTFOUND TO TRUE.
004230     SEARCH OI-ITEM-NAME
004240         AT END
004250              CONTINUE
004260         WHEN OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX) =
004270              OE-MENU-ITEM-NAME(WS-ORD-IDX)
004280              SET WS-SB-FOUND TO TRUE
004290     END-SEARCH.
004300
004310     IF WS-SB-NOTFOUND AND OI-ITEM-COUNT(WS-OI-IDX) < 10
004320         ADD 1 TO OI-ITEM-COUNT(WS-OI-IDX)
004330         SET WS-OI-ITEM-IDX TO OI-ITEM-COUNT(WS-OI-IDX)
004340         MOVE OE-MENU-ITEM-NAME(WS-ORD-IDX)
004350              TO OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX)
004360     END-IF.
004370
004380 3000-CONSTRUIR-TABLA-ORDENES-EXIT.
004390     EXIT.
004400
004410*------------------------------------------------------------*
004420*    4000 -- POR CADA ORDEN CON MAS DE UNA LINEA Y MAS DE UN *
004430*    ITEM DISTINTO, ORDENA LOS NOMBRES Y ARMA LA FIRMA DE *
004440*    COMBO PARA CONTAR LAS OCURRENCIAS. *
004450*------------------------------------------------------------*
004460 4000-DETECTAR-COMBOS.
004470
004480     IF OI-LINE-COUNT(WS-OI-IDX) <= 1
004490        OR OI-ITEM-COUNT(WS-OI-IDX) <= 1
004500         GO TO 4000-DETECTAR-COMBOS-EXIT
004510     END-IF.
004520
004530     PERFORM 4100-ORDENAR-ITEMS
004540        THRU 4100-ORDENAR-ITEMS-EXIT.
004550
004560     PERFORM 4200-ARMAR-FIRMA
004570        THRU 4200-ARMAR-FIRMA-EXIT.
004580
004590     SET WS-CB-IDX TO 1.
004600     SET WS-SB-NOTFOUND TO TRUE.
004610     SEARCH WS-CB-ENTRY
004620         AT END
004630              CONTINUE
004640         WHEN CB-SIGNATURE(WS-CB-IDX) = WS-FB-TMP
004650              SET WS-SB-FOUND TO TRUE
004660     END-SEARCH.
004670
004680     IF WS-SB-NOTFOUND AND WS-CB-COUNT < 2000
004690         ADD 1 TO WS-CB-COUNT
004700         SET WS-CB-IDX TO WS-CB-COUNT
004710         MOVE WS-FB-TMP TO CB-SIGNATURE(WS-CB-IDX)
004720     END-IF.
004730
004740     IF WS-CB-COUNT = 0
004750         GO TO 4000-DETECTAR-COMBOS-EXIT
004760     END-IF.
004770
004780     ADD 1 TO CB-COUNT(WS-CB-IDX).
004790
004800 4000-DETECTAR-COMBOS-EXIT.
004810     EXIT.
004820
004830*------------------------------------------------------------*
004840*    4100 -- ORDENAMIENTO DE BURBUJA SOBRE LOS ITEMS DE ESTA *
004850*    ORDEN (A LO SUMO 10 ENTRADAS) PARA UNA FIRMA CANONICA. *
004860*------------------------------------------------------------*
004870 4100-ORDENAR-ITEMS.
004880
004890     PERFORM 4110-PASADA-BURBUJA
004900        THRU 4110-PASADA-BURBUJA-EXIT
004910       VARYING WS-OI-ITEM-IDX FROM 1 BY 1
004920         UNTIL WS-OI-ITEM-IDX >= OI-ITEM-COUNT(WS-OI-IDX).
004930
004940 4100-ORDENAR-ITEMS-EXIT.
004950     EXIT.
004960
004970*------------------------------------------------------------*
004980 4110-PASADA-BURBUJA.
004990
005000     PERFORM 4120-COMPARAR-PAR
005010        THRU 4120-COMPARAR-PAR-EXIT
005020       VARYING WS-OI-ITEM-IDX2 FROM 1 BY 1
005030         UNTIL WS-OI-ITEM-IDX2 >
005040               OI-ITEM-COUNT(WS-OI-IDX) - WS-OI-ITEM-IDX.
005050
005060 4110-PASADA-BURBUJA-EXIT.
005070     EXIT.
005080
005090*------------------------------------------------------------*
005100 4120-COMPARAR-PAR.
005110
005120     IF OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX2) >
005130        OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX2 + 1)
005140         MOVE OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX2)
005150              TO WS-FB-TMP
005160         MOVE OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX2 + 1)
005170              TO OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX2)
005180         MOVE WS-FB-TMP
005190              TO OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX2 + 1)
005200     END-IF.
005210
005220 4120-COMPARAR-PAR-EXIT.
005230     EXIT.
005240
005250*------------------------------------------------------------*
005260 4200-ARMAR-FIRMA.
005270
005280     MOVE SPACES TO WS-FB-TMP.
005290     MOVE 1 TO WS-FB-POS.
005300
005310     PERFORM 4210-AGREGAR-A-FIRMA
005320        THRU 4210-AGREGAR-A-FIRMA-EXIT
005330       VARYING WS-OI-ITEM-IDX FROM 1 BY 1
005340         UNTIL WS-OI-ITEM-IDX > OI-ITEM-COUNT(WS-OI-IDX).
005350
005360 4200-ARMAR-FIRMA-EXIT.
005370     EXIT.
005380
005390*------------------------------------------------------------*
005400 4210-AGREGAR-A-FIRMA.
005410
005420     IF WS-OI-ITEM-IDX > 1 AND WS-FB-POS < 60
005430         MOVE '+' TO WS-FB-TMP(WS-FB-POS:1)
005440         ADD 1 TO WS-FB-POS
005450     END-IF.
005460
005470     MOVE 40 TO WS-FB-LEN.
005480     PERFORM 4220-RECORTAR-NOMBRE
005490        THRU 4220-RECORTAR-NOMBRE-EXIT
005500       UNTIL WS-FB-LEN = 0
005510          OR OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX)
005520             (WS-FB-LEN:1) NOT = SPACE.
005530
005540     IF WS-FB-LEN > 0 AND WS-FB-POS + WS-FB-LEN - 1 <= 60
005550         MOVE OI-ITEM-NAME(WS-OI-IDX WS-OI-ITEM-IDX)
005560              (1:WS-FB-LEN)
005570              TO WS-FB-TMP(WS-FB-POS:WS-FB-LEN)
005580         ADD WS-FB-LEN TO WS-FB-POS
005590     END-IF.
005600
005610 4210-AGREGAR-A-FIRMA-EXIT.
005620     EXIT.
005630
005640*------------------------------------------------------------*
005650 4220-RECORTAR-NOMBRE.
005660
005670     SUBTRACT 1 FROM WS-FB-LEN.
005680
005690 4220-RECORTAR-NOMBRE-EXIT.
005700     EXIT.
005710
005720*------------------------------------------------------------*
005730 6000-CALC-PROMEDIOS.
005740
005750     IF WS-CT-COUNT > 0
005760         PERFORM 6100-PROMEDIO-CATEGORIA
005770            THRU 6100-PROMEDIO-CATEGORIA-EXIT
005780           VARYING WS-CT-IDX FROM 1 BY 1
005790             UNTIL WS-CT-IDX > WS-CT-COUNT
005800     END-IF.
005810
005820     PERFORM 6200-PORCENTAJE-VEGETAL
005830        THRU 6200-PORCENTAJE-VEGETAL-EXIT
005840       VARYING WS-VG-IDX FROM 1 BY 1
005850         UNTIL WS-VG-IDX > 3.
005860
005870 6000-CALC-PROMEDIOS-EXIT.
005880     EXIT.
005890
005900*------------------------------------------------------------*
005910 6100-PROMEDIO-CATEGORIA.
005920
005930     IF CT-COUNT(WS-CT-IDX) > 0
005940         COMPUTE CT-PRICE-PROM(WS-CT-IDX) ROUNDED =
005950               CT-PRICE-SUMA(WS-CT-IDX) / CT-COUNT(WS-CT-IDX)
005960     END-IF.
005970
005980 6100-PROMEDIO-CATEGORIA-EXIT.
005990     EXIT.
006000
006010*------------------------------------------------------------*
006020 6200-PORCENTAJE-VEGETAL.
006030
006040     IF WS-TOTAL-LINEAS-VEG > 0
006050         COMPUTE WS-VG-PCT(WS-VG-IDX) ROUNDED =
006060               (WS-VG-COUNT(WS-VG-IDX) /
006070                WS-TOTAL-LINEAS-VEG) * 100
006080     END-IF.
006090
006100 6200-PORCENTAJE-VEGETAL-EXIT.
006110     EXIT.
006120
006130*------------------------------------------------------------*
006140 8000-IMPRIMIR-REPORTE.
006150
006160     OPEN OUTPUT SAL-MNU-RPT.
006170
006180     MOVE WS-MNU-TITULO      TO WS-MNU-LINE.
006190     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006200     WRITE WS-MNU-RPT-REG.
006210     MOVE WS-MNU-SEPARADOR   TO WS-MNU-LINE.
006220     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006230     WRITE WS-MNU-RPT-REG.
006240
006250     MOVE WS-MNU-RANK-HDR    TO WS-MNU-LINE.
006260     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006270     WRITE WS-MNU-RPT-REG.
006280     IF WS-IT-COUNT > 0
006290         PERFORM 8100-IMPRIMIR-TOP-ITEMS
006300            THRU 8100-IMPRIMIR-TOP-ITEMS-EXIT
006310       VARYING WS-RANK-NUM FROM 1 BY 1
006320         UNTIL WS-RANK-NUM > 20
006330     END-IF.
006340
006350     MOVE WS-MNU-SEPARADOR   TO WS-MNU-LINE.
006360     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006370     WRITE WS-MNU-RPT-REG.
006380     MOVE WS-MNU-CAT-HDR     TO WS-MNU-LINE.
006390     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006400     WRITE WS-MNU-RPT-REG.
006410     IF WS-CT-COUNT > 0
006420         PERFORM 8200-IMPRIMIR-CATEGORIA
006430            THRU 8200-IMPRIMIR-CATEGORIA-EXIT
006440           VARYING WS-CT-IDX FROM 1 BY 1
006450             UNTIL WS-CT-IDX > WS-CT-COUNT
006460     END-IF.
006470
006480     MOVE WS-MNU-SEPARADOR   TO WS-MNU-LINE.
006490     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006500     WRITE WS-MNU-RPT-REG.
006510     MOVE WS-MNU-COMBO-HDR   TO WS-MNU-LINE.
006520     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006530     WRITE WS-MNU-RPT-REG.
006540     IF WS-CB-COUNT > 0
006550         PERFORM 8300-IMPRIMIR-TOP-COMBOS
006560            THRU 8300-IMPRIMIR-TOP-COMBOS-EXIT
006570           VARYING WS-RANK-NUM FROM 1 BY 1
006580             UNTIL WS-RANK-NUM > 10
006590     END-IF.
006600
006610     MOVE WS-MNU-SEPARADOR   TO WS-MNU-LINE.
006620     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006630     WRITE WS-MNU-RPT-REG.
006640     MOVE WS-MNU-FLOW-HDR    TO WS-MNU-LINE.
006650     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006660     WRITE WS-MNU-RPT-REG.
006670     IF WS-IT-COUNT > 0
006680         PERFORM 8400-IMPRIMIR-FLUJO
006690            THRU 8400-IMPRIMIR-FLUJO-EXIT
006700           VARYING WS-IT-IDX FROM 1 BY 1
006710             UNTIL WS-IT-IDX > WS-IT-COUNT
006720     END-IF.
006730
006740     MOVE WS-MNU-SEPARADOR   TO WS-MNU-LINE.
006750     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006760     WRITE WS-MNU-RPT-REG.
006770     MOVE WS-MNU-SPICE-HDR   TO WS-MNU-LINE.
006780     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006790     WRITE WS-MNU-RPT-REG.
006800     IF WS-SP-COUNT > 0
006810         PERFORM 8500-IMPRIMIR-PICANTE
006820            THRU 8500-IMPRIMIR-PICANTE-EXIT
006830           VARYING WS-SP-IDX FROM 1 BY 1
006840             UNTIL WS-SP-IDX > WS-SP-COUNT
006850     END-IF.
006860
006870     MOVE WS-MNU-SEPARADOR   TO WS-MNU-LINE.
006880     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006890     WRITE WS-MNU-RPT-REG.
006900     MOVE WS-MNU-VEG-HDR     TO WS-MNU-LINE.
006910     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
006920     WRITE WS-MNU-RPT-REG.
006930     PERFORM 8600-IMPRIMIR-VEGETAL
006940        THRU 8600-IMPRIMIR-VEGETAL-EXIT
006950       VARYING WS-VG-IDX FROM 1 BY 1
006960         UNTIL WS-VG-IDX > 3.
006970
006980     MOVE WS-MNU-SEPARADOR    TO WS-MNU-LINE.
006990     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
007000     WRITE WS-MNU-RPT-REG.
007010     MOVE WS-MNU-VEGTOP-HDR   TO WS-MNU-LINE.
007020     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
007030     WRITE WS-MNU-RPT-REG.
007040     IF WS-IT-COUNT > 0
007050         PERFORM 8700-IMPRIMIR-TOP-VEG
007060            THRU 8700-IMPRIMIR-TOP-VEG-EXIT
007070           VARYING WS-RANK-NUM FROM 1 BY 1
007080             UNTIL WS-RANK-NUM > 10
007090     END-IF.
007100
007110     CLOSE SAL-MNU-RPT.
007120
007130 8000-IMPRIMIR-REPORTE-EXIT.
007140     EXIT.
007150
007160*------------------------------------------------------------*
007170*    8100 -- BUSCA EL ITEM DE MAYOR CONTEO AUN NO IMPRESO Y LO *
007180*    ESCRIBE.  REPETIDO 20 VECES DA EL TOP-20. *
007190*------------------------------------------------------------*
007200 8100-IMPRIMIR-TOP-ITEMS.
007210
007220     MOVE 0 TO WS-MAX-COUNT.
007230     MOVE 0 TO WS-MAX-IDX.
007240
007250     PERFORM 8110-BUSCAR-MAX-ITEM
007260        THRU 8110-BUSCAR-MAX-ITEM-EXIT
007270       VARYING WS-IT-IDX FROM 1 BY 1
007280         UNTIL WS-IT-IDX > WS-IT-COUNT.
007290
007300     IF WS-MAX-IDX = 0
007310         GO TO 8100-IMPRIMIR-TOP-ITEMS-EXIT
007320     END-IF.
007330
007340     SET WS-IT-IDX TO WS-MAX-IDX.
007350     MOVE 'S' TO IT-IMPRESO-TOP(WS-IT-IDX).
007360
007370     MOVE WS-RANK-NUM             TO MN-RK-RANK.
007380     MOVE IT-ITEM-NAME(WS-IT-IDX) TO MN-RK-ITEM-NAME.
007390     MOVE IT-CATEGORY(WS-IT-IDX)  TO MN-RK-CATEGORY.
007400     MOVE IT-COUNT(WS-IT-IDX)     TO MN-RK-COUNT.
007410     MOVE IT-PRICE(WS-IT-IDX)     TO MN-RK-PRICE.
007420     MOVE IT-REVENUE(WS-IT-IDX)   TO MN-RK-REVENUE.
007430     MOVE IT-VEG-FLAG(WS-IT-IDX)  TO MN-RK-VEG-FLAG.
007440     MOVE IT-SPICE(WS-IT-IDX)     TO MN-RK-SPICE.
007450     MOVE WS-MNU-RANK-LINE        TO WS-MNU-LINE.
007460     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
007470     WRITE WS-MNU-RPT-REG.
007480
007490 8100-IMPRIMIR-TOP-ITEMS-EXIT.
007500     EXIT.
007510
007520*------------------------------------------------------------*
007530 8110-BUSCAR-MAX-ITEM.
007540
007550     IF IT-IMPRESO-TOP(WS-IT-IDX) NOT = 'S'
007560        AND IT-COUNT(WS-IT-IDX) > WS-MAX-COUNT
007570         MOVE IT-COUNT(WS-IT-IDX) TO WS-MAX-COUNT
007580         SET WS-MAX-IDX TO WS-IT-IDX
007590     END-IF.
007600
007610 8110-BUSCAR-MAX-ITEM-EXIT.
007620     EXIT.
007630
007640*------------------------------------------------------------*
007650 8200-IMPRIMIR-CATEGORIA.
007660
007670     MOVE CT-CATEGORY(WS-CT-IDX)    TO MN-CT-CATEGORY.
007680     MOVE CT-COUNT(WS-CT-IDX)       TO MN-CT-COUNT.
007690     MOVE CT-REVENUE(WS-CT-IDX)     TO MN-CT-REVENUE.
007700     MOVE CT-PRICE-PROM(WS-CT-IDX)  TO MN-CT-AVGPRICE.
007710     MOVE WS-MNU-CAT-LINE           TO WS-MNU-LINE.
007720     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
007730     WRITE WS-MNU-RPT-REG.
007740
007750 8200-IMPRIMIR-CATEGORIA-EXIT.
007760     EXIT.
007770
007780*------------------------------------------------------------*
007790 8300-IMPRIMIR-TOP-COMBOS.
007800
007810     MOVE 0 TO WS-MAX-COUNT.
007820     MOVE 0 TO WS-MAX-IDX.
007830
007840     PERFORM 8310-BUSCAR-MAX-COMBO
007850        THRU 8310-BUSCAR-MAX-COMBO-EXIT
007860       VARYING WS-CB-IDX FROM 1 BY 1
007870         UNTIL WS-CB-IDX > WS-CB-COUNT.
007880
007890     IF WS-MAX-IDX = 0
007900         GO TO 8300-IMPRIMIR-TOP-COMBOS-EXIT
007910     END-IF.
007920
007930     SET WS-CB-IDX TO WS-MAX-IDX.
007940     MOVE 'S' TO CB-IMPRESO(WS-CB-IDX).
007950
007960     MOVE WS-RANK-NUM               TO MN-CB-RANK.
007970     MOVE CB-SIGNATURE(WS-CB-IDX)   TO MN-CB-SIGNATURE.
007980     MOVE CB-COUNT(WS-CB-IDX)       TO MN-CB-COUNT.
007990     MOVE WS-MNU-COMBO-LINE         TO WS-MNU-LINE.
008000     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
008010     WRITE WS-MNU-RPT-REG.
008020
008030 8300-IMPRIMIR-TOP-COMBOS-EXIT.
008040     EXIT.
008050
008060*------------------------------------------------------------*
008070 8310-BUSCAR-MAX-COMBO.
008080
008090     IF CB-IMPRESO(WS-CB-IDX) NOT = 'S'
008100        AND CB-COUNT(WS-CB-IDX) > WS-MAX-COUNT
008110         MOVE CB-COUNT(WS-CB-IDX) TO WS-MAX-COUNT
008120         SET WS-MAX-IDX TO WS-CB-IDX
008130     END-IF.
008140
008150 8310-BUSCAR-MAX-COMBO-EXIT.
008160     EXIT.
008170
008180*------------------------------------------------------------*
008190 8400-IMPRIMIR-FLUJO.
008200
008210     MOVE IT-CATEGORY(WS-IT-IDX)   TO MN-FL-CATEGORY.
008220     MOVE IT-ITEM-NAME(WS-IT-IDX)  TO MN-FL-ITEM-NAME.
008230     MOVE IT-COUNT(WS-IT-IDX)      TO MN-FL-COUNT.
008240     MOVE WS-MNU-FLOW-LINE         TO WS-MNU-LINE.
008250     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
008260     WRITE WS-MNU-RPT-REG.
008270
008280 8400-IMPRIMIR-FLUJO-EXIT.
008290     EXIT.
008300
008310*------------------------------------------------------------*
008320 8500-IMPRIMIR-PICANTE.
008330
008340     MOVE SP-LABEL(WS-SP-IDX)      TO MN-SP-LABEL.
008350     MOVE SP-COUNT(WS-SP-IDX)      TO MN-SP-COUNT.
008360     IF WS-LINEAS-PROCESADAS > 0
008370         COMPUTE MN-SP-PCT ROUNDED =
008380               (SP-COUNT(WS-SP-IDX) /
008390                WS-LINEAS-PROCESADAS) * 100
008400     END-IF.
008410     MOVE WS-MNU-SPICE-LINE        TO WS-MNU-LINE.
008420     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
008430     WRITE WS-MNU-RPT-REG.
008440
008450 8500-IMPRIMIR-PICANTE-EXIT.
008460     EXIT.
008470
008480*------------------------------------------------------------*
008490 8600-IMPRIMIR-VEGETAL.
008500
008510     MOVE WS-VEG-NOMBRE(WS-VG-IDX)  TO MN-VG-LABEL.
008520     MOVE WS-VG-COUNT(WS-VG-IDX)    TO MN-VG-COUNT.
008530     MOVE WS-VG-PCT(WS-VG-IDX)      TO MN-VG-PCT.
008540     MOVE WS-VG-REVENUE(WS-VG-IDX)  TO MN-VG-REVENUE.
008550     MOVE WS-MNU-VEG-LINE           TO WS-MNU-LINE.
008560     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
008570     WRITE WS-MNU-RPT-REG.
008580
008590 8600-IMPRIMIR-VEGETAL-EXIT.
008600     EXIT.
008610
008620*------------------------------------------------------------*
008630 8700-IMPRIMIR-TOP-VEG.
008640
008650     MOVE 0 TO WS-MAX-COUNT.
008660     MOVE 0 TO WS-MAX-IDX.
008670
008680     PERFORM 8710-BUSCAR-MAX-VEG
008690        THRU 8710-BUSCAR-MAX-VEG-EXIT
008700       VARYING WS-IT-IDX FROM 1 BY 1
008710         UNTIL WS-IT-IDX > WS-IT-COUNT.
008720
008730     IF WS-MAX-IDX = 0
008740         GO TO 8700-IMPRIMIR-TOP-VEG-EXIT
008750     END-IF.
008760
008770     SET WS-IT-IDX TO WS-MAX-IDX.
008780     MOVE 'S' TO IT-IMPRESO-VEG(WS-IT-IDX).
008790
008800     MOVE WS-RANK-NUM              TO MN-VT-RANK.
008810     MOVE IT-ITEM-NAME(WS-IT-IDX)  TO MN-VT-ITEM-NAME.
008820     MOVE IT-CATEGORY(WS-IT-IDX)   TO MN-VT-CATEGORY.
008830     MOVE IT-COUNT(WS-IT-IDX)      TO MN-VT-COUNT.
008840     MOVE WS-MNU-VEGTOP-LINE       TO WS-MNU-LINE.
008850     MOVE WS-MNU-LINE TO WS-MNU-RPT-REG.
008860     WRITE WS-MNU-RPT-REG.
008870
008880 8700-IMPRIMIR-TOP-VEG-EXIT.
008890     EXIT.
008900
008910*------------------------------------------------------------*
008920 8710-BUSCAR-MAX-VEG.
008930
008940     IF IT-VEG-FLAG(WS-IT-IDX) = 'true'
008950        AND IT-IMPRESO-VEG(WS-IT-IDX) NOT = 'S'
008960        AND IT-COUNT(WS-IT-IDX) > WS-MAX-COUNT
008970         MOVE IT-COUNT(WS-IT-IDX) TO WS-MAX-COUNT
008980         SET WS-MAX-IDX TO WS-IT-IDX
008990     END-IF.
009000
009010 8710-BUSCAR-MAX-VEG-EXIT.
009020     EXIT.
009030
009040*------------------------------------------------------------*
009050 END PROGRAM RESTMNU.
