000100*------------------------------------------------------------*
000110*  BRNRPT -- LINEAS DE IMPRESION DEL REPORTE DE SUCURSALES   *
000120*  (RESTBRN).  Ranking + tablero + eficiencia + satisfaccion *
000130*  de cada outlet, un solo registro de salida reciclado.     *
000140*------------------------------------------------------------*
000150 01  WS-BRN-LINE                     PIC X(132).
000160*------------------------------------------------------------*
000170 01  WS-BRN-TITULO.
000180     05  FILLER                      PIC X(40) VALUE
000190         'REPORTE DE SUCURSALES - RESTBRN'.
000200     05  FILLER                      PIC X(92) VALUE SPACES.
000210*------------------------------------------------------------*
000220 01  WS-BRN-RANK-HDR.
000230     05  FILLER                      PIC X(06) VALUE 'RANK'.
000240     05  FILLER                      PIC X(22) VALUE
000250         'OUTLET-ID'.
000260     05  FILLER                      PIC X(40) VALUE
000270         'OUTLET-NAME'.
000280     05  FILLER                      PIC X(30) VALUE
000290         'BOROUGH'.
000300     05  FILLER                      PIC X(12) VALUE
000310         'REVENUE'.
000320     05  FILLER                      PIC X(22) VALUE
000330         'ORDERS'.
000340*    (AOV Y CUSTOMERS QUEDAN EN EL RESTO DE LA LINEA)
000350*------------------------------------------------------------*
000360 01  WS-BRN-SEPARADOR                PIC X(132) VALUE ALL '-'.
000370*------------------------------------------------------------*
000380 01  WS-BRN-RANK-LINE.
000390     05  BR-RK-RANK                  PIC ZZ9.
000400     05  FILLER                      PIC X(02) VALUE SPACES.
000410     05  BR-RK-OUTLET-ID             PIC X(20).
000420     05  BR-RK-OUTLET-NAME           PIC X(40).
000430     05  BR-RK-BOROUGH               PIC X(30).
000440     05  BR-RK-REVENUE               PIC Z,ZZZ,ZZ9.99-.
000450     05  BR-RK-ORDERS                PIC ZZZ,ZZ9.
000460     05  BR-RK-AOV                   PIC ZZ,ZZ9.99-.
000470     05  BR-RK-CUSTOMERS             PIC ZZZ,ZZ9.
000480*------------------------------------------------------------*
000490 01  WS-BRN-DASH-HDR.
000500     05  FILLER                      PIC X(30) VALUE
000510         'PER-OUTLET DASHBOARD'.
000520     05  FILLER                      PIC X(102) VALUE SPACES.
000530*------------------------------------------------------------*
000540 01  WS-BRN-DASH-LINE.
000550     05  BR-DB-OUTLET-ID             PIC X(20).
000560     05  BR-DB-OUTLET-NAME           PIC X(40).
000570     05  BR-DB-REVENUE               PIC Z,ZZZ,ZZ9.99-.
000580     05  BR-DB-AOV                   PIC ZZ,ZZ9.99-.
000590     05  BR-DB-ORDERS                PIC ZZZ,ZZ9.
000600     05  BR-DB-CUSTOMERS             PIC ZZZ,ZZ9.
000610     05  FILLER                      PIC X(35) VALUE SPACES.
000620*------------------------------------------------------------*
000630 01  WS-BRN-PERF-HDR.
000640     05  FILLER                      PIC X(30) VALUE
000650         'OPERATIONAL / CUSTOMER METRICS'.
000660     05  FILLER                      PIC X(102) VALUE SPACES.
000670*------------------------------------------------------------*
000680 01  WS-BRN-PERF-LINE.
000690     05  BR-PF-OUTLET-ID             PIC X(20).
000700     05  BR-PF-AVG-PREP-MIN          PIC ZZ9.
000710     05  FILLER                      PIC X(02) VALUE SPACES.
000720     05  BR-PF-AVG-SVC-MIN           PIC ZZ9.
000730     05  FILLER                      PIC X(02) VALUE SPACES.
000740     05  BR-PF-PEAK-HOUR             PIC Z9.
000750     05  FILLER                      PIC X(02) VALUE SPACES.
000760     05  BR-PF-PEAK-COUNT            PIC ZZZ,ZZ9.
000770     05  FILLER                      PIC X(91) VALUE SPACES.
000780*------------------------------------------------------------*
000790 01  WS-BRN-EFF-HDR.
000800     05  FILLER                      PIC X(30) VALUE
000810         'EFFICIENCY (CAPACITY UTIL PCT)'.
000820     05  FILLER                      PIC X(102) VALUE SPACES.
000830*------------------------------------------------------------*
000840 01  WS-BRN-EFF-LINE.
000850     05  BR-EF-OUTLET-ID             PIC X(20).
000860     05  BR-EF-CAP-UTIL-PCT          PIC ZZ9.99-.
000870     05  FILLER                      PIC X(01) VALUE '%'.
000880     05  FILLER                      PIC X(104) VALUE SPACES.
000890*------------------------------------------------------------*
000900 01  WS-BRN-SAT-HDR.
000910     05  FILLER                      PIC X(30) VALUE
000920         'SATISFACTION METRICS'.
000930     05  FILLER                      PIC X(102) VALUE SPACES.
000940*------------------------------------------------------------*
000950 01  WS-BRN-SAT-LINE.
000960     05  BR-ST-OUTLET-ID             PIC X(20).
000970     05  BR-ST-COMPLETION-PCT        PIC ZZ9.99-.
000980     05  FILLER                      PIC X(01) VALUE '%'.
000990     05  FILLER                      PIC X(02) VALUE SPACES.
001000     05  BR-ST-RETENTION-PCT         PIC ZZ9.99-.
001010     05  FILLER                      PIC X(01) VALUE '%'.
001020     05  FILLER                      PIC X(02) VALUE SPACES.
001030     05  BR-ST-LOYAL-PCT             PIC ZZ9.99-.
001040     05  FILLER                      PIC X(01) VALUE '%'.
001050     05  FILLER                      PIC X(84) VALUE SPACES.
