000100*------------------------------------------------------------*
000110*  PEKRPT -- LINEAS DE IMPRESION DEL REPORTE DE HORAS PICO   *
000120*  (RESTPEK).  Heatmap por hora, top-5/top-3, dia-semana y   *
000130*  semana ISO por sucursal.                                  *
000140*------------------------------------------------------------*
000150 01  WS-PEK-LINE                     PIC X(132).
000160*------------------------------------------------------------*
000170 01  WS-PEK-TITULO.
000180     05  FILLER                      PIC X(40) VALUE
000190         'REPORTE DE HORAS PICO - RESTPEK'.
000200     05  FILLER                      PIC X(92) VALUE SPACES.
000210*------------------------------------------------------------*
000220 01  WS-PEK-SEPARADOR                PIC X(132) VALUE ALL '-'.
000230*------------------------------------------------------------*
000240 01  WS-PEK-TOP5-HDR.
000250     05  FILLER                      PIC X(30) VALUE
000260         'TOP 5 OVERALL PEAK HOURS'.
000270     05  FILLER                      PIC X(66) VALUE SPACES.
000280*------------------------------------------------------------*
000290 01  WS-PEK-HOUR-LINE.
000300     05  PK-H-HOUR                   PIC Z9.
000310     05  FILLER                      PIC X(02) VALUE SPACES.
000320     05  PK-H-RANGE                  PIC X(13).
000330     05  FILLER                      PIC X(02) VALUE SPACES.
000340     05  PK-H-COUNT                  PIC ZZZ,ZZ9.
000350     05  FILLER                      PIC X(69) VALUE SPACES.
000360*------------------------------------------------------------*
000370 01  WS-PEK-OUTLET-HDR.
000380     05  FILLER                      PIC X(20) VALUE
000390         'OUTLET-ID'.
000400     05  FILLER                      PIC X(30) VALUE
000410         'TOP 3 PEAK HOURS'.
000420     05  FILLER                      PIC X(46) VALUE SPACES.
000430*------------------------------------------------------------*
000440 01  WS-PEK-OUTLET-LINE.
000450     05  PK-O3-OUTLET-ID             PIC X(20).
000460     05  PK-O3-HOUR-1                PIC Z9.
000470     05  FILLER                      PIC X(01) VALUE '/'.
000480     05  PK-O3-COUNT-1               PIC ZZZ,ZZ9.
000490     05  FILLER                      PIC X(02) VALUE SPACES.
000500     05  PK-O3-HOUR-2                PIC Z9.
000510     05  FILLER                      PIC X(01) VALUE '/'.
000520     05  PK-O3-COUNT-2               PIC ZZZ,ZZ9.
000530     05  FILLER                      PIC X(02) VALUE SPACES.
000540     05  PK-O3-HOUR-3                PIC Z9.
000550     05  FILLER                      PIC X(01) VALUE '/'.
000560     05  PK-O3-COUNT-3               PIC ZZZ,ZZ9.
000570     05  FILLER                      PIC X(42) VALUE SPACES.
000580*------------------------------------------------------------*
000590*    AGREGADO 02/14/97 MTP 0019 -- BOROUGH, VALOR PROMEDIO DE   *
000600*    LINEA, CLIENTES DISTINTOS Y CONTEO DE LA HORA PICO SE     *
000610*    CALCULABAN EN WS-OUTLET-TABLA PERO NUNCA SALIAN IMPRESOS. *
000620*    EL INSTRUCTIVO DE ANALYTICS LOS PIDE EN EL RESUMEN.       *
000630 01  WS-PEK-SUMMARY-HDR.
000640     05  FILLER                      PIC X(30) VALUE
000650         'PER-OUTLET SUMMARY'.
000660     05  FILLER                      PIC X(102) VALUE SPACES.
000670*------------------------------------------------------------*
000680 01  WS-PEK-SUMMARY-LINE.
000690     05  PK-S-OUTLET-ID              PIC X(20).
000700     05  FILLER                      PIC X(01) VALUE SPACES.
000710     05  PK-S-OUTLET-NAME            PIC X(25).
000720     05  FILLER                      PIC X(01) VALUE SPACES.
000730     05  PK-S-BOROUGH                PIC X(20).
000740     05  FILLER                      PIC X(01) VALUE SPACES.
000750     05  PK-S-LINES                  PIC ZZZ,ZZ9.
000760     05  FILLER                      PIC X(01) VALUE SPACES.
000770     05  PK-S-REVENUE                PIC Z,ZZZ,ZZ9.99-.
000780     05  FILLER                      PIC X(01) VALUE SPACES.
000790     05  PK-S-AVG-LINE-VALUE         PIC ZZZ,ZZ9.99-.
000800     05  FILLER                      PIC X(01) VALUE SPACES.
000810     05  PK-S-CUSTOMER-COUNT         PIC ZZZ,ZZ9.
000820     05  FILLER                      PIC X(01) VALUE SPACES.
000830     05  PK-S-PEAK-HOUR              PIC Z9.
000840     05  FILLER                      PIC X(01) VALUE SPACES.
000850     05  PK-S-PEAK-COUNT             PIC ZZZ,ZZ9.
000860     05  FILLER                      PIC X(12) VALUE SPACES.
000870*------------------------------------------------------------*
000880 01  WS-PEK-DOW-HDR.
000890     05  FILLER                      PIC X(30) VALUE
000900         'DAY-OF-WEEK ORDER-LINE COUNTS'.
000910     05  FILLER                      PIC X(66) VALUE SPACES.
000920*------------------------------------------------------------*
000930 01  WS-PEK-DOW-LINE.
000940     05  PK-DW-NAME                  PIC X(10).
000950     05  FILLER                      PIC X(05) VALUE SPACES.
000960     05  PK-DW-COUNT                 PIC ZZZ,ZZ9.
000970     05  FILLER                      PIC X(72) VALUE SPACES.
000980*------------------------------------------------------------*
000990 01  WS-PEK-WEEK-HDR.
001000     05  FILLER                      PIC X(30) VALUE
001010         'PER-OUTLET ISO-WEEK COUNTS'.
001020     05  FILLER                      PIC X(66) VALUE SPACES.
001030*------------------------------------------------------------*
001040 01  WS-PEK-WEEK-LINE.
001050     05  PK-WK-OUTLET-ID             PIC X(20).
001060     05  PK-WK-ISO-WEEK              PIC X(08).
001070     05  FILLER                      PIC X(05) VALUE SPACES.
001080     05  PK-WK-COUNT                 PIC ZZZ,ZZ9.
001090     05  FILLER                      PIC X(56) VALUE SPACES.
