000100*------------------------------------------------------------*
000110*  ORDLINE -- UNA LINEA DE PEDIDO/ITEM (ARCHIVO ORDERS-IN)   *
000120*  Formato desnormalizado: cada linea trae el pedido, el     *
000130*  item, el cliente y la sucursal juntos (llega asi del      *
000140*  extracto nocturno de la cadena de restaurantes).          *
000150*------------------------------------------------------------*
000160*  OJO: la columna 28 del CSV origen (ITEM-PRICE-LKR) pisa   *
000170*  el valor de la columna 14 (mismo campo) -- se respeta     *
000180*  asi en RESTBAT0 al parsear (vale la ultima que llega).    *
000190*------------------------------------------------------------*
000200 01  WS-ORD-LINE.
000210*    --- IDENTIFICACION DEL PEDIDO -----------------------*
000220     05  OL-ORDER-ID              PIC X(20).
000230     05  OL-CUSTOMER-ID           PIC X(20).
000240     05  OL-OUTLET-ID             PIC X(20).
000250*    --- HORARIOS DEL PEDIDO (YYYY-MM-DDTHH:MM:SS) -------*
000260     05  OL-ORDER-PLACED-DT       PIC X(19).
000270     05  OL-ORDER-PLACED-R REDEFINES OL-ORDER-PLACED-DT.
000280         10  OL-OP-YYYY           PIC X(04).
000290         10  FILLER               PIC X.
000300         10  OL-OP-MM             PIC X(02).
000310         10  FILLER               PIC X.
000320         10  OL-OP-DD             PIC X(02).
000330         10  FILLER               PIC X.
000340         10  OL-OP-HH             PIC X(02).
000350         10  FILLER               PIC X.
000360         10  OL-OP-MIN            PIC X(02).
000370         10  FILLER               PIC X.
000380         10  OL-OP-SS             PIC X(02).
000390     05  OL-ORDER-CONFIRMED-DT    PIC X(19).
000400     05  OL-PREP-STARTED-DT       PIC X(19).
000410     05  OL-PREP-STARTED-R REDEFINES OL-PREP-STARTED-DT.
000420         10  OL-PS-YYYY           PIC X(04).
000430         10  FILLER               PIC X.
000440         10  OL-PS-MM             PIC X(02).
000450         10  FILLER               PIC X.
000460         10  OL-PS-DD             PIC X(02).
000470         10  FILLER               PIC X.
000480         10  OL-PS-HH             PIC X(02).
000490         10  FILLER               PIC X.
000500         10  OL-PS-MIN            PIC X(02).
000510         10  FILLER               PIC X.
000520         10  OL-PS-SS             PIC X(02).
000530     05  OL-PREP-FINISHED-DT      PIC X(19).
000540     05  OL-PREP-FINISH-R REDEFINES OL-PREP-FINISHED-DT.
000550         10  OL-PF-YYYY           PIC X(04).
000560         10  FILLER               PIC X.
000570         10  OL-PF-MM             PIC X(02).
000580         10  FILLER               PIC X.
000590         10  OL-PF-DD             PIC X(02).
000600         10  FILLER               PIC X.
000610         10  OL-PF-HH             PIC X(02).
000620         10  FILLER               PIC X.
000630         10  OL-PF-MIN            PIC X(02).
000640         10  FILLER               PIC X.
000650         10  OL-PF-SS             PIC X(02).
000660     05  OL-SERVED-DT             PIC X(19).
000670     05  OL-SERVED-R REDEFINES OL-SERVED-DT.
000680         10  OL-SV-YYYY           PIC X(04).
000690         10  FILLER               PIC X.
000700         10  OL-SV-MM             PIC X(02).
000710         10  FILLER               PIC X.
000720         10  OL-SV-DD             PIC X(02).
000730         10  FILLER               PIC X.
000740         10  OL-SV-HH             PIC X(02).
000750         10  FILLER               PIC X.
000760         10  OL-SV-MIN            PIC X(02).
000770         10  FILLER               PIC X.
000780         10  OL-SV-SS             PIC X(02).
000790*    --- ESTADO Y CARGA DEL PEDIDO ------------------------*
000800     05  OL-STATUS                PIC X(15).
000810         88  OL-STAT-COMPLETED    VALUE 'Completed'
000820             'COMPLETED' 'completed'.
000830         88  OL-STAT-FAILED       VALUE 'Failed'
000840             'FAILED' 'failed'.
000850         88  OL-STAT-CANCELLED    VALUE 'Cancelled'
000860             'CANCELLED' 'cancelled'.
000870     05  OL-NUM-ITEMS             PIC 9(04).
000880     05  OL-TOTAL-PRICE-LKR       PIC S9(09)V9(02) COMP-3.
000890     05  OL-PAYMENT-METHOD        PIC X(15).
000900*    --- ITEM DE ESTA LINEA -------------------------------*
000910     05  OL-ITEM-ID               PIC X(20).
000920     05  OL-QUANTITY              PIC 9(04).
000930     05  OL-ITEM-PRICE-LKR        PIC S9(09)V9(02) COMP-3.
000940*    --- DATOS DEL CLIENTE (REPETIDOS EN CADA LINEA) ------*
000950     05  OL-CUSTOMER-NAME         PIC X(40).
000960     05  OL-CONTACT-NO            PIC X(20).
000970     05  OL-GENDER                PIC X(10).
000980     05  OL-AGE                   PIC 9(03).
000990     05  OL-JOIN-DT               PIC X(19).
001000     05  OL-LOYALTY-GROUP         PIC X(15).
001010     05  OL-EST-TOTAL-SPENT-LKR   PIC S9(09)V9(02) COMP-3.
001020*    --- DATOS DE LA SUCURSAL (REPETIDOS EN CADA LINEA) ---*
001030     05  OL-OUTLET-NAME           PIC X(40).
001040     05  OL-BOROUGH               PIC X(30).
001050     05  OL-CAPACITY              PIC 9(05).
001060     05  OL-OPENED-DT             PIC X(19).
001070*    --- DATOS DEL ITEM DE MENU (REPETIDOS EN CADA LINEA) -*
001080     05  OL-MENU-ITEM-NAME        PIC X(40).
001090     05  OL-CATEGORY              PIC X(20).
001100     05  OL-IS-VEGETARIAN         PIC X(05).
001110         88  OL-VEGETARIAN        VALUE 'true' 'TRUE' 'True'.
001120     05  OL-SPICE-LEVEL           PIC X(10).
001130     05  FILLER                   PIC X(20).
